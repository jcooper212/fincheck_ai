000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TXA-CASH-FLOW.                                              
000300 AUTHOR.  R T MOSS.                                                       
000400 INSTALLATION.  CONSUMER LEDGER SYSTEMS DIVISION.                         
000500 DATE-WRITTEN.  11/11/1988.                                               
000600 DATE-COMPILED.  11/11/1988.                                              
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                             
000800*----------------------------------------------------------               
000900*    C H A N G E   L O G                                                  
001000*----------------------------------------------------------               
001100* 11/11/88 RTM  ORIGINAL PROGRAM.  OVERALL AND                    RTM11188
001200*               BY-MONTH TOTALS ONLY.  REQUEST                    RTM11188
001300*               CR-1988-101.                                      RTM11188
001400* 06/21/90 DWS  ADDED BY-ACCOUNT BREAKOUT --                      DWS62190
001500*               LOADS STATEMENTS FILE INTO A                      DWS62190
001600*               WORKING-STORAGE TABLE FIRST.                      DWS62190
001700*               CR-1990-072.                                      DWS62190
001800* 03/02/93 PAC  CREDIT-CARD ACCOUNTS NOW FORCED                   PAC30293
001900*               TO EXPENSE REGARDLESS OF THE                      PAC30293
002000*               TRANSACTION TYPE CODE ON THE                      PAC30293
002100*               EXTRACT.  CR-1993-019.                            PAC30293
002200* 11/04/96 SGH  Y2K REVIEW -- DATE FIELDS ON THIS                 SGH11996
002300*               RECORD ARE 4-DIGIT CCYY ALREADY,                  SGH11996
002400*               NO CHANGE REQUIRED.  LOGGED PER                   SGH11996
002500*               DIRECTIVE Y2K-96-004.                             SGH11996
002600* 09/01/99 CAB  STATEMENT TABLE SIZE RAISED FROM                  CAB90199
002700*               100 TO 200 ROWS.  CR-1999-101.                    CAB90199
002800* 05/17/00 CAB  MONTH TABLE SIZE RAISED FROM 60 TO                CAB51700
002900*               84 ROWS TO COVER A SEVEN-YEAR                     CAB51700
003000*               STATEMENT HISTORY.  CR-2000-036.                  CAB51700
003100*----------------------------------------------------------               
003200*    FOURTH STEP OF THE MONTHLY CARD-ANALYSIS CHAIN.  LOADS               
003300*    THE STATEMENT ROSTER INTO WORKING STORAGE, THEN MAKES ONE            
003400*    PASS OVER THE CATEGORIZED EXTRACT SPLITTING EVERY LINE               
003500*    INTO INCOME OR EXPENSE, ROLLED UP THREE WAYS -- OVERALL,             
003600*    BY MONTH, AND BY ACCOUNT.                                            
003700*----------------------------------------------------------               
003800*----------------------------------------------------------               
003900*    PROCESSING OVERVIEW -- TWO LOAD PASSES, THREE ROLLUPS                
004000*----------------------------------------------------------               
004100*    THIS PROGRAM FIRST LOADS THE ENTIRE STATEMENT ROSTER                 
004200*    (ONE ROW PER CREDIT CARD, CHECKING OR SAVINGS ACCOUNT                
004300*    ON FILE FOR THE HOUSEHOLD) INTO A WORKING-STORAGE TABLE.             
004400*    IT THEN MAKES A SINGLE PASS OVER THE CATEGORIZED                     
004500*    EXTRACT, LOOKING UP EACH TRANSACTION'S STATEMENT-ID                  
004600*    AGAINST THAT TABLE SO A CREDIT-CARD ACCOUNT CAN FORCE                
004700*    THE LINE TO EXPENSE REGARDLESS OF WHAT TRANSACTION-TYPE              
004800*    CODE THE EXTRACT CARRIES (A CREDIT-CARD PAYMENT LOOKS                
004900*    LIKE INCOME ON THE RAW FEED BUT IS REALLY JUST MOVING                
005000*    MONEY FROM CHECKING TO PAY DOWN THE CARD).  EVERY LINE               
005100*    IS THEN ROLLED INTO THREE SEPARATE ACCUMULATOR SETS --               
005200*    OVERALL, BY MONTH, AND BY ACCOUNT -- AND ALL THREE ARE               
005300*    WRITTEN TO THE CASH-FLOW WORK FILE FOR TXA-ANALYSIS-                 
005400*    REPORT (TIP60) TO PICK UP.                                           
005500*----------------------------------------------------------               
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM.                                                  
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200*    THE STATEMENT ROSTER -- ONE ROW PER ACCOUNT ON FILE FOR              
006300*    THE HOUSEHOLD.  READ ONCE AND FULLY LOADED INTO                      
006400*    WORKING STORAGE BEFORE THE MAIN TRANSACTION PASS BEGINS.             
006500     SELECT STMT-IN-FILE ASSIGN TO "STATEMTS"                             
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-STMT-IN-STATUS.                                
006800*    THE CATEGORIZED EXTRACT TIP10 WROTE.                                 
006900     SELECT CATG-TXN-FILE ASSIGN TO "CATGTXNS"                            
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS WS-CATG-TXN-STATUS.                               
007200*    ONE WORK FILE CARRIES ALL THREE RECORD TYPES, EACH                   
007300*    TAGGED BY TXA-CW-REC-TYPE-CD -- SEE TXA.CASHWORK.CPY.                
007400     SELECT CASH-OUT-FILE ASSIGN TO "CASHWORK"                            
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS IS WS-CASH-OUT-STATUS.                               
007700*----------------------------------------------------------               
007800*    FILE STATUS / SORT CONVENTIONS ON THIS MODULE                        
007900*----------------------------------------------------------               
008000*    THIS PROGRAM DOES NOT INVOKE SORT -- THE ONLY ORDERING               
008100*    REQUIRED IS THE MONTH TABLE'S DESCENDING KEY ORDER,                  
008200*    HANDLED BY THE IN-MEMORY SELECTION SORT IN THE 4100                  
008300*    SERIES SINCE THE TABLE NEVER EXCEEDS 84 ROWS.  ALL                   
008400*    THREE FILE STATUS FIELDS ARE CHECKED ONLY IMPLICITLY                 
008500*    VIA THE AT END/NOT AT END CLAUSE ON EACH READ.                       
008600*----------------------------------------------------------               
008700 DATA DIVISION.                                                           
008800 FILE SECTION.                                                            
008900*    RAW 60-BYTE STATEMENT ROSTER RECORD.                                 
009000 FD  STMT-IN-FILE                                                         
009100     LABEL RECORDS ARE STANDARD.                                          
009200 01  SIF-STMT-REC                PIC X(60).                               
009300*    RAW 160-BYTE CATEGORIZED TRANSACTION RECORD.                         
009400 FD  CATG-TXN-FILE                                                        
009500     LABEL RECORDS ARE STANDARD.                                          
009600 01  CTF-TXN-REC                 PIC X(160).                              
009700*    RECORD LAYOUT LIVES IN THE COPYBOOK BELOW SO TIP60 CAN               
009800*    COPY THE IDENTICAL DEFINITION FOR ITS INPUT SIDE.                    
009900 FD  CASH-OUT-FILE                                                        
010000     LABEL RECORDS ARE STANDARD.                                          
010100 COPY TXA.CASHWORK.CPY.                                                   
010200*----------------------------------------------------------               
010300*----------------------------------------------------------               
010400*----------------------------------------------------------               
010500*----------------------------------------------------------               
010600*----------------------------------------------------------               
010700*----------------------------------------------------------               
010800*    FIELD-WIDTH RATIONALE                                                
010900*----------------------------------------------------------               
011000*    INCOME, EXPENSE AND NET ARE ALL PIC S9(9)V99 --                      
011100*    ENOUGH ROOM FOR A SINGLE MONTH OR ACCOUNT TO ACCUMULATE              
011200*    UP TO $9,999,999.99, MATCHING THE SAME WIDTH TIP30 USES              
011300*    FOR ITS CATEGORY AND MERCHANT TOTALS.  ALL ARE SIGN                  
011400*    TRAILING SEPARATE, NOT COMP-3, KEEPING THE SAME USAGE                
011500*    AS TXA-AMOUNT ON THE TRANSACTION RECORD ITSELF SO A                  
011600*    FIELD CAN BE ADDED STRAIGHT ACROSS WITHOUT A SIGN-                   
011700*    CONVENTION MISMATCH.                                                 
011800*----------------------------------------------------------               
011900*    REVISION HISTORY DETAIL                                              
012000*----------------------------------------------------------               
012100*    CR-1990-072 (DWS, 06/21/90) ADDED THE BY-ACCOUNT                     
012200*    BREAKOUT AND, WITH IT, THE STATEMENT-ROSTER LOAD PASS                
012300*    THAT NOW RUNS BEFORE THE MAIN TRANSACTION PASS -- THE                
012400*    ORIGINAL 1988 PROGRAM ONLY PRODUCED THE OVERALL AND                  
012500*    BY-MONTH LINES.  CR-1993-019 (PAC, 03/02/93) IS WHAT                 
012600*    ADDED THE CREDIT-CARD OVERRIDE IN 3200-CLASSIFY-TXN-                 
012700*    THRU AFTER CARD SERVICES NOTICED CREDIT-CARD PURCHASES               
012800*    WERE SOMETIMES CODED AS THE WRONG TRANSACTION TYPE ON                
012900*    THE RAW FEED, INFLATING THE HOUSEHOLD'S APPARENT                     
013000*    INCOME.  BOTH CR-1999-101 AND CR-2000-036 WERE PURE                  
013100*    TABLE-SIZE INCREASES WITH NO LOGIC CHANGE.                           
013200*----------------------------------------------------------               
013300*    DOWNSTREAM CONSUMERS                                                 
013400*----------------------------------------------------------               
013500*    TXA-ANALYSIS-REPORT (TIP60) IS THE ONLY READER OF THE                
013600*    CASHWRK WORK FILE.  IT BUCKETS EACH RECORD BY                        
013700*    TXA-CW-REC-TYPE-CD AS IT READS AND ASSUMES OVRL APPEARS              
013800*    EXACTLY ONCE, WITH ANY NUMBER OF MNTH AND ACCT LINES                 
013900*    FOLLOWING IN WHATEVER ORDER THIS PROGRAM WROTE THEM.                 
014000*----------------------------------------------------------               
014100*    KNOWN LIMITATIONS                                                    
014200*----------------------------------------------------------               
014300*    THE CREDIT-CARD OVERRIDE IN 3200 TESTS ONLY THE                      
014400*    STATEMENT-ID'S ACCOUNT TYPE -- IT DOES NOT DISTINGUISH               
014500*    A CARD PAYMENT FROM AN ORDINARY CREDIT-CARD PURCHASE.                
014600*    BOTH ARE FORCED TO EXPENSE, WHICH IS CORRECT FOR A                   
014700*    PURCHASE BUT MEANS A CARD PAYMENT SHOWS UP AS EXPENSE                
014800*    ON THE CREDIT-CARD ACCOUNT AND (SEPARATELY) AS EXPENSE               
014900*    ON THE CHECKING ACCOUNT IT WAS PAID FROM -- A DOUBLE                 
015000*    COUNT AT THE OVERALL LEVEL THAT CR-1993-019 ACCEPTED                 
015100*    AS A KNOWN TRADE-OFF RATHER THAN TRY TO MATCH PAYMENT                
015200*    TRANSACTIONS ACROSS TWO DIFFERENT ACCOUNTS.                          
015300*----------------------------------------------------------               
015400*    PARAGRAPH-BY-PARAGRAPH WALKTHROUGH                                   
015500*----------------------------------------------------------               
015600*    0000-MAIN-CONTROL  -- INITIALIZE (LOADS THE STATEMENT                
015700*        ROSTER), RUN THE TRANSACTION PASS TO EOF, THEN                   
015800*        WRITE THE THREE REPORT SECTIONS IN ORDER: OVERALL,               
015900*        MONTH (AFTER SORTING), THEN ACCOUNT.                             
016000*    1000/1100/1200  -- OPENS ALL THREE FILES, THEN READS                 
016100*        AND LOADS THE ENTIRE STATEMENT FILE INTO                         
016200*        WS-STMT-TABLE BEFORE THE STATEMENT FILE IS CLOSED                
016300*        AND THE TRANSACTION FILE IS PRIMED WITH ITS FIRST                
016400*        RECORD.  THE STATEMENT FILE IS NOT NEEDED AGAIN                  
016500*        AFTER THIS POINT.                                                
016600*    2000-READ-TXN-THRU  -- THE USUAL PRIMING-READ PARAGRAPH              
016700*        FOR THE MAIN AT-END LOOP OVER THE EXTRACT.                       
016800*    3000-PROCESS-ONE-TXN-THRU  -- ONE ITERATION PER                      
016900*        TRANSACTION: LOOK UP THE ACCOUNT, CLASSIFY INCOME                
017000*        VERSUS EXPENSE, POST TO ALL THREE ACCUMULATOR SETS,              
017100*        THEN READ THE NEXT RECORD.                                       
017200*    3100/3110  -- LINEAR SEARCH OF THE STATEMENT TABLE BY                
017300*        STATEMENT-ID.  A MISS (WS-STMT-LOOKUP-OK NEVER SET)              
017400*        IS NOT AN ERROR -- IT JUST MEANS 3200 FALLS BACK TO              
017500*        THE EXTRACT'S OWN TRANSACTION-TYPE CODE.                         
017600*    3200-CLASSIFY-TXN-THRU  -- THE CREDIT-CARD OVERRIDE                  
017700*        RULE FROM CR-1993-019: IF THE LOOKUP SUCCEEDED AND               
017800*        THE ACCOUNT TYPE IS CREDIT-CARD, TREAT AS EXPENSE                
017900*        NO MATTER WHAT THE TRANSACTION SAYS.  OTHERWISE FALL             
018000*        BACK TO TXA-TYPE-IS-EXPENSE FROM THE EXTRACT ITSELF.             
018100*    3300-ACCUM-OVERALL-THRU  -- POSTS THE CLASSIFIED AMOUNT              
018200*        TO ONE OF THE TWO OVERALL ACCUMULATORS.                          
018300*    3400/3410/3420  -- SEARCH-OR-INSERT AGAINST THE MONTH                
018400*        TABLE, THEN POST THE AMOUNT (3420, SHARED BY BOTH                
018500*        THE FOUND AND JUST-INSERTED BRANCHES).                           
018600*    3500/3510/3520  -- SAME SEARCH-OR-INSERT SHAPE FOR THE               
018700*        ACCOUNT TABLE, WITH THE ADDED STEP OF COPYING BANK/              
018800*        LAST4/TYPE-CD FROM THE STATEMENT TABLE (OR SPACES)               
018900*        ON FIRST INSERT ONLY.                                            
019000*    4000-WRITE-OVERALL-THRU  -- ONE OVRL LINE: INCOME,                   
019100*        EXPENSE, AND THE COMPUTED NET.                                   
019200*    4100/4110/4120  -- SELECTION SORT, MONTH TABLE                       
019300*        DESCENDING BY KEY (MOST RECENT MONTH FIRST).                     
019400*    4200/4210  -- WRITES ONE MNTH LINE PER MONTH IN THE                  
019500*        DESCENDING ORDER 4100 LEFT THE TABLE IN.                         
019600*    4300/4310  -- WRITES ONE ACCT LINE PER ACCOUNT, IN                   
019700*        WHATEVER ORDER THE ACCOUNTS WERE FIRST SEEN ON THE               
019800*        EXTRACT (NOT SORTED -- THE REPORT DOES NOT ASK FOR               
019900*        A PARTICULAR ACCOUNT ORDER).                                     
020000*    9000-TERMINATE-THRU  -- CLOSES THE REMAINING TWO OPEN                
020100*        FILES AND DISPLAYS THE THREE RUN COUNTS.                         
020200*----------------------------------------------------------               
020300*    MAINTENANCE NOTES                                                    
020400*----------------------------------------------------------               
020500*    THE STATEMENT TABLE (WS-STMT-TABLE) AND THE PER-ACCOUNT              
020600*    TOTALS TABLE (WS-ACCOUNT-TABLE) ARE BOTH CAPPED AT 200               
020700*    ROWS -- RAISED FROM 100 BY CR-1999-101 WHEN A LARGE                  
020800*    HOUSEHOLD'S STATEMENT COUNT (MULTIPLE CARDS PLUS JOINT               
020900*    AND INDIVIDUAL CHECKING/SAVINGS) STARTED EXCEEDING THE               
021000*    OLD LIMIT.  THE MONTH TABLE (WS-MONTH-TABLE) IS CAPPED               
021100*    AT 84 ROWS (SEVEN YEARS) -- RAISED FROM 60 BY                        
021200*    CR-2000-036 TO MATCH THE STATEMENT RETENTION POLICY.                 
021300*    AN OVERFLOW ON ANY OF THE THREE TABLES IS LOGGED WITH A              
021400*    DISPLAY AND THE OFFENDING ROW IS DROPPED FROM THAT                   
021500*    TABLE'S ROLLUP ONLY -- THE OVERALL TOTALS IN 3300 ARE                
021600*    UNAFFECTED SINCE THEY DO NOT DEPEND ON EITHER TABLE.                 
021700*----------------------------------------------------------               
021800 WORKING-STORAGE SECTION.                                                 
021900*----------------------------------------------------------               
022000*    FILE STATUS SWITCHES                                                 
022100*----------------------------------------------------------               
022200*    THREE-BYTE FILE STATUS CODES, ONE PER SELECT ENTRY.                  
022300 01  WS-FILE-STATUSES.                                                    
022400     05  WS-STMT-IN-STATUS         PIC X(2).                              
022500         88  WS-STMT-IN-OK             VALUE '00'.                        
022600     05  WS-CATG-TXN-STATUS        PIC X(2).                              
022700         88  WS-CATG-TXN-OK            VALUE '00'.                        
022800     05  WS-CASH-OUT-STATUS        PIC X(2).                              
022900         88  WS-CASH-OUT-OK            VALUE '00'.                        
023000*----------------------------------------------------------               
023100*    RUN SWITCHES AND COUNTERS                                            
023200*----------------------------------------------------------               
023300*    SINGLE-CHARACTER Y/N SWITCHES, EACH WITH ITS OWN 88.                 
023400 01  WS-RUN-SWITCHES.                                                     
023500     05  WS-EOF-STMT-SW            PIC X(1)  VALUE 'N'.                   
023600         88  WS-EOF-STMT               VALUE 'Y'.                         
023700     05  WS-EOF-TXN-SW             PIC X(1)  VALUE 'N'.                   
023800         88  WS-EOF-TXN                VALUE 'Y'.                         
023900     05  WS-ACCT-FOUND-SW          PIC X(1)  VALUE 'N'.                   
024000         88  WS-ACCT-FOUND             VALUE 'Y'.                         
024100 01  WS-RUN-SWITCHES-X REDEFINES WS-RUN-SWITCHES.                         
024200     05  WS-SWITCHES-FLAT           PIC X(3).                             
024300     05  WS-MNTH-FOUND-SW          PIC X(1)  VALUE 'N'.                   
024400         88  WS-MNTH-FOUND             VALUE 'Y'.                         
024500     05  WS-STMT-LOOKUP-SW         PIC X(1)  VALUE 'N'.                   
024600         88  WS-STMT-LOOKUP-OK         VALUE 'Y'.                         
024700     05  WS-EXPENSE-SW             PIC X(1)  VALUE 'N'.                   
024800         88  WS-TREAT-AS-EXPENSE       VALUE 'Y'.                         
024900*    RUN COUNTS FOR THE OPERATOR LOG -- SEE OPERATIONS                    
025000*    NOTES NEAR 9000-TERMINATE-THRU.                                      
025100 01  WS-COUNTERS COMP.                                                    
025200     05  WS-STMT-READ-CTR          PIC 9(5)  VALUE ZERO.                  
025300     05  WS-TXN-READ-CTR           PIC 9(7)  VALUE ZERO.                  
025400     05  WS-CASH-WRITTEN-CTR       PIC 9(5)  VALUE ZERO.                  
025500*----------------------------------------------------------               
025600*    STATEMENT ROSTER -- LOADED ONE TIME, SEARCHED BY                     
025700*    STATEMENT-ID FOR EVERY TRANSACTION.                                  
025800*----------------------------------------------------------               
025900 01  WS-STMT-TABLE.                                                       
026000     05  WS-STMT-COUNT-TBL COMP    PIC 9(4)  VALUE ZERO.                  
026100     05  WS-STMT-ENTRY OCCURS 200 TIMES                                   
026200                         INDEXED BY WS-STMT-IDX.                          
026300         10  WS-STMT-TBL-ID          PIC 9(4).                            
026400         10  WS-STMT-TBL-BANK        PIC X(20).                           
026500         10  WS-STMT-TBL-LAST4       PIC X(4).                            
026600         10  WS-STMT-TBL-TYPE-CD     PIC X(12).                           
026700             88  WS-STMT-TBL-IS-CREDIT-CARD                               
026800                                        VALUE 'CREDIT-CARD '.             
026900*----------------------------------------------------------               
027000*    DYNAMIC MONTH TABLE.                                                 
027100*----------------------------------------------------------               
027200 01  WS-MONTH-TABLE.                                                      
027300     05  WS-MONTH-COUNT-TBL COMP   PIC 9(3)  VALUE ZERO.                  
027400     05  WS-MNTH-ENTRY OCCURS 84 TIMES                                    
027500                         INDEXED BY WS-MNTH-IDX.                          
027600         10  WS-MNTH-TBL-KEY         PIC X(7).                            
027700         10  WS-MNTH-TBL-INCOME      PIC S9(9)V99                         
027800                                SIGN TRAILING SEPARATE.                   
027900         10  WS-MNTH-TBL-EXPENSE     PIC S9(9)V99                         
028000                                SIGN TRAILING SEPARATE.                   
028100*----------------------------------------------------------               
028200*    DYNAMIC PER-ACCOUNT TOTALS TABLE -- ONE ROW PER                      
028300*    STATEMENT-ID SEEN ON THE EXTRACT.                                    
028400*----------------------------------------------------------               
028500 01  WS-ACCOUNT-TABLE.                                                    
028600     05  WS-ACCOUNT-COUNT-TBL COMP PIC 9(4)  VALUE ZERO.                  
028700     05  WS-ACCT-ENTRY OCCURS 200 TIMES                                   
028800                         INDEXED BY WS-ACCT-IDX.                          
028900         10  WS-ACCT-TBL-STMT-ID     PIC 9(4).                            
029000         10  WS-ACCT-TBL-BANK        PIC X(20).                           
029100         10  WS-ACCT-TBL-LAST4       PIC X(4).                            
029200         10  WS-ACCT-TBL-TYPE-CD     PIC X(12).                           
029300         10  WS-ACCT-TBL-COUNT COMP  PIC 9(6)  VALUE ZERO.                
029400         10  WS-ACCT-TBL-INCOME      PIC S9(9)V99                         
029500                                SIGN TRAILING SEPARATE.                   
029600         10  WS-ACCT-TBL-EXPENSE     PIC S9(9)V99                         
029700                                SIGN TRAILING SEPARATE.                   
029800*    OUTER SELECTION-SORT SUBSCRIPT -- A LONE 77-LEVEL SINCE              
029900*    IT IS NOT PART OF ANY GROUP.                                         
030000 77  WS-SORT-OUTER COMP            PIC 9(4).                              
030100*    HOLD FIELDS FOR THE MONTH-TABLE SELECTION SORT.                      
030200 01  WS-SWAP-AREA.                                                        
030300     05  WS-SWAP-MNTH-KEY          PIC X(7).                              
030400     05  WS-SWAP-MNTH-INCOME       PIC S9(9)V99                           
030500                                SIGN TRAILING SEPARATE.                   
030600     05  WS-SWAP-MNTH-EXPENSE      PIC S9(9)V99                           
030700                                SIGN TRAILING SEPARATE.                   
030800     05  WS-SORT-INNER COMP        PIC 9(4).                              
030900*----------------------------------------------------------               
031000*    GRAND OVERALL ACCUMULATORS.                                          
031100*----------------------------------------------------------               
031200 01  WS-OVERALL-TOTALS.                                                   
031300     05  WS-OVERALL-INCOME         PIC S9(9)V99                           
031400                                SIGN TRAILING SEPARATE                    
031500                                VALUE ZERO.                               
031600     05  WS-OVERALL-EXPENSE        PIC S9(9)V99                           
031700                                SIGN TRAILING SEPARATE                    
031800                                VALUE ZERO.                               
031900     05  WS-OVERALL-NET            PIC S9(9)V99                           
032000                                SIGN TRAILING SEPARATE.                   
032100*----------------------------------------------------------               
032200*    COPY OF THE TRANSACTION AND STATEMENT LAYOUTS.                       
032300*----------------------------------------------------------               
032400 COPY TXA.TRANSACTION.CPY.                                                
032500 COPY TXA.STATEMENT.CPY.                                                  
032600*----------------------------------------------------------               
032700*    KEY DATA ELEMENT REFERENCE                                           
032800*----------------------------------------------------------               
032900*    WS-STMT-TABLE  -- LOADED ONE TIME FROM THE STATEMENT                 
033000*        ROSTER, SEARCHED BY STATEMENT-ID FOR EVERY                       
033100*        TRANSACTION.  WS-STMT-TBL-IS-CREDIT-CARD IS THE                  
033200*        88-LEVEL 3200-CLASSIFY-TXN-THRU TESTS TO DECIDE                  
033300*        WHETHER THE CREDIT-CARD OVERRIDE APPLIES.                        
033400*    WS-MONTH-TABLE  -- SEARCH-OR-INSERT TABLE KEYED BY THE               
033500*        FIRST 7 BYTES OF TXA-TXN-DATE-X (CCYY-MM), CARRYING              
033600*        SEPARATE INCOME AND EXPENSE ACCUMULATORS SO THE                  
033700*        MONTH LINE CAN SHOW BOTH SIDES PLUS THE NET.                     
033800*    WS-ACCOUNT-TABLE  -- ONE ROW PER STATEMENT-ID ACTUALLY               
033900*        SEEN ON THE EXTRACT (NOT EVERY ROSTER ENTRY --                   
034000*        A DORMANT ACCOUNT WITH NO ACTIVITY THIS PERIOD                   
034100*        NEVER GETS A ROW).  BANK/LAST4/TYPE-CD ARE COPIED                
034200*        FROM THE STATEMENT TABLE WHEN THE LOOKUP SUCCEEDS;               
034300*        SPACES ARE FILLED IN OTHERWISE (SEE 3500) SO A                   
034400*        TRANSACTION FOR AN UNROSTERED ACCOUNT STILL GETS                 
034500*        A LINE ON THE REPORT INSTEAD OF BEING SILENTLY LOST.             
034600*    WS-OVERALL-TOTALS  -- SIMPLE INCOME/EXPENSE/NET RUNNING              
034700*        SUMS ACROSS THE WHOLE EXTRACT.                                   
034800*----------------------------------------------------------               
034900 PROCEDURE DIVISION.                                                      
035000*----------------------------------------------------------               
035100*    TESTING NOTES                                                        
035200*----------------------------------------------------------               
035300*    THE UAT DECK PLANTS ONE CREDIT-CARD ACCOUNT WITH A                   
035400*    PAYMENT TRANSACTION CODED AS INCOME ON THE RAW EXTRACT               
035500*    TO PROVE THE 3200 OVERRIDE FORCES IT TO EXPENSE, ONE                 
035600*    TRANSACTION AGAINST A STATEMENT-ID NOT ON THE ROSTER TO              
035700*    PROVE THE SPACES FALLBACK IN 3500 FIRES CLEANLY, AND A               
035800*    TWO-MONTH SPREAD TO PROVE THE DESCENDING MONTH SORT                  
035900*    PUTS THE MOST RECENT MONTH FIRST ON THE REPORT.                      
036000*----------------------------------------------------------               
036100*----------------------------------------------------------               
036200*    MAIN LINE -- LOAD THE STATEMENT ROSTER, RUN THE                      
036300*    TRANSACTION PASS, THEN WRITE THE THREE REPORT SECTIONS.              
036400*----------------------------------------------------------               
036500 0000-MAIN-CONTROL.                                                       
036600     PERFORM 1000-INITIALIZE-THRU                                         
036700         THRU 1000-INITIALIZE-EXIT.                                       
036800     PERFORM 3000-PROCESS-ONE-TXN-THRU                                    
036900         THRU 3000-PROCESS-ONE-TXN-EXIT                                   
037000         UNTIL WS-EOF-TXN.                                                
037100     PERFORM 4000-WRITE-OVERALL-THRU                                      
037200         THRU 4000-WRITE-OVERALL-EXIT.                                    
037300     PERFORM 4100-SORT-MONTH-THRU                                         
037400         THRU 4100-SORT-MONTH-EXIT.                                       
037500     PERFORM 4200-WRITE-MONTH-THRU                                        
037600         THRU 4200-WRITE-MONTH-EXIT.                                      
037700     PERFORM 4300-WRITE-ACCOUNT-THRU                                      
037800         THRU 4300-WRITE-ACCOUNT-EXIT.                                    
037900     PERFORM 9000-TERMINATE-THRU                                          
038000         THRU 9000-TERMINATE-EXIT.                                        
038100*----------------------------------------------------------               
038200*    OPERATIONS NOTES                                                     
038300*----------------------------------------------------------               
038400*    THE THREE DISPLAY LINES BELOW FEED THE NIGHTLY JOB LOG               
038500*    SCAN -- 'TXNS READ' SHOULD MATCH THE 'READ' COUNT TIP10              
038600*    REPORTED FOR THE SAME RUN.  'STATEMENTS READ' SHOULD                 
038700*    MATCH THE HOUSEHOLD'S CURRENT ACCOUNT COUNT ON THE                   
038800*    STATEMENT ROSTER FEED -- A SUDDEN DROP USUALLY MEANS                 
038900*    THE STATEMTS DD POINTED AT THE WRONG CYCLE'S FILE.                   
039000*----------------------------------------------------------               
039100     STOP RUN.                                                            
039200 1000-INITIALIZE-THRU.                                                    
039300     OPEN INPUT STMT-IN-FILE.                                             
039400     OPEN INPUT CATG-TXN-FILE.                                            
039500     OPEN OUTPUT CASH-OUT-FILE.                                           
039600     PERFORM 1100-READ-STMT-THRU                                          
039700         THRU 1100-READ-STMT-EXIT.                                        
039800     PERFORM 1200-LOAD-ONE-STMT-THRU                                      
039900         THRU 1200-LOAD-ONE-STMT-EXIT                                     
040000         UNTIL WS-EOF-STMT.                                               
040100     CLOSE STMT-IN-FILE.                                                  
040200     PERFORM 2000-READ-TXN-THRU                                           
040300         THRU 2000-READ-TXN-EXIT.                                         
040400 1000-INITIALIZE-EXIT.                                                    
040500     EXIT.                                                                
040600 1100-READ-STMT-THRU.                                                     
040700     READ STMT-IN-FILE INTO SIF-STMT-REC                                  
040800         AT END                                                           
040900             SET WS-EOF-STMT TO TRUE                                      
041000         NOT AT END                                                       
041100             MOVE SIF-STMT-REC TO TXA-STATEMENT-REC                       
041200             ADD 1 TO WS-STMT-READ-CTR                                    
041300     END-READ.                                                            
041400 1100-READ-STMT-EXIT.                                                     
041500     EXIT.                                                                
041600 1200-LOAD-ONE-STMT-THRU.                                                 
041700     IF WS-STMT-COUNT-TBL < 200                                           
041800         ADD 1 TO WS-STMT-COUNT-TBL                                       
041900         SET WS-STMT-IDX TO WS-STMT-COUNT-TBL                             
042000         MOVE TXA-STMT-ID       TO WS-STMT-TBL-ID(WS-STMT-IDX)            
042100         MOVE TXA-BANK-NAME     TO WS-STMT-TBL-BANK(WS-STMT-IDX)          
042200         MOVE TXA-ACCT-LAST4    TO WS-STMT-TBL-LAST4(WS-STMT-IDX)         
042300         MOVE TXA-ACCT-TYPE-CD                                            
042400             TO WS-STMT-TBL-TYPE-CD(WS-STMT-IDX)                          
042500     ELSE                                                                 
042600         DISPLAY 'TXA-CASH-FLOW - STATEMENT TABLE FULL - '                
042700             TXA-STMT-ID ' DROPPED'                                       
042800     END-IF.                                                              
042900     PERFORM 1100-READ-STMT-THRU                                          
043000         THRU 1100-READ-STMT-EXIT.                                        
043100 1200-LOAD-ONE-STMT-EXIT.                                                 
043200     EXIT.                                                                
043300 2000-READ-TXN-THRU.                                                      
043400     READ CATG-TXN-FILE INTO CTF-TXN-REC                                  
043500         AT END                                                           
043600             SET WS-EOF-TXN TO TRUE                                       
043700         NOT AT END                                                       
043800             MOVE CTF-TXN-REC TO TXA-TRANSACTION-REC                      
043900             ADD 1 TO WS-TXN-READ-CTR                                     
044000     END-READ.                                                            
044100 2000-READ-TXN-EXIT.                                                      
044200     EXIT.                                                                
044300*----------------------------------------------------------               
044400*    ONE PASS OVER THE CATEGORIZED EXTRACT.  EVERY LINE IS                
044500*    LOOKED UP AGAINST THE STATEMENT TABLE TO DECIDE WHETHER              
044600*    A CREDIT-CARD OVERRIDE APPLIES, THEN ROLLED INTO THE                 
044700*    OVERALL, MONTH AND ACCOUNT ACCUMULATORS.                             
044800*----------------------------------------------------------               
044900 3000-PROCESS-ONE-TXN-THRU.                                               
045000     PERFORM 3100-LOOKUP-ACCOUNT-THRU                                     
045100         THRU 3100-LOOKUP-ACCOUNT-EXIT.                                   
045200     PERFORM 3200-CLASSIFY-TXN-THRU                                       
045300         THRU 3200-CLASSIFY-TXN-EXIT.                                     
045400     PERFORM 3300-ACCUM-OVERALL-THRU                                      
045500         THRU 3300-ACCUM-OVERALL-EXIT.                                    
045600     PERFORM 3400-ACCUM-MONTH-THRU                                        
045700         THRU 3400-ACCUM-MONTH-EXIT.                                      
045800     PERFORM 3500-ACCUM-ACCOUNT-THRU                                      
045900         THRU 3500-ACCUM-ACCOUNT-EXIT.                                    
046000     PERFORM 2000-READ-TXN-THRU                                           
046100         THRU 2000-READ-TXN-EXIT.                                         
046200 3000-PROCESS-ONE-TXN-EXIT.                                               
046300     EXIT.                                                                
046400*    LINEAR SEARCH -- 200 ROWS AT MOST, NOT WORTH INDEXING                
046500*    BY ANYTHING FANCIER THAN STATEMENT-ID SEQUENCE.                      
046600 3100-LOOKUP-ACCOUNT-THRU.                                                
046700     SET WS-STMT-LOOKUP-SW TO 'N'.                                        
046800     SET WS-STMT-IDX TO 1.                                                
046900     PERFORM 3110-TRY-ONE-STMT-THRU                                       
047000         THRU 3110-TRY-ONE-STMT-EXIT                                      
047100         VARYING WS-STMT-IDX FROM 1 BY 1                                  
047200         UNTIL WS-STMT-IDX > WS-STMT-COUNT-TBL                            
047300         OR WS-STMT-LOOKUP-OK.                                            
047400 3100-LOOKUP-ACCOUNT-EXIT.                                                
047500     EXIT.                                                                
047600*    ONE COMPARE PER CALL -- THE VARYING LOOP IN 3100 STOPS               
047700*    AS SOON AS WS-STMT-LOOKUP-OK GOES TRUE.                              
047800 3110-TRY-ONE-STMT-THRU.                                                  
047900     IF WS-STMT-TBL-ID(WS-STMT-IDX) = TXA-STATEMENT-ID                    
048000         SET WS-STMT-LOOKUP-OK TO TRUE                                    
048100     END-IF.                                                              
048200 3110-TRY-ONE-STMT-EXIT.                                                  
048300     EXIT.                                                                
048400*    03/02/93 PAC -- CREDIT-CARD OVERRIDE ADDED PER                       
048500 3200-CLASSIFY-TXN-THRU.                                                  
048600     SET WS-EXPENSE-SW TO 'N'.                                            
048700     IF WS-STMT-LOOKUP-OK                                                 
048800         AND WS-STMT-TBL-TYPE-CD(WS-STMT-IDX) = 'CREDIT-CARD '            
048900         SET WS-TREAT-AS-EXPENSE TO TRUE                                  
049000     ELSE                                                                 
049100         IF TXA-TYPE-IS-EXPENSE                                           
049200             SET WS-TREAT-AS-EXPENSE TO TRUE                              
049300         END-IF                                                           
049400     END-IF.                                                              
049500 3200-CLASSIFY-TXN-EXIT.                                                  
049600     EXIT.                                                                
049700 3300-ACCUM-OVERALL-THRU.                                                 
049800     IF WS-TREAT-AS-EXPENSE                                               
049900         ADD TXA-AMOUNT TO WS-OVERALL-EXPENSE                             
050000     ELSE                                                                 
050100         ADD TXA-AMOUNT TO WS-OVERALL-INCOME                              
050200     END-IF.                                                              
050300 3300-ACCUM-OVERALL-EXIT.                                                 
050400     EXIT.                                                                
050500*    SEARCH-OR-INSERT, THEN POST -- SEE 3420 BELOW, SHARED                
050600*    BY BOTH THE FOUND AND JUST-INSERTED BRANCHES.                        
050700 3400-ACCUM-MONTH-THRU.                                                   
050800     SET WS-MNTH-FOUND-SW TO 'N'.                                         
050900     SET WS-MNTH-IDX TO 1.                                                
051000     PERFORM 3410-TRY-ONE-MONTH-THRU                                      
051100         THRU 3410-TRY-ONE-MONTH-EXIT                                     
051200         VARYING WS-MNTH-IDX FROM 1 BY 1                                  
051300         UNTIL WS-MNTH-IDX > WS-MONTH-COUNT-TBL                           
051400         OR WS-MNTH-FOUND.                                                
051500     IF NOT WS-MNTH-FOUND                                                 
051600         IF WS-MONTH-COUNT-TBL < 84                                       
051700             ADD 1 TO WS-MONTH-COUNT-TBL                                  
051800             SET WS-MNTH-IDX TO WS-MONTH-COUNT-TBL                        
051900             MOVE TXA-TXN-DATE-X (1:7)                                    
052000                 TO WS-MNTH-TBL-KEY(WS-MNTH-IDX)                          
052100             MOVE ZERO TO WS-MNTH-TBL-INCOME(WS-MNTH-IDX)                 
052200             MOVE ZERO TO WS-MNTH-TBL-EXPENSE(WS-MNTH-IDX)                
052300             PERFORM 3420-POST-MONTH-AMT-THRU                             
052400                 THRU 3420-POST-MONTH-AMT-EXIT                            
052500         ELSE                                                             
052600             DISPLAY 'TXA-CASH-FLOW - MONTH TABLE FULL'                   
052700         END-IF                                                           
052800     ELSE                                                                 
052900         PERFORM 3420-POST-MONTH-AMT-THRU                                 
053000             THRU 3420-POST-MONTH-AMT-EXIT                                
053100     END-IF.                                                              
053200 3400-ACCUM-MONTH-EXIT.                                                   
053300     EXIT.                                                                
053400*    ONE COMPARE PER CALL, SAME SHAPE AS 3110 ABOVE.                      
053500 3410-TRY-ONE-MONTH-THRU.                                                 
053600     IF WS-MNTH-TBL-KEY(WS-MNTH-IDX) = TXA-TXN-DATE-X (1:7)               
053700         SET WS-MNTH-FOUND TO TRUE                                        
053800     END-IF.                                                              
053900 3410-TRY-ONE-MONTH-EXIT.                                                 
054000     EXIT.                                                                
054100*    POSTS TO INCOME OR EXPENSE BASED ON THE 3200                         
054200*    CLASSIFICATION ALREADY DECIDED FOR THIS TRANSACTION.                 
054300 3420-POST-MONTH-AMT-THRU.                                                
054400     IF WS-TREAT-AS-EXPENSE                                               
054500         ADD TXA-AMOUNT TO WS-MNTH-TBL-EXPENSE(WS-MNTH-IDX)               
054600     ELSE                                                                 
054700         ADD TXA-AMOUNT TO WS-MNTH-TBL-INCOME(WS-MNTH-IDX)                
054800     END-IF.                                                              
054900 3420-POST-MONTH-AMT-EXIT.                                                
055000     EXIT.                                                                
055100*    SAME SEARCH-OR-INSERT SHAPE AS 3400, WITH THE ADDED                  
055200*    STEP OF COPYING BANK/LAST4/TYPE-CD ON FIRST INSERT.                  
055300 3500-ACCUM-ACCOUNT-THRU.                                                 
055400     SET WS-ACCT-FOUND-SW TO 'N'.                                         
055500     SET WS-ACCT-IDX TO 1.                                                
055600     PERFORM 3510-TRY-ONE-ACCOUNT-THRU                                    
055700         THRU 3510-TRY-ONE-ACCOUNT-EXIT                                   
055800         VARYING WS-ACCT-IDX FROM 1 BY 1                                  
055900         UNTIL WS-ACCT-IDX > WS-ACCOUNT-COUNT-TBL                         
056000         OR WS-ACCT-FOUND.                                                
056100     IF NOT WS-ACCT-FOUND                                                 
056200         IF WS-ACCOUNT-COUNT-TBL < 200                                    
056300             ADD 1 TO WS-ACCOUNT-COUNT-TBL                                
056400             SET WS-ACCT-IDX TO WS-ACCOUNT-COUNT-TBL                      
056500             MOVE TXA-STATEMENT-ID                                        
056600                 TO WS-ACCT-TBL-STMT-ID(WS-ACCT-IDX)                      
056700             IF WS-STMT-LOOKUP-OK                                         
056800                 MOVE WS-STMT-TBL-BANK(WS-STMT-IDX)                       
056900                     TO WS-ACCT-TBL-BANK(WS-ACCT-IDX)                     
057000                 MOVE WS-STMT-TBL-LAST4(WS-STMT-IDX)                      
057100                     TO WS-ACCT-TBL-LAST4(WS-ACCT-IDX)                    
057200                 MOVE WS-STMT-TBL-TYPE-CD(WS-STMT-IDX)                    
057300                     TO WS-ACCT-TBL-TYPE-CD(WS-ACCT-IDX)                  
057400             ELSE                                                         
057500                 MOVE SPACES TO WS-ACCT-TBL-BANK(WS-ACCT-IDX)             
057600                 MOVE SPACES TO WS-ACCT-TBL-LAST4(WS-ACCT-IDX)            
057700                 MOVE SPACES TO WS-ACCT-TBL-TYPE-CD(WS-ACCT-IDX)          
057800             END-IF                                                       
057900             MOVE ZERO TO WS-ACCT-TBL-COUNT(WS-ACCT-IDX)                  
058000             MOVE ZERO TO WS-ACCT-TBL-INCOME(WS-ACCT-IDX)                 
058100             MOVE ZERO TO WS-ACCT-TBL-EXPENSE(WS-ACCT-IDX)                
058200             PERFORM 3520-POST-ACCT-AMT-THRU                              
058300                 THRU 3520-POST-ACCT-AMT-EXIT                             
058400         ELSE                                                             
058500             DISPLAY 'TXA-CASH-FLOW - ACCOUNT TABLE FULL'                 
058600         END-IF                                                           
058700     ELSE                                                                 
058800         PERFORM 3520-POST-ACCT-AMT-THRU                                  
058900             THRU 3520-POST-ACCT-AMT-EXIT                                 
059000     END-IF.                                                              
059100 3500-ACCUM-ACCOUNT-EXIT.                                                 
059200     EXIT.                                                                
059300 3510-TRY-ONE-ACCOUNT-THRU.                                               
059400     IF WS-ACCT-TBL-STMT-ID(WS-ACCT-IDX) = TXA-STATEMENT-ID               
059500         SET WS-ACCT-FOUND TO TRUE                                        
059600     END-IF.                                                              
059700 3510-TRY-ONE-ACCOUNT-EXIT.                                               
059800     EXIT.                                                                
059900*    SAME POST-BY-CLASSIFICATION LOGIC AS 3420, PLUS THE                  
060000*    PER-ACCOUNT TRANSACTION COUNT.                                       
060100 3520-POST-ACCT-AMT-THRU.                                                 
060200     ADD 1 TO WS-ACCT-TBL-COUNT(WS-ACCT-IDX).                             
060300     IF WS-TREAT-AS-EXPENSE                                               
060400         ADD TXA-AMOUNT TO WS-ACCT-TBL-EXPENSE(WS-ACCT-IDX)               
060500     ELSE                                                                 
060600         ADD TXA-AMOUNT TO WS-ACCT-TBL-INCOME(WS-ACCT-IDX)                
060700     END-IF.                                                              
060800 3520-POST-ACCT-AMT-EXIT.                                                 
060900     EXIT.                                                                
061000*----------------------------------------------------------               
061100*    REPORT BLOCK 5 -- CASH FLOW.  OVERALL LINE FIRST, THEN               
061200*    MONTH LINES IN DESCENDING MONTH ORDER, THEN ONE LINE PER             
061300*    ACCOUNT.                                                             
061400*----------------------------------------------------------               
061500 4000-WRITE-OVERALL-THRU.                                                 
061600     COMPUTE WS-OVERALL-NET =                                             
061700         WS-OVERALL-INCOME - WS-OVERALL-EXPENSE.                          
061800     MOVE 'OVRL'                  TO TXA-CW-REC-TYPE-CD.                  
061900     MOVE WS-OVERALL-INCOME       TO TXA-CW-OV-INCOME.                    
062000     MOVE WS-OVERALL-EXPENSE      TO TXA-CW-OV-EXPENSE.                   
062100     MOVE WS-OVERALL-NET          TO TXA-CW-OV-NET.                       
062200     WRITE TXA-CASHWORK-REC.                                              
062300     ADD 1 TO WS-CASH-WRITTEN-CTR.                                        
062400 4000-WRITE-OVERALL-EXIT.                                                 
062500     EXIT.                                                                
062600*    SELECTION SORT, DESCENDING BY MONTH KEY -- ONLY 84 ROWS              
062700*    AT MOST, NOT WORTH A SORT WORK FILE.                                 
062800 4100-SORT-MONTH-THRU.                                                    
062900     PERFORM 4110-MONTH-SORT-OUTER-THRU                                   
063000         THRU 4110-MONTH-SORT-OUTER-EXIT                                  
063100         VARYING WS-SORT-OUTER FROM 1 BY 1                                
063200         UNTIL WS-SORT-OUTER > WS-MONTH-COUNT-TBL.                        
063300 4100-SORT-MONTH-EXIT.                                                    
063400     EXIT.                                                                
063500 4110-MONTH-SORT-OUTER-THRU.                                              
063600     PERFORM 4120-MONTH-SORT-INNER-THRU                                   
063700         THRU 4120-MONTH-SORT-INNER-EXIT                                  
063800         VARYING WS-SORT-INNER FROM WS-SORT-OUTER BY 1                    
063900         UNTIL WS-SORT-INNER > WS-MONTH-COUNT-TBL.                        
064000 4110-MONTH-SORT-OUTER-EXIT.                                              
064100     EXIT.                                                                
064200*    GREATER-THAN TEST PUTS THE MOST RECENT MONTH FIRST --                
064300*    OPPOSITE SENSE FROM TIP30'S ASCENDING MONTH SORT.                    
064400 4120-MONTH-SORT-INNER-THRU.                                              
064500     IF WS-MNTH-TBL-KEY(WS-SORT-INNER) >                                  
064600             WS-MNTH-TBL-KEY(WS-SORT-OUTER)                               
064700         MOVE WS-MNTH-TBL-KEY(WS-SORT-OUTER)                              
064800             TO WS-SWAP-MNTH-KEY                                          
064900         MOVE WS-MNTH-TBL-INCOME(WS-SORT-OUTER)                           
065000             TO WS-SWAP-MNTH-INCOME                                       
065100         MOVE WS-MNTH-TBL-EXPENSE(WS-SORT-OUTER)                          
065200             TO WS-SWAP-MNTH-EXPENSE                                      
065300         MOVE WS-MNTH-TBL-KEY(WS-SORT-INNER)                              
065400             TO WS-MNTH-TBL-KEY(WS-SORT-OUTER)                            
065500         MOVE WS-MNTH-TBL-INCOME(WS-SORT-INNER)                           
065600             TO WS-MNTH-TBL-INCOME(WS-SORT-OUTER)                         
065700         MOVE WS-MNTH-TBL-EXPENSE(WS-SORT-INNER)                          
065800             TO WS-MNTH-TBL-EXPENSE(WS-SORT-OUTER)                        
065900         MOVE WS-SWAP-MNTH-KEY                                            
066000             TO WS-MNTH-TBL-KEY(WS-SORT-INNER)                            
066100         MOVE WS-SWAP-MNTH-INCOME                                         
066200             TO WS-MNTH-TBL-INCOME(WS-SORT-INNER)                         
066300         MOVE WS-SWAP-MNTH-EXPENSE                                        
066400             TO WS-MNTH-TBL-EXPENSE(WS-SORT-INNER)                        
066500     END-IF.                                                              
066600 4120-MONTH-SORT-INNER-EXIT.                                              
066700     EXIT.                                                                
066800 4200-WRITE-MONTH-THRU.                                                   
066900     SET WS-MNTH-IDX TO 1.                                                
067000     PERFORM 4210-ONE-MONTH-LINE-THRU                                     
067100         THRU 4210-ONE-MONTH-LINE-EXIT                                    
067200         VARYING WS-MNTH-IDX FROM 1 BY 1                                  
067300         UNTIL WS-MNTH-IDX > WS-MONTH-COUNT-TBL.                          
067400 4200-WRITE-MONTH-EXIT.                                                   
067500     EXIT.                                                                
067600 4210-ONE-MONTH-LINE-THRU.                                                
067700     MOVE 'MNTH'                       TO TXA-CW-REC-TYPE-CD.             
067800     MOVE WS-MNTH-TBL-KEY(WS-MNTH-IDX)    TO TXA-CW-MN-KEY.               
067900     MOVE WS-MNTH-TBL-INCOME(WS-MNTH-IDX) TO TXA-CW-MN-INCOME.            
068000     MOVE WS-MNTH-TBL-EXPENSE(WS-MNTH-IDX)                                
068100         TO TXA-CW-MN-EXPENSE.                                            
068200     COMPUTE TXA-CW-MN-NET =                                              
068300         WS-MNTH-TBL-INCOME(WS-MNTH-IDX) -                                
068400             WS-MNTH-TBL-EXPENSE(WS-MNTH-IDX).                            
068500     WRITE TXA-CASHWORK-REC.                                              
068600     ADD 1 TO WS-CASH-WRITTEN-CTR.                                        
068700 4210-ONE-MONTH-LINE-EXIT.                                                
068800     EXIT.                                                                
068900*    WRITTEN IN FIRST-SEEN ORDER -- NOT SORTED, SINCE THE                 
069000*    REPORT DOES NOT CALL FOR A PARTICULAR ACCOUNT SEQUENCE.              
069100 4300-WRITE-ACCOUNT-THRU.                                                 
069200     SET WS-ACCT-IDX TO 1.                                                
069300     PERFORM 4310-ONE-ACCOUNT-LINE-THRU                                   
069400         THRU 4310-ONE-ACCOUNT-LINE-EXIT                                  
069500         VARYING WS-ACCT-IDX FROM 1 BY 1                                  
069600         UNTIL WS-ACCT-IDX > WS-ACCOUNT-COUNT-TBL.                        
069700 4300-WRITE-ACCOUNT-EXIT.                                                 
069800     EXIT.                                                                
069900 4310-ONE-ACCOUNT-LINE-THRU.                                              
070000     MOVE 'ACCT'                          TO TXA-CW-REC-TYPE-CD.          
070100     MOVE WS-ACCT-TBL-BANK(WS-ACCT-IDX)     TO TXA-CW-AC-BANK.            
070200     MOVE WS-ACCT-TBL-LAST4(WS-ACCT-IDX)    TO TXA-CW-AC-LAST4.           
070300     MOVE WS-ACCT-TBL-TYPE-CD(WS-ACCT-IDX)  TO TXA-CW-AC-TYPE-CD.         
070400     MOVE WS-ACCT-TBL-COUNT(WS-ACCT-IDX)    TO TXA-CW-AC-COUNT.           
070500     MOVE WS-ACCT-TBL-INCOME(WS-ACCT-IDX)   TO TXA-CW-AC-INCOME.          
070600     MOVE WS-ACCT-TBL-EXPENSE(WS-ACCT-IDX)  TO TXA-CW-AC-EXPENSE.         
070700     WRITE TXA-CASHWORK-REC.                                              
070800     ADD 1 TO WS-CASH-WRITTEN-CTR.                                        
070900 4310-ONE-ACCOUNT-LINE-EXIT.                                              
071000     EXIT.                                                                
071100 9000-TERMINATE-THRU.                                                     
071200     CLOSE CATG-TXN-FILE.                                                 
071300     CLOSE CASH-OUT-FILE.                                                 
071400     DISPLAY 'TXA-CASH-FLOW STATEMENTS READ ' WS-STMT-READ-CTR.           
071500     DISPLAY 'TXA-CASH-FLOW TXNS READ       ' WS-TXN-READ-CTR.            
071600     DISPLAY 'TXA-CASH-FLOW WORK WRITTEN    ' WS-CASH-WRITTEN-CTR.        
071700*    SWITCH-STATE TRACE FOR POSTMORTEM DEBUGGING -- SAME                  
071800*    IDEA AS TIP10'S TRACE LINE; A CLEAN RUN SHOWS BOTH                   
071900*    EOF BYTES 'Y' AT TERMINATION.                                        
072000     DISPLAY 'TXA-CASH-FLOW SWITCHES        ' WS-SWITCHES-FLAT.           
072100 9000-TERMINATE-EXIT.                                                     
072200     EXIT.                                                                
072300                                                                          
