000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TXA-ANALYSIS-REPORT.                                        
000300 AUTHOR.  S G HOLT.                                                       
000400 INSTALLATION.  CONSUMER LEDGER SYSTEMS DIVISION.                         
000500 DATE-WRITTEN.  07/29/1988.                                               
000600 DATE-COMPILED.  07/29/1988.                                              
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                             
000800*----------------------------------------------------------               
000900*    C H A N G E   L O G                                                  
001000*----------------------------------------------------------               
001100* 07/29/88 SGH  ORIGINAL PROGRAM.  OVERVIEW AND                   SGH72988
001200*               GRIFT-FLAG SECTIONS ONLY.                         SGH72988
001300*               REQUEST CR-1988-114.                              SGH72988
001400* 10/01/89 JLK  ADDED CATEGORY AND TOP-MERCHANT                   JLK10189
001500*               TABLES.  CR-1989-158.                             JLK10189
001600* 05/05/91 RTM  ADDED CASH-FLOW TABLE.                            RTM50591
001700*               CR-1991-066.                                      RTM50591
001800* 02/06/93 DWS  ADDED SAVINGS-OPPORTUNITIES                       DWS20693
001900*               SECTION.  CR-1993-011.                            DWS20693
002000* 09/15/94 PAC  ADDED DIVORCE-CALCULATION BLOCK,                  PAC91594
002100*               PRINTED ONLY WHEN THE SUPPORT-                    PAC91594
002200*               CALC WORK FILE HAS A RECORD.                      PAC91594
002300*               CR-1994-102.                                      PAC91594
002400* 11/04/96 SGH  Y2K REVIEW -- DATE FIELDS ON THIS                 SGH11996
002500*               RECORD ARE 4-DIGIT CCYY ALREADY,                  SGH11996
002600*               NO CHANGE REQUIRED.  LOGGED PER                   SGH11996
002700*               DIRECTIVE Y2K-96-004.                             SGH11996
002800* 06/03/00 CAB  GRIFT-FLAG WORK TABLE RAISED FROM                 CAB60300
002900*               200 TO 500 ROWS.  CR-2000-058.                    CAB60300
003000*----------------------------------------------------------               
003100*    LAST STEP OF THE MONTHLY CARD-ANALYSIS CHAIN.  READS THE             
003200*    WORK FILES LEFT BY TIP10 THROUGH TIP50 AND PRINTS THE                
003300*    CUSTOMER-FACING ANALYSIS REPORT, ONE 132-COLUMN LINE AT A            
003400*    TIME, IN SEVEN SECTIONS.                                             
003500*----------------------------------------------------------               
003600*----------------------------------------------------------               
003700*    PROCESSING OVERVIEW                                                  
003800*----------------------------------------------------------               
003900*    THIS IS THE LAST STEP OF THE CHAIN.  IT DOES NOT SORT                
004000*    OR CATEGORIZE ANYTHING ITSELF -- IT SIMPLY READS THE                 
004100*    FIVE WORK FILES LEFT BEHIND BY TIP10, TIP20, TIP30,                  
004200*    TIP40 AND TIP50, BUFFERS EACH ONE INTO A WORKING-                    
004300*    STORAGE TABLE, THEN PRINTS THE CUSTOMER-FACING REPORT                
004400*    ONE 132-COLUMN LINE AT A TIME IN SEVEN FIXED SECTIONS.               
004500*    THE DIVORCE-CALCULATION SECTION (BLOCK 7) IS THE ONLY                
004600*    ONE THAT IS CONDITIONAL -- IT ONLY PRINTS WHEN A                     
004700*    RECORD WAS FOUND ON THE SUPPORT-CALC WORK FILE, SINCE                
004800*    MOST HOUSEHOLDS HAVE NO SUPPORT SCENARIO ON FILE.                    
004900*----------------------------------------------------------               
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM.                                                  
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600*    TIP10'S CATEGORIZED EXTRACT -- SAME LAYOUT USED BY                   
005700*    EVERY DOWNSTREAM STEP IN THE CHAIN.                                  
005800     SELECT CATG-TXN-FILE ASSIGN TO "CATGTXNS"                            
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         FILE STATUS IS WS-CATG-TXN-STATUS.                               
006100*    THE ORIGINAL RAW STATEMENT FEED -- READ HERE ONLY                    
006200*    FOR ITS RECORD COUNT.                                                
006300     SELECT STMT-IN-FILE ASSIGN TO "STATEMTS"                             
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS WS-STMT-IN-STATUS.                                
006600*    TIP20'S DUPLICATE/GRIFT-FLAG OUTPUT.                                 
006700     SELECT GRIFT-IN-FILE ASSIGN TO "GRIFTOUT"                            
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS IS WS-GRIFT-IN-STATUS.                               
007000*    TIP30'S CATEGORY/MERCHANT/SAVINGS ANALYTICS EXTRACT.                 
007100     SELECT ANALY-IN-FILE ASSIGN TO "ANALYWRK"                            
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS WS-ANALY-IN-STATUS.                               
007400*    TIP40'S INCOME/EXPENSE CASH-FLOW EXTRACT.                            
007500     SELECT CASH-IN-FILE ASSIGN TO "CASHWORK"                             
007600         ORGANIZATION IS LINE SEQUENTIAL                                  
007700         FILE STATUS IS WS-CASH-IN-STATUS.                                
007800*    TIP50'S SUPPORT-CALC RESULT -- ZERO OR ONE RECORD.                   
007900     SELECT DIVC-IN-FILE ASSIGN TO "DIVCWORK"                             
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS IS WS-DIVC-IN-STATUS.                                
008200*    THE PRINTED CUSTOMER-FACING ANALYSIS REPORT.                         
008300     SELECT REPORT-FILE ASSIGN TO "RPTOUT"                                
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         FILE STATUS IS WS-REPORT-STATUS.                                 
008600*----------------------------------------------------------               
008700*    FILE STATUS / SORT CONVENTIONS                                       
008800*----------------------------------------------------------               
008900*    ALL SIX FILES ARE LINE SEQUENTIAL, MATCHING THE WORK                 
009000*    FILE FORMAT WRITTEN BY THE FIVE UPSTREAM STEPS.  NO                  
009100*    SORT IS PERFORMED HERE -- CASH-IN-FILE AND ANALY-IN-                 
009200*    FILE ARE ALREADY IN THE ORDER TIP30 AND TIP40 WROTE                  
009300*    THEM, WHICH IS THE ORDER THIS PROGRAM PRINTS THEM IN.                
009400*    A NON-'00' FILE STATUS ON ANY OPEN IS NOT TRAPPED --                 
009500*    IF A WORK FILE IS MISSING THE RUN ABENDS ON THE OPEN,                
009600*    WHICH IS THE DESIRED BEHAVIOR SINCE A MISSING WORK                   
009700*    FILE MEANS AN EARLIER STEP IN THE CHAIN DID NOT RUN.                 
009800*----------------------------------------------------------               
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100 FD  CATG-TXN-FILE                                                        
010200     LABEL RECORDS ARE STANDARD.                                          
010300 01  CTF-TXN-REC                 PIC X(160).                              
010400 FD  STMT-IN-FILE                                                         
010500     LABEL RECORDS ARE STANDARD.                                          
010600 01  SIF-STMT-REC                PIC X(60).                               
010700 FD  GRIFT-IN-FILE                                                        
010800     LABEL RECORDS ARE STANDARD.                                          
010900 COPY TXA.GRIFTFLAG.CPY.                                                  
011000 FD  ANALY-IN-FILE                                                        
011100     LABEL RECORDS ARE STANDARD.                                          
011200 COPY TXA.ANALYWORK.CPY.                                                  
011300 FD  CASH-IN-FILE                                                         
011400     LABEL RECORDS ARE STANDARD.                                          
011500 COPY TXA.CASHWORK.CPY.                                                   
011600 FD  DIVC-IN-FILE                                                         
011700     LABEL RECORDS ARE STANDARD.                                          
011800 COPY TXA.DIVCWORK.CPY.                                                   
011900 FD  REPORT-FILE                                                          
012000     LABEL RECORDS ARE STANDARD.                                          
012100 01  RPT-LINE                    PIC X(132).                              
012200*----------------------------------------------------------               
012300*    MAINTENANCE NOTES                                                    
012400*----------------------------------------------------------               
012500*    THIS PROGRAM HAS GROWN A SECTION EVERY TIME A NEW                    
012600*    UPSTREAM WORK FILE WAS ADDED TO THE CHAIN -- SEE THE                 
012700*    CHANGE LOG ABOVE.  EACH NEW BLOCK FOLLOWS THE SAME                   
012800*    SHAPE AS THE ONES BEFORE IT: A LOAD PARAGRAPH IN THE                 
012900*    1000 SERIES THAT BUFFERS THE WORK FILE INTO A TABLE,                 
013000*    AND A PRINT PARAGRAPH LATER IN THE PROCEDURE DIVISION                
013100*    THAT WALKS THE TABLE AND WRITES REPORT LINES.  IF A                  
013200*    SEVENTH WORK FILE IS EVER ADDED, FOLLOW THAT SAME                    
013300*    PATTERN RATHER THAN BOLTING LOGIC ONTO AN EXISTING                   
013400*    BLOCK.                                                               
013500*----------------------------------------------------------               
013600 WORKING-STORAGE SECTION.                                                 
013700*----------------------------------------------------------               
013800*    FILE STATUS SWITCHES                                                 
013900*----------------------------------------------------------               
014000*    ONE 2-BYTE STATUS PER FILE, CHECKED ONLY BY THE 88-                  
014100*    LEVELS BELOW WHERE THE PROGRAM ACTUALLY TESTS THEM.                  
014200 01  WS-FILE-STATUSES.                                                    
014300     05  WS-CATG-TXN-STATUS        PIC X(2).                              
014400         88  WS-CATG-TXN-OK            VALUE '00'.                        
014500     05  WS-STMT-IN-STATUS         PIC X(2).                              
014600         88  WS-STMT-IN-OK             VALUE '00'.                        
014700     05  WS-GRIFT-IN-STATUS        PIC X(2).                              
014800         88  WS-GRIFT-IN-OK            VALUE '00'.                        
014900     05  WS-ANALY-IN-STATUS        PIC X(2).                              
015000         88  WS-ANALY-IN-OK            VALUE '00'.                        
015100     05  WS-CASH-IN-STATUS         PIC X(2).                              
015200         88  WS-CASH-IN-OK             VALUE '00'.                        
015300     05  WS-DIVC-IN-STATUS         PIC X(2).                              
015400         88  WS-DIVC-IN-OK             VALUE '00'.                        
015500     05  WS-REPORT-STATUS          PIC X(2).                              
015600         88  WS-REPORT-OK              VALUE '00'.                        
015700*    THREE ONE-BYTE SWITCHES: END-OF-FILE, FIRST-DATE-                    
015800*    SEEN (OVERVIEW BLOCK), AND HAVE-DIVORCE (GATES                       
015900*    REPORT BLOCK 7).                                                     
016000 01  WS-RUN-SWITCHES.                                                     
016100     05  WS-EOF-SW                 PIC X(1)  VALUE 'N'.                   
016200         88  WS-EOF                    VALUE 'Y'.                         
016300     05  WS-FIRST-DATE-SW          PIC X(1)  VALUE 'N'.                   
016400         88  WS-FIRST-DATE-SEEN        VALUE 'Y'.                         
016500     05  WS-HAVE-DIVORCE-SW        PIC X(1)  VALUE 'N'.                   
016600         88  WS-HAVE-DIVORCE           VALUE 'Y'.                         
016700 77  WS-LINES-WRITTEN-CTR COMP     PIC 9(7)  VALUE ZERO.                  
016800*    ROW COUNTERS FOR EACH PRINT TABLE, PLUS THE THREE                    
016900*    GRIFT-SEVERITY COUNTERS AND THE STATEMENT/                           
017000*    TRANSACTION COUNTS PRINTED IN BLOCK 1.                               
017100 01  WS-COUNTERS COMP.                                                    
017200     05  WS-GRIFT-COUNT-TBL        PIC 9(4)  VALUE ZERO.                  
017300     05  WS-CAT-COUNT-TBL          PIC 9(3)  VALUE ZERO.                  
017400     05  WS-MRCH-COUNT-TBL         PIC 9(3)  VALUE ZERO.                  
017500     05  WS-SAVE-COUNT-TBL         PIC 9(3)  VALUE ZERO.                  
017600     05  WS-CASH-MONTH-COUNT-TBL   PIC 9(3)  VALUE ZERO.                  
017700     05  WS-SEV-HIGH-CTR           PIC 9(5)  VALUE ZERO.                  
017800     05  WS-SEV-MEDIUM-CTR         PIC 9(5)  VALUE ZERO.                  
017900     05  WS-SEV-LOW-CTR            PIC 9(5)  VALUE ZERO.                  
018000     05  WS-STMT-COUNT             PIC 9(5)  VALUE ZERO.                  
018100     05  WS-TXN-COUNT              PIC 9(7)  VALUE ZERO.                  
018200     05  WS-SAVE-LINE-NBR          PIC 9(3)  VALUE ZERO.                  
018300*----------------------------------------------------------               
018400*    OVERVIEW ACCUMULATORS                                                
018500*----------------------------------------------------------               
018600 01  WS-OVERVIEW-AREA.                                                    
018700*    WS-OV-DATE-FLAT (VIA THE REDEFINES BELOW) LETS THE                   
018800*    FIRST/LAST DATE PAIR BE MOVED OR COMPARED AS ONE                     
018900*    20-BYTE FIELD WHEN CONVENIENT.                                       
019000     05  WS-TOTAL-SPEND            PIC S9(9)V99                           
019100                                SIGN TRAILING SEPARATE                    
019200                                VALUE ZERO.                               
019300     05  WS-FIRST-DATE             PIC X(10) VALUE SPACES.                
019400     05  WS-LAST-DATE              PIC X(10) VALUE SPACES.                
019500 01  WS-OVERVIEW-AREA-X REDEFINES WS-OVERVIEW-AREA.                       
019600     05  FILLER                    PIC X(12).                             
019700     05  WS-OV-DATE-FLAT           PIC X(20).                             
019800*----------------------------------------------------------               
019900*    GRIFT-FLAG WORK TABLE -- BUFFERED WHOLE, THEN PRINTED                
020000*    THREE TIMES BY SEVERITY (HIGH, MEDIUM, LOW).                         
020100*----------------------------------------------------------               
020200 01  WS-GRIFT-TABLE.                                                      
020300*    RAW 136-BYTE ROWS, NOT A GROUP OF SUBFIELDS -- EACH                  
020400*    ROW IS MOVED BACK INTO TXA-GRIFTFLAG-REC BEFORE ITS                  
020500*    FIELDS ARE REFERENCED.                                               
020600     05  WS-GRIFT-ENTRY OCCURS 500 TIMES                                  
020700                         INDEXED BY WS-GRIFT-IDX                          
020800                         PIC X(136).                                      
020900*----------------------------------------------------------               
021000*    CATEGORY / MERCHANT / SAVINGS PRINT TABLES -- LOADED                 
021100*    FROM THE TIP30 WORK FILE IN A SINGLE PASS.                           
021200*----------------------------------------------------------               
021300 01  WS-CAT-PRINT-TABLE.                                                  
021400*    FIXED AT 11 ROWS SINCE THE CATEGORY LIST ITSELF IS                   
021500*    FIXED ON THE TIP10 CATEGORY RULES TABLE.                             
021600     05  WS-CATP-ENTRY OCCURS 11 TIMES                                    
021700                         INDEXED BY WS-CATP-IDX.                          
021800         10  WS-CATP-NAME            PIC X(28).                           
021900         10  WS-CATP-COUNT           PIC 9(6).                            
022000         10  WS-CATP-TOTAL           PIC S9(9)V99                         
022100                                SIGN TRAILING SEPARATE.                   
022200         10  WS-CATP-PCT             PIC 9(3)V9.                          
022300 01  WS-MRCH-PRINT-TABLE.                                                 
022400*    TOP 10 ONLY -- TIP30 NEVER SENDS MORE THAN 10 ROWS                   
022500*    OF THIS TYPE.                                                        
022600     05  WS-MRCHP-ENTRY OCCURS 10 TIMES                                   
022700                         INDEXED BY WS-MRCHP-IDX.                         
022800         10  WS-MRCHP-RANK           PIC 9(3).                            
022900         10  WS-MRCHP-NAME           PIC X(30).                           
023000         10  WS-MRCHP-COUNT          PIC 9(6).                            
023100         10  WS-MRCHP-TOTAL          PIC S9(9)V99                         
023200                                SIGN TRAILING SEPARATE.                   
023300         10  WS-MRCHP-AVG            PIC S9(7)V99                         
023400                                SIGN TRAILING SEPARATE.                   
023500 01  WS-SAVE-PRINT-TABLE.                                                 
023600*    50-ROW CAP MATCHES TIP30'S SAVINGS-OPPORTUNITY LIMIT.                
023700     05  WS-SAVEP-ENTRY OCCURS 50 TIMES                                   
023800                         INDEXED BY WS-SAVEP-IDX.                         
023900         10  WS-SAVEP-LABEL          PIC X(30).                           
024000         10  WS-SAVEP-CURRENT        PIC S9(9)V99                         
024100                                SIGN TRAILING SEPARATE.                   
024200         10  WS-SAVEP-ESTIMATE       PIC S9(9)V99                         
024300                                SIGN TRAILING SEPARATE.                   
024400*----------------------------------------------------------               
024500*    CASH-FLOW TABLES -- LOADED FROM THE TIP40 WORK FILE.                 
024600*----------------------------------------------------------               
024700 01  WS-CASH-OVERALL-AREA.                                                
024800*    ONE ROW ONLY -- THE GRAND TOTALS LINE PRINTED LAST IN                
024900*    REPORT BLOCK 5.                                                      
025000     05  WS-CASHO-INCOME           PIC S9(9)V99                           
025100                                SIGN TRAILING SEPARATE                    
025200                                VALUE ZERO.                               
025300     05  WS-CASHO-EXPENSE          PIC S9(9)V99                           
025400                                SIGN TRAILING SEPARATE                    
025500                                VALUE ZERO.                               
025600     05  WS-CASHO-NET              PIC S9(9)V99                           
025700                                SIGN TRAILING SEPARATE                    
025800                                VALUE ZERO.                               
025900 01  WS-CASH-MONTH-TABLE.                                                 
026000*    60-ROW CAP MATCHES TIP40'S MONTH-TABLE CAP (CR-2000-                 
026100*    036).                                                                
026200     05  WS-CASHM-ENTRY OCCURS 60 TIMES                                   
026300                         INDEXED BY WS-CASHM-IDX.                         
026400         10  WS-CASHM-KEY            PIC X(7).                            
026500         10  WS-CASHM-INCOME         PIC S9(9)V99                         
026600                                SIGN TRAILING SEPARATE.                   
026700         10  WS-CASHM-EXPENSE        PIC S9(9)V99                         
026800                                SIGN TRAILING SEPARATE.                   
026900         10  WS-CASHM-NET            PIC S9(9)V99                         
027000                                SIGN TRAILING SEPARATE.                   
027100*----------------------------------------------------------               
027200*    DIVORCE-CALCULATION HOLD AREA.                                       
027300*----------------------------------------------------------               
027400 01  WS-DIVORCE-AREA.                                                     
027500*    ONE ROW, MOVED FIELD-BY-FIELD FROM TXA-DIVCWORK-REC                  
027600*    ONLY WHEN 1500-LOAD-DIVORCE-THRU FOUND A RECORD.                     
027700     05  WS-DIV-GROSS-INCOME       PIC 9(9)V99.                           
027800     05  WS-DIV-MAINT-MONTHLY      PIC S9(9)V99                           
027900                                SIGN TRAILING SEPARATE.                   
028000     05  WS-DIV-CHILD-MONTHLY      PIC S9(9)V99                           
028100                                SIGN TRAILING SEPARATE.                   
028200     05  WS-DIV-GUIDELINE-CASH     PIC S9(9)V99                           
028300                                SIGN TRAILING SEPARATE.                   
028400     05  WS-DIV-HOUSING-CREDIT     PIC S9(9)V99                           
028500                                SIGN TRAILING SEPARATE.                   
028600     05  WS-DIV-NET-CASH           PIC S9(9)V99                           
028700                                SIGN TRAILING SEPARATE.                   
028800     05  WS-DIV-BONUS-ANNUAL       PIC S9(9)V99                           
028900                                SIGN TRAILING SEPARATE.                   
029000     05  WS-DIV-BONUS-MONTHLY      PIC S9(9)V99                           
029100                                SIGN TRAILING SEPARATE.                   
029200     05  WS-DIV-TOTAL-MONTHLY      PIC S9(9)V99                           
029300                                SIGN TRAILING SEPARATE.                   
029400*----------------------------------------------------------               
029500*    PRINT LINE AND EDIT WORK FIELDS.                                     
029600*----------------------------------------------------------               
029700 01  WS-PRINT-LINE                PIC X(132).                             
029800 01  WS-ED-AMOUNT      PIC $ZZ,ZZZ,ZZ9.99-.                               
029900 01  WS-ED-AMOUNT2      PIC $ZZ,ZZZ,ZZ9.99-.                              
030000 01  WS-ED-COUNT        PIC ZZZ,ZZ9.                                      
030100 01  WS-ED-PCT          PIC ZZ9.9.                                        
030200 01  WS-ED-RANK         PIC ZZ9.                                          
030300 01  WS-CURRENT-SEV      PIC X(6).                                        
030400*----------------------------------------------------------               
030500*    COPIES OF THE TRANSACTION AND STATEMENT LAYOUTS.                     
030600*----------------------------------------------------------               
030700 COPY TXA.TRANSACTION.CPY.                                                
030800 COPY TXA.STATEMENT.CPY.                                                  
030900*----------------------------------------------------------               
031000*    KEY DATA ELEMENT REFERENCE                                           
031100*----------------------------------------------------------               
031200*    WS-GRIFT-TABLE      -- WHOLE GRIFT-FLAG WORK FILE,                   
031300*        BUFFERED RAW (136 BYTES/ROW) SO IT CAN BE PRINTED                
031400*        THREE TIMES BY SEVERITY WITHOUT A THREE-PASS                     
031500*        RE-READ OF GRIFT-IN-FILE.                                        
031600*    WS-CAT-PRINT-TABLE  -- THE 11 FIXED CATEGORY ROWS FROM               
031700*        THE TIP30 EXTRACT.                                               
031800*    WS-MRCH-PRINT-TABLE -- TOP 10 MERCHANTS FROM TIP30.                  
031900*    WS-SAVE-PRINT-TABLE -- SAVINGS OPPORTUNITY ROWS FROM                 
032000*        TIP30, UP TO 50.                                                 
032100*    WS-CASH-OVERALL-AREA / WS-CASH-MONTH-TABLE -- THE                    
032200*        OVERALL AND PER-MONTH ROLLUPS FROM TIP40.                        
032300*    WS-DIVORCE-AREA     -- THE SINGLE SUPPORT-CALC RESULT                
032400*        FROM TIP50, IF ANY; WS-HAVE-DIVORCE-SW GATES                     
032500*        WHETHER REPORT BLOCK 7 PRINTS AT ALL.                            
032600*    WS-PRINT-LINE       -- THE 132-COLUMN STAGING AREA                   
032700*        EVERY REPORT BLOCK BUILDS A LINE IN BEFORE                       
032800*        2900-WRITE-LINE-THRU MOVES IT TO RPT-LINE.                       
032900*----------------------------------------------------------               
033000 PROCEDURE DIVISION.                                                      
033100*----------------------------------------------------------               
033200*    PARAGRAPH-BY-PARAGRAPH WALKTHROUGH                                   
033300*----------------------------------------------------------               
033400*    0000-MAIN-CONTROL -- OPENS THE REPORT FILE, LOADS ALL                
033500*        FIVE WORK FILES, THEN PRINTS THE SEVEN REPORT                    
033600*        BLOCKS IN ORDER, THEN TERMINATES.                                
033700*    1000-INITIALIZE-THRU -- DRIVES THE FIVE LOAD                         
033800*        PARAGRAPHS (1100-1500), ONE PER UPSTREAM WORK                    
033900*        FILE.                                                            
034000*    1100/1200/1300/1400/1500 -- LOAD OVERVIEW COUNTS,                    
034100*        GRIFT FLAGS, CATEGORY/MERCHANT/SAVINGS TABLES,                   
034200*        CASH-FLOW TABLES, AND THE DIVORCE RESULT,                        
034300*        RESPECTIVELY.  EACH OPENS ITS OWN FILE, READS IT                 
034400*        TO END, AND CLOSES IT BEFORE THE NEXT LOAD                       
034500*        PARAGRAPH RUNS.                                                  
034600*    2000-OVERVIEW-BLOCK-THRU -- REPORT BLOCK 1.                          
034700*    2900-WRITE-LINE-THRU -- THE COMMON LINE-WRITE ROUTINE                
034800*        EVERY REPORT BLOCK CALLS; BUMPS THE LINES-WRITTEN                
034900*        COUNTER FOR THE RUN LOG.                                         
035000*    3000/3100/3110 -- REPORT BLOCK 2, GRIFT FLAGS BY                     
035100*        SEVERITY; 3100 MAKES ONE FULL PASS OF THE BUFFERED               
035200*        TABLE PER SEVERITY LEVEL, 3110 SKIPS ANY ROW THAT                
035300*        DOES NOT MATCH THE SEVERITY BEING PRINTED.                       
035400*    4000/4010 -- REPORT BLOCK 3, SPENDING BY CATEGORY.                   
035500*    5000/5010 -- REPORT BLOCK 4, TOP MERCHANTS.                          
035600*    6000/6010 -- REPORT BLOCK 5, CASH FLOW BY MONTH.                     
035700*    7000/7010 -- REPORT BLOCK 6, SAVINGS OPPORTUNITIES.                  
035800*    8000-DIVORCE-BLOCK-THRU -- REPORT BLOCK 7; THE ONLY                  
035900*        BLOCK THAT CAN SKIP ITSELF ENTIRELY VIA A GO TO                  
036000*        WHEN WS-HAVE-DIVORCE-SW WAS NEVER SET.                           
036100*    9000-TERMINATE-THRU -- CLOSES THE REPORT FILE AND                    
036200*        DISPLAYS THE LINES-WRITTEN COUNT.                                
036300*----------------------------------------------------------               
036400*----------------------------------------------------------               
036500*    TESTING NOTES                                                        
036600*----------------------------------------------------------               
036700*    QA VERIFIES THIS STEP BY DIFFING RPTOUT AGAINST A                    
036800*    HAND-BUILT EXPECTED REPORT FOR A SMALL FIXTURE SET OF                
036900*    WORK FILES.  THE DIVORCE-CALCULATION SECTION IS TESTED               
037000*    BOTH WITH AND WITHOUT A DIVCWORK RECORD PRESENT TO                   
037100*    PROVE THE GO TO SKIP PATH IN 8000-DIVORCE-BLOCK-THRU                 
037200*    LEAVES NO PARTIAL SECTION HEADER ON THE REPORT.                      
037300*----------------------------------------------------------               
037400*    OPERATIONS NOTES                                                     
037500*----------------------------------------------------------               
037600*    THIS STEP MUST RUN LAST IN THE NIGHTLY CHAIN, AFTER                  
037700*    ALL FIVE UPSTREAM STEPS HAVE COMPLETED -- IT HAS NO                  
037800*    RESTART LOGIC OF ITS OWN AND WILL SIMPLY PRODUCE A                   
037900*    SHORT OR EMPTY REPORT IF RUN AGAINST PARTIAL WORK                    
038000*    FILES.                                                               
038100*----------------------------------------------------------               
038200 0000-MAIN-CONTROL.                                                       
038300*    THE SEVEN PERFORMS BELOW RUN IN A FIXED ORDER MATCHING               
038400*    THE PRINTED REPORT'S SECTION ORDER -- CHANGING THIS                  
038500*    ORDER CHANGES THE REPORT LAYOUT, NOT JUST INTERNAL                   
038600*    PROCESSING SEQUENCE, SO DO NOT REORDER WITHOUT A                     
038700*    FORMS-CHANGE REQUEST.                                                
038800     PERFORM 1000-INITIALIZE-THRU                                         
038900         THRU 1000-INITIALIZE-EXIT.                                       
039000     PERFORM 2000-OVERVIEW-BLOCK-THRU                                     
039100         THRU 2000-OVERVIEW-BLOCK-EXIT.                                   
039200     PERFORM 3000-GRIFT-BLOCK-THRU                                        
039300         THRU 3000-GRIFT-BLOCK-EXIT.                                      
039400     PERFORM 4000-CATEGORY-TABLE-THRU                                     
039500         THRU 4000-CATEGORY-TABLE-EXIT.                                   
039600     PERFORM 5000-MERCHANT-TABLE-THRU                                     
039700         THRU 5000-MERCHANT-TABLE-EXIT.                                   
039800     PERFORM 6000-CASHFLOW-TABLE-THRU                                     
039900         THRU 6000-CASHFLOW-TABLE-EXIT.                                   
040000     PERFORM 7000-SAVINGS-BLOCK-THRU                                      
040100         THRU 7000-SAVINGS-BLOCK-EXIT.                                    
040200     PERFORM 8000-DIVORCE-BLOCK-THRU                                      
040300         THRU 8000-DIVORCE-BLOCK-EXIT.                                    
040400     PERFORM 9000-TERMINATE-THRU                                          
040500         THRU 9000-TERMINATE-EXIT.                                        
040600     STOP RUN.                                                            
040700*----------------------------------------------------------               
040800*    LOAD EVERY WORK FILE ONE TIME BEFORE ANY PRINTING STARTS.            
040900*----------------------------------------------------------               
041000 1000-INITIALIZE-THRU.                                                    
041100     OPEN OUTPUT REPORT-FILE.                                             
041200     PERFORM 1100-LOAD-OVERVIEW-THRU                                      
041300         THRU 1100-LOAD-OVERVIEW-EXIT.                                    
041400     PERFORM 1200-LOAD-GRIFT-THRU                                         
041500         THRU 1200-LOAD-GRIFT-EXIT.                                       
041600     PERFORM 1300-LOAD-ANALYTICS-THRU                                     
041700         THRU 1300-LOAD-ANALYTICS-EXIT.                                   
041800     PERFORM 1400-LOAD-CASHFLOW-THRU                                      
041900         THRU 1400-LOAD-CASHFLOW-EXIT.                                    
042000     PERFORM 1500-LOAD-DIVORCE-THRU                                       
042100         THRU 1500-LOAD-DIVORCE-EXIT.                                     
042200 1000-INITIALIZE-EXIT.                                                    
042300     EXIT.                                                                
042400 1100-LOAD-OVERVIEW-THRU.                                                 
042500*    TWO SEQUENTIAL PASSES -- STATEMENT COUNT FIRST, THEN                 
042600*    TRANSACTION COUNT AND DATE RANGE -- SINCE THE TWO                    
042700*    FILES HAVE DIFFERENT LAYOUTS AND NEITHER PASS NEEDS                  
042800*    THE OTHER FILE OPEN AT THE SAME TIME.                                
042900     OPEN INPUT STMT-IN-FILE.                                             
043000     SET WS-EOF-SW TO FALSE.                                              
043100     MOVE 'N' TO WS-EOF-SW.                                               
043200     PERFORM 1110-COUNT-ONE-STMT-THRU                                     
043300         THRU 1110-COUNT-ONE-STMT-EXIT                                    
043400         UNTIL WS-EOF.                                                    
043500     CLOSE STMT-IN-FILE.                                                  
043600     OPEN INPUT CATG-TXN-FILE.                                            
043700     MOVE 'N' TO WS-EOF-SW.                                               
043800     PERFORM 1120-ADD-ONE-TXN-THRU                                        
043900         THRU 1120-ADD-ONE-TXN-EXIT                                       
044000         UNTIL WS-EOF.                                                    
044100     CLOSE CATG-TXN-FILE.                                                 
044200 1100-LOAD-OVERVIEW-EXIT.                                                 
044300     EXIT.                                                                
044400 1110-COUNT-ONE-STMT-THRU.                                                
044500*    COUNT ONLY -- THE RAW STATEMENT LAYOUT ITSELF IS NOT                 
044600*    NEEDED BY ANY REPORT BLOCK.                                          
044700     READ STMT-IN-FILE INTO SIF-STMT-REC                                  
044800         AT END                                                           
044900             SET WS-EOF TO TRUE                                           
045000         NOT AT END                                                       
045100             ADD 1 TO WS-STMT-COUNT                                       
045200     END-READ.                                                            
045300 1110-COUNT-ONE-STMT-EXIT.                                                
045400     EXIT.                                                                
045500 1120-ADD-ONE-TXN-THRU.                                                   
045600*    ACCUMULATES SPEND AND TRACKS THE DATE RANGE IN ONE                   
045700*    PASS SO THE OVERVIEW BLOCK NEEDS NO SEPARATE READ.                   
045800     READ CATG-TXN-FILE INTO CTF-TXN-REC                                  
045900         AT END                                                           
046000             SET WS-EOF TO TRUE                                           
046100         NOT AT END                                                       
046200             MOVE CTF-TXN-REC TO TXA-TRANSACTION-REC                      
046300             ADD 1 TO WS-TXN-COUNT                                        
046400             IF TXA-TYPE-IS-EXPENSE                                       
046500                 ADD TXA-AMOUNT TO WS-TOTAL-SPEND                         
046600             END-IF                                                       
046700             IF NOT WS-FIRST-DATE-SEEN                                    
046800                 MOVE TXA-TXN-DATE-X TO WS-FIRST-DATE                     
046900                 MOVE TXA-TXN-DATE-X TO WS-LAST-DATE                      
047000                 SET WS-FIRST-DATE-SEEN TO TRUE                           
047100             ELSE                                                         
047200                 IF TXA-TXN-DATE-X < WS-FIRST-DATE                        
047300                     MOVE TXA-TXN-DATE-X TO WS-FIRST-DATE                 
047400                 END-IF                                                   
047500                 IF TXA-TXN-DATE-X > WS-LAST-DATE                         
047600                     MOVE TXA-TXN-DATE-X TO WS-LAST-DATE                  
047700                 END-IF                                                   
047800             END-IF                                                       
047900     END-READ.                                                            
048000 1120-ADD-ONE-TXN-EXIT.                                                   
048100     EXIT.                                                                
048200 1200-LOAD-GRIFT-THRU.                                                    
048300*    BUFFERS UP TO 500 GRIFT-FLAG ROWS RAW; ANY ROW PAST                  
048400*    ROW 500 IS DROPPED WITH AN OPERATOR MESSAGE RATHER                   
048500*    THAN ABENDING THE RUN (CR-2000-058).                                 
048600     OPEN INPUT GRIFT-IN-FILE.                                            
048700     MOVE 'N' TO WS-EOF-SW.                                               
048800     PERFORM 1210-BUFFER-ONE-FLAG-THRU                                    
048900         THRU 1210-BUFFER-ONE-FLAG-EXIT                                   
049000         UNTIL WS-EOF.                                                    
049100     CLOSE GRIFT-IN-FILE.                                                 
049200 1200-LOAD-GRIFT-EXIT.                                                    
049300     EXIT.                                                                
049400 1210-BUFFER-ONE-FLAG-THRU.                                               
049500*    SEVERITY IS COUNTED HERE, AT LOAD TIME, RATHER THAN                  
049600*    RECOMPUTED DURING PRINTING IN 3100.                                  
049700     READ GRIFT-IN-FILE                                                   
049800         AT END                                                           
049900             SET WS-EOF TO TRUE                                           
050000         NOT AT END                                                       
050100             IF WS-GRIFT-COUNT-TBL < 500                                  
050200                 ADD 1 TO WS-GRIFT-COUNT-TBL                              
050300                 SET WS-GRIFT-IDX TO WS-GRIFT-COUNT-TBL                   
050400                 MOVE TXA-GRIFTFLAG-REC                                   
050500                     TO WS-GRIFT-ENTRY(WS-GRIFT-IDX)                      
050600                 IF TXA-SEV-IS-HIGH                                       
050700                     ADD 1 TO WS-SEV-HIGH-CTR                             
050800                 ELSE                                                     
050900                     IF TXA-SEV-IS-MEDIUM                                 
051000                         ADD 1 TO WS-SEV-MEDIUM-CTR                       
051100                     ELSE                                                 
051200                         ADD 1 TO WS-SEV-LOW-CTR                          
051300                     END-IF                                               
051400                 END-IF                                                   
051500             ELSE                                                         
051600                 DISPLAY 'TXA-ANALYSIS-REPORT - GRIFT TABLE '             
051700                     'FULL - FLAG DROPPED'                                
051800             END-IF                                                       
051900     END-READ.                                                            
052000 1210-BUFFER-ONE-FLAG-EXIT.                                               
052100     EXIT.                                                                
052200 1300-LOAD-ANALYTICS-THRU.                                                
052300*    ONE PASS OVER THE TIP30 EXTRACT; EACH ROW IS ROUTED                  
052400*    TO ITS OWN TABLE BY 1320 BASED ON THE ROW-TYPE FLAG.                 
052500     OPEN INPUT ANALY-IN-FILE.                                            
052600     MOVE 'N' TO WS-EOF-SW.                                               
052700     PERFORM 1310-BUFFER-ONE-ANALY-THRU                                   
052800         THRU 1310-BUFFER-ONE-ANALY-EXIT                                  
052900         UNTIL WS-EOF.                                                    
053000     CLOSE ANALY-IN-FILE.                                                 
053100 1300-LOAD-ANALYTICS-EXIT.                                                
053200     EXIT.                                                                
053300 1310-BUFFER-ONE-ANALY-THRU.                                              
053400*    A THIN WRAPPER AROUND 1320 SO THE UNTIL-DRIVEN READ                  
053500*    LOOP AND THE ROW-DISPATCH LOGIC STAY IN SEPARATE                     
053600*    PARAGRAPHS.                                                          
053700     READ ANALY-IN-FILE                                                   
053800         AT END                                                           
053900             SET WS-EOF TO TRUE                                           
054000         NOT AT END                                                       
054100             PERFORM 1320-DISPATCH-ANALY-THRU                             
054200                 THRU 1320-DISPATCH-ANALY-EXIT                            
054300     END-READ.                                                            
054400 1310-BUFFER-ONE-ANALY-EXIT.                                              
054500     EXIT.                                                                
054600 1320-DISPATCH-ANALY-THRU.                                                
054700*    NESTED IF RATHER THAN EVALUATE, MATCHING THE HOUSE                   
054800*    STYLE ELSEWHERE IN THIS CHAIN; EACH TABLE HAS ITS OWN                
054900*    ROW CAP CHECKED BEFORE THE MOVE.                                     
055000     IF TXA-AW-IS-CATEGORY                                                
055100         IF WS-CAT-COUNT-TBL < 11                                         
055200             ADD 1 TO WS-CAT-COUNT-TBL                                    
055300             SET WS-CATP-IDX TO WS-CAT-COUNT-TBL                          
055400             MOVE TXA-AW-CAT-NAME  TO WS-CATP-NAME(WS-CATP-IDX)           
055500             MOVE TXA-AW-CAT-COUNT TO WS-CATP-COUNT(WS-CATP-IDX)          
055600             MOVE TXA-AW-CAT-TOTAL TO WS-CATP-TOTAL(WS-CATP-IDX)          
055700             MOVE TXA-AW-CAT-PCT   TO WS-CATP-PCT(WS-CATP-IDX)            
055800         END-IF                                                           
055900     ELSE                                                                 
056000         IF TXA-AW-IS-MERCHANT                                            
056100             IF WS-MRCH-COUNT-TBL < 10                                    
056200                 ADD 1 TO WS-MRCH-COUNT-TBL                               
056300                 SET WS-MRCHP-IDX TO WS-MRCH-COUNT-TBL                    
056400                 MOVE TXA-AW-MRCH-RANK                                    
056500                     TO WS-MRCHP-RANK(WS-MRCHP-IDX)                       
056600                 MOVE TXA-AW-MRCH-NAME                                    
056700                     TO WS-MRCHP-NAME(WS-MRCHP-IDX)                       
056800                 MOVE TXA-AW-MRCH-COUNT                                   
056900                     TO WS-MRCHP-COUNT(WS-MRCHP-IDX)                      
057000                 MOVE TXA-AW-MRCH-TOTAL                                   
057100                     TO WS-MRCHP-TOTAL(WS-MRCHP-IDX)                      
057200                 MOVE TXA-AW-MRCH-AVG                                     
057300                     TO WS-MRCHP-AVG(WS-MRCHP-IDX)                        
057400             END-IF                                                       
057500         ELSE                                                             
057600             IF TXA-AW-IS-SAVINGS                                         
057700                 IF WS-SAVE-COUNT-TBL < 50                                
057800                     ADD 1 TO WS-SAVE-COUNT-TBL                           
057900                     SET WS-SAVEP-IDX TO WS-SAVE-COUNT-TBL                
058000                     MOVE TXA-AW-SAV-LABEL                                
058100                         TO WS-SAVEP-LABEL(WS-SAVEP-IDX)                  
058200                     MOVE TXA-AW-SAV-CURRENT                              
058300                         TO WS-SAVEP-CURRENT(WS-SAVEP-IDX)                
058400                     MOVE TXA-AW-SAV-ESTIMATE                             
058500                         TO WS-SAVEP-ESTIMATE(WS-SAVEP-IDX)               
058600                 END-IF                                                   
058700             END-IF                                                       
058800         END-IF                                                           
058900     END-IF.                                                              
059000 1320-DISPATCH-ANALY-EXIT.                                                
059100     EXIT.                                                                
059200 1400-LOAD-CASHFLOW-THRU.                                                 
059300*    THE OVERALL ROW MOVES STRAIGHT INTO WS-CASH-OVERALL-                 
059400*    AREA; MONTH ROWS ACCUMULATE INTO THE 60-ROW TABLE                    
059500*    (CR-2000-036 ON TIP40).                                              
059600     OPEN INPUT CASH-IN-FILE.                                             
059700     MOVE 'N' TO WS-EOF-SW.                                               
059800     PERFORM 1410-BUFFER-ONE-CASH-THRU                                    
059900         THRU 1410-BUFFER-ONE-CASH-EXIT                                   
060000         UNTIL WS-EOF.                                                    
060100     CLOSE CASH-IN-FILE.                                                  
060200 1400-LOAD-CASHFLOW-EXIT.                                                 
060300     EXIT.                                                                
060400 1410-BUFFER-ONE-CASH-THRU.                                               
060500*    ROW-TYPE FLAG (OVERALL VS. MONTH) DECIDES WHICH                      
060600*    STRUCTURE THE ROW LANDS IN.                                          
060700     READ CASH-IN-FILE                                                    
060800         AT END                                                           
060900             SET WS-EOF TO TRUE                                           
061000         NOT AT END                                                       
061100             IF TXA-CW-IS-OVERALL                                         
061200                 MOVE TXA-CW-OV-INCOME  TO WS-CASHO-INCOME                
061300                 MOVE TXA-CW-OV-EXPENSE TO WS-CASHO-EXPENSE               
061400                 MOVE TXA-CW-OV-NET     TO WS-CASHO-NET                   
061500             ELSE                                                         
061600                 IF TXA-CW-IS-MONTH                                       
061700                     IF WS-CASH-MONTH-COUNT-TBL < 60                      
061800                         ADD 1 TO WS-CASH-MONTH-COUNT-TBL                 
061900                         SET WS-CASHM-IDX                                 
062000                             TO WS-CASH-MONTH-COUNT-TBL                   
062100                         MOVE TXA-CW-MN-KEY                               
062200                             TO WS-CASHM-KEY(WS-CASHM-IDX)                
062300                         MOVE TXA-CW-MN-INCOME                            
062400                             TO WS-CASHM-INCOME(WS-CASHM-IDX)             
062500                         MOVE TXA-CW-MN-EXPENSE                           
062600                             TO WS-CASHM-EXPENSE(WS-CASHM-IDX)            
062700                         MOVE TXA-CW-MN-NET                               
062800                             TO WS-CASHM-NET(WS-CASHM-IDX)                
062900                     END-IF                                               
063000                 END-IF                                                   
063100             END-IF                                                       
063200     END-READ.                                                            
063300 1410-BUFFER-ONE-CASH-EXIT.                                               
063400     EXIT.                                                                
063500 1500-LOAD-DIVORCE-THRU.                                                  
063600*    AT MOST ONE RECORD ON THIS FILE; AT-END IS THE NORMAL                
063700*    CASE (NO SUPPORT SCENARIO), SO IT IS HANDLED WITH                    
063800*    CONTINUE, NOT AN ERROR DISPLAY.                                      
063900     OPEN INPUT DIVC-IN-FILE.                                             
064000     READ DIVC-IN-FILE                                                    
064100         AT END                                                           
064200             CONTINUE                                                     
064300         NOT AT END                                                       
064400             SET WS-HAVE-DIVORCE TO TRUE                                  
064500             MOVE TXA-DW-GROSS-INCOME   TO WS-DIV-GROSS-INCOME            
064600             MOVE TXA-DW-MAINT-MONTHLY  TO WS-DIV-MAINT-MONTHLY           
064700             MOVE TXA-DW-CHILD-MONTHLY  TO WS-DIV-CHILD-MONTHLY           
064800             MOVE TXA-DW-GUIDELINE-CASH TO WS-DIV-GUIDELINE-CASH          
064900             MOVE TXA-DW-HOUSING-CREDIT TO WS-DIV-HOUSING-CREDIT          
065000             MOVE TXA-DW-NET-CASH       TO WS-DIV-NET-CASH                
065100             MOVE TXA-DW-BONUS-ANNUAL   TO WS-DIV-BONUS-ANNUAL            
065200             MOVE TXA-DW-BONUS-MONTHLY  TO WS-DIV-BONUS-MONTHLY           
065300             MOVE TXA-DW-TOTAL-MONTHLY  TO WS-DIV-TOTAL-MONTHLY           
065400     END-READ.                                                            
065500     CLOSE DIVC-IN-FILE.                                                  
065600 1500-LOAD-DIVORCE-EXIT.                                                  
065700     EXIT.                                                                
065800*----------------------------------------------------------               
065900*    REPORT BLOCK 1 -- OVERVIEW.                                          
066000*----------------------------------------------------------               
066100 2000-OVERVIEW-BLOCK-THRU.                                                
066200*    ORIGINAL SECTION, SGH, CR-1988-114.                          SGH72988
066300     MOVE SPACES TO WS-PRINT-LINE.                                        
066400     MOVE 'FINCHECK TRANSACTION ANALYSIS - OVERVIEW'                      
066500         TO WS-PRINT-LINE(1:41).                                          
066600     PERFORM 2900-WRITE-LINE-THRU                                         
066700         THRU 2900-WRITE-LINE-EXIT.                                       
066800     MOVE SPACES TO WS-PRINT-LINE.                                        
066900*    STATEMENT AND TRANSACTION COUNTS SHARE ONE PRINT LINE.               
067000     MOVE 'STATEMENTS:' TO WS-PRINT-LINE(1:11).                           
067100     MOVE WS-STMT-COUNT TO WS-ED-COUNT.                                   
067200     MOVE WS-ED-COUNT   TO WS-PRINT-LINE(13:7).                           
067300     MOVE 'TRANSACTIONS:' TO WS-PRINT-LINE(25:13).                        
067400     MOVE WS-TXN-COUNT  TO WS-ED-COUNT.                                   
067500     MOVE WS-ED-COUNT   TO WS-PRINT-LINE(39:7).                           
067600     PERFORM 2900-WRITE-LINE-THRU                                         
067700         THRU 2900-WRITE-LINE-EXIT.                                       
067800     MOVE SPACES TO WS-PRINT-LINE.                                        
067900     MOVE 'TOTAL SPEND:' TO WS-PRINT-LINE(1:12).                          
068000     MOVE WS-TOTAL-SPEND TO WS-ED-AMOUNT.                                 
068100     MOVE WS-ED-AMOUNT   TO WS-PRINT-LINE(14:14).                         
068200     PERFORM 2900-WRITE-LINE-THRU                                         
068300         THRU 2900-WRITE-LINE-EXIT.                                       
068400     MOVE SPACES TO WS-PRINT-LINE.                                        
068500*    FIRST/LAST DATE FROM THE OVERVIEW LOAD PASS; SPACES                  
068600*    IF NO TRANSACTIONS WERE READ.                                        
068700     MOVE 'DATE RANGE:' TO WS-PRINT-LINE(1:11).                           
068800     MOVE WS-FIRST-DATE TO WS-PRINT-LINE(13:10).                          
068900     MOVE 'THRU'        TO WS-PRINT-LINE(24:4).                           
069000     MOVE WS-LAST-DATE  TO WS-PRINT-LINE(29:10).                          
069100     PERFORM 2900-WRITE-LINE-THRU                                         
069200         THRU 2900-WRITE-LINE-EXIT.                                       
069300 2000-OVERVIEW-BLOCK-EXIT.                                                
069400     EXIT.                                                                
069500 2900-WRITE-LINE-THRU.                                                    
069600*    THE ONLY PARAGRAPH THAT TOUCHES REPORT-FILE DIRECTLY;                
069700*    ALL SEVEN REPORT BLOCKS BUILD WS-PRINT-LINE THEN CALL                
069800*    HERE RATHER THAN WRITING RPT-LINE THEMSELVES.                        
069900     MOVE WS-PRINT-LINE TO RPT-LINE.                                      
070000     WRITE RPT-LINE.                                                      
070100     ADD 1 TO WS-LINES-WRITTEN-CTR.                                       
070200 2900-WRITE-LINE-EXIT.                                                    
070300     EXIT.                                                                
070400*----------------------------------------------------------               
070500*    REPORT BLOCK 2 -- GRIFT FLAGS, GROUPED HIGH, THEN                    
070600*    MEDIUM, THEN LOW, EACH GROUP WITH A SUMMARY COUNT LINE.              
070700*----------------------------------------------------------               
070800 3000-GRIFT-BLOCK-THRU.                                                   
070900*    ORIGINAL SECTION, SGH, CR-1988-114.                          SGH72988
071000     MOVE SPACES TO WS-PRINT-LINE.                                        
071100     MOVE 'GRIFT DETECTION FLAGS' TO WS-PRINT-LINE(1:21).                 
071200     PERFORM 2900-WRITE-LINE-THRU                                         
071300         THRU 2900-WRITE-LINE-EXIT.                                       
071400     MOVE 'HIGH  ' TO WS-CURRENT-SEV.                                     
071500     PERFORM 3100-SEVERITY-PASS-THRU                                      
071600         THRU 3100-SEVERITY-PASS-EXIT.                                    
071700     MOVE 'MEDIUM' TO WS-CURRENT-SEV.                                     
071800     PERFORM 3100-SEVERITY-PASS-THRU                                      
071900         THRU 3100-SEVERITY-PASS-EXIT.                                    
072000     MOVE 'LOW   ' TO WS-CURRENT-SEV.                                     
072100     PERFORM 3100-SEVERITY-PASS-THRU                                      
072200         THRU 3100-SEVERITY-PASS-EXIT.                                    
072300 3000-GRIFT-BLOCK-EXIT.                                                   
072400     EXIT.                                                                
072500 3100-SEVERITY-PASS-THRU.                                                 
072600*    ONE FULL TABLE SCAN PER SEVERITY LEVEL RATHER THAN A                 
072700*    SINGLE PASS WITH THREE OUTPUT BUFFERS -- SIMPLER TO                  
072800*    FOLLOW AND THE TABLE IS SMALL ENOUGH THAT THE EXTRA                  
072900*    PASSES COST NOTHING MEASURABLE.                                      
073000     SET WS-GRIFT-IDX TO 1.                                               
073100     PERFORM 3110-ONE-FLAG-LINE-THRU                                      
073200         THRU 3110-ONE-FLAG-LINE-EXIT                                     
073300         VARYING WS-GRIFT-IDX FROM 1 BY 1                                 
073400         UNTIL WS-GRIFT-IDX > WS-GRIFT-COUNT-TBL.                         
073500     MOVE SPACES TO WS-PRINT-LINE.                                        
073600     MOVE '  ' TO WS-PRINT-LINE(1:2).                                     
073700     MOVE WS-CURRENT-SEV TO WS-PRINT-LINE(3:6).                           
073800     MOVE 'SEVERITY COUNT:' TO WS-PRINT-LINE(10:15).                      
073900     IF WS-CURRENT-SEV = 'HIGH  '                                         
074000         MOVE WS-SEV-HIGH-CTR TO WS-ED-COUNT                              
074100     ELSE                                                                 
074200         IF WS-CURRENT-SEV = 'MEDIUM'                                     
074300             MOVE WS-SEV-MEDIUM-CTR TO WS-ED-COUNT                        
074400         ELSE                                                             
074500             MOVE WS-SEV-LOW-CTR TO WS-ED-COUNT                           
074600         END-IF                                                           
074700     END-IF.                                                              
074800     MOVE WS-ED-COUNT TO WS-PRINT-LINE(26:7).                             
074900     PERFORM 2900-WRITE-LINE-THRU                                         
075000         THRU 2900-WRITE-LINE-EXIT.                                       
075100 3100-SEVERITY-PASS-EXIT.                                                 
075200     EXIT.                                                                
075300 3110-ONE-FLAG-LINE-THRU.                                                 
075400*    THE GO TO SKIPS ROWS FOR OTHER SEVERITY LEVELS --                    
075500*    HOUSE STYLE FOR AN IN-LOOP SKIP RATHER THAN WRAPPING                 
075600*    THE REST OF THE PARAGRAPH IN AN IF.                                  
075700     MOVE WS-GRIFT-ENTRY(WS-GRIFT-IDX) TO TXA-GRIFTFLAG-REC.              
075800     IF TXA-FLAG-SEVERITY-CD NOT = WS-CURRENT-SEV                         
075900         GO TO 3110-ONE-FLAG-LINE-EXIT                                    
076000     END-IF.                                                              
076100     MOVE SPACES TO WS-PRINT-LINE.                                        
076200     MOVE '  TXN' TO WS-PRINT-LINE(1:5).                                  
076300     MOVE TXA-FLAG-TXN-ID TO WS-PRINT-LINE(7:6).                          
076400     MOVE TXA-FLAG-TYPE-CD TO WS-PRINT-LINE(15:14).                       
076500     MOVE TXA-FLAG-DESC TO WS-PRINT-LINE(31:90).                          
076600     PERFORM 2900-WRITE-LINE-THRU                                         
076700         THRU 2900-WRITE-LINE-EXIT.                                       
076800 3110-ONE-FLAG-LINE-EXIT.                                                 
076900     EXIT.                                                                
077000*----------------------------------------------------------               
077100*    REPORT BLOCK 3 -- SPENDING BY CATEGORY.                              
077200*----------------------------------------------------------               
077300 4000-CATEGORY-TABLE-THRU.                                                
077400*    ADDED WITH THE CATEGORY TABLE, JLK, CR-1989-158.             JLK10189
077500     MOVE SPACES TO WS-PRINT-LINE.                                        
077600     MOVE 'SPENDING BY CATEGORY' TO WS-PRINT-LINE(1:21).                  
077700     PERFORM 2900-WRITE-LINE-THRU                                         
077800         THRU 2900-WRITE-LINE-EXIT.                                       
077900     SET WS-CATP-IDX TO 1.                                                
078000     PERFORM 4010-ONE-CATEGORY-LINE-THRU                                  
078100         THRU 4010-ONE-CATEGORY-LINE-EXIT                                 
078200         VARYING WS-CATP-IDX FROM 1 BY 1                                  
078300         UNTIL WS-CATP-IDX > WS-CAT-COUNT-TBL.                            
078400     MOVE SPACES TO WS-PRINT-LINE.                                        
078500     MOVE 'TOTAL SPEND:' TO WS-PRINT-LINE(1:12).                          
078600     MOVE WS-TOTAL-SPEND TO WS-ED-AMOUNT.                                 
078700     MOVE WS-ED-AMOUNT   TO WS-PRINT-LINE(14:14).                         
078800     PERFORM 2900-WRITE-LINE-THRU                                         
078900         THRU 2900-WRITE-LINE-EXIT.                                       
079000 4000-CATEGORY-TABLE-EXIT.                                                
079100     EXIT.                                                                
079200 4010-ONE-CATEGORY-LINE-THRU.                                             
079300*    ONE LINE PER FIXED CATEGORY ROW, IN THE ORDER TIP30                  
079400*    WROTE THEM.                                                          
079500     MOVE SPACES TO WS-PRINT-LINE.                                        
079600     MOVE WS-CATP-NAME(WS-CATP-IDX)  TO WS-PRINT-LINE(1:28).              
079700     MOVE WS-CATP-COUNT(WS-CATP-IDX) TO WS-ED-COUNT.                      
079800     MOVE WS-ED-COUNT                TO WS-PRINT-LINE(30:7).              
079900     MOVE WS-CATP-TOTAL(WS-CATP-IDX) TO WS-ED-AMOUNT.                     
080000     MOVE WS-ED-AMOUNT               TO WS-PRINT-LINE(40:14).             
080100     MOVE WS-CATP-PCT(WS-CATP-IDX)   TO WS-ED-PCT.                        
080200     MOVE WS-ED-PCT                  TO WS-PRINT-LINE(57:4).              
080300     MOVE '%'                        TO WS-PRINT-LINE(61:1).              
080400     PERFORM 2900-WRITE-LINE-THRU                                         
080500         THRU 2900-WRITE-LINE-EXIT.                                       
080600 4010-ONE-CATEGORY-LINE-EXIT.                                             
080700     EXIT.                                                                
080800*----------------------------------------------------------               
080900*    REPORT BLOCK 4 -- TOP MERCHANTS.                                     
081000*----------------------------------------------------------               
081100 5000-MERCHANT-TABLE-THRU.                                                
081200*    ADDED WITH THE MERCHANT TABLE, JLK, CR-1989-158.             JLK10189
081300     MOVE SPACES TO WS-PRINT-LINE.                                        
081400     MOVE 'TOP MERCHANTS' TO WS-PRINT-LINE(1:13).                         
081500     PERFORM 2900-WRITE-LINE-THRU                                         
081600         THRU 2900-WRITE-LINE-EXIT.                                       
081700     SET WS-MRCHP-IDX TO 1.                                               
081800     PERFORM 5010-ONE-MERCHANT-LINE-THRU                                  
081900         THRU 5010-ONE-MERCHANT-LINE-EXIT                                 
082000         VARYING WS-MRCHP-IDX FROM 1 BY 1                                 
082100         UNTIL WS-MRCHP-IDX > WS-MRCH-COUNT-TBL.                          
082200 5000-MERCHANT-TABLE-EXIT.                                                
082300     EXIT.                                                                
082400 5010-ONE-MERCHANT-LINE-THRU.                                             
082500*    RANK, NAME, COUNT, TOTAL AND AVERAGE, IN THAT                        
082600*    COLUMN ORDER, ALREADY RANKED BY TIP30.                               
082700     MOVE SPACES TO WS-PRINT-LINE.                                        
082800     MOVE WS-MRCHP-RANK(WS-MRCHP-IDX) TO WS-ED-RANK.                      
082900     MOVE WS-ED-RANK                  TO WS-PRINT-LINE(1:3).              
083000     MOVE WS-MRCHP-NAME(WS-MRCHP-IDX) TO WS-PRINT-LINE(6:30).             
083100     MOVE WS-MRCHP-COUNT(WS-MRCHP-IDX) TO WS-ED-COUNT.                    
083200     MOVE WS-ED-COUNT                  TO WS-PRINT-LINE(37:7).            
083300     MOVE WS-MRCHP-TOTAL(WS-MRCHP-IDX) TO WS-ED-AMOUNT.                   
083400     MOVE WS-ED-AMOUNT                 TO WS-PRINT-LINE(45:14).           
083500     MOVE WS-MRCHP-AVG(WS-MRCHP-IDX)   TO WS-ED-AMOUNT2.                  
083600     MOVE WS-ED-AMOUNT2                TO WS-PRINT-LINE(60:14).           
083700     PERFORM 2900-WRITE-LINE-THRU                                         
083800         THRU 2900-WRITE-LINE-EXIT.                                       
083900 5010-ONE-MERCHANT-LINE-EXIT.                                             
084000     EXIT.                                                                
084100*----------------------------------------------------------               
084200*    REPORT BLOCK 5 -- CASH FLOW, DESCENDING MONTH ORDER                  
084300*    (ALREADY SORTED THAT WAY BY TIP40), TOTALS LINE LAST.                
084400*----------------------------------------------------------               
084500 6000-CASHFLOW-TABLE-THRU.                                                
084600*    ADDED WITH THE CASH-FLOW TABLE, RTM, CR-1991-066.            RTM50591
084700     MOVE SPACES TO WS-PRINT-LINE.                                        
084800     MOVE 'CASH FLOW BY MONTH' TO WS-PRINT-LINE(1:19).                    
084900     PERFORM 2900-WRITE-LINE-THRU                                         
085000         THRU 2900-WRITE-LINE-EXIT.                                       
085100     SET WS-CASHM-IDX TO 1.                                               
085200     PERFORM 6010-ONE-MONTH-LINE-THRU                                     
085300         THRU 6010-ONE-MONTH-LINE-EXIT                                    
085400         VARYING WS-CASHM-IDX FROM 1 BY 1                                 
085500         UNTIL WS-CASHM-IDX > WS-CASH-MONTH-COUNT-TBL.                    
085600     MOVE SPACES TO WS-PRINT-LINE.                                        
085700     MOVE 'TOTALS' TO WS-PRINT-LINE(1:6).                                 
085800     MOVE WS-CASHO-INCOME  TO WS-ED-AMOUNT.                               
085900     MOVE WS-ED-AMOUNT     TO WS-PRINT-LINE(15:14).                       
086000     MOVE WS-CASHO-EXPENSE TO WS-ED-AMOUNT.                               
086100     MOVE WS-ED-AMOUNT     TO WS-PRINT-LINE(30:14).                       
086200     MOVE WS-CASHO-NET     TO WS-ED-AMOUNT.                               
086300     MOVE WS-ED-AMOUNT     TO WS-PRINT-LINE(45:14).                       
086400     PERFORM 2900-WRITE-LINE-THRU                                         
086500         THRU 2900-WRITE-LINE-EXIT.                                       
086600 6000-CASHFLOW-TABLE-EXIT.                                                
086700     EXIT.                                                                
086800 6010-ONE-MONTH-LINE-THRU.                                                
086900*    ONE LINE PER MONTH, ALREADY IN DESCENDING ORDER FROM                 
087000*    TIP40 -- THIS PARAGRAPH DOES NOT RE-SORT.                            
087100     MOVE SPACES TO WS-PRINT-LINE.                                        
087200     MOVE WS-CASHM-KEY(WS-CASHM-IDX)     TO WS-PRINT-LINE(1:7).           
087300     MOVE WS-CASHM-INCOME(WS-CASHM-IDX)  TO WS-ED-AMOUNT.                 
087400     MOVE WS-ED-AMOUNT                   TO WS-PRINT-LINE(15:14).         
087500     MOVE WS-CASHM-EXPENSE(WS-CASHM-IDX) TO WS-ED-AMOUNT.                 
087600     MOVE WS-ED-AMOUNT                   TO WS-PRINT-LINE(30:14).         
087700     MOVE WS-CASHM-NET(WS-CASHM-IDX)     TO WS-ED-AMOUNT.                 
087800     MOVE WS-ED-AMOUNT                   TO WS-PRINT-LINE(45:14).         
087900     PERFORM 2900-WRITE-LINE-THRU                                         
088000         THRU 2900-WRITE-LINE-EXIT.                                       
088100 6010-ONE-MONTH-LINE-EXIT.                                                
088200     EXIT.                                                                
088300*----------------------------------------------------------               
088400*    REPORT BLOCK 6 -- SAVINGS OPPORTUNITIES, NUMBERED.                   
088500*----------------------------------------------------------               
088600 7000-SAVINGS-BLOCK-THRU.                                                 
088700*    ADDED WITH THE SAVINGS SECTION, DWS, CR-1993-011.            DWS20693
088800     MOVE SPACES TO WS-PRINT-LINE.                                        
088900     MOVE 'SAVINGS OPPORTUNITIES' TO WS-PRINT-LINE(1:21).                 
089000     PERFORM 2900-WRITE-LINE-THRU                                         
089100         THRU 2900-WRITE-LINE-EXIT.                                       
089200     MOVE ZERO TO WS-SAVE-LINE-NBR.                                       
089300     SET WS-SAVEP-IDX TO 1.                                               
089400     PERFORM 7010-ONE-SAVINGS-LINE-THRU                                   
089500         THRU 7010-ONE-SAVINGS-LINE-EXIT                                  
089600         VARYING WS-SAVEP-IDX FROM 1 BY 1                                 
089700         UNTIL WS-SAVEP-IDX > WS-SAVE-COUNT-TBL.                          
089800 7000-SAVINGS-BLOCK-EXIT.                                                 
089900     EXIT.                                                                
090000 7010-ONE-SAVINGS-LINE-THRU.                                              
090100*    WS-SAVE-LINE-NBR IS A SEPARATE COUNTER FROM THE                      
090200*    TABLE INDEX SO RENUMBERING STARTS AT 1 EVEN IF A                     
090300*    ROW WAS EVER SKIPPED UPSTREAM.                                       
090400     ADD 1 TO WS-SAVE-LINE-NBR.                                           
090500     MOVE SPACES TO WS-PRINT-LINE.                                        
090600     MOVE WS-SAVE-LINE-NBR TO WS-ED-RANK.                                 
090700     MOVE WS-ED-RANK       TO WS-PRINT-LINE(1:3).                         
090800     MOVE '.'              TO WS-PRINT-LINE(4:1).                         
090900     MOVE WS-SAVEP-LABEL(WS-SAVEP-IDX) TO WS-PRINT-LINE(6:30).            
091000     MOVE WS-SAVEP-CURRENT(WS-SAVEP-IDX) TO WS-ED-AMOUNT.                 
091100     MOVE WS-ED-AMOUNT                   TO WS-PRINT-LINE(37:14).         
091200     MOVE WS-SAVEP-ESTIMATE(WS-SAVEP-IDX) TO WS-ED-AMOUNT.                
091300     MOVE WS-ED-AMOUNT                    TO WS-PRINT-LINE(52:14).        
091400     PERFORM 2900-WRITE-LINE-THRU                                         
091500         THRU 2900-WRITE-LINE-EXIT.                                       
091600 7010-ONE-SAVINGS-LINE-EXIT.                                              
091700     EXIT.                                                                
091800*----------------------------------------------------------               
091900*    REPORT BLOCK 7 -- DIVORCE CALCULATION, PRINTED ONLY WHEN             
092000*    A SCENARIO WAS SUPPLIED ON THE RUN.                                  
092100*----------------------------------------------------------               
092200 8000-DIVORCE-BLOCK-THRU.                                                 
092300*    THE GO TO AT THE TOP IS THE ONLY WAY OUT OF THIS                     
092400*    PARAGRAPH WHEN THERE IS NOTHING TO PRINT -- CR-1994-                 
092500*    102 SPECIFICALLY ASKED THAT NO SECTION HEADER APPEAR                 
092600*    ON THE REPORT WHEN THERE IS NO SCENARIO.                             
092700     IF NOT WS-HAVE-DIVORCE                                               
092800         GO TO 8000-DIVORCE-BLOCK-EXIT                                    
092900     END-IF.                                                              
093000     MOVE SPACES TO WS-PRINT-LINE.                                        
093100     MOVE 'DIVORCE SUPPORT CALCULATION' TO WS-PRINT-LINE(1:28).           
093200     PERFORM 2900-WRITE-LINE-THRU                                         
093300         THRU 2900-WRITE-LINE-EXIT.                                       
093400     MOVE SPACES TO WS-PRINT-LINE.                                        
093500*    EACH OF THE NINE DIVORCE-CALCULATION AMOUNTS PRINTS                  
093600*    ON ITS OWN LINE, IN THE SAME ORDER TIP50 COMPUTED                    
093700*    THEM.                                                                
093800     MOVE 'GROSS INCOME:' TO WS-PRINT-LINE(1:13).                         
093900     MOVE WS-DIV-GROSS-INCOME TO WS-ED-AMOUNT.                            
094000     MOVE WS-ED-AMOUNT        TO WS-PRINT-LINE(15:14).                    
094100     PERFORM 2900-WRITE-LINE-THRU                                         
094200         THRU 2900-WRITE-LINE-EXIT.                                       
094300     MOVE SPACES TO WS-PRINT-LINE.                                        
094400     MOVE 'MAINTENANCE/MONTH:' TO WS-PRINT-LINE(1:19).                    
094500     MOVE WS-DIV-MAINT-MONTHLY TO WS-ED-AMOUNT.                           
094600     MOVE WS-ED-AMOUNT         TO WS-PRINT-LINE(21:14).                   
094700     PERFORM 2900-WRITE-LINE-THRU                                         
094800         THRU 2900-WRITE-LINE-EXIT.                                       
094900     MOVE SPACES TO WS-PRINT-LINE.                                        
095000     MOVE 'CHILD SUPPORT/MONTH:' TO WS-PRINT-LINE(1:21).                  
095100     MOVE WS-DIV-CHILD-MONTHLY TO WS-ED-AMOUNT.                           
095200     MOVE WS-ED-AMOUNT         TO WS-PRINT-LINE(23:14).                   
095300     PERFORM 2900-WRITE-LINE-THRU                                         
095400         THRU 2900-WRITE-LINE-EXIT.                                       
095500     MOVE SPACES TO WS-PRINT-LINE.                                        
095600     MOVE 'GUIDELINE CASH:' TO WS-PRINT-LINE(1:15).                       
095700     MOVE WS-DIV-GUIDELINE-CASH TO WS-ED-AMOUNT.                          
095800     MOVE WS-ED-AMOUNT          TO WS-PRINT-LINE(17:14).                  
095900     PERFORM 2900-WRITE-LINE-THRU                                         
096000         THRU 2900-WRITE-LINE-EXIT.                                       
096100     MOVE SPACES TO WS-PRINT-LINE.                                        
096200     MOVE 'HOUSING CREDIT:' TO WS-PRINT-LINE(1:15).                       
096300     MOVE WS-DIV-HOUSING-CREDIT TO WS-ED-AMOUNT.                          
096400     MOVE WS-ED-AMOUNT          TO WS-PRINT-LINE(17:14).                  
096500     PERFORM 2900-WRITE-LINE-THRU                                         
096600         THRU 2900-WRITE-LINE-EXIT.                                       
096700     MOVE SPACES TO WS-PRINT-LINE.                                        
096800     MOVE 'NET CASH:' TO WS-PRINT-LINE(1:9).                              
096900     MOVE WS-DIV-NET-CASH TO WS-ED-AMOUNT.                                
097000     MOVE WS-ED-AMOUNT    TO WS-PRINT-LINE(11:14).                        
097100     PERFORM 2900-WRITE-LINE-THRU                                         
097200         THRU 2900-WRITE-LINE-EXIT.                                       
097300     MOVE SPACES TO WS-PRINT-LINE.                                        
097400     MOVE 'BONUS TRUE-UP ANNUAL:' TO WS-PRINT-LINE(1:22).                 
097500     MOVE WS-DIV-BONUS-ANNUAL TO WS-ED-AMOUNT.                            
097600     MOVE WS-ED-AMOUNT        TO WS-PRINT-LINE(24:14).                    
097700     PERFORM 2900-WRITE-LINE-THRU                                         
097800         THRU 2900-WRITE-LINE-EXIT.                                       
097900     MOVE SPACES TO WS-PRINT-LINE.                                        
098000     MOVE 'BONUS TRUE-UP MONTHLY:' TO WS-PRINT-LINE(1:23).                
098100     MOVE WS-DIV-BONUS-MONTHLY TO WS-ED-AMOUNT.                           
098200     MOVE WS-ED-AMOUNT         TO WS-PRINT-LINE(25:14).                   
098300     PERFORM 2900-WRITE-LINE-THRU                                         
098400         THRU 2900-WRITE-LINE-EXIT.                                       
098500     MOVE SPACES TO WS-PRINT-LINE.                                        
098600*    THE LAST LINE OF THE REPORT WHEN BLOCK 7 PRINTS --                   
098700*    THE COMBINED MAINTENANCE, CHILD SUPPORT, NET HOUSING                 
098800*    AND BONUS TRUE-UP OBLIGATION.                                        
098900     MOVE 'TOTAL AVG MONTHLY OBLIGATION:'                                 
099000         TO WS-PRINT-LINE(1:30).                                          
099100     MOVE WS-DIV-TOTAL-MONTHLY TO WS-ED-AMOUNT.                           
099200     MOVE WS-ED-AMOUNT         TO WS-PRINT-LINE(32:14).                   
099300     PERFORM 2900-WRITE-LINE-THRU                                         
099400         THRU 2900-WRITE-LINE-EXIT.                                       
099500 8000-DIVORCE-BLOCK-EXIT.                                                 
099600     EXIT.                                                                
099700 9000-TERMINATE-THRU.                                                     
099800     CLOSE REPORT-FILE.                                                   
099900     DISPLAY 'TXA-ANALYSIS-REPORT LINES WRITTEN '                         
100000         WS-LINES-WRITTEN-CTR.                                            
100100 9000-TERMINATE-EXIT.                                                     
100200     EXIT.                                                                
100300*----------------------------------------------------------               
100400*    KNOWN LIMITATIONS                                                    
100500*----------------------------------------------------------               
100600*    THE GRIFT TABLE CAPS AT 500 ROWS (CR-2000-058); A                    
100700*    HOUSEHOLD WITH MORE FLAGGED TRANSACTIONS THAN THAT IN                
100800*    ONE MONTH SEES ONLY THE FIRST 500 PRINTED, WITH THE                  
100900*    REST LOGGED AS DROPPED ON THE OPERATOR CONSOLE.  THE                 
101000*    REPORT DOES NOT PAGE OR TITLE ITSELF PAST BLOCK 1 --                 
101100*    THERE IS NO PAGE-BREAK LOGIC OR RUNNING PAGE FOOTER,                 
101200*    SINCE THE ORIGINAL 1988 SPEC CALLED FOR A SINGLE                     
101300*    CONTINUOUS LISTING RATHER THAN A PAGED REPORT.                       
101400*----------------------------------------------------------               
101500*    DOWNSTREAM CONSUMERS                                                 
101600*----------------------------------------------------------               
101700*    RPTOUT IS THE END OF THE CHAIN -- NOTHING READS IT                   
101800*    BACK INTO A PROGRAM.  IT IS DELIVERED TO THE PRINT                   
101900*    QUEUE FOR THE CUSTOMER STATEMENT INSERT AND, ON                      
102000*    REQUEST, MAILED TO THE ACCOUNT HOLDER AS A STANDALONE                
102100*    ANALYSIS LETTER.                                                     
102200*----------------------------------------------------------               
102300*    REVISION HISTORY DETAIL                                              
102400*----------------------------------------------------------               
102500*    THE PROGRAM BEGAN AS JUST THE OVERVIEW AND GRIFT-FLAG                
102600*    SECTIONS IN 1988 (CR-1988-114) WHEN THE GRIFT-                       
102700*    DETECTION WORK WAS FIRST BUILT.  EACH SUBSEQUENT                     
102800*    CHANGE-LOG ENTRY ADDED ONE MORE REPORT BLOCK AS THE                  
102900*    CORRESPONDING UPSTREAM STEP CAME ONLINE -- CATEGORY/                 
103000*    MERCHANT TABLES WITH TIP30 IN 1989, CASH FLOW WITH                   
103100*    TIP40 IN 1991, SAVINGS OPPORTUNITIES IN 1993, AND                    
103200*    FINALLY THE DIVORCE-CALCULATION BLOCK WITH TIP50 IN                  
103300*    1994.  NO REPORT BLOCK HAS EVER BEEN REMOVED.                        
103400*----------------------------------------------------------               
103500*    Y2K REVIEW DETAIL                                                    
103600*----------------------------------------------------------               
103700*    THE 11/04/96 REVIEW (DIRECTIVE Y2K-96-004) CONFIRMED                 
103800*    THE ONLY DATE FIELDS THIS PROGRAM HANDLES ARE WS-                    
103900*    FIRST-DATE AND WS-LAST-DATE, BOTH MOVED STRAIGHT FROM                
104000*    TXA-TXN-DATE-X WITHOUT ANY DATE ARITHMETIC OR                        
104100*    CENTURY-WINDOWING LOGIC OF ITS OWN -- SINCE TXA-TXN-                 
104200*    DATE-X IS ALREADY 4-DIGIT CCYY ON THE UPSTREAM RECORD,               
104300*    NO CHANGE WAS NEEDED HERE.                                           
104400*----------------------------------------------------------               
104500*    SECURITY / ACCESS NOTE                                               
104600*----------------------------------------------------------               
104700*    RPTOUT CARRIES THE SAME CUSTOMER-CONFIDENTIAL CONTENT                
104800*    AS THE FIVE WORK FILES IT IS BUILT FROM, INCLUDING THE               
104900*    DIVORCE-CALCULATION BLOCK WHEN PRESENT -- IT IS                      
105000*    RELEASED ONLY TO THE PRINT QUEUE OWNED BY THE                        
105100*    CONSUMER LEDGER SYSTEMS DIVISION, NOT TO GENERAL                     
105200*    OUTPUT.                                                              
105300*----------------------------------------------------------               
105400*    FIELD-WIDTH RATIONALE                                                
105500*----------------------------------------------------------               
105600*    RPT-LINE AND WS-PRINT-LINE ARE BOTH 132 BYTES TO                     
105700*    MATCH THE SHOP'S STANDARD WIDE-CARRIAGE PRINT FORM;                  
105800*    EVERY EDIT FIELD (WS-ED-AMOUNT, WS-ED-COUNT, WS-ED-                  
105900*    PCT, WS-ED-RANK) IS SIZED TO THE WIDEST VALUE ITS                    
106000*    SOURCE FIELD CAN HOLD SO NO COLUMN EVER TRUNCATES A                  
106100*    LEGITIMATE AMOUNT.                                                   
106200*----------------------------------------------------------               
106300*    SAMPLE RUN NOTE                                                      
106400*----------------------------------------------------------               
106500*    A TYPICAL HOUSEHOLD RUN PRINTS BETWEEN 40 AND 90                     
106600*    LINES -- BLOCK 1 IS ALWAYS FOUR LINES, BLOCKS 2                      
106700*    THROUGH 6 VARY WITH HOW MANY FLAGS, CATEGORIES,                      
106800*    MERCHANTS, MONTHS AND SAVINGS ROWS WERE PRODUCED                     
106900*    UPSTREAM, AND BLOCK 7 IS EITHER ABSENT OR A FIXED                    
107000*    NINE LINES.  OPERATIONS TREATS A REPORT UNDER TEN                    
107100*    LINES AS A SIGN THE UPSTREAM CHAIN DID NOT RUN                       
107200*    PROPERLY AND ESCALATES BEFORE THE STATEMENT INSERT                   
107300*    GOES TO PRINT.                                                       
107400*----------------------------------------------------------               
107500*    OPERATOR MESSAGE CATALOG                                             
107600*----------------------------------------------------------               
107700*    'GRIFT TABLE FULL - FLAG DROPPED' -- FROM 1210-BUFFER-               
107800*        ONE-FLAG-THRU WHEN MORE THAN 500 FLAG ROWS ARRIVED               
107900*        ON GRIFTOUT IN ONE RUN; INFORMATIONAL ONLY.                      
108000*    'LINES WRITTEN' -- FROM 9000-TERMINATE-THRU, THE FINAL               
108100*        RUN-LOG LINE FOR EVERY EXECUTION, USED BY                        
108200*        OPERATIONS TO CONFIRM THE STEP PRODUCED OUTPUT.                  
108300*----------------------------------------------------------               
108400*    COLUMN LAYOUT REFERENCE                                              
108500*----------------------------------------------------------               
108600*    THE PRINT COLUMNS BELOW ARE NOT THE SAME FROM BLOCK                  
108700*    TO BLOCK -- EACH REPORT BLOCK LAYS OUT WS-PRINT-LINE                 
108800*    TO SUIT ITS OWN COLUMN HEADINGS, SO DO NOT ASSUME A                  
108900*    COMMON GRID ACROSS THE WHOLE REPORT.                                 
109000*    BLOCK 1 (OVERVIEW)   -- LABEL AT 1, VALUE AT 13-39.                  
109100*    BLOCK 3 (CATEGORY)   -- NAME AT 1-28, COUNT AT 30-36,                
109200*        AMOUNT AT 40-53, PERCENT AT 57-61.                               
109300*    BLOCK 4 (MERCHANTS)  -- RANK AT 1-3, NAME AT 6-35,                   
109400*        COUNT AT 37-43, TOTAL AT 45-58, AVERAGE AT 60-73.                
109500*    BLOCK 5 (CASH FLOW)  -- MONTH KEY AT 1-7, INCOME AT                  
109600*        15-28, EXPENSE AT 30-43, NET AT 45-58.                           
109700*    BLOCK 6 (SAVINGS)    -- LINE NUMBER AT 1-4, LABEL AT                 
109800*        6-35, CURRENT AT 37-50, ESTIMATE AT 52-65.                       
109900*    BLOCK 7 (DIVORCE)    -- ONE LABEL/AMOUNT PAIR PER                    
110000*        LINE, LABEL WIDTH VARIES BY LINE.                                
110100*----------------------------------------------------------               
110200*    RELATIONSHIP TO THE REST OF THE CHAIN                                
110300*----------------------------------------------------------               
110400*    TIP10 CATEGORIZES EVERY TRANSACTION AND FLAGS FIRST-                 
110500*    PASS DUPLICATES; TIP20 RE-SCANS FOR DUPLICATE/GRIFT                  
110600*    ACTIVITY OVER A ROLLING WINDOW; TIP30 ROLLS THE                      
110700*    CATEGORIZED EXTRACT INTO CATEGORY, MERCHANT AND                      
110800*    SAVINGS-OPPORTUNITY TABLES; TIP40 SPLITS THE SAME                    
110900*    EXTRACT INTO INCOME AND EXPENSE CASH-FLOW TOTALS;                    
111000*    TIP50 RUNS THE OPTIONAL SUPPORT-CALC WORKSHEET WHEN A                
111100*    SCENARIO IS ON FILE.  THIS PROGRAM IS THE ONLY ONE OF                
111200*    THE SIX THAT READS EVERY OTHER STEP'S OUTPUT -- IF ANY               
111300*    UPSTREAM WORK FILE IS MISSING OR STALE, THE PROBLEM                  
111400*    WILL SHOW UP HERE FIRST, USUALLY AS A SHORT OR EMPTY                 
111500*    REPORT SECTION RATHER THAN AN ABEND.                                 
111600*----------------------------------------------------------               
111700*    RECOVERY / RERUN NOTE                                                
111800*----------------------------------------------------------               
111900*    THIS STEP IS FULLY RESTARTABLE ON ITS OWN -- IT ONLY                 
112000*    READS THE FIVE UPSTREAM WORK FILES AND WRITES RPTOUT,                
112100*    SO A RERUN AFTER A FAILED PRINT SIMPLY REGENERATES                   
112200*    THE SAME REPORT FROM THE SAME INPUTS.  IF ANY OF THE                 
112300*    UPSTREAM STEPS MUST BE RERUN FIRST, THIS STEP MUST BE                
112400*    RERUN AFTER THEM, NOT BEFORE, OR THE REPORT WILL                     
112500*    REFLECT STALE WORK-FILE CONTENT.                                     
112600*----------------------------------------------------------               
112700*    NAMING CONVENTION NOTE                                               
112800*----------------------------------------------------------               
112900*    THE 'WS-XXXP-' PREFIXES (CATP, MRCHP, SAVEP) MARK THE                
113000*    PRINT-STAGING TABLES BUILT FROM TIP30'S EXTRACT, TO                  
113100*    DISTINGUISH THEM FROM THE 'WS-CASHM-' AND 'WS-DIV-'                  
113200*    AREAS BUILT FROM TIP40 AND TIP50 -- ALL FOUR FAMILIES                
113300*    FEED THIS SAME REPORT BUT NEVER SHARE A TABLE.                       
113400*----------------------------------------------------------               
113500*    OUTSTANDING ITEM                                                     
113600*----------------------------------------------------------               
113700*    OPERATIONS HAS ASKED SEVERAL TIMES FOR PAGE BREAKS AND               
113800*    A RUNNING PAGE FOOTER ON LONG REPORTS -- STILL NOT                   
113900*    IMPLEMENTED AS OF THIS WRITING; THE CONSUMER LEDGER                  
114000*    SYSTEMS DIVISION HAS NOT PRIORITIZED IT SINCE THE                    
114100*    PRINT QUEUE HANDLES PAGINATION ON ITS OWN.                           
114200*----------------------------------------------------------               
114300*    COMPILE / JCL NOTE                                                   
114400*----------------------------------------------------------               
114500*    RUN AS THE LAST STEP OF THE TXAANLYS JOB, AFTER TIP10                
114600*    THROUGH TIP50 -- SEE THE JOB'S STEP-LIBRARY CATALOG                  
114700*    ENTRY FOR THE CURRENT DD-NAME TO PHYSICAL-FILE                       
114800*    ASSIGNMENTS, WHICH CHANGE BY ENVIRONMENT (TEST VS.                   
114900*    PRODUCTION) EVEN THOUGH THE LOGICAL NAMES ABOVE DO                   
115000*    NOT.                                                                 
115100*----------------------------------------------------------               
115200*    GLOSSARY OF SHOP TERMS USED IN THIS PROGRAM                          
115300*----------------------------------------------------------               
115400*    GRIFT FLAG -- THE SHOP'S TERM FOR A TRANSACTION                      
115500*        MATCHING TIP20'S DUPLICATE/FRAUD-PATTERN HEURISTIC;              
115600*        NOT A LEGAL OR REGULATORY TERM, JUST HOUSE                       
115700*        SHORTHAND CARRIED OVER FROM THE ORIGINAL 1988                    
115800*        REQUEST.                                                         
115900*    WORK FILE -- ANY OF THE FIVE INTERMEDIATE FILES                      
116000*        WRITTEN BY TIP10 THROUGH TIP50 AND CONSUMED ONLY                 
116100*        BY THIS STEP; NONE OF THEM ARE RETAINED PAST THE                 
116200*        NIGHTLY RUN.                                                     
116300*    SCENARIO -- A DIVORCE SUPPORT CASE RECORD ON DIVCWORK;               
116400*        MOST HOUSEHOLDS HAVE NONE.                                       
116500*----------------------------------------------------------               
