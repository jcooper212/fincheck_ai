000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TXA-SUPPORT-CALC.                                           
000300 AUTHOR.  P A CHU.                                                        
000400 INSTALLATION.  CONSUMER LEDGER SYSTEMS DIVISION.                         
000500 DATE-WRITTEN.  04/18/1990.                                               
000600 DATE-COMPILED.  04/18/1990.                                              
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                             
000800*----------------------------------------------------------               
000900*    C H A N G E   L O G                                                  
001000*----------------------------------------------------------               
001100* 04/18/90 PAC  ORIGINAL PROGRAM.  MAINTENANCE                    PAC41890
001200*               AND CHILD SUPPORT WORKSHEET ONLY,                 PAC41890
001300*               PER DOMESTIC RELATIONS REQUEST                    PAC41890
001400*               CR-1990-033.                                      PAC41890
001500* 09/29/91 RTM  ADDED HOUSING CREDIT STEP.                        RTM92991
001600*               CR-1991-140.                                      RTM92991
001700* 03/08/94 DWS  ADDED BONUS TRUE-UP AND TOTAL                     DWS30894
001800*               MONTHLY OBLIGATION LINE.                          DWS30894
001900*               CR-1994-051.                                      DWS30894
002000* 11/04/96 SGH  Y2K REVIEW -- NO DATE FIELDS ON                   SGH11996
002100*               THIS WORKSHEET, NO CHANGE                         SGH11996
002200*               REQUIRED.  LOGGED PER DIRECTIVE                   SGH11996
002300*               Y2K-96-004.                                       SGH11996
002400* 06/12/01 CAB  STATUTE CAP TABLE EXTERNALIZED SO                 CAB61201
002500*               THE ANNUAL RATE REVISION DOES NOT                 CAB61201
002600*               REQUIRE A RECOMPILE OF THE                        CAB61201
002700*               FORMULA LOGIC.  CR-2001-027.                      CAB61201
002800*----------------------------------------------------------               
002900*    FIFTH STEP OF THE MONTHLY CARD-ANALYSIS CHAIN, RUN ONLY              
003000*    WHEN A DIVORCE SUPPORT SCENARIO WAS SUPPLIED.  A PURE                
003100*    ARITHMETIC WORKSHEET -- READS ONE SCENARIO RECORD, WORKS             
003200*    THE STATUTORY MAINTENANCE AND CHILD SUPPORT GUIDELINE                
003300*    FORMULAS, AND WRITES ONE RESULT RECORD FOR TXA-ANALYSIS-             
003400*    REPORT (TIP60) TO PRINT.                                             
003500*----------------------------------------------------------               
003600*----------------------------------------------------------               
003700*    PROCESSING OVERVIEW -- OPTIONAL WORKSHEET STEP                       
003800*----------------------------------------------------------               
003900*    UNLIKE THE OTHER FIVE PROGRAMS IN THIS CHAIN, THIS ONE               
004000*    DOES NOT READ THE CATEGORIZED TRANSACTION EXTRACT AT                 
004100*    ALL -- IT READS AT MOST ONE SCENARIO RECORD (SUPPLIED                
004200*    ONLY WHEN THE HOUSEHOLD HAS AN ACTIVE DIVORCE SUPPORT                
004300*    CASE ON FILE) AND WORKS THE STATE'S MAINTENANCE AND                  
004400*    CHILD-SUPPORT GUIDELINE FORMULAS AGAINST IT.  WHEN NO                
004500*    SCENARIO RECORD IS PRESENT THE WORKSHEET IS SKIPPED                  
004600*    ENTIRELY AND NO RESULT RECORD IS WRITTEN -- THIS IS                  
004700*    NORMAL, NOT AN ERROR CONDITION, SINCE MOST HOUSEHOLDS                
004800*    HAVE NO SUPPORT SCENARIO ON FILE.                                    
004900*----------------------------------------------------------               
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM.                                                  
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT SCEN-IN-FILE ASSIGN TO "SCENARIO"                             
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WS-SCEN-IN-STATUS.                                
005900     SELECT DIVC-OUT-FILE ASSIGN TO "DIVCWORK"                            
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-DIVC-OUT-STATUS.                               
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400 FD  SCEN-IN-FILE                                                         
006500     LABEL RECORDS ARE STANDARD.                                          
006600 01  SIF-SCEN-REC                PIC X(50).                               
006700 FD  DIVC-OUT-FILE                                                        
006800     LABEL RECORDS ARE STANDARD.                                          
006900 COPY TXA.DIVCWORK.CPY.                                                   
007000*----------------------------------------------------------               
007100*    MAINTENANCE NOTES                                                    
007200*----------------------------------------------------------               
007300*    06/12/01 CAB EXTERNALIZED THE ANNUAL DOLLAR CAPS AND                 
007400*    THE SHARED-CUSTODY REDUCTION FACTORS INTO THE TWO                    
007500*    TABLES BELOW (CR-2001-027) SO THE STATE'S ANNUAL RATE                
007600*    REVISION IS A VALUE-CLAUSE EDIT AND RECOMPILE, NOT A                 
007700*    FORMULA REWRITE.  BEFORE THAT CHANGE BOTH FIGURES WERE               
007800*    LITERALS BURIED IN THE 3100 AND 3200 PARAGRAPHS.  IF A               
007900*    FUTURE RATE YEAR EVER ADDS A THIRD SHARED-CUSTODY TIER               
008000*    (SOMETHING BETWEEN 'UNDER 30%' AND 'AT OR OVER 30%'),                
008100*    BOTH THE TABLE OCCURS CLAUSE AND THE INDEX-SETTING IF                
008200*    IN 3200-CHILD-SUPPORT-THRU MUST CHANGE TOGETHER.                     
008300*----------------------------------------------------------               
008400 WORKING-STORAGE SECTION.                                                 
008500*----------------------------------------------------------               
008600*    FILE STATUS SWITCHES                                                 
008700*----------------------------------------------------------               
008800 01  WS-FILE-STATUSES.                                                    
008900     05  WS-SCEN-IN-STATUS         PIC X(2).                              
009000         88  WS-SCEN-IN-OK             VALUE '00'.                        
009100     05  WS-DIVC-OUT-STATUS        PIC X(2).                              
009200         88  WS-DIVC-OUT-OK            VALUE '00'.                        
009300 01  WS-RUN-SWITCHES.                                                     
009400     05  WS-NO-SCENARIO-SW         PIC X(1)  VALUE 'N'.                   
009500         88  WS-NO-SCENARIO            VALUE 'Y'.                         
009600 01  WS-COUNTERS COMP.                                                    
009700     05  WS-SCEN-READ-CTR          PIC 9(3)  VALUE ZERO.                  
009800 77  WS-DIVC-WRITTEN-CTR COMP      PIC 9(3)  VALUE ZERO.                  
009900*----------------------------------------------------------               
010000*    STATUTE CAP TABLE -- ANNUAL DOLLAR CAPS SET BY THE STATE             
010100*    GUIDELINE SCHEDULE.  KEPT AS DATA RATHER THAN LITERALS SO            
010200*    A RATE-YEAR CHANGE IS A VALUE-CLAUSE EDIT, NOT A LOGIC               
010300*    EDIT.                                                                
010400*----------------------------------------------------------               
010500 01  WS-STATUTE-CAP-TABLE.                                                
010600     05  FILLER PIC X(10) VALUE 'MAINT-CAP'.                              
010700     05  FILLER PIC 9(9)V99 VALUE 228000.00.                              
010800     05  FILLER PIC X(10) VALUE 'CHILD-CAP'.                              
010900     05  FILLER PIC 9(9)V99 VALUE 183000.00.                              
011000 01  WS-STATUTE-CAP-TABLE-X REDEFINES WS-STATUTE-CAP-TABLE.               
011100     05  WS-CAP-ENTRY OCCURS 2 TIMES                                      
011200                         INDEXED BY WS-CAP-IDX.                           
011300         10  WS-CAP-NAME             PIC X(10).                           
011400         10  WS-CAP-AMOUNT           PIC 9(9)V99.                         
011500*----------------------------------------------------------               
011600*    SHARED-CUSTODY REDUCTION TABLE -- 0.75 WHEN THE PAYING               
011700*    PARENT'S PARENTING TIME IS 30% OR MORE, ELSE 1.00 (NO                
011800*    REDUCTION).  KEPT AS A TABLE FOR THE SAME REASON AS THE              
011900*    CAP TABLE ABOVE.                                                     
012000*----------------------------------------------------------               
012100 01  WS-REDUCTION-TABLE.                                                  
012200     05  FILLER PIC X(1) VALUE 'Y'.                                       
012300     05  FILLER PIC V99  VALUE .75.                                       
012400     05  FILLER PIC X(1) VALUE 'N'.                                       
012500     05  FILLER PIC V99  VALUE 1.00.                                      
012600 01  WS-REDUCTION-TABLE-X REDEFINES WS-REDUCTION-TABLE.                   
012700     05  WS-RED-ENTRY OCCURS 2 TIMES                                      
012800                         INDEXED BY WS-RED-IDX.                           
012900         10  WS-RED-SHARED-CD        PIC X(1).                            
013000         10  WS-RED-FACTOR           PIC V99.                             
013100*----------------------------------------------------------               
013200*    WORKSHEET WORK AREA.                                                 
013300*----------------------------------------------------------               
013400 01  WS-CALC-WORK.                                                        
013500     05  WS-MAINT-FACTOR-1         PIC S9(9)V99                           
013600                                SIGN TRAILING SEPARATE.                   
013700     05  WS-MAINT-FACTOR-2         PIC S9(9)V99                           
013800                                SIGN TRAILING SEPARATE.                   
013900     05  WS-MAINT-ANNUAL           PIC S9(9)V99                           
014000                                SIGN TRAILING SEPARATE.                   
014100     05  WS-MAINT-MONTHLY          PIC S9(9)V99                           
014200                                SIGN TRAILING SEPARATE.                   
014300     05  WS-CHILD-CAPPED           PIC S9(9)V99                           
014400                                SIGN TRAILING SEPARATE.                   
014500     05  WS-CHILD-DEVIATED         PIC S9(9)V99                           
014600                                SIGN TRAILING SEPARATE.                   
014700     05  WS-CHILD-REDUCTION        PIC V99.                               
014800     05  WS-CHILD-ANNUAL           PIC S9(9)V99                           
014900                                SIGN TRAILING SEPARATE.                   
015000     05  WS-CHILD-MONTHLY          PIC S9(9)V99                           
015100                                SIGN TRAILING SEPARATE.                   
015200     05  WS-GUIDELINE-CASH         PIC S9(9)V99                           
015300                                SIGN TRAILING SEPARATE.                   
015400     05  WS-HOUSING-CREDIT         PIC S9(9)V99                           
015500                                SIGN TRAILING SEPARATE.                   
015600     05  WS-NET-CASH               PIC S9(9)V99                           
015700                                SIGN TRAILING SEPARATE.                   
015800     05  WS-BONUS-ANNUAL           PIC S9(9)V99                           
015900                                SIGN TRAILING SEPARATE.                   
016000     05  WS-BONUS-MONTHLY          PIC S9(9)V99                           
016100                                SIGN TRAILING SEPARATE.                   
016200     05  WS-TOTAL-MONTHLY          PIC S9(9)V99                           
016300                                SIGN TRAILING SEPARATE.                   
016400 01  WS-CALC-WORK-ED REDEFINES WS-CALC-WORK.                              
016500     05  FILLER                    PIC X(48).                             
016600     05  WS-ED-GUIDELINE-CASH      PIC ZZZ,ZZZ,ZZ9.99-.                   
016700     05  FILLER                    PIC X(12).                             
016800     05  WS-ED-TOTAL-MONTHLY       PIC ZZZ,ZZZ,ZZ9.99-.                   
016900*----------------------------------------------------------               
017000*    COPY OF THE SCENARIO LAYOUT.                                         
017100*----------------------------------------------------------               
017200 COPY TXA.DIVSCEN.CPY.                                                    
017300*----------------------------------------------------------               
017400*    KEY DATA ELEMENT REFERENCE                                           
017500*----------------------------------------------------------               
017600*    WS-STATUTE-CAP-TABLE  -- TWO ENTRIES, MAINT-CAP AND                  
017700*        CHILD-CAP, LOOKED UP BY WS-CAP-IDX SET DIRECTLY TO               
017800*        1 OR 2 (NOT SEARCHED) SINCE THE ORDER IS FIXED BY                
017900*        THE FILLER LITERALS ABOVE.                                       
018000*    WS-REDUCTION-TABLE  -- TWO ENTRIES KEYED BY A ONE-BYTE               
018100*        Y/N SHARED-CUSTODY FLAG; 3200-CHILD-SUPPORT-THRU                 
018200*        SETS WS-RED-IDX DIRECTLY RATHER THAN SEARCHING                   
018300*        SINCE THERE ARE ONLY TWO POSSIBLE OUTCOMES.                      
018400*    WS-CALC-WORK  -- EVERY INTERMEDIATE AND FINAL WORKSHEET              
018500*        AMOUNT, IN THE ORDER THE STATE FORM COMPUTES THEM.               
018600*        WS-CALC-WORK-ED REDEFINES THE SAME AREA WITH TWO                 
018700*        EDITED FIELDS FOR THE OPERATOR-LOG DISPLAY LINES IN              
018800*        4000-WRITE-RESULT-THRU.                                          
018900*    THE TWO DISPLAY LINES BELOW GO TO THE OPERATOR LOG                   
019000*    FOR THE OVERNIGHT RUN BOOK; THEY ARE NOT AN AUDIT                    
019100*    TRAIL SUBSTITUTE -- TXA-DIVCWORK-REC IS.                             
019200*----------------------------------------------------------               
019300*----------------------------------------------------------               
019400*    PARAGRAPH-BY-PARAGRAPH WALKTHROUGH                                   
019500*----------------------------------------------------------               
019600*    0000-MAIN-CONTROL   -- INITIALIZES, RUNS THE WORKSHEET               
019700*        ONLY IF A SCENARIO WAS FOUND, ELSE DISPLAYS THE                  
019800*        SKIP MESSAGE, THEN TERMINATES.                                   
019900*    1000-INITIALIZE-THRU -- OPENS BOTH FILES AND PRIMES                  
020000*        THE SINGLE SCENARIO READ.                                        
020100*    2000-READ-SCENARIO-THRU -- READS AT MOST ONE RECORD;                 
020200*        SETS WS-NO-SCENARIO AT END SO 0000-MAIN-CONTROL                  
020300*        KNOWS TO SKIP THE WORKSHEET.                                     
020400*    3000-CALC-ALL-THRU -- SEQUENCES THE FOUR GUIDELINE                   
020500*        SUB-CALCULATIONS IN THE ORDER THE STATE FORM                     
020600*        LAYS THEM OUT AND ROLLS THEM INTO THE TWO GRAND                  
020700*        TOTALS (GUIDELINE CASH, TOTAL MONTHLY).                          
020800*    3100-MAINTENANCE-THRU -- SPOUSAL MAINTENANCE FORMULA.                
020900*    3200-CHILD-SUPPORT-THRU -- CHILD SUPPORT FORMULA.                    
021000*    3400-HOUSING-CREDIT-THRU -- HOUSING CREDIT OFFSET.                   
021100*    3500-BONUS-TRUEUP-THRU -- BONUS INCOME SHARE.                        
021200*    4000-WRITE-RESULT-THRU -- MOVES CALC-WORK TO THE                     
021300*        OUTPUT RECORD, WRITES IT, DISPLAYS TWO EDITED                    
021400*        AMOUNTS FOR THE OPERATOR LOG.                                    
021500*    9000-TERMINATE-THRU -- CLOSES FILES, DISPLAYS COUNTS.                
021600*----------------------------------------------------------               
021700 PROCEDURE DIVISION.                                                      
021800*----------------------------------------------------------               
021900*    TESTING NOTES                                                        
022000*----------------------------------------------------------               
022100*    QA REGRESSION RUNS ONE SCENARIO RECORD AT A TIME SO                  
022200*    THE RESULT RECORD CAN BE HAND-CHECKED AGAINST THE                    
022300*    PAPER WORKSHEET FORM.  A ZERO-LENGTH SCEN-IN-FILE IS                 
022400*    A VALID TEST CASE -- IT PROVES THE SKIP-WITH-NO-                     
022500*    SCENARIO PATH RUNS CLEAN WITHOUT WRITING A BOGUS                     
022600*    ALL-ZEROS RESULT RECORD.                                             
022700*----------------------------------------------------------               
022800 0000-MAIN-CONTROL.                                                       
022900     PERFORM 1000-INITIALIZE-THRU                                         
023000         THRU 1000-INITIALIZE-EXIT.                                       
023100     IF NOT WS-NO-SCENARIO                                                
023200         PERFORM 3000-CALC-ALL-THRU                                       
023300             THRU 3000-CALC-ALL-EXIT                                      
023400         PERFORM 4000-WRITE-RESULT-THRU                                   
023500             THRU 4000-WRITE-RESULT-EXIT                                  
023600     ELSE                                                                 
023700         DISPLAY 'TXA-SUPPORT-CALC - NO SCENARIO SUPPLIED, '              
023800             'WORKSHEET SKIPPED'                                          
023900     END-IF.                                                              
024000     PERFORM 9000-TERMINATE-THRU                                          
024100         THRU 9000-TERMINATE-EXIT.                                        
024200     STOP RUN.                                                            
024300 1000-INITIALIZE-THRU.                                                    
024400*    OPENS BOTH FILES AND CALLS 2000 ONCE TO PRIME THE                    
024500*    SINGLE-RECORD READ.                                                  
024600     OPEN INPUT SCEN-IN-FILE.                                             
024700     OPEN OUTPUT DIVC-OUT-FILE.                                           
024800     PERFORM 2000-READ-SCENARIO-THRU                                      
024900         THRU 2000-READ-SCENARIO-EXIT.                                    
025000 1000-INITIALIZE-EXIT.                                                    
025100     EXIT.                                                                
025200 2000-READ-SCENARIO-THRU.                                                 
025300*    AT-END SETS THE NO-SCENARIO SWITCH RATHER THAN AN                    
025400*    ERROR FLAG -- A MISSING SCENARIO IS THE COMMON CASE.                 
025500     READ SCEN-IN-FILE INTO SIF-SCEN-REC                                  
025600         AT END                                                           
025700             SET WS-NO-SCENARIO TO TRUE                                   
025800         NOT AT END                                                       
025900             MOVE SIF-SCEN-REC TO TXA-DIVSCEN-REC                         
026000             ADD 1 TO WS-SCEN-READ-CTR                                    
026100     END-READ.                                                            
026200 2000-READ-SCENARIO-EXIT.                                                 
026300     EXIT.                                                                
026400*----------------------------------------------------------               
026500*    THE GUIDELINE WORKSHEET, IN THE ORDER THE STATE FORM                 
026600*    LAYS IT OUT.                                                         
026700*----------------------------------------------------------               
026800 3000-CALC-ALL-THRU.                                                      
026900     PERFORM 3100-MAINTENANCE-THRU                                        
027000         THRU 3100-MAINTENANCE-EXIT.                                      
027100     PERFORM 3200-CHILD-SUPPORT-THRU                                      
027200         THRU 3200-CHILD-SUPPORT-EXIT.                                    
027300     COMPUTE WS-GUIDELINE-CASH =                                          
027400         WS-MAINT-MONTHLY + WS-CHILD-MONTHLY.                             
027500     PERFORM 3400-HOUSING-CREDIT-THRU                                     
027600         THRU 3400-HOUSING-CREDIT-EXIT.                                   
027700     PERFORM 3500-BONUS-TRUEUP-THRU                                       
027800         THRU 3500-BONUS-TRUEUP-EXIT.                                     
027900     COMPUTE WS-TOTAL-MONTHLY =                                           
028000         WS-NET-CASH + WS-BONUS-MONTHLY.                                  
028100 3000-CALC-ALL-EXIT.                                                      
028200     EXIT.                                                                
028300*----------------------------------------------------------               
028400*    MAINTENANCE -- 20% OF THE LESSER OF GROSS INCOME OR THE              
028500*    CAP, NOT TO EXCEED 40% OF THE CAP, NEVER BELOW ZERO.                 
028600*----------------------------------------------------------               
028700 3100-MAINTENANCE-THRU.                                                   
028800     SET WS-CAP-IDX TO 1.                                                 
028900     IF TXA-GROSS-INCOME < WS-CAP-AMOUNT(WS-CAP-IDX)                      
029000         COMPUTE WS-MAINT-FACTOR-1 ROUNDED =                              
029100             TXA-GROSS-INCOME * .20                                       
029200     ELSE                                                                 
029300         COMPUTE WS-MAINT-FACTOR-1 ROUNDED =                              
029400             WS-CAP-AMOUNT(WS-CAP-IDX) * .20                              
029500     END-IF.                                                              
029600     COMPUTE WS-MAINT-FACTOR-2 ROUNDED =                                  
029700         WS-CAP-AMOUNT(WS-CAP-IDX) * .40.                                 
029800     IF WS-MAINT-FACTOR-1 < WS-MAINT-FACTOR-2                             
029900         MOVE WS-MAINT-FACTOR-1 TO WS-MAINT-ANNUAL                        
030000     ELSE                                                                 
030100         MOVE WS-MAINT-FACTOR-2 TO WS-MAINT-ANNUAL                        
030200     END-IF.                                                              
030300     IF WS-MAINT-ANNUAL < ZERO                                            
030400         MOVE ZERO TO WS-MAINT-ANNUAL                                     
030500     END-IF.                                                              
030600     COMPUTE WS-MAINT-MONTHLY ROUNDED =                                   
030700         WS-MAINT-ANNUAL / 12.                                            
030800 3100-MAINTENANCE-EXIT.                                                   
030900     EXIT.                                                                
031000*----------------------------------------------------------               
031100*    CHILD SUPPORT -- 25% OF THE CAP, TIMES THE 1.65                      
031200*    DEVIATION FACTOR, TIMES PRO-RATA SHARE (1.00, ONE-                   
031300*    HOUSEHOLD CASE), TIMES THE SHARED-CUSTODY REDUCTION.                 
031400*----------------------------------------------------------               
031500 3200-CHILD-SUPPORT-THRU.                                                 
031600     SET WS-CAP-IDX TO 2.                                                 
031700     COMPUTE WS-CHILD-CAPPED ROUNDED =                                    
031800         WS-CAP-AMOUNT(WS-CAP-IDX) * .25.                                 
031900     COMPUTE WS-CHILD-DEVIATED ROUNDED =                                  
032000         WS-CHILD-CAPPED * 1.65.                                          
032100     IF TXA-PARENTING-PCT >= .30                                          
032200         SET WS-RED-IDX TO 1                                              
032300     ELSE                                                                 
032400         SET WS-RED-IDX TO 2                                              
032500     END-IF.                                                              
032600     MOVE WS-RED-FACTOR(WS-RED-IDX) TO WS-CHILD-REDUCTION.                
032700     COMPUTE WS-CHILD-ANNUAL ROUNDED =                                    
032800         WS-CHILD-DEVIATED * 1.00 * WS-CHILD-REDUCTION.                   
032900     COMPUTE WS-CHILD-MONTHLY ROUNDED =                                   
033000         WS-CHILD-ANNUAL / 12.                                            
033100 3200-CHILD-SUPPORT-EXIT.                                                 
033200     EXIT.                                                                
033300*----------------------------------------------------------               
033400*    HOUSING CREDIT -- ONLY WHEN THE SCENARIO ALLOWS IT.                  
033500*----------------------------------------------------------               
033600 3400-HOUSING-CREDIT-THRU.                                                
033700     IF TXA-ALLOW-HOUSE-YES                                               
033800         IF TXA-HOUSING-COST < WS-GUIDELINE-CASH                          
033900             MOVE TXA-HOUSING-COST TO WS-HOUSING-CREDIT                   
034000         ELSE                                                             
034100             MOVE WS-GUIDELINE-CASH TO WS-HOUSING-CREDIT                  
034200         END-IF                                                           
034300     ELSE                                                                 
034400         MOVE ZERO TO WS-HOUSING-CREDIT                                   
034500     END-IF.                                                              
034600     COMPUTE WS-NET-CASH =                                                
034700         WS-GUIDELINE-CASH - WS-HOUSING-CREDIT.                           
034800     IF WS-NET-CASH < ZERO                                                
034900         MOVE ZERO TO WS-NET-CASH                                         
035000     END-IF.                                                              
035100 3400-HOUSING-CREDIT-EXIT.                                                
035200     EXIT.                                                                
035300*----------------------------------------------------------               
035400*    BONUS TRUE-UP -- THE PAYOR'S BONUS INCOME SHARE, PAID                
035500*    OVER AND ABOVE THE REGULAR GUIDELINE CASH AMOUNT.                    
035600*----------------------------------------------------------               
035700 3500-BONUS-TRUEUP-THRU.                                                  
035800     COMPUTE WS-BONUS-ANNUAL ROUNDED =                                    
035900         TXA-BONUS-GROSS * TXA-BONUS-SHARE-PCT.                           
036000     COMPUTE WS-BONUS-MONTHLY ROUNDED =                                   
036100         WS-BONUS-ANNUAL / 12.                                            
036200 3500-BONUS-TRUEUP-EXIT.                                                  
036300     EXIT.                                                                
036400 4000-WRITE-RESULT-THRU.                                                  
036500     MOVE TXA-GROSS-INCOME     TO TXA-DW-GROSS-INCOME.                    
036600     MOVE WS-MAINT-ANNUAL      TO TXA-DW-MAINT-ANNUAL.                    
036700     MOVE WS-MAINT-MONTHLY     TO TXA-DW-MAINT-MONTHLY.                   
036800     MOVE WS-CHILD-ANNUAL      TO TXA-DW-CHILD-ANNUAL.                    
036900     MOVE WS-CHILD-MONTHLY     TO TXA-DW-CHILD-MONTHLY.                   
037000     MOVE WS-GUIDELINE-CASH    TO TXA-DW-GUIDELINE-CASH.                  
037100     MOVE WS-HOUSING-CREDIT    TO TXA-DW-HOUSING-CREDIT.                  
037200     MOVE WS-NET-CASH          TO TXA-DW-NET-CASH.                        
037300     MOVE WS-BONUS-ANNUAL      TO TXA-DW-BONUS-ANNUAL.                    
037400     MOVE WS-BONUS-MONTHLY     TO TXA-DW-BONUS-MONTHLY.                   
037500     MOVE WS-TOTAL-MONTHLY     TO TXA-DW-TOTAL-MONTHLY.                   
037600     MOVE WS-GUIDELINE-CASH    TO WS-ED-GUIDELINE-CASH.                   
037700     MOVE WS-TOTAL-MONTHLY     TO WS-ED-TOTAL-MONTHLY.                    
037800     WRITE TXA-DIVCWORK-REC.                                              
037900     ADD 1 TO WS-DIVC-WRITTEN-CTR.                                        
038000     DISPLAY 'TXA-SUPPORT-CALC GUIDELINE CASH  '                          
038100         WS-ED-GUIDELINE-CASH.                                            
038200     DISPLAY 'TXA-SUPPORT-CALC TOTAL MONTHLY   '                          
038300         WS-ED-TOTAL-MONTHLY.                                             
038400 4000-WRITE-RESULT-EXIT.                                                  
038500     EXIT.                                                                
038600 9000-TERMINATE-THRU.                                                     
038700*    CR-1990-033 REQUIRED BOTH COUNTS ON THE RUN LOG SO                   
038800*    OPERATIONS CAN TELL A SKIPPED SCENARIO FROM A LOST ONE.              
038900     CLOSE SCEN-IN-FILE.                                                  
039000     CLOSE DIVC-OUT-FILE.                                                 
039100     DISPLAY 'TXA-SUPPORT-CALC SCENARIOS READ ' WS-SCEN-READ-CTR.         
039200     DISPLAY 'TXA-SUPPORT-CALC RESULTS WRITTEN '                          
039300         WS-DIVC-WRITTEN-CTR.                                             
039400 9000-TERMINATE-EXIT.                                                     
039500     EXIT.                                                                
039600*----------------------------------------------------------               
039700*    KNOWN LIMITATIONS                                                    
039800*----------------------------------------------------------               
039900*    THIS PROGRAM WORKS ONE SCENARIO PER RUN BY DESIGN --                 
040000*    IT WAS NEVER EXTENDED TO A MULTI-SCENARIO BATCH BECAUSE              
040100*    THE DIVORCE SUPPORT UNIT ONLY ASKED FOR A SINGLE-CASE                
040200*    RECALCULATION TOOL.  IT ALSO ASSUMES A ONE-HOUSEHOLD                 
040300*    CASE (PRO-RATA SHARE HARD-CODED TO 1.00) -- MULTI-                   
040400*    HOUSEHOLD PRORATION WOULD NEED A NEW PRO-RATA FIELD ON               
040500*    THE SCENARIO RECORD AND A CHANGE TO 3200.                            
040600*----------------------------------------------------------               
040700*    DOWNSTREAM CONSUMERS                                                 
040800*----------------------------------------------------------               
040900*    TXA-DIVCWORK-REC FEEDS THE DIVORCE SUPPORT UNIT'S OWN                
041000*    CASE-FILE SYSTEM, NOT THE CASH-FLOW OR ANALYTICS STEPS               
041100*    IN THIS CHAIN -- THIS PROGRAM STANDS APART FROM THE                  
041200*    OTHER FIVE, WHICH ALL SHARE THE CATEGORIZED EXTRACT.                 
041300*----------------------------------------------------------               
