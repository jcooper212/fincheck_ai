000100*----------------------------------------------------------               
000200*TXA.TRANSACTION.CPY                                                      
000300*ONE STATEMENT LINE PER TRANSACTION -- CREDIT-CARD AND BANK               
000400*ACTIVITY ALIKE.  CATEGORY STARTS BLANK (OR 'OTHER') ON THE               
000500*INBOUND FEED AND IS FILLED IN BY TXA-CATEGORIZER (TIP10)                 
000600*BEFORE THE GRIFT AND ANALYTICS STEPS EVER SEE THE RECORD.                
000700*----------------------------------------------------------               
000800 01  TXA-TRANSACTION-REC.                                                 
000900     05  TXA-TXN-ID                PIC 9(6).                              
001000     05  TXA-STATEMENT-ID          PIC 9(4).                              
001100     05  TXA-TXN-DATE-GRP.                                                
001200         10  TXA-TXN-DATE-CCYY     PIC X(4).                              
001300         10  FILLER                PIC X VALUE '-'.                       
001400         10  TXA-TXN-DATE-MM       PIC X(2).                              
001500         10  FILLER                PIC X VALUE '-'.                       
001600         10  TXA-TXN-DATE-DD       PIC X(2).                              
001700*    ALTERNATE FLAT VIEW OF THE DATE FOR PRINT LINES AND                  
001800*    MONTH-KEY WORK (FIRST 7 CHARS = YYYY-MM).                            
001900     05  TXA-TXN-DATE-X REDEFINES TXA-TXN-DATE-GRP                        
002000                                PIC X(10).                                
002100     05  TXA-MERCH-DESC-GRP.                                              
002200         10  TXA-MERCHANT          PIC X(30).                             
002300         10  TXA-DESCRIPTION       PIC X(30).                             
002400*    COMBINED VIEW USED BY THE CATEGORIZER'S KEYWORD SCAN                 
002500*    (MERCHANT CONCATENATED WITH DESCRIPTION).                            
002600     05  TXA-MERCH-DESC-X REDEFINES TXA-MERCH-DESC-GRP                    
002700                                PIC X(60).                                
002800     05  TXA-AMOUNT                PIC S9(7)V99                           
002900                                SIGN TRAILING SEPARATE.                   
003000     05  TXA-TXN-TYPE-CD           PIC X(7).                              
003100         88  TXA-TYPE-IS-EXPENSE      VALUE 'EXPENSE'.                    
003200         88  TXA-TYPE-IS-INCOME       VALUE 'INCOME '.                    
003300     05  TXA-CATEGORY              PIC X(28).                             
003400     05  FILLER                    PIC X(35).                             
003500                                                                          
