000100*----------------------------------------------------------               
000200*TXA.STATEMENT.CPY                                                        
000300*ONE LINE PER SOURCE STATEMENT/ACCOUNT.  LOADED ENTIRELY                  
000400*INTO WORKING STORAGE BY TXA-CASH-FLOW (TIP40) FOR THE                    
000500*BY-ACCOUNT BREAKOUT -- SMALL ENOUGH THIS SHOP NEVER                      
000600*BOTHERED INDEXING IT.                                                    
000700*----------------------------------------------------------               
000800 01  TXA-STATEMENT-REC.                                                   
000900     05  TXA-STMT-ID               PIC 9(4).                              
001000     05  TXA-BANK-NAME             PIC X(20).                             
001100     05  TXA-ACCT-LAST4            PIC X(4).                              
001200     05  TXA-ACCT-TYPE-CD          PIC X(12).                             
001300         88  TXA-ACCT-IS-CREDIT-CARD  VALUE 'CREDIT-CARD '.               
001400         88  TXA-ACCT-IS-CHECKING     VALUE 'CHECKING    '.               
001500         88  TXA-ACCT-IS-SAVINGS      VALUE 'SAVINGS     '.               
001600     05  TXA-STMT-DATE-GRP.                                               
001700         10  TXA-STMT-DATE-CCYY    PIC X(4).                              
001800         10  FILLER                PIC X VALUE '-'.                       
001900         10  TXA-STMT-DATE-MM      PIC X(2).                              
002000*    FLAT 7-CHAR VIEW (YYYY-MM) FOR PRINT LINES AND KEY WORK.             
002100     05  TXA-STMT-DATE-X REDEFINES TXA-STMT-DATE-GRP                      
002200                                PIC X(7).                                 
002300     05  FILLER                    PIC X(13).                             
002400                                                                          
