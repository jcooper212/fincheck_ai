000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TXA-CATEGORIZER.                                            
000300 AUTHOR.  R T MASON.                                                      
000400 INSTALLATION.  CONSUMER LEDGER SYSTEMS DIVISION.                         
000500 DATE-WRITTEN.  03/12/1986.                                               
000600 DATE-COMPILED.  03/12/1986.                                              
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                             
000800*----------------------------------------------------------               
000900*    C H A N G E   L O G                                                  
001000*----------------------------------------------------------               
001100* 03/12/86 RTM  ORIGINAL PROGRAM.  READS THE                      RTM03086
001200*               DAILY TRANSACTION EXTRACT AND                     RTM03086
001300*               ASSIGNS A SPENDING CATEGORY BY                    RTM03086
001400*               KEYWORD MATCH AGAINST THE HOUSE                   RTM03086
001500*               RULE TABLE.  REQUEST CR-1986-041.                 RTM03086
001600* 08/09/87 JLK  ADDED GROCERY AND WHOLESALE-CLUB                  JLK90887
001700*               KEYWORDS PER CR-1987-114 (CARD                    JLK90887
001800*               SERVICES ASKED FOR FINER SPLIT                    JLK90887
001900*               ON FOOD SPEND).                                   JLK90887
002000* 08/09/87 JLK  WIDENED TXA-DESCRIPTION SCAN TO                   JLK90887
002100*               INCLUDE MERCHANT + DESCRIPTION                    JLK90887
002200*               INSTEAD OF MERCHANT ALONE.                        JLK90887
002300* 12/03/90 DWS  ADDED SUBSCRIPTIONS & MEMBERSHIPS                 DWS12190
002400*               CATEGORY PER CR-1990-233.                         DWS12190
002500* 07/14/93 PAC  RULE TABLE MOVED OUT TO COPYBOOK                  PAC70493
002600*               TXA.CATRULES.CPY SO CARD SERVICES                 PAC70493
002700*               CAN MAINTAIN KEYWORDS WITHOUT A                   PAC70493
002800*               RECOMPILE OF THIS MODULE.  (THE                   PAC70493
002900*               TABLE STILL SHIPS BOUND IN, ONLY                  PAC70493
003000*               THE SOURCE MOVED.)  CR-1993-077.                  PAC70493
003100* 11/04/96 SGH  Y2K REVIEW -- DATE FIELDS ON THIS                 SGH11996
003200*               RECORD ARE 4-DIGIT CCYY ALREADY,                  SGH11996
003300*               NO CHANGE REQUIRED.  LOGGED PER                   SGH11996
003400*               DIRECTIVE Y2K-96-004.                             SGH11996
003500* 04/01/99 CAB  DEFAULT-TO-OTHER PATH NO LONGER                   CAB40199
003600*               CALLS OUT TO THE ADVISORY-SERVICE                 CAB40199
003700*               LOOKUP; THAT FEED WAS RETIRED.                    CAB40199
003800*               KEYWORD MISS NOW JUST STAMPS                      CAB40199
003900*               'OTHER'.  CR-1999-018.                            CAB40199
004000* 03/19/01 CAB  RULE-TABLE SEARCH LIMIT RAISED TO                 CAB31901
004100*               MATCH THE WIDER TXA.CATRULES.CPY                  CAB31901
004200*               KEYWORD COUNT.  CR-2001-027.                      CAB31901
004300*----------------------------------------------------------               
004400*    THIS STEP IS THE FIRST OF THE MONTHLY CARD-ANALYSIS                  
004500*    CHAIN.  RUN TXA-GRIFT-DETECTOR (TIP20) ONLY AGAINST                  
004600*    THE OUTPUT OF THIS STEP -- THE GRIFT PASSES ASSUME                   
004700*    CATEGORY IS ALREADY POPULATED.                                       
004800*----------------------------------------------------------               
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500*    TRANSACT IS THE RAW DAILY EXTRACT FROM THE CARD FEED.                
005600     SELECT TXN-IN-FILE ASSIGN TO "TRANSACT"                              
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WS-TXN-IN-STATUS.                                 
005900*    CATGTXNS IS THIS STEP'S OUTPUT -- SAME LAYOUT, CATEGORY              
006000*    COLUMN NOW POPULATED, FEEDS EVERY DOWNSTREAM STEP.                   
006100     SELECT TXN-OUT-FILE ASSIGN TO "CATGTXNS"                             
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS IS WS-TXN-OUT-STATUS.                                
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600*    THE FD RECORD FOR TXN-IN-FILE IS THE COPYBOOK ITSELF --              
006700*    ONE PHYSICAL READ REFILLS ALL OF TXA-TRANSACTION-REC.                
006800 FD  TXN-IN-FILE                                                          
006900     LABEL RECORDS ARE STANDARD.                                          
007000 COPY TXA.TRANSACTION.CPY.                                                
007100 FD  TXN-OUT-FILE                                                         
007200     LABEL RECORDS ARE STANDARD.                                          
007300*    OUTPUT REC IS ONE FLAT PIC X GROUP SO THE MOVE FROM                  
007400*    TXA-TRANSACTION-REC IS A STRAIGHT BYTE COPY, CATEGORY                
007500*    BYTES INCLUDED -- WIDTH MUST TRACK THE COPYBOOK RECORD.              
007600 01  WS-TXN-OUT-REC             PIC X(160).                               
007700 WORKING-STORAGE SECTION.                                                 
007800*----------------------------------------------------------               
007900*    FILE STATUS SWITCHES                                                 
008000*----------------------------------------------------------               
008100 01  WS-FILE-STATUSES.                                                    
008200     05  WS-TXN-IN-STATUS          PIC X(2).                              
008300         88  WS-TXN-IN-OK             VALUE '00'.                         
008400         88  WS-TXN-IN-EOF            VALUE '10'.                         
008500     05  WS-TXN-OUT-STATUS         PIC X(2).                              
008600         88  WS-TXN-OUT-OK            VALUE '00'.                         
008700*----------------------------------------------------------               
008800*    RUN SWITCHES AND COUNTERS                                            
008900*----------------------------------------------------------               
009000 01  WS-RUN-SWITCHES.                                                     
009100     05  WS-EOF-SWITCH             PIC X(1)  VALUE 'N'.                   
009200         88  WS-EOF-TRANS             VALUE 'Y'.                          
009300     05  WS-CATG-FOUND-SWITCH      PIC X(1)  VALUE 'N'.                   
009400         88  WS-CATG-FOUND            VALUE 'Y'.                          
009500 01  WS-RUN-SWITCHES-X REDEFINES WS-RUN-SWITCHES.                         
009600     05  WS-SWITCHES-FLAT           PIC X(2).                             
009700 01  WS-COUNTERS COMP.                                                    
009800*    THREE JOB-COMPLETION COUNTS -- READ MUST ALWAYS EQUAL                
009900*    WRITTEN ON THIS STEP, THERE IS NO RECORD-DROP PATH.                  
010000     05  WS-TXN-READ-CTR           PIC 9(7)  VALUE ZERO.                  
010100     05  WS-TXN-WRITTEN-CTR        PIC 9(7)  VALUE ZERO.                  
010200*    DEFAULTED COUNTS TRANSACTIONS THAT MISSED EVERY                      
010300*    KEYWORD IN THE RULE TABLE AND FELL THROUGH TO 'OTHER'.               
010400     05  WS-TXN-DEFAULTED-CTR      PIC 9(7)  VALUE ZERO.                  
010500*----------------------------------------------------------               
010600*    KEYWORD-SCAN WORK AREA                                               
010700*----------------------------------------------------------               
010800 01  WS-SCAN-AREA.                                                        
010900*    60 BYTES COVERS THE WIDEST MERCHANT-PLUS-DESCRIPTION SCAN            
011000*    STRING THE RULE TABLE HAS EVER HAD TO MATCH AGAINST.                 
011100     05  WS-SCAN-STRING            PIC X(60).                             
011200 77  WS-HIT-CTR COMP               PIC 9(4)  VALUE ZERO.                  
011300*    LITERAL 'Other' MUST MATCH THE CATEGORY THE RULE-TABLE               
011400*    COPYBOOK ITSELF SHIPS FOR ITS OWN CATCH-ALL ROW.                     
011500 01  WS-OTHER-CATEGORY             PIC X(28) VALUE 'Other'.               
011600*    CASE-FOLD TRANSLATE TABLES (NO INTRINSIC FUNCTIONS USED              
011700*    ON THIS SHOP'S COMPILER RELEASE -- INSPECT CONVERTING IS             
011800*    THE HOUSE WAY TO LOWER A STRING).                                    
011900 01  WS-UPPER-ALPHABET                                                    
012000              PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.               
012100 01  WS-LOWER-ALPHABET                                                    
012200              PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.               
012300*----------------------------------------------------------               
012400*    HOUSE CATEGORY / KEYWORD RULE TABLE (SEE COPYBOOK                    
012500*    HEADER FOR MAINTENANCE NOTES -- ORDER IS THE CONTRACT).              
012600*----------------------------------------------------------               
012700 COPY TXA.CATRULES.CPY.                                                   
012800 PROCEDURE DIVISION.                                                      
012900*----------------------------------------------------------               
013000*    TOP-LEVEL CONTROL PARAGRAPH.  STRAIGHT READ-CATEGORIZE-              
013100*    WRITE LOOP, ONE TRANSACTION AT A TIME.  NO SORT IS                   
013200*    NEEDED HERE -- THE EXTRACT ARRIVES IN ITS ORIGINAL                   
013300*    TRANSACTION-DATE ORDER AND THAT ORDER IS PRESERVED ON                
013400*    THE WAY OUT SO THE DOWNSTREAM STEPS CAN RELY ON IT.                  
013500*----------------------------------------------------------               
013600 0000-MAIN-CONTROL.                                                       
013700     PERFORM 1000-INITIALIZE-THRU                                         
013800         THRU 1000-INITIALIZE-EXIT.                                       
013900     PERFORM 2000-PROCESS-ONE-TXN-THRU                                    
014000         THRU 2000-PROCESS-ONE-TXN-EXIT                                   
014100         UNTIL WS-EOF-TRANS.                                              
014200     PERFORM 9000-TERMINATE-THRU                                          
014300         THRU 9000-TERMINATE-EXIT.                                        
014400     STOP RUN.                                                            
014500*----------------------------------------------------------               
014600*    OPENS BOTH FILES AND PRIMES THE READ AHEAD -- STANDARD               
014700*    HOUSE PRIMING-READ PATTERN SO THE MAIN LOOP CAN TEST                 
014800*    END-OF-FILE BEFORE IT EVER TOUCHES THE RECORD.                       
014900*----------------------------------------------------------               
015000 1000-INITIALIZE-THRU.                                                    
015100     OPEN INPUT TXN-IN-FILE.                                              
015200     OPEN OUTPUT TXN-OUT-FILE.                                            
015300     PERFORM 1100-READ-TXN-IN-THRU                                        
015400         THRU 1100-READ-TXN-IN-EXIT.                                      
015500 1000-INITIALIZE-EXIT.                                                    
015600     EXIT.                                                                
015700*----------------------------------------------------------               
015800*    ONE PHYSICAL READ.  TXA-TRANSACTION-REC (FROM THE                    
015900*    COPYBOOK) IS REFILLED BY THE READ ITSELF SINCE THE FD                
016000*    RECORD AND THE COPYBOOK RECORD ARE THE SAME AREA.                    
016100*----------------------------------------------------------               
016200 1100-READ-TXN-IN-THRU.                                                   
016300     READ TXN-IN-FILE                                                     
016400         AT END                                                           
016500             SET WS-EOF-TRANS TO TRUE                                     
016600         NOT AT END                                                       
016700             ADD 1 TO WS-TXN-READ-CTR                                     
016800     END-READ.                                                            
016900 1100-READ-TXN-IN-EXIT.                                                   
017000     EXIT.                                                                
017100*----------------------------------------------------------               
017200*    ONE TRANSACTION.  CATEGORY IS ONLY WORKED IF THE                     
017300*    EXTRACT CAME IN BLANK OR ALREADY MARKED 'OTHER' --                   
017400*    THIS LETS A LATER MANUAL RE-RUN RESPECT A CATEGORY AN                
017500*    ANALYST HAND-CORRECTED ON THE PRIOR PASS.                            
017600*----------------------------------------------------------               
017700 2000-PROCESS-ONE-TXN-THRU.                                               
017800     IF TXA-CATEGORY = SPACES                                             
017900         OR TXA-CATEGORY = WS-OTHER-CATEGORY                              
018000         PERFORM 2100-ASSIGN-CATEGORY-THRU                                
018100             THRU 2100-ASSIGN-CATEGORY-EXIT                               
018200     END-IF.                                                              
018300     MOVE TXA-TRANSACTION-REC TO WS-TXN-OUT-REC.                          
018400     WRITE WS-TXN-OUT-REC.                                                
018500     ADD 1 TO WS-TXN-WRITTEN-CTR.                                         
018600     PERFORM 1100-READ-TXN-IN-THRU                                        
018700         THRU 1100-READ-TXN-IN-EXIT.                                      
018800 2000-PROCESS-ONE-TXN-EXIT.                                               
018900     EXIT.                                                                
019000*----------------------------------------------------------               
019100*    KEYWORD-MATCH PASS.  LOWER-CASES THE MERCHANT/                       
019200*    DESCRIPTION SCAN STRING FIRST SO THE RULE TABLE ONLY                 
019300*    HAS TO CARRY LOWER-CASE KEYWORDS, THEN WALKS THE                     
019400*    RULE TABLE IN ORDER -- ORDER MATTERS BECAUSE SOME                    
019500*    KEYWORDS (E.G. 'CLUB') ARE DELIBERATELY SHADOWED BY A                
019600*    MORE SPECIFIC EARLIER ENTRY.                                         
019700*----------------------------------------------------------               
019800 2100-ASSIGN-CATEGORY-THRU.                                               
019900     MOVE TXA-MERCH-DESC-X TO WS-SCAN-STRING.                             
020000     INSPECT WS-SCAN-STRING                                               
020100         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.               
020200     SET WS-CATG-FOUND-SWITCH TO 'N'.                                     
020300     SET TXA-CAT-IDX TO 1.                                                
020400     PERFORM 2110-TRY-ONE-KEYWORD-THRU                                    
020500         THRU 2110-TRY-ONE-KEYWORD-EXIT                                   
020600         VARYING TXA-CAT-IDX FROM 1 BY 1                                  
020700*                   161 IS THE CURRENT RULE-TABLE ROW COUNT --            
020800*                   SEE THE 03/19/01 CHANGE-LOG ENTRY ABOVE.              
020900         UNTIL TXA-CAT-IDX > 161                                          
021000         OR WS-CATG-FOUND.                                                
021100     IF NOT WS-CATG-FOUND                                                 
021200         MOVE WS-OTHER-CATEGORY TO TXA-CATEGORY                           
021300         ADD 1 TO WS-TXN-DEFAULTED-CTR                                    
021400     END-IF.                                                              
021500 2100-ASSIGN-CATEGORY-EXIT.                                               
021600     EXIT.                                                                
021700*----------------------------------------------------------               
021800*    ONE RULE-TABLE ROW.  INSPECT TALLYING IS THE HOUSE                   
021900*    SUBSTITUTE FOR AN INTRINSIC "CONTAINS" TEST -- IT                    
022000*    COUNTS HOW MANY TIMES THE KEYWORD OCCURS IN THE SCAN                 
022100*    STRING, AND ANY NON-ZERO COUNT IS TREATED AS A HIT.                  
022200*----------------------------------------------------------               
022300 2110-TRY-ONE-KEYWORD-THRU.                                               
022400     MOVE ZERO TO WS-HIT-CTR.                                             
022500     INSPECT WS-SCAN-STRING TALLYING WS-HIT-CTR                           
022600         FOR ALL TXA-CAT-RULE-KEYWORD(TXA-CAT-IDX)                        
022700             (1:TXA-CAT-RULE-KWLEN(TXA-CAT-IDX)).                         
022800     IF WS-HIT-CTR > ZERO                                                 
022900         MOVE TXA-CAT-RULE-CATEGORY(TXA-CAT-IDX) TO TXA-CATEGORY          
023000         SET WS-CATG-FOUND TO TRUE                                        
023100     END-IF.                                                              
023200 2110-TRY-ONE-KEYWORD-EXIT.                                               
023300     EXIT.                                                                
023400*----------------------------------------------------------               
023500*    END-OF-JOB HOUSEKEEPING.  THE THREE OPERATOR-CONSOLE                 
023600*    DISPLAY LINES ARE WHAT NIGHTLY OPERATIONS TIES BACK TO               
023700*    THE JOB-COMPLETION REPORT -- DO NOT REWORD THEM                      
023800*    WITHOUT TELLING OPERATIONS, THEIR SCAN LOOKS FOR THESE               
023900*    EXACT LABELS.                                                        
024000*----------------------------------------------------------               
024100 9000-TERMINATE-THRU.                                                     
024200     CLOSE TXN-IN-FILE.                                                   
024300     CLOSE TXN-OUT-FILE.                                                  
024400     DISPLAY 'TXA-CATEGORIZER READ    ' WS-TXN-READ-CTR.                  
024500     DISPLAY 'TXA-CATEGORIZER WRITTEN ' WS-TXN-WRITTEN-CTR.               
024600     DISPLAY 'TXA-CATEGORIZER DEFAULT ' WS-TXN-DEFAULTED-CTR.             
024700*    SWITCH-STATE TRACE FOR POSTMORTEM DEBUGGING -- ONLY                  
024800*    MEANINGFUL WHEN THE RUN ABENDED MID-FILE; ON A CLEAN                 
024900*    RUN BOTH BYTES SHOULD SHOW 'Y' (EOF) AND WHATEVER THE                
025000*    LAST CATEGORY MATCH LEFT BEHIND.                                     
025100     DISPLAY 'TXA-CATEGORIZER SWITCHES ' WS-SWITCHES-FLAT.                
025200 9000-TERMINATE-EXIT.                                                     
025300     EXIT.                                                                
025400                                                                          
