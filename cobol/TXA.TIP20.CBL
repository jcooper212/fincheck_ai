000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TXA-GRIFT-DETECTOR.                                         
000300 AUTHOR.  J L KANE.                                                       
000400 INSTALLATION.  CONSUMER LEDGER SYSTEMS DIVISION.                         
000500 DATE-WRITTEN.  09/14/1987.                                               
000600 DATE-COMPILED.  09/14/1987.                                              
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                             
000800*----------------------------------------------------------               
000900*    C H A N G E   L O G                                                  
001000*----------------------------------------------------------               
001100* 09/14/87 JLK  ORIGINAL PROGRAM.  RECURRING-                     JLK91487
001200*               CHARGE AND DUPLICATE-CHARGE                       JLK91487
001300*               PASSES ONLY.  REQUEST CR-1987-098.                JLK91487
001400* 02/22/89 DWS  ADDED PRICE-INCREASE PASS PER                     DWS22289
001500*               CR-1989-051 (CARD SERVICES WANTED                 DWS22289
001600*               CREEPING-CHARGE DETECTION).                       DWS22289
001700* 06/03/91 RTM  ADDED SUSPICIOUS-MERCHANT PASS.                   RTM60391
001800*               KEYWORD LIST SUPPLIED BY CARD                     RTM60391
001900*               SERVICES.  CR-1991-114.                           RTM60391
002000* 01/18/94 PAC  DUPLICATE PASS REWORKED FROM A                    PAC11894
002100*               FULL-FILE COMPARE TO A 20-                        PAC11894
002200*               TRANSACTION LOOKBACK WINDOW --                    PAC11894
002300*               FULL COMPARE WAS TOO SLOW ON THE                  PAC11894
002400*               YEAR-END VOLUME.  CR-1994-009.                    PAC11894
002500* 11/04/96 SGH  Y2K REVIEW -- DATE FIELDS ON THIS                 SGH11996
002600*               RECORD ARE 4-DIGIT CCYY ALREADY,                  SGH11996
002700*               NO CHANGE REQUIRED.  LOGGED PER                   SGH11996
002800*               DIRECTIVE Y2K-96-004.                             SGH11996
002900* 03/29/99 CAB  SUSPICIOUS-MERCHANT SEVERITY NOW                  CAB32999
003000*               SPLITS ON THE SMALL-RECURRING                     CAB32999
003100*               AMOUNT TEST INSTEAD OF NAME HIT                   CAB32999
003200*               ALONE.  CR-1999-042.                              CAB32999
003300* 08/14/00 CAB  TERMINATION DISPLAY NOW BREAKS THE                CAB81400
003400*               SEVERITY COUNTS OUT BY HIGH, MEDIUM               CAB81400
003500*               AND LOW FOR THE NIGHTLY OPS LOG.                  CAB81400
003600*               CR-2000-071.                                      CAB81400
003700*----------------------------------------------------------               
003800*    SECOND STEP OF THE MONTHLY CARD-ANALYSIS CHAIN.  TAKES               
003900*    THE CATEGORIZED EXTRACT FROM TXA-CATEGORIZER (TIP10) AND             
004000*    WRITES ONE GRIFT-FLAGS RECORD PER SUSPECT CHARGE FOUND.              
004100*----------------------------------------------------------               
004200*    TESTING NOTES                                                        
004300*----------------------------------------------------------               
004400*    CARD SERVICES' UAT DECK FOR THIS PROGRAM CARRIES A                   
004500*    PLANTED CASE FOR EACH PASS: A SUBSCRIPTION-STYLE                     
004600*    MERCHANT BILLING MONTHLY FOR PASS 1, A SAME-MERCHANT                 
004700*    SAME-AMOUNT PAIR FOUR DAYS APART FOR PASS 2, A MERCHANT              
004800*    RAISING ITS PRICE BY EXACTLY $5.01 FOR PASS 3 (THE                   
004900*    BOUNDARY CASE), AND A MERCHANT NAME CONTAINING                       
005000*    'SUBSCRIPTION' BILLING $9.99 FOR PASS 4.  ANY CHANGE TO              
005100*    A THRESHOLD OR THE WATCH-WORD LIST SHOULD BE RE-RUN                  
005200*    AGAINST THAT DECK BEFORE IT GOES TO PRODUCTION.  THE                 
005300*    DECK ALSO CARRIES A MERCHANT WITH EXACTLY ONE CHARGE TO              
005400*    PROVE PASSES 1 AND 3 CORRECTLY SKIP A GROUP TOO SMALL TO             
005500*    SCORE RATHER THAN DIVIDING BY A GROUP COUNT OF ONE OR                
005600*    ZERO.                                                                
005700*----------------------------------------------------------               
005800*    FOUR INDEPENDENT PASSES -- SEE PARAGRAPH BANNERS BELOW.              
005900*----------------------------------------------------------               
006000*----------------------------------------------------------               
006100*    PROCESSING OVERVIEW -- FOUR INDEPENDENT GRIFT TESTS                  
006200*----------------------------------------------------------               
006300*    PASS 1 RECURRING     -- SAME MERCHANT, EVENLY SPACED                 
006400*                            CHARGES, 70% OF THE GAPS 25-35               
006500*                            DAYS APART.  REPORTS A PROJECTED             
006600*                            MONTHLY AND ANNUAL COST.                     
006700*    PASS 2 DUPLICATE     -- SAME MERCHANT, SAME AMOUNT TO                
006800*                            THE PENNY, WITHIN 7 DAYS.  RUNS              
006900*                            OFF ITS OWN DATE-ONLY SORT SINCE             
007000*                            IT DOES NOT NEED MERCHANT GROUPS.            
007100*    PASS 3 PRICE-INCREASE -- SAME MERCHANT, A CONSECUTIVE                
007200*                            CHARGE JUMPS MORE THAN $5 OR                 
007300*                            MORE THAN 20% OVER THE ONE                   
007400*                            BEFORE IT.                                   
007500*    PASS 4 SUSPICIOUS     -- MERCHANT NAME CONTAINS A CARD-              
007600*                            SERVICES WATCH WORD, OR THE                  
007700*                            CHARGE SITS IN THE $5-$25 SMALL-             
007800*                            RECURRING BAND EVEN WITHOUT ONE.             
007900*    PASSES 1, 3 AND 4 SHARE THE MERCHANT/DATE SORT AND THE               
008000*    MERCHANT-GROUP BUFFER; PASS 2 IS ENTIRELY SEPARATE.                  
008100*----------------------------------------------------------               
008200 ENVIRONMENT DIVISION.                                                    
008300 CONFIGURATION SECTION.                                                   
008400*    C01/TOP-OF-FORM ISN'T USED BY THIS PROGRAM'S OWN OUTPUT              
008500*    BUT IS CARRIED HERE PER THE SHOP'S STANDARD SPECIAL-                 
008600*    NAMES PARAGRAPH FOR ANY MODULE THAT MIGHT PRINT.                     
008700 SPECIAL-NAMES.                                                           
008800     C01 IS TOP-OF-FORM.                                                  
008900 INPUT-OUTPUT SECTION.                                                    
009000 FILE-CONTROL.                                                            
009100*    THREE SORT PASSES ALL READ THIS SAME CATEGORIZED                     
009200*    EXTRACT -- ONE COPY, USED FRESH BY EACH SORT.                        
009300     SELECT CATG-TXN-FILE ASSIGN TO "CATGTXNS"                            
009400         ORGANIZATION IS LINE SEQUENTIAL                                  
009500         FILE STATUS IS WS-CATG-TXN-STATUS.                               
009600*    PASS 1/3/4 SORT WORK FILE -- MERCHANT THEN DATE ORDER.               
009700     SELECT MRCH-SORT-WORK ASSIGN TO "MSRTWORK".                          
009800     SELECT MRCH-SORTED-FILE ASSIGN TO "MRCHSORT"                         
009900         ORGANIZATION IS LINE SEQUENTIAL                                  
010000         FILE STATUS IS WS-MRCH-SRTD-STATUS.                              
010100*    PASS 2 SORT WORK FILE -- DATE ORDER ONLY, MERCHANT NOT               
010200*    PART OF THE KEY.                                                     
010300     SELECT DATE-SORT-WORK ASSIGN TO "DSRTWORK".                          
010400     SELECT DATE-SORTED-FILE ASSIGN TO "DATESORT"                         
010500         ORGANIZATION IS LINE SEQUENTIAL                                  
010600         FILE STATUS IS WS-DATE-SRTD-STATUS.                              
010700*    ONE FLAG RECORD PER SUSPECT CHARGE, ANY PASS, IN THE                 
010800*    ORDER THE PASSES HAPPEN TO WRITE THEM.                               
010900     SELECT GRIFT-OUT-FILE ASSIGN TO "GRIFTOUT"                           
011000         ORGANIZATION IS LINE SEQUENTIAL                                  
011100         FILE STATUS IS WS-GRIFT-OUT-STATUS.                              
011200*----------------------------------------------------------               
011300*    FILE STATUS / SORT CONVENTIONS ON THIS MODULE                        
011400*----------------------------------------------------------               
011500*    EVERY LINE-SEQUENTIAL FILE CARRIES ITS OWN TWO-BYTE                  
011600*    STATUS FIELD, CHECKED IMPLICITLY BY THE AT END CLAUSE                
011700*    ON EACH READ -- THIS SHOP DOES NOT CODE EXPLICIT FILE                
011800*    STATUS TESTS ON A SUCCESSFUL SEQUENTIAL READ, ONLY ON                
011900*    OPEN/CLOSE WHERE A BAD RETURN CODE WOULD OTHERWISE GO                
012000*    UNNOTICED.  NEITHER SORT WORK FILE (MRCH-SORT-WORK,                  
012100*    DATE-SORT-WORK) CARRIES A STATUS FIELD -- THE SORT VERB              
012200*    ABENDS THE STEP ON ITS OWN IF SOMETHING GOES WRONG.                  
012300*----------------------------------------------------------               
012400 DATA DIVISION.                                                           
012500*    FOUR FILES PLUS TWO SORT WORK FILES -- ONE INPUT, ONE                
012600*    FINAL OUTPUT, AND TWO INTERMEDIATE SORTS IN BETWEEN.                 
012700 FILE SECTION.                                                            
012800*    READ AS A FLAT PIC X GROUP BY THE SORT VERBS; FIELD-                 
012900*    LEVEL ACCESS GOES THROUGH THE COPYBOOK RECORD INSTEAD.               
013000 FD  CATG-TXN-FILE                                                        
013100     LABEL RECORDS ARE STANDARD.                                          
013200 01  CTF-TXN-REC                 PIC X(160).                              
013300 SD  MRCH-SORT-WORK.                                                      
013400*    SORT KEY RECORD FOR PASS 1/3/4 -- LEADER + MERCHANT +                
013500*    DATE IS THE KEY, THE REST RIDES ALONG AS FILLER.                     
013600 01  MSW-TXN-REC.                                                         
013700     05  MSW-KEY-LEADER          PIC X(10).                               
013800     05  MSW-SORT-DATE           PIC X(10).                               
013900     05  MSW-SORT-MERCHANT       PIC X(30).                               
014000     05  FILLER                  PIC X(110).                              
014100 FD  MRCH-SORTED-FILE                                                     
014200     LABEL RECORDS ARE STANDARD.                                          
014300*    POST-SORT VIEW OF THE SAME 160-BYTE ROW -- STILL A FLAT              
014400*    PIC X GROUP, MOVED INTO TXA-TRANSACTION-REC ON READ.                 
014500 01  MSF-TXN-REC                 PIC X(160).                              
014600 SD  DATE-SORT-WORK.                                                      
014700*    SORT KEY RECORD FOR PASS 2 -- TXN-ID BREAKS TIES WHEN                
014800*    TWO ROWS SHARE A DATE.                                               
014900 01  DSW-TXN-REC.                                                         
015000     05  DSW-SORT-TXN-ID         PIC 9(6).                                
015100     05  FILLER                  PIC X(4).                                
015200     05  DSW-SORT-DATE           PIC X(10).                               
015300     05  FILLER                  PIC X(140).                              
015400 FD  DATE-SORTED-FILE                                                     
015500     LABEL RECORDS ARE STANDARD.                                          
015600*    POST-SORT VIEW FOR PASS 2, SAME TREATMENT AS MSF ABOVE.              
015700 01  DSF-TXN-REC                 PIC X(160).                              
015800 FD  GRIFT-OUT-FILE                                                       
015900     LABEL RECORDS ARE STANDARD.                                          
016000*    ONE OUTPUT-RECORD LAYOUT COVERS ALL FOUR PASSES -- TYPE              
016100*    CODE AND SEVERITY IN THE COPYBOOK TELL THE DOWNSTREAM                
016200*    ANALYST WHICH PASS RAISED THE FLAG AND HOW BAD IT LOOKS.             
016300 COPY TXA.GRIFTFLAG.CPY.                                                  
016400*----------------------------------------------------------               
016500*----------------------------------------------------------               
016600*    PARAGRAPH-BY-PARAGRAPH WALKTHROUGH                                   
016700*----------------------------------------------------------               
016800*    0000-MAIN-CONTROL DRIVES FOUR STEPS TOP TO BOTTOM WITH               
016900*    NO LOOPING OF ITS OWN -- EACH STEP IS A COMPLETE PASS                
017000*    OVER ITS OWN SORT OUTPUT BEFORE THE NEXT STEP BEGINS.                
017100*                                                                         
017200*    1000-INITIALIZE-THRU JUST OPENS THE OUTPUT FILE.  THERE              
017300*    IS NO SHARED INPUT OPEN HERE BECAUSE EACH SORT BELOW                 
017400*    OPENS THE CATEGORIZED EXTRACT FRESH FOR ITSELF.                      
017500*                                                                         
017600*    2000-MERCHANT-SORT-THRU SORTS THE EXTRACT BY MERCHANT                
017700*    THEN DATE AND WALKS THE RESULT ONE MERCHANT-GROUP AT A               
017800*    TIME.  2050-ONE-MERCHANT-GROUP-THRU BUFFERS ONE GROUP                
017900*    (VIA 2100 AND 2200) AND THEN RUNS ALL THREE OF PASSES                
018000*    1, 3 AND 4 AGAINST THAT ONE GROUP BEFORE MOVING ON TO                
018100*    THE NEXT MERCHANT.                                                   
018200*                                                                         
018300*    3000-RECURRING-PASS-THRU (PASS 1) NEEDS TWO OR MORE                  
018400*    CHARGES.  IT SCORES EVERY CONSECUTIVE PAIR'S DAY GAP                 
018500*    (3010) AND TOTALS THE GROUP'S DOLLAR AMOUNTS (3020), THEN            
018600*    CALLS THE MERCHANT RECURRING IF 70% OF THE GAPS FALL IN              
018700*    THE 25-35 DAY BAND.                                                  
018800*                                                                         
018900*    3100-PRICE-INCR-PASS-THRU (PASS 3) NEEDS THREE OR MORE               
019000*    CHARGES AND CHECKS EVERY CONSECUTIVE PAIR (3110) FOR A               
019100*    JUMP OF MORE THAN $5 OR MORE THAN 20%.                               
019200*                                                                         
019300*    3200-SUSPICIOUS-PASS-THRU (PASS 4) UPPER-CASES THE                   
019400*    MERCHANT NAME AND TESTS IT AGAINST THE EIGHT-WORD WATCH              
019500*    LIST (3210, WITH WORD LENGTH FIGURED BY 3220), THEN                  
019600*    SEPARATELY CHECKS THE GROUP'S MEAN CHARGE AGAINST THE                
019700*    $5-$25 SMALL-RECURRING BAND REGARDLESS OF THE NAME TEST.             
019800*                                                                         
019900*    4000-DUPLICATE-SORT-THRU (PASS 2) IS ENTIRELY SEPARATE --            
020000*    ITS OWN DATE-ONLY SORT, NO MERCHANT GROUPING.  EACH ROW              
020100*    (READ BY 4100) IS TESTED AGAINST THE SLIDING 20-ROW                  
020200*    WINDOW BY 4200/4210, THEN PUSHED INTO THE WINDOW BY 4300             
020300*    (WHICH CALLS 4310 TO SHIFT THE TABLE DOWN ONE WHEN IT IS             
020400*    ALREADY FULL).                                                       
020500*                                                                         
020600*    5000-WRITE-GRIFT-FLAG-THRU IS THE ONE PLACE THAT ACTUALLY            
020700*    WRITES A GRIFTOUT RECORD AND ROLLS UP THE SEVERITY                   
020800*    COUNTS -- EVERY PASS ABOVE FUNNELS THROUGH IT.                       
020900*                                                                         
021000*    8100-CALC-DAY-NUM-THRU IS A SHARED UTILITY, NOT TIED TO              
021100*    ANY ONE PASS -- BOTH THE RECURRING PASS (3010) AND THE               
021200*    DUPLICATE PASS (4210) CALL IT TO TURN A CCYY-MM-DD TEXT              
021300*    DATE INTO A COMPARABLE DAY NUMBER.                                   
021400*----------------------------------------------------------               
021500*    MAINTENANCE NOTES                                                    
021600*----------------------------------------------------------               
021700*    - THE 500-ENTRY MERCHANT-GROUP CAP (WS-GROUP-TABLE) AND              
021800*      THE 20-ENTRY DUPLICATE WINDOW (WS-WINDOW-TABLE) ARE                
021900*      BOTH FIXED SIZES.  RAISING EITHER MEANS WIDENING THE               
022000*      OCCURS CLAUSE, THE GUARD TEST, AND -- FOR THE WINDOW               
022100*      -- THE SHIFT LOOP'S UPPER BOUND IN 4310, ALL THREE                 
022200*      TOGETHER.  SEE THE CR-2001-027 CHANGE-LOG STYLE OF                 
022300*      NOTE ON TXA-CATEGORIZER FOR WHY THAT MATTERS.                      
022400*    - THE DUPLICATE WINDOW SLIDES ACROSS MERCHANTS; IT IS                
022500*      NOT RESET PER MERCHANT THE WAY THE GROUP TABLE IS.                 
022600*      A DUPLICATE CAN IN THEORY BE MISSED IF 20 OTHER                    
022700*      MERCHANTS' CHARGES FALL BETWEEN TWO CHARGES FROM THE               
022800*      SAME MERCHANT ON THE SAME DAY -- ACCEPTED AS A RARE                
022900*      EDGE CASE WHEN THE WINDOW APPROACH REPLACED THE                    
023000*      FULL-FILE COMPARE IN 1994.                                         
023100*----------------------------------------------------------               
023200 WORKING-STORAGE SECTION.                                                 
023300*----------------------------------------------------------               
023400*    FILE STATUS SWITCHES                                                 
023500*----------------------------------------------------------               
023600 01  WS-FILE-STATUSES.                                                    
023700     05  WS-CATG-TXN-STATUS        PIC X(2).                              
023800         88  WS-CATG-TXN-OK           VALUE '00'.                         
023900     05  WS-MRCH-SRTD-STATUS       PIC X(2).                              
024000         88  WS-MRCH-SRTD-OK          VALUE '00'.                         
024100     05  WS-DATE-SRTD-STATUS       PIC X(2).                              
024200         88  WS-DATE-SRTD-OK          VALUE '00'.                         
024300     05  WS-GRIFT-OUT-STATUS       PIC X(2).                              
024400         88  WS-GRIFT-OUT-OK          VALUE '00'.                         
024500*----------------------------------------------------------               
024600*    RUN SWITCHES AND COUNTERS                                            
024700*----------------------------------------------------------               
024800 01  WS-RUN-SWITCHES.                                                     
024900     05  WS-EOF-MRCH-SW            PIC X(1)  VALUE 'N'.                   
025000         88  WS-EOF-MRCH-SORTED       VALUE 'Y'.                          
025100     05  WS-EOF-DATE-SW            PIC X(1)  VALUE 'N'.                   
025200         88  WS-EOF-DATE-SORTED       VALUE 'Y'.                          
025300*    DRIVES THE 2200 BUFFER LOOP -- FLIPS OFF THE MOMENT THE              
025400*    MERCHANT KEY CHANGES OR THE SORT FILE RUNS OUT.                      
025500     05  WS-MORE-IN-GROUP-SW       PIC X(1)  VALUE 'Y'.                   
025600         88  WS-MORE-IN-GROUP         VALUE 'Y'.                          
025700     05  WS-SUSPICIOUS-NAME-SW     PIC X(1)  VALUE 'N'.                   
025800         88  WS-SUSPICIOUS-NAME       VALUE 'Y'.                          
025900 01  WS-COUNTERS COMP.                                                    
026000*    JOB-COMPLETION COUNTS -- ROLLED UP IN 5000 EVERY TIME                
026100*    A FLAG RECORD IS WRITTEN, DISPLAYED AT 9000-TERMINATE.               
026200     05  WS-SEV-HIGH-CTR           PIC 9(6)  VALUE ZERO.                  
026300     05  WS-SEV-MEDIUM-CTR         PIC 9(6)  VALUE ZERO.                  
026400     05  WS-SEV-LOW-CTR            PIC 9(6)  VALUE ZERO.                  
026500     05  WS-FLAG-WRITTEN-CTR       PIC 9(6)  VALUE ZERO.                  
026600     05  WS-MERCHANT-GROUP-CTR     PIC 9(6)  VALUE ZERO.                  
026700*----------------------------------------------------------               
026800*    HOUSE DAY-NUMBER ROUTINE WORK AREA -- SAME FORMULA THE               
026900*    SHOP USES ELSEWHERE FOR STATEMENT-CYCLE DATE MATH.  NO               
027000*    INTRINSIC FUNCTIONS ON THIS COMPILER RELEASE.                        
027100*----------------------------------------------------------               
027200 01  WS-DAY-NUM-AREA.                                                     
027300     05  WS-DN-IN-DATE             PIC X(10).                             
027400     05  WS-DN-CCYY  COMP          PIC 9(4).                              
027500     05  WS-DN-MM    COMP          PIC 9(2).                              
027600     05  WS-DN-DD    COMP          PIC 9(2).                              
027700     05  WS-DN-Y     COMP          PIC S9(6).                             
027800     05  WS-DN-M     COMP          PIC S9(4).                             
027900     05  WS-DN-TERM1 COMP          PIC S9(8).                             
028000     05  WS-DN-TERM2 COMP          PIC S9(8).                             
028100     05  WS-DN-TERM3 COMP          PIC S9(8).                             
028200     05  WS-DN-RESULT COMP         PIC S9(8).                             
028300*    HOLDS THE TWO DAY NUMBERS BEING DIFFERENCED, EITHER FOR              
028400*    A RECURRING-PASS INTERVAL OR A DUPLICATE-PASS GAP.                   
028500 01  WS-INTERVAL-AREA.                                                    
028600     05  WS-DAY-NUM-PREV  COMP     PIC S9(8).                             
028700     05  WS-DAY-NUM-CURR  COMP     PIC S9(8).                             
028800 77  WS-INTERVAL COMP               PIC S9(8).                            
028900*----------------------------------------------------------               
029000*    MERCHANT-GROUP BUFFER -- ONE MERCHANT'S TRANSACTIONS,                
029100*    ALREADY DATE-ORDER FROM THE MERCHANT/DATE SORT, HELD                 
029200*    HERE WHILE THE RECURRING, PRICE-INCREASE AND SUSPICIOUS              
029300*    PASSES EACH LOOK AT THE WHOLE GROUP AT ONCE.                         
029400*----------------------------------------------------------               
029500 01  WS-GROUP-TABLE.                                                      
029600*    ROWS CURRENTLY BUFFERED FOR THE MERCHANT IN PROGRESS.                
029700     05  WS-GROUP-COUNT  COMP      PIC 9(4)  VALUE ZERO.                  
029800     05  WS-GROUP-ENTRY OCCURS 500 TIMES                                  
029900                         INDEXED BY WS-GRP-IDX.                           
030000         10  WS-GRP-TXN-ID         PIC 9(6).                              
030100         10  WS-GRP-DATE           PIC X(10).                             
030200*    SIGN TRAILING SEPARATE MATCHES THE COPYBOOK'S OWN                    
030300*    AMOUNT FIELD CONVENTION -- SEE TXA.TRANSACTION.CPY.                  
030400         10  WS-GRP-AMOUNT         PIC S9(7)V99                           
030500                                SIGN TRAILING SEPARATE.                   
030600         10  WS-GRP-MERCHANT       PIC X(30).                             
030700*    FLAT DUMP VIEW OF ONE GROUP ROW -- USED BY THE OPTIONAL              
030800*    TRACE DISPLAY IN 3000-RECURRING-PASS-THRU.                           
030900     05  WS-GROUP-ENTRY-X REDEFINES WS-GROUP-ENTRY                        
031000                         OCCURS 500 TIMES PIC X(56).                      
031100*    MERCHANT NAME THE GROUP IS BUILT AROUND, SET ONCE AT                 
031200*    2050 AND HELD FOR ALL THREE PASSES OVER THE GROUP.                   
031300     05  WS-GROUP-CURR-MERCHANT    PIC X(30).                             
031400     05  WS-INTERVAL-HIT-CTR COMP  PIC 9(4).                              
031500     05  WS-INTERVAL-TOTAL-CTR COMP PIC 9(4).                             
031600*    SCRATCH ACCUMULATORS SHARED ACROSS PASSES 1, 3 AND 4 --              
031700*    EACH PASS OWNS THEM ONLY FOR THE DURATION OF ITS OWN RUN.            
031800     05  WS-GROUP-AMT-TOTAL        PIC S9(9)V99                           
031900                                SIGN TRAILING SEPARATE.                   
032000     05  WS-GROUP-AMT-MEAN         PIC S9(9)V99                           
032100                                SIGN TRAILING SEPARATE.                   
032200     05  WS-GROUP-MONTHLY-COST     PIC S9(9)V99                           
032300                                SIGN TRAILING SEPARATE.                   
032400     05  WS-GROUP-ANNUAL-COST      PIC S9(9)V99                           
032500                                SIGN TRAILING SEPARATE.                   
032600*----------------------------------------------------------               
032700*    DUPLICATE-PASS LOOKBACK WINDOW -- UP TO THE 20                       
032800*    TRANSACTIONS PRECEDING THE ONE UNDER TEST, IN DATE                   
032900*    ORDER FROM THE DATE-ONLY SORT.                                       
033000*----------------------------------------------------------               
033100 01  WS-WINDOW-TABLE.                                                     
033200*    ROWS CURRENTLY HELD IN THE LOOKBACK WINDOW, CAPPED AT                
033300*    THE TABLE SIZE BELOW.                                                
033400     05  WS-WINDOW-COUNT  COMP     PIC 9(2)  VALUE ZERO.                  
033500     05  WS-WINDOW-ENTRY OCCURS 20 TIMES                                  
033600                         INDEXED BY WS-WIN-IDX.                           
033700         10  WS-WIN-TXN-ID         PIC 9(6).                              
033800         10  WS-WIN-DATE           PIC X(10).                             
033900         10  WS-WIN-AMOUNT         PIC S9(7)V99                           
034000                                SIGN TRAILING SEPARATE.                   
034100         10  WS-WIN-MERCHANT       PIC X(30).                             
034200*    SUBSCRIPT WORK AREA FOR 4310'S ONE-DEEP SHIFT.                       
034300     05  WS-WINDOW-SHIFT-IDX COMP  PIC 9(2).                              
034400*    ABSOLUTE DOLLAR DIFFERENCE BETWEEN THE CURRENT ROW AND               
034500*    A WINDOW ENTRY -- COMPARED AGAINST THE PENNY TOLERANCE.              
034600     05  WS-AMT-DIFF               PIC S9(7)V99                           
034700                                SIGN TRAILING SEPARATE.                   
034800*----------------------------------------------------------               
034900*    SUSPICIOUS-MERCHANT KEYWORD LIST -- SUPPLIED BY CARD                 
035000*    SERVICES.  KEEP IN THIS ORDER; NOT A CATEGORY RULE                   
035100*    TABLE, JUST AN EIGHT-WAY "CONTAINS" TEST.                            
035200*----------------------------------------------------------               
035300 01  WS-SUSPECT-WORDS.                                                    
035400*    EIGHT 20-BYTE SLOTS, ONE LITERAL EACH -- REDEFINED AS A              
035500*    TABLE BELOW SO 3210 CAN WALK THEM BY SUBSCRIPT.                      
035600     05  FILLER                    PIC X(20) VALUE 'WEB SERVICES'.        
035700     05  FILLER                PIC X(20) VALUE 'ONLINE SERVICE'.          
035800     05  FILLER                    PIC X(20) VALUE 'SUBSCRIPTION'.        
035900     05  FILLER                    PIC X(20) VALUE 'MEMBERSHIP'.          
036000     05  FILLER                    PIC X(20) VALUE 'RECURRING'.           
036100     05  FILLER                    PIC X(20) VALUE 'AUTOPAY'.             
036200     05  FILLER                    PIC X(20) VALUE 'DIGITAL'.             
036300     05  FILLER                    PIC X(20) VALUE '*TEMP'.               
036400 01  WS-SUSPECT-WORDS-X REDEFINES WS-SUSPECT-WORDS.                       
036500*    TABLE VIEW OF THE EIGHT LITERALS ABOVE.                              
036600     05  WS-SUSPECT-WORD OCCURS 8 TIMES                                   
036700                         INDEXED BY WS-SUSP-IDX                           
036800                         PIC X(20).                                       
036900 01  WS-SUSPECT-WORD-LEN COMP      PIC 9(2).                              
037000 01  WS-SCAN-MERCHANT              PIC X(30).                             
037100*    CASE-FOLD TRANSLATE TABLES (SEE TXA-CATEGORIZER FOR THE              
037200*    HOUSE NOTE ON WHY THIS IS INSPECT CONVERTING, NOT AN                 
037300*    INTRINSIC FUNCTION).                                                 
037400 01  WS-UPPER-ALPHABET                                                    
037500              PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.               
037600 01  WS-LOWER-ALPHABET                                                    
037700              PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.               
037800*----------------------------------------------------------               
037900*    GRIFT-FLAG OUTPUT-LINE WORK AREA -- LOADED BY EACH PASS              
038000*    STAGE THE OUTPUT LINE, WRITE IT, THEN BUMP THE                       
038100*    JOB-COMPLETION COUNTS 5000 SHARES ACROSS ALL FOUR                    
038200*    PASSES SO THE SEVERITY TOTALS AT 9000 ARE ACCURATE.                  
038300*    AND HANDED TO 5000-WRITE-GRIFT-FLAG-THRU.                            
038400*----------------------------------------------------------               
038500 01  WS-OUT-AREA.                                                         
038600*    ONE STAGED GRIFT-FLAG ROW -- LOADED BY WHICHEVER PASS                
038700*    FOUND SOMETHING, THEN HANDED TO 5000 TO WRITE.                       
038800     05  WS-OUT-TXN-ID             PIC 9(6).                              
038900     05  WS-OUT-TYPE-CD            PIC X(14).                             
039000     05  WS-OUT-SEVERITY           PIC X(6).                              
039100     05  WS-OUT-DESC               PIC X(90).                             
039200*    ALTERNATE NUMERIC-EDIT VIEW OF THE TXN-ID USED WHEN                  
039300*    BUILDING THE DESCRIPTION TEXT BELOW.                                 
039400 01  WS-OUT-TXN-ID-ED REDEFINES WS-OUT-TXN-ID                             
039500                         PIC 9(6).                                        
039600 01  WS-DESC-AMOUNT-ED             PIC Z(6)9.99.                          
039700 01  WS-DESC-PCT-ED                PIC Z(3)9.99.                          
039800*    COPY OF THE TRANSACTION LAYOUT FOR FIELD-LEVEL ACCESS --             
039900*    ALL THREE INPUT FILES SHARE THIS ONE WORKING RECORD; THE             
040000*    FD/SD BUFFERS ABOVE ARE MOVED IN AND OUT OF IT.                      
040100 COPY TXA.TRANSACTION.CPY.                                                
040200*----------------------------------------------------------               
040300*    KEY DATA ELEMENT REFERENCE -- FOR WHOEVER PICKS THIS                 
040400*    PROGRAM UP NEXT                                                      
040500*----------------------------------------------------------               
040600*    WS-GROUP-TABLE   ONE MERCHANT'S BUFFERED CHARGES, IN                 
040700*                     DATE ORDER, REBUILT FRESH FOR EACH                  
040800*                     MERCHANT BY 2050/2200.                              
040900*    WS-WINDOW-TABLE  THE LAST-20 SLIDING WINDOW FOR THE                  
041000*                     DUPLICATE PASS, BUILT ACROSS THE WHOLE              
041100*                     DATE-SORTED FILE, NOT PER MERCHANT.                 
041200*    WS-SUSPECT-WORDS THE EIGHT CARD-SERVICES WATCH WORDS,                
041300*                     TESTED IN 3210 AGAINST THE UPPER-CASED              
041400*                     MERCHANT NAME.                                      
041500*    WS-OUT-AREA      ONE STAGED GRIFT-FLAG ROW, LOADED BY                
041600*                     WHICHEVER PASS FOUND SOMETHING AND                  
041700*                     HANDED TO 5000 TO WRITE.                            
041800*    WS-DAY-NUM-AREA  SCRATCH FOR THE 8100 DAY-NUMBER                     
041900*                     ROUTINE; WS-DN-RESULT IS THE ANSWER.                
042000*    TXA-TRANSACTION-REC (FROM THE COPYBOOK) IS THE WORKING               
042100*    RECORD ALL THREE INPUT FILES ARE MOVED INTO ON READ, SO              
042200*    EVERY PASS SEES THE SAME FIELD NAMES NO MATTER WHICH                 
042300*    SORT FED IT.                                                         
042400*----------------------------------------------------------               
042500 PROCEDURE DIVISION.                                                      
042600*    FOUR STEPS, STRICTLY IN ORDER -- INIT, THE MERCHANT-                 
042700*    GROUP PASSES, THE DUPLICATE PASS, THEN TERMINATION.                  
042800 0000-MAIN-CONTROL.                                                       
042900*    STEP 1 -- OPEN THE OUTPUT FILE.                                      
043000     PERFORM 1000-INITIALIZE-THRU                                         
043100         THRU 1000-INITIALIZE-EXIT.                                       
043200*    STEP 2 -- PASSES 1, 3 AND 4, ALL DRIVEN OFF ONE SORT.                
043300     PERFORM 2000-MERCHANT-SORT-THRU                                      
043400         THRU 2000-MERCHANT-SORT-EXIT.                                    
043500*    STEP 3 -- PASS 2, ITS OWN SEPARATE SORT.                             
043600     PERFORM 4000-DUPLICATE-SORT-THRU                                     
043700         THRU 4000-DUPLICATE-SORT-EXIT.                                   
043800*    STEP 4 -- CLOSE UP AND REPORT THE RUN TOTALS.                        
043900     PERFORM 9000-TERMINATE-THRU                                          
044000         THRU 9000-TERMINATE-EXIT.                                        
044100     STOP RUN.                                                            
044200*----------------------------------------------------------               
044300*    ONLY THE OUTPUT FILE IS OPENED HERE -- EACH PASS BELOW               
044400*    OPENS AND CLOSES ITS OWN SORT OUTPUT AS IT GOES.                     
044500*----------------------------------------------------------               
044600 1000-INITIALIZE-THRU.                                                    
044700     OPEN OUTPUT GRIFT-OUT-FILE.                                          
044800 1000-INITIALIZE-EXIT.                                                    
044900     EXIT.                                                                
045000*----------------------------------------------------------               
045100*    PASS 1/3/4 -- MERCHANT-AND-DATE ORDER.  ONE SORT FEEDS               
045200*    THE RECURRING, PRICE-INCREASE AND SUSPICIOUS-MERCHANT                
045300*    PASSES, SINCE ALL THREE WORK OVER THE SAME PER-MERCHANT              
045400*    GROUP OF TRANSACTIONS.                                               
045500*----------------------------------------------------------               
045600 2000-MERCHANT-SORT-THRU.                                                 
045700*    MERCHANT THEN DATE -- GIVES EACH MERCHANT'S CHARGES TO               
045800*    2050 ALREADY IN THE ORDER THE INTERVAL MATH NEEDS.                   
045900     SORT MRCH-SORT-WORK                                                  
046000         ON ASCENDING KEY MSW-SORT-MERCHANT                               
046100         ON ASCENDING KEY MSW-SORT-DATE                                   
046200         USING CATG-TXN-FILE                                              
046300         GIVING MRCH-SORTED-FILE.                                         
046400     OPEN INPUT MRCH-SORTED-FILE.                                         
046500     PERFORM 2100-READ-MRCH-SORTED-THRU                                   
046600         THRU 2100-READ-MRCH-SORTED-EXIT.                                 
046700     PERFORM 2050-ONE-MERCHANT-GROUP-THRU                                 
046800         THRU 2050-ONE-MERCHANT-GROUP-EXIT                                
046900         UNTIL WS-EOF-MRCH-SORTED.                                        
047000     CLOSE MRCH-SORTED-FILE.                                              
047100 2000-MERCHANT-SORT-EXIT.                                                 
047200     EXIT.                                                                
047300*    ONE MERCHANT'S RUN OF ROWS OFF THE MERCHANT/DATE SORT --             
047400*    BUFFER THE WHOLE RUN, THEN HAND IT TO ALL THREE PASSES               
047500*    THAT NEED THE GROUP INTACT BEFORE THEY CAN DECIDE ANYTHING.          
047600 2050-ONE-MERCHANT-GROUP-THRU.                                            
047700     MOVE TXA-MERCHANT TO WS-GROUP-CURR-MERCHANT.                         
047800     MOVE ZERO TO WS-GROUP-COUNT.                                         
047900     SET WS-MORE-IN-GROUP TO TRUE.                                        
048000     PERFORM 2200-BUFFER-ONE-GROUP-THRU                                   
048100         THRU 2200-BUFFER-ONE-GROUP-EXIT                                  
048200         UNTIL WS-EOF-MRCH-SORTED                                         
048300         OR NOT WS-MORE-IN-GROUP.                                         
048400     ADD 1 TO WS-MERCHANT-GROUP-CTR.                                      
048500     PERFORM 3000-RECURRING-PASS-THRU                                     
048600         THRU 3000-RECURRING-PASS-EXIT.                                   
048700     PERFORM 3100-PRICE-INCR-PASS-THRU                                    
048800         THRU 3100-PRICE-INCR-PASS-EXIT.                                  
048900     PERFORM 3200-SUSPICIOUS-PASS-THRU                                    
049000         THRU 3200-SUSPICIOUS-PASS-EXIT.                                  
049100 2050-ONE-MERCHANT-GROUP-EXIT.                                            
049200     EXIT.                                                                
049300*    ONE PHYSICAL READ OFF THE MERCHANT/DATE SORT OUTPUT --               
049400*    MOVED BACK INTO TXA-TRANSACTION-REC SO ALL THREE PASSES              
049500*    SEE THE SAME FIELD NAMES REGARDLESS OF WHICH SORT FED IT.            
049600 2100-READ-MRCH-SORTED-THRU.                                              
049700     READ MRCH-SORTED-FILE INTO MSF-TXN-REC                               
049800         AT END                                                           
049900             SET WS-EOF-MRCH-SORTED TO TRUE                               
050000         NOT AT END                                                       
050100             MOVE MSF-TXN-REC TO TXA-TRANSACTION-REC                      
050200     END-READ.                                                            
050300 2100-READ-MRCH-SORTED-EXIT.                                              
050400     EXIT.                                                                
050500*    A CHANGE OF MERCHANT ENDS THE GROUP; OTHERWISE BUFFER THE            
050600*    ROW.  500 ENTRIES IS FAR MORE THAN ANY REAL CARDHOLDER               
050700*    SEES FROM ONE MERCHANT IN A MONTH -- THE OVERFLOW BRANCH             
050800*    IS A SAFETY NET, NOT AN EXPECTED PATH.                               
050900 2200-BUFFER-ONE-GROUP-THRU.                                              
051000     IF TXA-MERCHANT NOT = WS-GROUP-CURR-MERCHANT                         
051100         SET WS-MORE-IN-GROUP TO FALSE                                    
051200     ELSE                                                                 
051300         IF WS-GROUP-COUNT < 500                                          
051400             ADD 1 TO WS-GROUP-COUNT                                      
051500             SET WS-GRP-IDX TO WS-GROUP-COUNT                             
051600             MOVE TXA-TXN-ID TO WS-GRP-TXN-ID(WS-GRP-IDX)                 
051700             MOVE TXA-TXN-DATE-X TO WS-GRP-DATE(WS-GRP-IDX)               
051800             MOVE TXA-AMOUNT TO WS-GRP-AMOUNT(WS-GRP-IDX)                 
051900             MOVE TXA-MERCHANT TO WS-GRP-MERCHANT(WS-GRP-IDX)             
052000         ELSE                                                             
052100             DISPLAY 'TXA-GRIFT-DETECTOR - MERCHANT GROUP '               
052200                 WS-GROUP-CURR-MERCHANT ' EXCEEDS 500 LINES '             
052300                 '- TAIL OF GROUP DROPPED'                                
052400         END-IF                                                           
052500         PERFORM 2100-READ-MRCH-SORTED-THRU                               
052600             THRU 2100-READ-MRCH-SORTED-EXIT                              
052700     END-IF.                                                              
052800 2200-BUFFER-ONE-GROUP-EXIT.                                              
052900     EXIT.                                                                
053000*----------------------------------------------------------               
053100*    PASS 1 -- RECURRING CHARGES.  DAY-INTERVALS BETWEEN                  
053200*    CONSECUTIVE TRANSACTIONS; 70% OF THEM MUST FALL IN THE               
053300*    25-35 DAY BAND FOR THE MERCHANT TO BE CALLED RECURRING.              
053400*----------------------------------------------------------               
053500*    NEED AT LEAST TWO CHARGES TO HAVE AN INTERVAL AT ALL.                
053600 3000-RECURRING-PASS-THRU.                                                
053700     IF WS-GROUP-COUNT < 2                                                
053800         GO TO 3000-RECURRING-PASS-EXIT                                   
053900     END-IF.                                                              
054000*    ZERO THE THREE ACCUMULATORS THIS PASS OWNS BEFORE                    
054100*    WALKING THE GROUP.                                                   
054200     MOVE ZERO TO WS-INTERVAL-HIT-CTR WS-INTERVAL-TOTAL-CTR               
054300         WS-GROUP-AMT-TOTAL.                                              
054400*    3010 SCORES EACH CONSECUTIVE PAIR AS 25-35 DAYS APART                
054500*    OR NOT; 3020 JUST ACCUMULATES THE MEAN CHARGE AMOUNT.                
054600     SET WS-GRP-IDX TO 1.                                                 
054700     PERFORM 3010-ONE-INTERVAL-THRU                                       
054800         THRU 3010-ONE-INTERVAL-EXIT                                      
054900         VARYING WS-GRP-IDX FROM 2 BY 1                                   
055000         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.                               
055100     SET WS-GRP-IDX TO 1.                                                 
055200     PERFORM 3020-ADD-ONE-AMOUNT-THRU                                     
055300         THRU 3020-ADD-ONE-AMOUNT-EXIT                                    
055400         VARYING WS-GRP-IDX FROM 1 BY 1                                   
055500         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.                               
055600     COMPUTE WS-GROUP-AMT-MEAN ROUNDED =                                  
055700         WS-GROUP-AMT-TOTAL / WS-GROUP-COUNT.                             
055800*    70% OF THE INTERVALS MUST FALL IN THE MONTHLY BAND --                
055900*    INTEGER MATH SO THE TEST NEVER TOUCHES A FRACTION.                   
056000     IF (WS-INTERVAL-HIT-CTR * 100) >=                                    
056100             (WS-INTERVAL-TOTAL-CTR * 70)                                 
056200         MOVE WS-GROUP-AMT-MEAN TO WS-GROUP-MONTHLY-COST                  
056300         COMPUTE WS-GROUP-ANNUAL-COST ROUNDED =                           
056400             WS-GROUP-MONTHLY-COST * 12                                   
056500         SET WS-GRP-IDX TO WS-GROUP-COUNT                                 
056600         MOVE WS-GRP-TXN-ID(WS-GRP-IDX) TO WS-OUT-TXN-ID                  
056700         MOVE 'RECURRING     '        TO WS-OUT-TYPE-CD                   
056800         MOVE WS-GROUP-MONTHLY-COST TO WS-DESC-AMOUNT-ED                  
056900*    BUILD THE OPERATOR-FACING DESCRIPTION TEXT NOW WHILE                 
057000*    THE EDITED DOLLAR FIGURE IS STILL IN WS-DESC-AMOUNT-ED.              
057100         STRING 'RECURRING CHARGE - ' WS-GROUP-CURR-MERCHANT              
057200             ' - MONTHLY COST $' WS-DESC-AMOUNT-ED                        
057300             DELIMITED BY SIZE INTO WS-OUT-DESC                           
057400*    SEVERITY BY DOLLAR SIZE OF THE RECURRING CHARGE --                   
057500*    THRESHOLDS ARE CARD SERVICES' CALL, NOT A FORMULA.                   
057600         IF WS-GROUP-MONTHLY-COST > 100.00                                
057700             MOVE 'HIGH  ' TO WS-OUT-SEVERITY                             
057800         ELSE                                                             
057900             IF WS-GROUP-MONTHLY-COST > 50.00                             
058000                 MOVE 'MEDIUM' TO WS-OUT-SEVERITY                         
058100             ELSE                                                         
058200                 MOVE 'LOW   ' TO WS-OUT-SEVERITY                         
058300             END-IF                                                       
058400         END-IF                                                           
058500         PERFORM 5000-WRITE-GRIFT-FLAG-THRU                               
058600             THRU 5000-WRITE-GRIFT-FLAG-EXIT                              
058700     END-IF.                                                              
058800 3000-RECURRING-PASS-EXIT.                                                
058900     EXIT.                                                                
059000*    DAY-NUMBER THE CURRENT ROW, THEN THE ONE BEFORE IT, AND              
059100*    DIFF THEM -- SEE 8100 FOR HOW THE DAY NUMBER ITSELF WORKS.           
059200 3010-ONE-INTERVAL-THRU.                                                  
059300     MOVE WS-GRP-DATE(WS-GRP-IDX) TO WS-DN-IN-DATE.                       
059400     PERFORM 8100-CALC-DAY-NUM-THRU                                       
059500         THRU 8100-CALC-DAY-NUM-EXIT.                                     
059600     MOVE WS-DN-RESULT TO WS-DAY-NUM-CURR.                                
059700     COMPUTE WS-GRP-IDX = WS-GRP-IDX - 1.                                 
059800     MOVE WS-GRP-DATE(WS-GRP-IDX) TO WS-DN-IN-DATE.                       
059900     COMPUTE WS-GRP-IDX = WS-GRP-IDX + 1.                                 
060000     PERFORM 8100-CALC-DAY-NUM-THRU                                       
060100         THRU 8100-CALC-DAY-NUM-EXIT.                                     
060200     MOVE WS-DN-RESULT TO WS-DAY-NUM-PREV.                                
060300     COMPUTE WS-INTERVAL = WS-DAY-NUM-CURR - WS-DAY-NUM-PREV.             
060400     ADD 1 TO WS-INTERVAL-TOTAL-CTR.                                      
060500     IF WS-INTERVAL >= 25 AND WS-INTERVAL <= 35                           
060600         ADD 1 TO WS-INTERVAL-HIT-CTR                                     
060700     END-IF.                                                              
060800 3010-ONE-INTERVAL-EXIT.                                                  
060900     EXIT.                                                                
061000*    SHARED HELPER -- CALLED BY BOTH THE RECURRING PASS AND               
061100*    THE SUSPICIOUS-MERCHANT PASS TO TOTAL THE GROUP'S AMOUNTS.           
061200 3020-ADD-ONE-AMOUNT-THRU.                                                
061300     ADD WS-GRP-AMOUNT(WS-GRP-IDX) TO WS-GROUP-AMT-TOTAL.                 
061400 3020-ADD-ONE-AMOUNT-EXIT.                                                
061500     EXIT.                                                                
061600*----------------------------------------------------------               
061700*    PASS 3 -- PRICE INCREASES.  NEEDS AT LEAST 3 CHARGES                 
061800*    FROM THE SAME MERCHANT.  EACH CONSECUTIVE PAIR IS                    
061900*    TESTED FOR A JUMP OF MORE THAN $5 OR MORE THAN 20%.                  
062000*----------------------------------------------------------               
062100*    NEEDS THREE CHARGES SO THERE IS AT LEAST ONE CONSECUTIVE             
062200*    PAIR PAST THE FIRST-EVER CHARGE TO COMPARE.                          
062300 3100-PRICE-INCR-PASS-THRU.                                               
062400     IF WS-GROUP-COUNT < 3                                                
062500         GO TO 3100-PRICE-INCR-PASS-EXIT                                  
062600     END-IF.                                                              
062700     SET WS-GRP-IDX TO 1.                                                 
062800     PERFORM 3110-ONE-PRICE-PAIR-THRU                                     
062900         THRU 3110-ONE-PRICE-PAIR-EXIT                                    
063000         VARYING WS-GRP-IDX FROM 2 BY 1                                   
063100         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.                               
063200 3100-PRICE-INCR-PASS-EXIT.                                               
063300     EXIT.                                                                
063400*    WS-GROUP-AMT-TOTAL AND WS-GROUP-AMT-MEAN ARE REUSED HERE             
063500*    AS PLAIN SCRATCH FIELDS -- PRIOR-CHARGE AND DOLLAR-JUMP,             
063600*    NOT THE RECURRING-PASS TOTAL/MEAN THEIR NAMES SUGGEST.               
063700 3110-ONE-PRICE-PAIR-THRU.                                                
063800     COMPUTE WS-GRP-IDX = WS-GRP-IDX - 1.                                 
063900     MOVE WS-GRP-AMOUNT(WS-GRP-IDX) TO WS-GROUP-AMT-TOTAL.                
064000     COMPUTE WS-GRP-IDX = WS-GRP-IDX + 1.                                 
064100     COMPUTE WS-GROUP-AMT-MEAN =                                          
064200         WS-GRP-AMOUNT(WS-GRP-IDX) - WS-GROUP-AMT-TOTAL.                  
064300*    PERCENT JUMP OVER THE PRIOR CHARGE, REUSING                          
064400*    WS-GROUP-MONTHLY-COST AS THE PERCENT HOLDER.                         
064500     IF WS-GROUP-AMT-TOTAL > 0                                            
064600         COMPUTE WS-GROUP-MONTHLY-COST ROUNDED =                          
064700             (WS-GROUP-AMT-MEAN / WS-GROUP-AMT-TOTAL) * 100               
064800     ELSE                                                                 
064900         MOVE ZERO TO WS-GROUP-MONTHLY-COST                               
065000     END-IF.                                                              
065100*    FLAG ON EITHER A FLAT $5 JUMP OR A 20% JUMP --                       
065200*    CATCHES BOTH A CHEAP SUBSCRIPTION DOUBLING AND AN                    
065300*    EXPENSIVE ONE CREEPING UP BY A SMALLER PERCENTAGE.                   
065400     IF WS-GROUP-AMT-MEAN > 5.00                                          
065500         OR WS-GROUP-MONTHLY-COST > 20.00                                 
065600         MOVE WS-GRP-TXN-ID(WS-GRP-IDX) TO WS-OUT-TXN-ID                  
065700         MOVE 'PRICE-INCREASE' TO WS-OUT-TYPE-CD                          
065800         MOVE 'MEDIUM'         TO WS-OUT-SEVERITY                         
065900         MOVE WS-GROUP-AMT-MEAN TO WS-DESC-AMOUNT-ED                      
066000         MOVE WS-GROUP-MONTHLY-COST TO WS-DESC-PCT-ED                     
066100*    DESCRIPTION CARRIES BOTH THE DOLLAR JUMP AND THE                     
066200*    PERCENT JUMP SO THE ANALYST DOESN'T HAVE TO GO LOOK.                 
066300         STRING 'PRICE INCREASE - ' WS-GROUP-CURR-MERCHANT                
066400             ' - UP $' WS-DESC-AMOUNT-ED                                  
066500             ' (' WS-DESC-PCT-ED '%)'                                     
066600             DELIMITED BY SIZE INTO WS-OUT-DESC                           
066700         PERFORM 5000-WRITE-GRIFT-FLAG-THRU                               
066800             THRU 5000-WRITE-GRIFT-FLAG-EXIT                              
066900     END-IF.                                                              
067000 3110-ONE-PRICE-PAIR-EXIT.                                                
067100     EXIT.                                                                
067200*----------------------------------------------------------               
067300*    PASS 4 -- SUSPICIOUS MERCHANTS.  NAME-CONTAINS TEST                  
067400*    AGAINST THE CARD-SERVICES WORD LIST, COMBINED WITH THE               
067500*    $5-$25 "SMALL RECURRING" MEAN-AMOUNT BAND.                           
067600*----------------------------------------------------------               
067700*    LAST OF THE MERCHANT-GROUP PASSES.  NAME TEST FIRST,                 
067800*    THEN THE $5-$25 SMALL-RECURRING BAND DECIDES SEVERITY                
067900*    (OR CATCHES A SMALL RECURRING CHARGE ON ITS OWN).                    
068000 3200-SUSPICIOUS-PASS-THRU.                                               
068100     IF WS-GROUP-COUNT < 2                                                
068200         GO TO 3200-SUSPICIOUS-PASS-EXIT                                  
068300     END-IF.                                                              
068400     MOVE ZERO TO WS-GROUP-AMT-TOTAL.                                     
068500     SET WS-GRP-IDX TO 1.                                                 
068600     PERFORM 3020-ADD-ONE-AMOUNT-THRU                                     
068700         THRU 3020-ADD-ONE-AMOUNT-EXIT                                    
068800         VARYING WS-GRP-IDX FROM 1 BY 1                                   
068900         UNTIL WS-GRP-IDX > WS-GROUP-COUNT.                               
069000     COMPUTE WS-GROUP-AMT-MEAN ROUNDED =                                  
069100         WS-GROUP-AMT-TOTAL / WS-GROUP-COUNT.                             
069200     MOVE WS-GROUP-CURR-MERCHANT TO WS-SCAN-MERCHANT.                     
069300     INSPECT WS-SCAN-MERCHANT                                             
069400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
069500     SET WS-SUSPICIOUS-NAME-SW TO 'N'.                                    
069600     SET WS-SUSP-IDX TO 1.                                                
069700     PERFORM 3210-TRY-ONE-WORD-THRU                                       
069800         THRU 3210-TRY-ONE-WORD-EXIT                                      
069900         VARYING WS-SUSP-IDX FROM 1 BY 1                                  
070000         UNTIL WS-SUSP-IDX > 8                                            
070100         OR WS-SUSPICIOUS-NAME.                                           
070200     SET WS-GRP-IDX TO WS-GROUP-COUNT.                                    
070300     IF WS-SUSPICIOUS-NAME                                                
070400         MOVE WS-GRP-TXN-ID(WS-GRP-IDX) TO WS-OUT-TXN-ID                  
070500         MOVE 'SUSPICIOUS    ' TO WS-OUT-TYPE-CD                          
070600*    NAME HIT ALONE IS ENOUGH TO FLAG; THE AMOUNT BAND ONLY               
070700*    DECIDES HIGH VERSUS MEDIUM SEVERITY BELOW.                           
070800         STRING 'SUSPICIOUS MERCHANT - ' WS-GROUP-CURR-MERCHANT           
070900             DELIMITED BY SIZE INTO WS-OUT-DESC                           
071000*    NAME HIT PLUS SMALL-RECURRING AMOUNT IS THE WORST                    
071100*    COMBINATION -- HARD TO SPOT ON A STATEMENT, EASY TO                  
071200*    LET RIDE FOR YEARS.                                                  
071300         IF WS-GROUP-AMT-MEAN >= 5.00                                     
071400             AND WS-GROUP-AMT-MEAN <= 25.00                               
071500             MOVE 'HIGH  ' TO WS-OUT-SEVERITY                             
071600         ELSE                                                             
071700             MOVE 'MEDIUM' TO WS-OUT-SEVERITY                             
071800         END-IF                                                           
071900         PERFORM 5000-WRITE-GRIFT-FLAG-THRU                               
072000             THRU 5000-WRITE-GRIFT-FLAG-EXIT                              
072100     ELSE                                                                 
072200*    NO NAME HIT, BUT STILL IN THE SMALL-RECURRING BAND --                
072300*    WORTH A LOW-SEVERITY LOOK ON ITS OWN.                                
072400         IF WS-GROUP-AMT-MEAN >= 5.00                                     
072500             AND WS-GROUP-AMT-MEAN <= 25.00                               
072600             MOVE WS-GRP-TXN-ID(WS-GRP-IDX) TO WS-OUT-TXN-ID              
072700             MOVE 'SUSPICIOUS    ' TO WS-OUT-TYPE-CD                      
072800             MOVE 'LOW   ' TO WS-OUT-SEVERITY                             
072900*    NO NAME HIT, BUT THE AMOUNT ALONE IS ENOUGH TO WARRANT               
073000*    A LOW-SEVERITY LOOK -- SEPARATE TYPE CODE FROM ABOVE.                
073100             STRING 'SMALL RECURRING CHARGE - '                           
073200                 WS-GROUP-CURR-MERCHANT                                   
073300                 DELIMITED BY SIZE INTO WS-OUT-DESC                       
073400             PERFORM 5000-WRITE-GRIFT-FLAG-THRU                           
073500                 THRU 5000-WRITE-GRIFT-FLAG-EXIT                          
073600         END-IF                                                           
073700     END-IF.                                                              
073800 3200-SUSPICIOUS-PASS-EXIT.                                               
073900     EXIT.                                                                
074000*    ONE SUSPECT-WORD TEST AGAINST THE UPPER-CASED MERCHANT               
074100*    NAME -- INSPECT TALLYING STANDS IN FOR "CONTAINS".                   
074200 3210-TRY-ONE-WORD-THRU.                                                  
074300     PERFORM 3220-WORD-LEN-THRU                                           
074400         THRU 3220-WORD-LEN-EXIT.                                         
074500     IF WS-SUSPECT-WORD-LEN > ZERO                                        
074600         IF WS-SCAN-MERCHANT (1:30) =                                     
074700             SPACES AND WS-SUSPECT-WORD-LEN = ZERO                        
074800                 CONTINUE                                                 
074900         END-IF                                                           
075000     END-IF.                                                              
075100     MOVE ZERO TO WS-DN-CCYY.                                             
075200     INSPECT WS-SCAN-MERCHANT TALLYING WS-DN-CCYY                         
075300         FOR ALL WS-SUSPECT-WORD(WS-SUSP-IDX)                             
075400             (1:WS-SUSPECT-WORD-LEN).                                     
075500     IF WS-DN-CCYY > ZERO                                                 
075600         SET WS-SUSPICIOUS-NAME TO TRUE                                   
075700     END-IF.                                                              
075800 3210-TRY-ONE-WORD-EXIT.                                                  
075900     EXIT.                                                                
076000*    TRAILING-SPACE LENGTH OF ONE SUSPECT WORD; A WORD THAT               
076100*    FILLS ALL 20 BYTES REPORTS ZERO SO IT IS FORCED TO 20.               
076200 3220-WORD-LEN-THRU.                                                      
076300     MOVE ZERO TO WS-SUSPECT-WORD-LEN.                                    
076400     INSPECT WS-SUSPECT-WORD(WS-SUSP-IDX)                                 
076500         TALLYING WS-SUSPECT-WORD-LEN                                     
076600         FOR CHARACTERS BEFORE INITIAL SPACES.                            
076700     IF WS-SUSPECT-WORD-LEN = ZERO                                        
076800         MOVE 20 TO WS-SUSPECT-WORD-LEN                                   
076900     END-IF.                                                              
077000 3220-WORD-LEN-EXIT.                                                      
077100     EXIT.                                                                
077200*----------------------------------------------------------               
077300*    PASS 2 -- DUPLICATE CHARGES.  DATE-ONLY SORT (MERCHANT               
077400*    IGNORED FOR THE SORT KEY); EACH TRANSACTION IS TESTED                
077500*    AGAINST ITS OWN 20-TRANSACTION LOOKBACK WINDOW.                      
077600*----------------------------------------------------------               
077700 4000-DUPLICATE-SORT-THRU.                                                
077800*    DATE THEN TXN-ID -- TXN-ID BREAKS TIES SO SAME-DAY ROWS              
077900*    COME OUT IN A REPEATABLE ORDER FOR THE WINDOW CHECK.                 
078000     SORT DATE-SORT-WORK                                                  
078100         ON ASCENDING KEY DSW-SORT-DATE                                   
078200         ON ASCENDING KEY DSW-SORT-TXN-ID                                 
078300         USING CATG-TXN-FILE                                              
078400         GIVING DATE-SORTED-FILE.                                         
078500     OPEN INPUT DATE-SORTED-FILE.                                         
078600*    WINDOW IS RESET EMPTY AT THE START OF THE WHOLE PASS --              
078700*    IT IS NOT RESET PER MERCHANT, THE SCAN IS ACROSS ALL OF              
078800*    THEM IN DATE ORDER.                                                  
078900     MOVE ZERO TO WS-WINDOW-COUNT.                                        
079000     PERFORM 4100-READ-DATE-SORTED-THRU                                   
079100         THRU 4100-READ-DATE-SORTED-EXIT.                                 
079200     PERFORM 4200-DUPLICATE-CHECK-THRU                                    
079300         THRU 4200-DUPLICATE-CHECK-EXIT                                   
079400         UNTIL WS-EOF-DATE-SORTED.                                        
079500     CLOSE DATE-SORTED-FILE.                                              
079600 4000-DUPLICATE-SORT-EXIT.                                                
079700     EXIT.                                                                
079800*    ONE PHYSICAL READ OFF THE DATE-ONLY SORT OUTPUT.                     
079900 4100-READ-DATE-SORTED-THRU.                                              
080000     READ DATE-SORTED-FILE INTO DSF-TXN-REC                               
080100         AT END                                                           
080200             SET WS-EOF-DATE-SORTED TO TRUE                               
080300         NOT AT END                                                       
080400             MOVE DSF-TXN-REC TO TXA-TRANSACTION-REC                      
080500     END-READ.                                                            
080600 4100-READ-DATE-SORTED-EXIT.                                              
080700     EXIT.                                                                
080800*    TEST THE CURRENT ROW AGAINST EVERY WINDOW ENTRY, THEN                
080900*    PUSH IT INTO THE WINDOW FOR THE ROWS STILL TO COME.                  
081000 4200-DUPLICATE-CHECK-THRU.                                               
081100*    WALK THE WHOLE WINDOW FROM THE OLDEST ENTRY FORWARD.                 
081200     SET WS-WIN-IDX TO 1.                                                 
081300     PERFORM 4210-CHECK-ONE-WINDOW-ENTRY-THRU                             
081400         THRU 4210-CHECK-ONE-WINDOW-ENTRY-EXIT                            
081500         VARYING WS-WIN-IDX FROM 1 BY 1                                   
081600         UNTIL WS-WIN-IDX > WS-WINDOW-COUNT.                              
081700     PERFORM 4300-PUSH-WINDOW-THRU                                        
081800         THRU 4300-PUSH-WINDOW-EXIT.                                      
081900     PERFORM 4100-READ-DATE-SORTED-THRU                                   
082000         THRU 4100-READ-DATE-SORTED-EXIT.                                 
082100 4200-DUPLICATE-CHECK-EXIT.                                               
082200     EXIT.                                                                
082300*    SAME MERCHANT, SAME AMOUNT WITHIN A PENNY, AND NO MORE               
082400*    THAN 7 DAYS APART -- ALL THREE MUST HOLD TO CALL IT A                
082500*    DUPLICATE.  A NON-MATCH ON ANY LEG FALLS THROUGH TO EXIT.            
082600 4210-CHECK-ONE-WINDOW-ENTRY-THRU.                                        
082700*    DIFFERENT MERCHANT -- NOT A CANDIDATE, MOVE ON.                      
082800     IF WS-WIN-MERCHANT(WS-WIN-IDX) NOT = TXA-MERCHANT                    
082900         GO TO 4210-CHECK-ONE-WINDOW-ENTRY-EXIT                           
083000     END-IF.                                                              
083100*    ABSOLUTE VALUE OF THE DIFFERENCE, WHICHEVER SIDE IS                  
083200*    LARGER, SINCE THE AMOUNT FIELD HAS NO ABS FUNCTION HERE.             
083300     IF TXA-AMOUNT > WS-WIN-AMOUNT(WS-WIN-IDX)                            
083400         COMPUTE WS-AMT-DIFF =                                            
083500             TXA-AMOUNT - WS-WIN-AMOUNT(WS-WIN-IDX)                       
083600     ELSE                                                                 
083700         COMPUTE WS-AMT-DIFF =                                            
083800             WS-WIN-AMOUNT(WS-WIN-IDX) - TXA-AMOUNT                       
083900     END-IF.                                                              
084000*    MORE THAN A PENNY APART -- NOT THE SAME CHARGE.                      
084100     IF WS-AMT-DIFF >= 0.01                                               
084200         GO TO 4210-CHECK-ONE-WINDOW-ENTRY-EXIT                           
084300     END-IF.                                                              
084400     MOVE TXA-TXN-DATE-X TO WS-DN-IN-DATE.                                
084500     PERFORM 8100-CALC-DAY-NUM-THRU                                       
084600         THRU 8100-CALC-DAY-NUM-EXIT.                                     
084700     MOVE WS-DN-RESULT TO WS-DAY-NUM-CURR.                                
084800     MOVE WS-WIN-DATE(WS-WIN-IDX) TO WS-DN-IN-DATE.                       
084900     PERFORM 8100-CALC-DAY-NUM-THRU                                       
085000         THRU 8100-CALC-DAY-NUM-EXIT.                                     
085100     MOVE WS-DN-RESULT TO WS-DAY-NUM-PREV.                                
085200     COMPUTE WS-INTERVAL = WS-DAY-NUM-CURR - WS-DAY-NUM-PREV.             
085300     IF WS-INTERVAL < 0                                                   
085400         COMPUTE WS-INTERVAL = 0 - WS-INTERVAL                            
085500     END-IF.                                                              
085600*    WITHIN THE 7-DAY WINDOW, SAME MERCHANT, SAME AMOUNT TO               
085700*    THE PENNY -- CALL IT A DUPLICATE.                                    
085800     IF WS-INTERVAL <= 7                                                  
085900         MOVE TXA-TXN-ID TO WS-OUT-TXN-ID                                 
086000         MOVE 'DUPLICATE     ' TO WS-OUT-TYPE-CD                          
086100         MOVE 'HIGH  '         TO WS-OUT-SEVERITY                         
086200         STRING 'DUPLICATE CHARGE - ' TXA-MERCHANT                        
086300             DELIMITED BY SIZE INTO WS-OUT-DESC                           
086400         PERFORM 5000-WRITE-GRIFT-FLAG-THRU                               
086500             THRU 5000-WRITE-GRIFT-FLAG-EXIT                              
086600     END-IF.                                                              
086700 4210-CHECK-ONE-WINDOW-ENTRY-EXIT.                                        
086800     EXIT.                                                                
086900*    STILL ROOM IN THE TABLE -- JUST GROW IT.  ONCE FULL,                 
087000*    DROP THE OLDEST ENTRY (SLOT 1) BY SHIFTING EVERYTHING                
087100*    DOWN ONE BEFORE THE NEW ROW GOES IN AT THE TOP.                      
087200 4300-PUSH-WINDOW-THRU.                                                   
087300     IF WS-WINDOW-COUNT < 20                                              
087400         ADD 1 TO WS-WINDOW-COUNT                                         
087500     ELSE                                                                 
087600         PERFORM 4310-SHIFT-WINDOW-THRU                                   
087700             THRU 4310-SHIFT-WINDOW-EXIT                                  
087800             VARYING WS-WINDOW-SHIFT-IDX FROM 1 BY 1                      
087900             UNTIL WS-WINDOW-SHIFT-IDX > 19                               
088000     END-IF.                                                              
088100*    NEW ROW ALWAYS LANDS IN THE TOP (MOST RECENT) SLOT.                  
088200     SET WS-WIN-IDX TO WS-WINDOW-COUNT.                                   
088300     MOVE TXA-TXN-ID TO WS-WIN-TXN-ID(WS-WIN-IDX).                        
088400     MOVE TXA-TXN-DATE-X TO WS-WIN-DATE(WS-WIN-IDX).                      
088500     MOVE TXA-AMOUNT TO WS-WIN-AMOUNT(WS-WIN-IDX).                        
088600     MOVE TXA-MERCHANT TO WS-WIN-MERCHANT(WS-WIN-IDX).                    
088700 4300-PUSH-WINDOW-EXIT.                                                   
088800     EXIT.                                                                
088900*    ONE-DEEP SHIFT: SLOT N TAKES WHAT WAS IN SLOT N+1.                   
089000*    CALLED FOR EVERY SLOT BELOW THE TOP EACH TIME THE                    
089100*    WINDOW IS ALREADY FULL, SO THE WHOLE TABLE SLIDES DOWN.              
089200 4310-SHIFT-WINDOW-THRU.                                                  
089300     MOVE WS-WINDOW-ENTRY(WS-WINDOW-SHIFT-IDX + 1)                        
089400         TO WS-WINDOW-ENTRY(WS-WINDOW-SHIFT-IDX).                         
089500 4310-SHIFT-WINDOW-EXIT.                                                  
089600     EXIT.                                                                
089700*----------------------------------------------------------               
089800*    COMMON OUTPUT-LINE WRITER AND SEVERITY ROLL-UP.                      
089900*----------------------------------------------------------               
090000 5000-WRITE-GRIFT-FLAG-THRU.                                              
090100*    COPY THE STAGED FIELDS INTO THE COPYBOOK RECORD AND                  
090200*    WRITE -- SAME FOUR MOVES REGARDLESS OF WHICH PASS FED                
090300*    THE STAGING AREA.                                                    
090400     MOVE WS-OUT-TXN-ID   TO TXA-FLAG-TXN-ID.                             
090500     MOVE WS-OUT-TYPE-CD  TO TXA-FLAG-TYPE-CD.                            
090600     MOVE WS-OUT-SEVERITY TO TXA-FLAG-SEVERITY-CD.                        
090700     MOVE WS-OUT-DESC     TO TXA-FLAG-DESC.                               
090800     WRITE TXA-GRIFTFLAG-REC.                                             
090900     ADD 1 TO WS-FLAG-WRITTEN-CTR.                                        
091000*    ONE OF THE THREE SEVERITY COUNTS GOES UP FOR EVERY                   
091100*    FLAG WRITTEN, WHICHEVER PASS AND WHATEVER RESULT.                    
091200     IF TXA-SEV-IS-HIGH                                                   
091300         ADD 1 TO WS-SEV-HIGH-CTR                                         
091400     ELSE                                                                 
091500         IF TXA-SEV-IS-MEDIUM                                             
091600             ADD 1 TO WS-SEV-MEDIUM-CTR                                   
091700         ELSE                                                             
091800             ADD 1 TO WS-SEV-LOW-CTR                                      
091900         END-IF                                                           
092000     END-IF.                                                              
092100 5000-WRITE-GRIFT-FLAG-EXIT.                                              
092200     EXIT.                                                                
092300*----------------------------------------------------------               
092400*    HOUSE DAY-NUMBER ROUTINE (FLIEGEL-VAN FLANDERN FORM).                
092500*    RETURNS AN ARBITRARY BUT MONOTONIC DAY NUMBER SO TWO                 
092600*    DATES CAN BE SUBTRACTED FOR AN INTERVAL IN DAYS.                     
092700*----------------------------------------------------------               
092800 8100-CALC-DAY-NUM-THRU.                                                  
092900*    SPLIT THE CCYY-MM-DD TEXT DATE INTO ITS THREE NUMERIC                
093000*    PIECES BEFORE THE FORMULA BELOW CAN USE THEM.                        
093100     MOVE WS-DN-IN-DATE (1:4) TO WS-DN-CCYY.                              
093200     MOVE WS-DN-IN-DATE (6:2) TO WS-DN-MM.                                
093300     MOVE WS-DN-IN-DATE (9:2) TO WS-DN-DD.                                
093400     MOVE WS-DN-CCYY TO WS-DN-Y.                                          
093500     MOVE WS-DN-MM   TO WS-DN-M.                                          
093600*    JAN/FEB ARE TREATED AS MONTHS 13/14 OF THE PRIOR YEAR --             
093700*    STANDARD TRICK SO THE FORMULA DOESN'T NEED A LEAP-YEAR               
093800*    SPECIAL CASE.                                                        
093900     IF WS-DN-M NOT > 2                                                   
094000         SUBTRACT 1 FROM WS-DN-Y                                          
094100         ADD 12 TO WS-DN-M                                                
094200     END-IF.                                                              
094300*    THREE TERMS OF THE FLIEGEL-VAN FLANDERN JULIAN-DAY                   
094400*    FORMULA, KEPT SEPARATE FOR READABILITY ON A SPLIT                    
094500*    SCREEN -- NONE OF THE THREE IS MEANINGFUL ALONE.                     
094600     COMPUTE WS-DN-TERM1 = 365 * WS-DN-Y.                                 
094700     COMPUTE WS-DN-TERM2 =                                                
094800         (WS-DN-Y / 4) - (WS-DN-Y / 100) + (WS-DN-Y / 400).               
094900     COMPUTE WS-DN-TERM3 = ((153 * (WS-DN-M - 3)) + 2) / 5.               
095000     COMPUTE WS-DN-RESULT =                                               
095100         WS-DN-TERM1 + WS-DN-TERM2 + WS-DN-TERM3 + WS-DN-DD.              
095200 8100-CALC-DAY-NUM-EXIT.                                                  
095300     EXIT.                                                                
095400*----------------------------------------------------------               
095500*    JOB-COMPLETION DISPLAY -- OPERATIONS' NIGHTLY SCAN                   
095600*    KEYS OFF THESE EXACT LABEL TEXTS, DO NOT REWORD THEM.                
095700*----------------------------------------------------------               
095800 9000-TERMINATE-THRU.                                                     
095900*    NOTHING ELSE TO CLOSE -- THE SORTS ALREADY CLOSED                    
096000*    THEIR OWN FILES ON THE WAY OUT OF EACH PASS.                         
096100     CLOSE GRIFT-OUT-FILE.                                                
096200     DISPLAY 'TXA-GRIFT-DETECTOR MERCHANT GROUPS '                        
096300         WS-MERCHANT-GROUP-CTR.                                           
096400     DISPLAY 'TXA-GRIFT-DETECTOR FLAGS WRITTEN    '                       
096500         WS-FLAG-WRITTEN-CTR.                                             
096600     DISPLAY 'TXA-GRIFT-DETECTOR SEVERITY HIGH    '                       
096700         WS-SEV-HIGH-CTR.                                                 
096800     DISPLAY 'TXA-GRIFT-DETECTOR SEVERITY MEDIUM  '                       
096900         WS-SEV-MEDIUM-CTR.                                               
097000     DISPLAY 'TXA-GRIFT-DETECTOR SEVERITY LOW     '                       
097100         WS-SEV-LOW-CTR.                                                  
097200 9000-TERMINATE-EXIT.                                                     
097300     EXIT.                                                                
097400*----------------------------------------------------------               
097500*    OPERATIONS NOTES                                                     
097600*----------------------------------------------------------               
097700*    THE FIVE COUNTS ABOVE ARE WHAT NIGHTLY OPERATIONS TIES               
097800*    BACK TO THE JOB-COMPLETION REPORT FOR THIS STEP.  FLAGS              
097900*    WRITTEN SHOULD EQUAL THE SUM OF THE THREE SEVERITY                   
098000*    COUNTS -- IF IT DOESN'T, 5000-WRITE-GRIFT-FLAG-THRU HAS              
098100*    BEEN CHANGED SO A WRITE NO LONGER ALWAYS BUMPS EXACTLY               
098200*    ONE OF THE THREE SEVERITY COUNTERS, WHICH IS A BUG.                  
098300*    MERCHANT GROUPS COUNTS DISTINCT MERCHANT RUNS SEEN, NOT              
098400*    TRANSACTIONS.                                                        
098500*----------------------------------------------------------               
098600                                                                          
