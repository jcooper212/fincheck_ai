000100*----------------------------------------------------------               
000200*TXA.DIVSCEN.CPY                                                          
000300*ONE-RECORD SCENARIO INPUT FOR TXA-SUPPORT-CALC (TIP50).                  
000400*NOT A TRANSACTION FEED -- A STANDALONE WHAT-IF WORKSHEET                 
000500*READ ONCE PER RUN, IF THE SCENARIO FILE IS PRESENT AT ALL.               
000600*----------------------------------------------------------               
000700 01  TXA-DIVSCEN-REC.                                                     
000800     05  TXA-GROSS-INCOME          PIC 9(9)V99.                           
000900     05  TXA-PARENTING-PCT         PIC V99.                               
001000     05  TXA-BONUS-GROSS           PIC 9(9)V99.                           
001100     05  TXA-BONUS-SHARE-PCT       PIC V99.                               
001200     05  TXA-HOUSING-COST          PIC 9(7)V99.                           
001300     05  TXA-ALLOW-HOUSE-CD        PIC X(1).                              
001400         88  TXA-ALLOW-HOUSE-YES      VALUE 'Y'.                          
001500         88  TXA-ALLOW-HOUSE-NO       VALUE 'N'.                          
001600     05  FILLER                    PIC X(14).                             
001700                                                                          
