000100*----------------------------------------------------------               
000200*TXA.CASHWORK.CPY                                                         
000300*ONE WORK RECORD PER COMPUTED CASH-FLOW RESULT, WRITTEN BY                
000400*TXA-CASH-FLOW (TIP40) AND READ BACK BY TXA-ANALYSIS-REPORT               
000500*(TIP60) FOR THE CASH-FLOW TABLE.  TXA-CW-REC-TYPE-CD PICKS               
000600*WHICH OF THE THREE DETAIL AREAS BELOW APPLIES.                           
000700*----------------------------------------------------------               
000800 01  TXA-CASHWORK-REC.                                                    
000900     05  TXA-CW-REC-TYPE-CD        PIC X(4).                              
001000         88  TXA-CW-IS-OVERALL        VALUE 'OVRL'.                       
001100         88  TXA-CW-IS-MONTH          VALUE 'MNTH'.                       
001200         88  TXA-CW-IS-ACCOUNT        VALUE 'ACCT'.                       
001300     05  TXA-CW-OVERALL-AREA.                                             
001400         10  TXA-CW-OV-INCOME          PIC S9(9)V99                       
001500                                SIGN TRAILING SEPARATE.                   
001600         10  TXA-CW-OV-EXPENSE         PIC S9(9)V99                       
001700                                SIGN TRAILING SEPARATE.                   
001800         10  TXA-CW-OV-NET             PIC S9(9)V99                       
001900                                SIGN TRAILING SEPARATE.                   
002000         10  FILLER                    PIC X(30).                         
002100     05  TXA-CW-MONTH-AREA REDEFINES TXA-CW-OVERALL-AREA.                 
002200         10  TXA-CW-MN-KEY             PIC X(7).                          
002300         10  TXA-CW-MN-INCOME          PIC S9(9)V99                       
002400                                SIGN TRAILING SEPARATE.                   
002500         10  TXA-CW-MN-EXPENSE         PIC S9(9)V99                       
002600                                SIGN TRAILING SEPARATE.                   
002700         10  TXA-CW-MN-NET             PIC S9(9)V99                       
002800                                SIGN TRAILING SEPARATE.                   
002900         10  FILLER                    PIC X(23).                         
003000     05  TXA-CW-ACCOUNT-AREA REDEFINES TXA-CW-OVERALL-AREA.               
003100         10  TXA-CW-AC-BANK            PIC X(20).                         
003200         10  TXA-CW-AC-LAST4           PIC X(4).                          
003300         10  TXA-CW-AC-TYPE-CD         PIC X(12).                         
003400         10  TXA-CW-AC-COUNT           PIC 9(6).                          
003500         10  TXA-CW-AC-INCOME          PIC S9(9)V99                       
003600                                SIGN TRAILING SEPARATE.                   
003700         10  TXA-CW-AC-EXPENSE         PIC S9(9)V99                       
003800                                SIGN TRAILING SEPARATE.                   
003900     05  FILLER                    PIC X(10).                             
004000                                                                          
