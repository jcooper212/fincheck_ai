000100*----------------------------------------------------------               
000200*TXA.ANALYWORK.CPY                                                        
000300*ONE WORK RECORD PER COMPUTED ANALYTICS RESULT, WRITTEN BY                
000400*TXA-SPEND-ANALYTICS (TIP30) AND READ BACK BY TXA-ANALYSIS-               
000500*REPORT (TIP60).  TXA-AW-REC-TYPE-CD PICKS WHICH OF THE SIX               
000600*DETAIL AREAS BELOW APPLIES TO A GIVEN RECORD -- SAME                     
000700*DISCRIMINATOR-PLUS-REDEFINES SHAPE THE SHOP USES ON ITS                  
000800*TRANSACTION FEEDS, BORROWED HERE FOR A WORK FILE INSTEAD.                
000900*----------------------------------------------------------               
001000 01  TXA-ANALYWORK-REC.                                                   
001100     05  TXA-AW-REC-TYPE-CD        PIC X(4).                              
001200         88  TXA-AW-IS-CATEGORY       VALUE 'CATG'.                       
001300         88  TXA-AW-IS-MERCHANT       VALUE 'MRCH'.                       
001400         88  TXA-AW-IS-MONTH          VALUE 'MNTH'.                       
001500         88  TXA-AW-IS-SUMMARY        VALUE 'SUMM'.                       
001600         88  TXA-AW-IS-SAVINGS        VALUE 'SAVE'.                       
001700         88  TXA-AW-IS-VELOCITY       VALUE 'VELO'.                       
001800     05  TXA-AW-CATEGORY-AREA.                                            
001900         10  TXA-AW-CAT-NAME           PIC X(28).                         
002000         10  TXA-AW-CAT-COUNT          PIC 9(6).                          
002100         10  TXA-AW-CAT-TOTAL          PIC S9(9)V99                       
002200                                SIGN TRAILING SEPARATE.                   
002300         10  TXA-AW-CAT-PCT            PIC 9(3)V9.                        
002400         10  FILLER                    PIC X(29).                         
002500     05  TXA-AW-MERCHANT-AREA REDEFINES TXA-AW-CATEGORY-AREA.             
002600         10  TXA-AW-MRCH-RANK          PIC 9(3).                          
002700         10  TXA-AW-MRCH-NAME          PIC X(30).                         
002800         10  TXA-AW-MRCH-COUNT         PIC 9(6).                          
002900         10  TXA-AW-MRCH-TOTAL         PIC S9(9)V99                       
003000                                SIGN TRAILING SEPARATE.                   
003100         10  TXA-AW-MRCH-AVG           PIC S9(7)V99                       
003200                                SIGN TRAILING SEPARATE.                   
003300         10  FILLER                    PIC X(18).                         
003400     05  TXA-AW-MONTH-AREA REDEFINES TXA-AW-CATEGORY-AREA.                
003500         10  TXA-AW-MNTH-KEY           PIC X(7).                          
003600         10  TXA-AW-MNTH-TOTAL         PIC S9(9)V99                       
003700                                SIGN TRAILING SEPARATE.                   
003800         10  TXA-AW-MNTH-GROWTH-PCT    PIC S9(3)V9                        
003900                                SIGN TRAILING SEPARATE.                   
004000         10  FILLER                    PIC X(55).                         
004100     05  TXA-AW-SUMMARY-AREA REDEFINES TXA-AW-CATEGORY-AREA.              
004200         10  TXA-AW-SUM-TXN-COUNT      PIC 9(7).                          
004300         10  TXA-AW-SUM-TOTAL          PIC S9(9)V99                       
004400                                SIGN TRAILING SEPARATE.                   
004500         10  TXA-AW-SUM-AVERAGE        PIC S9(7)V99                       
004600                                SIGN TRAILING SEPARATE.                   
004700         10  TXA-AW-SUM-BIG-MRCH       PIC X(30).                         
004800         10  TXA-AW-SUM-BIG-AMT        PIC S9(7)V99                       
004900                                SIGN TRAILING SEPARATE.                   
005000         10  TXA-AW-SUM-BIG-DATE       PIC X(10).                         
005100     05  TXA-AW-SAVINGS-AREA REDEFINES TXA-AW-CATEGORY-AREA.              
005200         10  TXA-AW-SAV-TYPE-CD        PIC X(14).                         
005300             88  TXA-AW-SAV-IS-HIGH-RECUR VALUE 'HIGH-RECURRING'.         
005400             88  TXA-AW-SAV-IS-DELIVERY   VALUE 'DELIVERY      '.         
005500             88  TXA-AW-SAV-IS-RIDESHARE  VALUE 'RIDESHARE     '.         
005600         10  TXA-AW-SAV-LABEL          PIC X(30).                         
005700         10  TXA-AW-SAV-CURRENT        PIC S9(9)V99                       
005800                                SIGN TRAILING SEPARATE.                   
005900         10  TXA-AW-SAV-ESTIMATE       PIC S9(9)V99                       
006000                                SIGN TRAILING SEPARATE.                   
006100         10  FILLER                    PIC X(11).                         
006200     05  TXA-AW-VELOCITY-AREA REDEFINES TXA-AW-CATEGORY-AREA.             
006300         10  TXA-AW-VEL-FIRST-MEAN     PIC S9(9)V99                       
006400                                SIGN TRAILING SEPARATE.                   
006500         10  TXA-AW-VEL-SECOND-MEAN    PIC S9(9)V99                       
006600                                SIGN TRAILING SEPARATE.                   
006700         10  TXA-AW-VEL-TREND-CD       PIC X(10).                         
006800             88  TXA-AW-VEL-IS-INCREASING VALUE 'INCREASING'.             
006900             88  TXA-AW-VEL-IS-DECREASING VALUE 'DECREASING'.             
007000             88  TXA-AW-VEL-IS-STABLE     VALUE 'STABLE    '.             
007100         10  FILLER                    PIC X(45).                         
007200     05  FILLER                    PIC X(7).                              
007300                                                                          
