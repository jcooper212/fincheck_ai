000100*----------------------------------------------------------               
000200*TXA.DIVCWORK.CPY                                                         
000300*ONE-RECORD RESULT OF THE TXA-SUPPORT-CALC (TIP50) WORKSHEET,             
000400*READ BACK BY TXA-ANALYSIS-REPORT (TIP60) FOR THE DIVORCE                 
000500*CALCULATION BLOCK.  WRITTEN ONLY WHEN A SCENARIO RECORD WAS              
000600*SUPPLIED ON THE RUN.                                                     
000700*----------------------------------------------------------               
000800 01  TXA-DIVCWORK-REC.                                                    
000900     05  TXA-DW-GROSS-INCOME       PIC 9(9)V99.                           
001000     05  TXA-DW-MAINT-ANNUAL       PIC S9(9)V99                           
001100                                SIGN TRAILING SEPARATE.                   
001200     05  TXA-DW-MAINT-MONTHLY      PIC S9(9)V99                           
001300                                SIGN TRAILING SEPARATE.                   
001400     05  TXA-DW-CHILD-ANNUAL       PIC S9(9)V99                           
001500                                SIGN TRAILING SEPARATE.                   
001600     05  TXA-DW-CHILD-MONTHLY      PIC S9(9)V99                           
001700                                SIGN TRAILING SEPARATE.                   
001800     05  TXA-DW-GUIDELINE-CASH     PIC S9(9)V99                           
001900                                SIGN TRAILING SEPARATE.                   
002000     05  TXA-DW-HOUSING-CREDIT     PIC S9(9)V99                           
002100                                SIGN TRAILING SEPARATE.                   
002200     05  TXA-DW-NET-CASH           PIC S9(9)V99                           
002300                                SIGN TRAILING SEPARATE.                   
002400     05  TXA-DW-BONUS-ANNUAL       PIC S9(9)V99                           
002500                                SIGN TRAILING SEPARATE.                   
002600     05  TXA-DW-BONUS-MONTHLY      PIC S9(9)V99                           
002700                                SIGN TRAILING SEPARATE.                   
002800     05  TXA-DW-TOTAL-MONTHLY      PIC S9(9)V99                           
002900                                SIGN TRAILING SEPARATE.                   
003000     05  FILLER                    PIC X(9).                              
003100                                                                          
