000100*----------------------------------------------------------               
000200*TXA.GRIFTFLAG.CPY                                                        
000300*ONE LINE PER FLAGGED TRANSACTION, WRITTEN BY TXA-GRIFT-                  
000400*DETECTOR (TIP20) AND READ BACK BY TXA-ANALYSIS-REPORT                    
000500*(TIP60) FOR THE GRIFT SECTION OF THE PRINTED REPORT.                     
000600*----------------------------------------------------------               
000700 01  TXA-GRIFTFLAG-REC.                                                   
000800     05  TXA-FLAG-TXN-ID           PIC 9(6).                              
000900     05  TXA-FLAG-TYPE-CD          PIC X(14).                             
001000         88  TXA-FLAG-IS-RECURRING    VALUE 'RECURRING     '.             
001100         88  TXA-FLAG-IS-DUPLICATE    VALUE 'DUPLICATE     '.             
001200         88  TXA-FLAG-IS-PRICE-INCR   VALUE 'PRICE-INCREASE'.             
001300         88  TXA-FLAG-IS-SUSPICIOUS   VALUE 'SUSPICIOUS    '.             
001400     05  TXA-FLAG-SEVERITY-CD      PIC X(6).                              
001500         88  TXA-SEV-IS-LOW           VALUE 'LOW   '.                     
001600         88  TXA-SEV-IS-MEDIUM        VALUE 'MEDIUM'.                     
001700         88  TXA-SEV-IS-HIGH          VALUE 'HIGH  '.                     
001800     05  TXA-FLAG-DESC             PIC X(90).                             
001900     05  FILLER                    PIC X(20).                             
002000                                                                          
