000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  TXA-SPEND-ANALYTICS.                                        
000300 AUTHOR.  D W SANTOS.                                                     
000400 INSTALLATION.  CONSUMER LEDGER SYSTEMS DIVISION.                         
000500 DATE-WRITTEN.  05/02/1988.                                               
000600 DATE-COMPILED.  05/02/1988.                                              
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                             
000800*----------------------------------------------------------               
000900*    C H A N G E   L O G                                                  
001000*----------------------------------------------------------               
001100* 05/02/88 DWS  ORIGINAL PROGRAM.  CATEGORY                       DWS50288
001200*               BREAKDOWN AND TOP-MERCHANTS                       DWS50288
001300*               ONLY.  REQUEST CR-1988-063.                       DWS50288
001400* 09/22/89 JLK  ADDED MONTHLY-TRENDS AND                          JLK92289
001500*               SPENDING-SUMMARY SECTIONS PER                     JLK92289
001600*               CR-1989-140.                                      JLK92289
001700* 03/06/92 RTM  ADDED SAVINGS-OPPORTUNITIES PASS                  RTM30692
001800*               (HIGH-RECURRING, DELIVERY,                        RTM30692
001900*               RIDESHARE).  CR-1992-027.                         RTM30692
002000* 08/05/95 PAC  ADDED SPENDING-VELOCITY SECTION                   PAC80595
002100*               (FIRST-HALF/SECOND-HALF TREND).                   PAC80595
002200*               CR-1995-088.                                      PAC80595
002300* 11/04/96 SGH  Y2K REVIEW -- DATE FIELDS ON THIS                 SGH11996
002400*               RECORD ARE 4-DIGIT CCYY ALREADY,                  SGH11996
002500*               NO CHANGE REQUIRED.  LOGGED PER                   SGH11996
002600*               DIRECTIVE Y2K-96-004.                             SGH11996
002700* 02/15/00 CAB  MERCHANT AND MONTH TABLE CAPS                     CAB21500
002800*               RAISED (300/60) AFTER THE ANNUAL                  CAB21500
002900*               EXTRACT STARTED OVERFLOWING THE                   CAB21500
003000*               OLD 150/24 SIZES.  CR-2000-014.                   CAB21500
003100*----------------------------------------------------------               
003200*    THIRD STEP OF THE MONTHLY CARD-ANALYSIS CHAIN.  READS                
003300*    THE FULL CATEGORIZED EXTRACT ONE TIME AND BUILDS SIX                 
003400*    KINDS OF ANALYTICS RESULT, EACH WRITTEN TO THE WORK FILE             
003500*    FOR TXA-ANALYSIS-REPORT (TIP60) TO PICK UP.                          
003600*----------------------------------------------------------               
003700*    PROCESSING OVERVIEW -- SIX ANALYTICS BLOCKS, ONE PASS                
003800*----------------------------------------------------------               
003900*    THIS PROGRAM MAKES A SINGLE SEQUENTIAL PASS OVER THE                 
004000*    CATEGORIZED TRANSACTION EXTRACT (BUILT BY TIP10) AND                 
004100*    BUILDS UP TO SIX DIFFERENT RESULT BLOCKS ON THE ANALYSIS             
004200*    WORK FILE, EACH FLAGGED BY ITS OWN TXA-AW-REC-TYPE-CD:               
004300*        CATG -- SPENDING BY CATEGORY, DESCENDING BY AMOUNT               
004400*        MRCH -- TOP 10 MERCHANTS BY TOTAL SPEND                          
004500*        MNTH -- MONTH-OVER-MONTH SPENDING TREND                          
004600*        SUMM -- ONE OVERALL SPENDING-SUMMARY LINE                        
004700*        SAVE -- SAVINGS-OPPORTUNITY CANDIDATES (0-3 LINES)               
004800*        VELO -- ONE SPENDING-VELOCITY LINE                               
004900*    NONE OF THESE PASSES NEEDS THE EXTRACT SORTED BY THE                 
005000*    CATEGORIZER (TIP10) -- ALL GROUPING IS DONE IN MEMORY                
005100*    AGAINST SMALL WORKING-STORAGE TABLES, SO THE 4000-9000               
005200*    SERIES PARAGRAPHS ARE SIMPLE ONE-SHOT REPORT WRITERS                 
005300*    THAT RUN AFTER THE LOAD PASS (2000 SERIES) HAS FINISHED.             
005400*----------------------------------------------------------               
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100*    THE CATEGORIZED EXTRACT TIP10 WROTE -- READ ONCE, TOP                
006200*    TO BOTTOM, NO SORT NEEDED FOR ANY OF THIS PROGRAM'S                  
006300*    SIX ANALYTICS BLOCKS.                                                
006400     SELECT CATG-TXN-FILE ASSIGN TO "CATGTXNS"                            
006500         ORGANIZATION IS LINE SEQUENTIAL                                  
006600         FILE STATUS IS WS-CATG-TXN-STATUS.                               
006700*    ONE WORK FILE CARRIES ALL SIX RECORD TYPES, EACH TAGGED              
006800*    BY TXA-AW-REC-TYPE-CD -- SEE TXA.ANALYWORK.CPY.  TIP60               
006900*    READS THIS FILE BACK IN AND FANS OUT BY THE TAG.                     
007000     SELECT ANALY-OUT-FILE ASSIGN TO "ANALYWRK"                           
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS IS WS-ANALY-OUT-STATUS.                              
007300*----------------------------------------------------------               
007400*    FILE STATUS / SORT CONVENTIONS ON THIS MODULE                        
007500*----------------------------------------------------------               
007600*    NEITHER FILE-CONTROL ENTRY USES THE HOUSE SORT WORK-                 
007700*    FILE CONVENTION -- THIS PROGRAM DOES NOT INVOKE SORT AT              
007800*    ALL.  ALL ORDERING (CATEGORY, MERCHANT, MONTH) IS DONE               
007900*    IN WORKING STORAGE BY THE SELECTION-SORT PARAGRAPHS IN               
008000*    THE 3000 AND 41/42 SERIES, SINCE NONE OF THE TABLES                  
008100*    EXCEEDS A FEW HUNDRED ROWS.  WS-CATG-TXN-STATUS AND                  
008200*    WS-ANALY-OUT-STATUS ARE CHECKED ONLY IMPLICITLY VIA THE              
008300*    AT END/NOT AT END CLAUSE ON THE READ -- THIS SHOP DOES               
008400*    NOT TEST FILE STATUS AFTER OPEN, CLOSE OR WRITE ON A                 
008500*    LINE-SEQUENTIAL WORK FILE UNLESS A PRIOR INCIDENT SAYS               
008600*    OTHERWISE, AND NONE HAS ON THIS PROGRAM.                             
008700*----------------------------------------------------------               
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000*    RAW 160-BYTE RECORD; MOVED INTO TXA-TRANSACTION-REC                  
009100*    (COPIED IN NEAR THE FOOT OF WORKING-STORAGE) FOR FIELD               
009200*    ACCESS RATHER THAN GIVEN A LAYOUT OF ITS OWN HERE.                   
009300 FD  CATG-TXN-FILE                                                        
009400     LABEL RECORDS ARE STANDARD.                                          
009500 01  CTF-TXN-REC                 PIC X(160).                              
009600*    RECORD LAYOUT LIVES IN THE COPYBOOK BELOW SO TIP60 CAN               
009700*    COPY THE IDENTICAL DEFINITION FOR ITS INPUT SIDE.                    
009800 FD  ANALY-OUT-FILE                                                       
009900     LABEL RECORDS ARE STANDARD.                                          
010000 COPY TXA.ANALYWORK.CPY.                                                  
010100*----------------------------------------------------------               
010200*    PARAGRAPH-BY-PARAGRAPH WALKTHROUGH                                   
010300*    0000-MAIN-CONTROL   -- OPENS FILES, RUNS THE LOAD PASS               
010400*        TO EOF, THEN RUNS EACH REPORT-BLOCK PARAGRAPH IN                 
010500*        TURN, THEN CLOSES OUT.  ORDER MATTERS: 3000 SORTS                
010600*        THE CATEGORY TABLE THAT 4000 THEN WRITES OUT.                    
010700*    1000/1100 -- OPEN THE TWO FILES AND PRIME THE FIRST                  
010800*        RECORD (THE USUAL PRIMING READ FOR AN AT-END LOOP).              
010900*    2000-LOAD-TRANSACTIONS-THRU  -- ONE ITERATION PER INPUT              
011000*        RECORD.  RUNS ALL SIX ACCUMULATOR PARAGRAPHS (2100-              
011100*        2600) AGAINST THE CURRENT TRANSACTION, BUMPS THE                 
011200*        GRAND COUNT/TOTAL, THEN READS THE NEXT RECORD.                   
011300*    2100-ACCUM-CATEGORY-THRU  -- SEARCHES THE FIXED 11-ROW               
011400*        CATEGORY TABLE FOR AN EXACT NAME MATCH AND ADDS THE              
011500*        TRANSACTION IN.  AN UNKNOWN CATEGORY (SHOULD NEVER               
011600*        HAPPEN IF TIP10 RAN CLEAN) IS LOGGED AND DROPPED.                
011700*    2200/2210 -- LINEAR SEARCH-OR-INSERT AGAINST THE                     
011800*        MERCHANT TABLE.  2210 IS THE INLINE COMPARE PERFORMED            
011900*        ONCE PER EXISTING ROW; 2200 HANDLES THE INSERT-IF-               
012000*        NOT-FOUND-AND-ROOM-LEFT LOGIC AND THE OVERFLOW WARNING.          
012100*    2300/2310 -- SAME SEARCH-OR-INSERT SHAPE AS 2200/2210,               
012200*        KEYED ON THE CCYY-MM SLICE OF THE TRANSACTION DATE.              
012300*    2400-CHECK-BIGGEST-THRU  -- SIMPLE HIGH-WATER-MARK TEST              
012400*        AGAINST WS-BIG-AMOUNT, CARRIED FOR THE SUMMARY LINE.             
012500*    2500/2510 AND 2600/2610  -- CASE-FOLD THE MERCHANT NAME              
012600*        AND INSPECT TALLYING AGAINST THE DELIVERY OR RIDESHARE           
012700*        KEYWORD LIST (RESTRICTED TO THE FOOD & DINING AND                
012800*        TRANSPORTATION CATEGORIES RESPECTIVELY) TO ACCUMULATE            
012900*        THE TWO SAVINGS-OPPORTUNITY SUMS.                                
013000*    3000/3010/3020  -- CLASSIC SELECTION SORT, CATEGORY TOTALS           
013100*        DESCENDING.  ONLY 11 ROWS SO A NESTED PERFORM IS                 
013200*        CHEAPER THAN STANDING UP A SORT WORK FILE FOR IT.                
013300*    4000/4010  -- WRITES ONE CATG LINE PER CATEGORY THAT HAD             
013400*        AT LEAST ONE TRANSACTION, IN THE DESCENDING ORDER 3000           
013500*        LEFT THE TABLE IN, WITH A PERCENT-OF-GRAND-TOTAL.                
013600*    4100/4110/4120/4130  -- SORTS THE MERCHANT TABLE                     
013700*        DESCENDING BY TOTAL (SAME SELECTION-SORT SHAPE AS                
013800*        3000) THEN WRITES AT MOST 10 MRCH LINES WITH RANK.               
013900*    4200/4210/4220/4230  -- SORTS THE MONTH TABLE ASCENDING              
014000*        BY KEY, THEN WRITES ONE MNTH LINE PER MONTH WITH A               
014100*        GROWTH PERCENT OVER THE PRIOR MONTH IN THE LIST.                 
014200*    4300-SPENDING-SUMMARY-THRU  -- ONE SUMM LINE: COUNT,                 
014300*        TOTAL, AVERAGE, AND THE BIGGEST SINGLE TRANSACTION.              
014400*    4400/4410/4420/4430  -- UP TO THREE SAVE LINES: A HIGH-              
014500*        RECURRING MERCHANT (AVG OVER $50, 3+ HITS), A                    
014600*        DELIVERY-SPEND FLAG (SUM OVER $200), AND A RIDESHARE-            
014700*        SPEND FLAG (SUM OVER $300), EACH WITH A ROUGH ANNUAL             
014800*        OR PARTIAL SAVINGS ESTIMATE.                                     
014900*    4500/4510/4520  -- SPLITS THE (ALREADY ASCENDING) MONTH              
015000*        TABLE AT ITS MIDPOINT, COMPARES THE TWO HALVES' MEANS            
015100*        WITH A 10% BAND, AND WRITES ONE VELO LINE.  FEWER                
015200*        THAN TWO MONTHS ON RECORD SHORT-CIRCUITS TO A FLAT               
015300*        STABLE LINE OF ZEROES.                                           
015400*    9000-TERMINATE-THRU  -- CLOSES BOTH FILES AND DISPLAYS               
015500*        THE READ/WRITTEN COUNTS FOR THE OPERATOR LOG.                    
015600*----------------------------------------------------------               
015700*    KNOWN LIMITATIONS                                                    
015800*----------------------------------------------------------               
015900*    THE HIGH-RECURRING SAVINGS TEST (4410) LOOKS AT A                    
016000*    MERCHANT'S AVERAGE TICKET, NOT ITS BILLING FREQUENCY --              
016100*    A MERCHANT CHARGED THREE TIMES IN ONE DAY FOR $60 EACH               
016200*    LOOKS THE SAME TO THIS PASS AS A TRUE MONTHLY                        
016300*    SUBSCRIPTION AT $60.  CARD SERVICES HAS BEEN ASKED                   
016400*    SEVERAL TIMES (MOST RECENTLY THE 1995 REQUEST THAT                   
016500*    BECAME THE VELOCITY SECTION) TO SPECIFY A DAY-SPACING                
016600*    RULE BUT HAS NOT DONE SO AS OF THIS WRITING.  THE                    
016700*    DELIVERY AND RIDESHARE KEYWORD LISTS ARE FLAT LITERAL                
016800*    TABLES, NOT A COPYBOOK OR A PARAMETER FILE -- A NEW                  
016900*    DELIVERY SERVICE ENTERING THE MARKET REQUIRES A PROGRAM              
017000*    CHANGE, NOT JUST A TABLE-DATA UPDATE.                                
017100*----------------------------------------------------------               
017200*    MAINTENANCE NOTES                                                    
017300*----------------------------------------------------------               
017400*    THE MERCHANT TABLE (WS-MERCHANT-TABLE) IS CAPPED AT 300              
017500*    ENTRIES AND THE MONTH TABLE (WS-MONTH-TABLE) AT 60 --                
017600*    RAISED FROM THE ORIGINAL 150/24 BY CR-2000-014 AFTER THE             
017700*    ANNUAL YEAR-END EXTRACT STARTED OVERFLOWING THE OLD                  
017800*    SIZES.  IF THE MERCHANT TABLE FILLS, THE OVERFLOW                    
017900*    TRANSACTION'S AMOUNT IS SIMPLY LOST FROM THE TOP-                    
018000*    MERCHANTS AND HIGH-RECURRING PASSES (A WARNING IS                    
018100*    DISPLAYED, SEE 2200-ACCUM-MERCHANT-THRU) BUT IS STILL                
018200*    COUNTED IN THE CATEGORY AND GRAND TOTALS, WHICH ARE                  
018300*    KEPT IN FIXED-SIZE STRUCTURES.  SAME STORY FOR THE                   
018400*    MONTH TABLE AND THE MONTHLY-TRENDS / VELOCITY PASSES.                
018500*    NEITHER OVERFLOW CASE HAS BEEN SEEN IN PRODUCTION SINCE              
018600*    THE CR-2000-014 RESIZE.  THE CATEGORY TABLE IS FIXED AT              
018700*    11 ENTRIES BECAUSE IT MIRRORS THE HOUSE CATEGORY LIST IN             
018800*    TXA.CATRULES.CPY -- IF THAT COPYBOOK EVER GROWS A                    
018900*    TWELFTH CATEGORY, WS-CATEGORY-NAMES MUST GROW WITH IT.               
019000*----------------------------------------------------------               
019100 WORKING-STORAGE SECTION.                                                 
019200*----------------------------------------------------------               
019300*    FILE STATUS SWITCHES                                                 
019400*----------------------------------------------------------               
019500*    TWO-BYTE FILE STATUS CODES, ONE PER SELECT ENTRY --                  
019600*    SEE '00' 88-LEVELS BELOW FOR THE NORMAL/GOOD VALUE.                  
019700 01  WS-FILE-STATUSES.                                                    
019800     05  WS-CATG-TXN-STATUS        PIC X(2).                              
019900         88  WS-CATG-TXN-OK           VALUE '00'.                         
020000     05  WS-ANALY-OUT-STATUS       PIC X(2).                              
020100         88  WS-ANALY-OUT-OK          VALUE '00'.                         
020200*----------------------------------------------------------               
020300*    RUN SWITCHES AND COUNTERS                                            
020400*----------------------------------------------------------               
020500*    SINGLE-CHARACTER Y/N SWITCHES, EACH WITH ITS OWN 88.                 
020600 01  WS-RUN-SWITCHES.                                                     
020700     05  WS-EOF-SWITCH             PIC X(1)  VALUE 'N'.                   
020800         88  WS-EOF-TRANS             VALUE 'Y'.                          
020900     05  WS-MRCH-FOUND-SW          PIC X(1)  VALUE 'N'.                   
021000         88  WS-MRCH-FOUND            VALUE 'Y'.                          
021100     05  WS-MNTH-FOUND-SW          PIC X(1)  VALUE 'N'.                   
021200         88  WS-MNTH-FOUND            VALUE 'Y'.                          
021300     05  WS-WORD-HIT-SW            PIC X(1)  VALUE 'N'.                   
021400         88  WS-WORD-HIT              VALUE 'Y'.                          
021500*    ALL THREE COUNTERS ARE COMP FOR THE SAME REASON --                   
021600*    THEY ARE INCREMENTED ONCE PER RECORD ON A LARGE FILE.                
021700 01  WS-COUNTERS COMP.                                                    
021800     05  WS-TXN-READ-CTR           PIC 9(7)  VALUE ZERO.                  
021900     05  WS-ANALY-WRITTEN-CTR      PIC 9(7)  VALUE ZERO.                  
022000     05  WS-HIT-CTR                PIC 9(4)  VALUE ZERO.                  
022100*----------------------------------------------------------               
022200*    FIXED CATEGORY-TOTALS TABLE -- SAME 11 NAMES (10 HOUSE               
022300*    CATEGORIES PLUS OTHER) AS THE RULE TABLE IN TXA.                     
022400*    CATRULES.CPY, HELD HERE AS A PARALLEL NAME/ACCUMULATOR               
022500*    PAIR OF TABLES INDEXED TOGETHER.                                     
022600*----------------------------------------------------------               
022700 01  WS-CATEGORY-NAMES.                                                   
022800     05  FILLER PIC X(28) VALUE 'Food & Dining'.                          
022900     05  FILLER PIC X(28) VALUE 'Transportation'.                         
023000     05  FILLER PIC X(28) VALUE 'Entertainment'.                          
023100     05  FILLER PIC X(28) VALUE 'Shopping'.                               
023200     05  FILLER PIC X(28) VALUE 'Subscriptions & Memberships'.            
023300     05  FILLER PIC X(28) VALUE 'Utilities & Bills'.                      
023400     05  FILLER PIC X(28) VALUE 'Healthcare'.                             
023500     05  FILLER PIC X(28) VALUE 'Travel'.                                 
023600     05  FILLER PIC X(28) VALUE 'Finance & Insurance'.                    
023700     05  FILLER PIC X(28) VALUE 'Personal Care'.                          
023800     05  FILLER PIC X(28) VALUE 'Other'.                                  
023900 01  WS-CATEGORY-NAMES-X REDEFINES WS-CATEGORY-NAMES.                     
024000     05  WS-CAT-NAME OCCURS 11 TIMES                                      
024100                         INDEXED BY WS-CAT-IDX                            
024200                         PIC X(28).                                       
024300 01  WS-CATEGORY-ACCUM.                                                   
024400     05  WS-CAT-ACCUM-ENTRY OCCURS 11 TIMES                               
024500                         INDEXED BY WS-CA-IDX.                            
024600         10  WS-CAT-COUNT COMP       PIC 9(6)  VALUE ZERO.                
024700         10  WS-CAT-TOTAL            PIC S9(9)V99                         
024800                                SIGN TRAILING SEPARATE.                   
024900*----------------------------------------------------------               
025000*    DYNAMIC MERCHANT TABLE -- SEARCH-OR-INSERT AS THE                    
025100*    CATEGORIZED EXTRACT IS READ.                                         
025200*----------------------------------------------------------               
025300*    02/15/00 CAB -- OCCURS RAISED 150 TO 300, CR-2000-014.       CAB21500
025400 01  WS-MERCHANT-TABLE.                                                   
025500     05  WS-MERCHANT-COUNT-TBL COMP PIC 9(4)  VALUE ZERO.                 
025600     05  WS-MRCH-ENTRY OCCURS 300 TIMES                                   
025700                         INDEXED BY WS-MRCH-IDX.                          
025800         10  WS-MRCH-TBL-NAME        PIC X(30).                           
025900         10  WS-MRCH-TBL-COUNT COMP  PIC 9(6)  VALUE ZERO.                
026000         10  WS-MRCH-TBL-TOTAL       PIC S9(9)V99                         
026100                                SIGN TRAILING SEPARATE.                   
026200*----------------------------------------------------------               
026300*    DYNAMIC MONTH TABLE -- SAME SEARCH-OR-INSERT TECHNIQUE.              
026400*----------------------------------------------------------               
026500*    02/15/00 CAB -- OCCURS RAISED 24 TO 60, CR-2000-014.         CAB21500
026600 01  WS-MONTH-TABLE.                                                      
026700     05  WS-MONTH-COUNT-TBL COMP    PIC 9(3)  VALUE ZERO.                 
026800     05  WS-MNTH-ENTRY OCCURS 60 TIMES                                    
026900                         INDEXED BY WS-MNTH-IDX.                          
027000         10  WS-MNTH-TBL-KEY         PIC X(7).                            
027100         10  WS-MNTH-TBL-TOTAL       PIC S9(9)V99                         
027200                                SIGN TRAILING SEPARATE.                   
027300*    HOLD FIELDS SHARED ACROSS THE THREE SELECTION SORTS.                 
027400 01  WS-SWAP-AREA.                                                        
027500     05  WS-SWAP-CAT-NAME          PIC X(28).                             
027600     05  WS-SWAP-CAT-COUNT COMP    PIC 9(6).                              
027700     05  WS-SWAP-CAT-TOTAL         PIC S9(9)V99                           
027800                                SIGN TRAILING SEPARATE.                   
027900     05  WS-SWAP-MRCH-NAME         PIC X(30).                             
028000     05  WS-SWAP-MRCH-COUNT COMP   PIC 9(6).                              
028100     05  WS-SWAP-MRCH-TOTAL        PIC S9(9)V99                           
028200                                SIGN TRAILING SEPARATE.                   
028300     05  WS-SWAP-MNTH-KEY          PIC X(7).                              
028400     05  WS-SWAP-MNTH-TOTAL        PIC S9(9)V99                           
028500                                SIGN TRAILING SEPARATE.                   
028600     05  WS-SORT-OUTER COMP        PIC 9(4).                              
028700     05  WS-SORT-INNER COMP        PIC 9(4).                              
028800*----------------------------------------------------------               
028900*    GRAND TOTALS AND THE RUNNING "LARGEST TRANSACTION".                  
029000*----------------------------------------------------------               
029100 01  WS-GRAND-TOTALS.                                                     
029200     05  WS-GRAND-COUNT COMP       PIC 9(7)  VALUE ZERO.                  
029300     05  WS-GRAND-TOTAL            PIC S9(9)V99                           
029400                                SIGN TRAILING SEPARATE                    
029500                                VALUE ZERO.                               
029600     05  WS-GRAND-AVERAGE          PIC S9(7)V99                           
029700                                SIGN TRAILING SEPARATE.                   
029800     05  WS-BIG-MERCHANT           PIC X(30) VALUE SPACES.                
029900     05  WS-BIG-AMOUNT             PIC S9(7)V99                           
030000                                SIGN TRAILING SEPARATE                    
030100                                VALUE ZERO.                               
030200     05  WS-BIG-DATE               PIC X(10) VALUE SPACES.                
030300     05  WS-DELIVERY-SUM           PIC S9(9)V99                           
030400                                SIGN TRAILING SEPARATE                    
030500                                VALUE ZERO.                               
030600     05  WS-RIDESHARE-SUM          PIC S9(9)V99                           
030700                                SIGN TRAILING SEPARATE                    
030800                                VALUE ZERO.                               
030900     05  WS-PCT-WORK               PIC 9(3)V9.                            
031000     05  WS-GROWTH-WORK            PIC S9(3)V9                            
031100                                SIGN TRAILING SEPARATE.                   
031200     05  WS-PREV-MNTH-TOTAL        PIC S9(9)V99                           
031300                                SIGN TRAILING SEPARATE.                   
031400     05  WS-MEAN-WORK              PIC S9(9)V99                           
031500                                SIGN TRAILING SEPARATE.                   
031600*    MIDPOINT OF THE MONTH TABLE FOR THE VELOCITY SPLIT --                
031700*    A 77-LEVEL SINCE IT IS A LONE SCRATCH COUNTER, NOT                   
031800*    PART OF ANY GROUP.                                                   
031900 77  WS-MID-POINT COMP             PIC 9(3).                              
032000     05  WS-FIRST-HALF-SUM         PIC S9(9)V99                           
032100                                SIGN TRAILING SEPARATE.                   
032200     05  WS-SECOND-HALF-SUM        PIC S9(9)V99                           
032300                                SIGN TRAILING SEPARATE.                   
032400     05  WS-FIRST-HALF-MEAN        PIC S9(9)V99                           
032500                                SIGN TRAILING SEPARATE.                   
032600     05  WS-SECOND-HALF-MEAN       PIC S9(9)V99                           
032700                                SIGN TRAILING SEPARATE.                   
032800*----------------------------------------------------------               
032900*    CATEGORY / KEYWORD DISCRIMINATORS FOR THE DELIVERY AND               
033000*    RIDESHARE SAVINGS TESTS -- KEYWORDS SUPPLIED BY CARD                 
033100*    SERVICES.  SAME FILLER-BLOCK-PAIR/REDEFINES SHAPE AS THE             
033200*    HOUSE RULE TABLE IN TXA.CATRULES.CPY.                                
033300*----------------------------------------------------------               
033400*----------------------------------------------------------               
033500*----------------------------------------------------------               
033600*----------------------------------------------------------               
033700*----------------------------------------------------------               
033800*----------------------------------------------------------               
033900*----------------------------------------------------------               
034000*----------------------------------------------------------               
034100*    FIELD-WIDTH RATIONALE                                                
034200*----------------------------------------------------------               
034300*    CATEGORY AND MERCHANT TOTALS ARE PIC S9(9)V99 --                     
034400*    ENOUGH ROOM FOR A SINGLE CATEGORY OR MERCHANT TO                     
034500*    ACCUMULATE UP TO $9,999,999.99 IN ONE MONTHLY RUN,                   
034600*    WELL ABOVE ANYTHING SEEN ON A CONSUMER CARD PORTFOLIO.               
034700*    THE GRAND TOTAL USES THE SAME WIDTH SINCE IT IS A SUM                
034800*    OF THE SAME CATEGORY TOTALS.  MERCHANT AND MONTH NAMES               
034900*    ARE HELD SIGN TRAILING SEPARATE, NOT COMP-3, MATCHING                
035000*    HOW THE CATEGORIZER (TIP10) CARRIES TXA-AMOUNT ON THE                
035100*    TRANSACTION RECORD ITSELF -- KEEPING THE SAME USAGE                  
035200*    THROUGH THE WHOLE CHAIN AVOIDS A SIGN-CONVENTION                     
035300*    MISMATCH WHEN A FIELD IS MOVED STRAIGHT ACROSS.                      
035400*----------------------------------------------------------               
035500*    SECURITY / ACCESS NOTE                                               
035600*----------------------------------------------------------               
035700*    THE INPUT EXTRACT AND THE ANALYWRK WORK FILE BOTH                    
035800*    CARRY CARDHOLDER MERCHANT AND AMOUNT DATA -- NEITHER                 
035900*    FILE CARRIES A CARD NUMBER OR CARDHOLDER NAME, SO THIS               
036000*    PROGRAM RUNS UNDER THE STANDARD BATCH USERID RATHER                  
036100*    THAN THE RESTRICTED CARDHOLDER-DATA USERID THE POSTING               
036200*    PROGRAMS RUN UNDER.  DO NOT ADD A CARD-NUMBER OR                     
036300*    CARDHOLDER-NAME FIELD TO EITHER FILE WITHOUT CHECKING                
036400*    WITH SECURITY ADMINISTRATION FIRST.                                  
036500*----------------------------------------------------------               
036600*    Y2K REVIEW DETAIL                                                    
036700*----------------------------------------------------------               
036800*    11/04/96 SGH -- DIRECTIVE Y2K-96-004 REQUIRED EVERY                  
036900*    PRODUCTION PROGRAM TO BE WALKED FOR TWO-DIGIT YEAR                   
037000*    EXPOSURE BEFORE THE 1999 FREEZE WINDOW.  THIS PROGRAM'S              
037100*    ONLY DATE FIELDS ARE WS-BIG-DATE (A STRAIGHT COPY OF                 
037200*    THE INCOMING TXA-TXN-DATE-X, ITSELF CCYY-MM-DD) AND THE              
037300*    WS-MNTH-TBL-KEY 7-BYTE CCYY-MM SLICE OF THE SAME FIELD               
037400*    -- BOTH ALREADY FOUR-DIGIT YEAR AND NEITHER IS EVER                  
037500*    ARITHMETIC ON, SO NO CODE CHANGE WAS NEEDED.  LOGGED                 
037600*    HERE PER THE DIRECTIVE'S REQUIREMENT THAT EVERY REVIEWED             
037700*    PROGRAM CARRY A DATED ENTRY EVEN WHEN NO FIX RESULTS.                
037800*----------------------------------------------------------               
037900*    REVISION HISTORY DETAIL                                              
038000*----------------------------------------------------------               
038100*    THE CHANGE LOG AT THE TOP OF THIS PROGRAM GIVES THE                  
038200*    ONE-LINE VERSION OF EACH REQUEST.  A FEW ARE WORTH A                 
038300*    LONGER NOTE HERE FOR WHOEVER PICKS THIS PROGRAM UP                   
038400*    NEXT:  CR-1989-140 (JLK, 09/22/89) WAS THE REQUEST THAT              
038500*    TURNED THIS FROM A CATEGORY-AND-MERCHANT-ONLY PROGRAM                
038600*    INTO A GENERAL SPENDING-ANALYTICS PROGRAM -- THE                     
038700*    MONTHLY-TRENDS AND SPENDING-SUMMARY BLOCKS DATE FROM                 
038800*    THAT REQUEST.  CR-1992-027 (RTM, 03/06/92) ADDED THE                 
038900*    SAVINGS-OPPORTUNITIES BLOCK AFTER CARD SERVICES ASKED                
039000*    FOR A WAY TO FLAG CUSTOMERS WHO MIGHT BENEFIT FROM A                 
039100*    STATEMENT INSERT ABOUT DELIVERY-FEE OR RIDESHARE                     
039200*    ALTERNATIVES.  CR-1995-088 (PAC, 08/05/95) ADDED THE                 
039300*    SPENDING-VELOCITY BLOCK AT THE SAME CARD SERVICES                    
039400*    REQUEST THAT ALSO ASKED FOR THE DAY-SPACING RULE NOTED               
039500*    ABOVE UNDER KNOWN LIMITATIONS -- ONLY THE VELOCITY HALF              
039600*    OF THAT REQUEST WAS EVER FUNDED.                                     
039700*----------------------------------------------------------               
039800*    SAMPLE RUN NOTE                                                      
039900*----------------------------------------------------------               
040000*    A TYPICAL MONTHLY RUN AGAINST THE FULL CARD-BASE                     
040100*    EXTRACT READS ON THE ORDER OF 400,000-600,000                        
040200*    CATEGORIZED TRANSACTIONS AND WRITES ROUGHLY 25-30                    
040300*    ANALYWRK RECORDS (11 CATG, UP TO 10 MRCH, ONE MNTH PER               
040400*    MONTH ON FILE -- USUALLY 12-24, ONE SUMM, 0-3 SAVE, ONE              
040500*    VELO).  RUN TIME ON THE PRODUCTION LPAR IS UNDER TWO                 
040600*    MINUTES; THE LOAD PASS (2000 SERIES) ACCOUNTS FOR                    
040700*    NEARLY ALL OF IT SINCE THE SIX REPORT-BLOCK PASSES                   
040800*    OPERATE ON SMALL IN-MEMORY TABLES ONLY.                              
040900*----------------------------------------------------------               
041000*    DOWNSTREAM CONSUMERS                                                 
041100*----------------------------------------------------------               
041200*    TXA-ANALYSIS-REPORT (TIP60) IS THE ONLY READER OF THE                
041300*    ANALYWRK WORK FILE.  IT DOES NOT CARE WHAT ORDER THE                 
041400*    SIX RECORD TYPES ARRIVE IN -- IT BUCKETS EACH RECORD BY              
041500*    TXA-AW-REC-TYPE-CD AS IT READS AND PRINTS EACH BUCKET                
041600*    UNDER ITS OWN REPORT HEADING ONCE THE WHOLE FILE HAS                 
041700*    BEEN READ.  IF THIS PROGRAM'S PARAGRAPH ORDER EVER                   
041800*    CHANGES SUCH THAT A REC-TYPE-CD IS WRITTEN MORE THAN                 
041900*    ONCE PER RUN (FOR EXAMPLE A FUTURE CHANGE THAT LOOPS                 
042000*    4300 PER CUSTOMER), TIP60 MUST CHANGE ITS BUCKETING                  
042100*    LOGIC TO MATCH -- IT CURRENTLY ASSUMES SUMM AND VELO                 
042200*    EACH APPEAR EXACTLY ONCE.                                            
042300*----------------------------------------------------------               
042400*    REPORT-BLOCK FIELD REFERENCE (TXA.ANALYWORK.CPY)                     
042500*----------------------------------------------------------               
042600*    TXA-AW-REC-TYPE-CD IS THE FIRST FOUR BYTES OF EVERY                  
042700*    RECORD AND IS WHAT TIP60 SWITCHES ON.  THE REMAINING                 
042800*    FIELDS ARE A REDEFINES UNION -- ONLY THE GROUP MATCHING              
042900*    THE CURRENT REC-TYPE-CD IS MEANINGFUL ON A GIVEN RECORD:             
043000*        CATG -- TXA-AW-CAT-NAME/COUNT/TOTAL/PCT                          
043100*        MRCH -- TXA-AW-MRCH-RANK/NAME/COUNT/TOTAL/AVG                    
043200*        MNTH -- TXA-AW-MNTH-KEY/TOTAL/GROWTH-PCT                         
043300*        SUMM -- TXA-AW-SUM-TXN-COUNT/TOTAL/AVERAGE/                      
043400*                BIG-MRCH/BIG-AMT/BIG-DATE                                
043500*        SAVE -- TXA-AW-SAV-TYPE-CD/LABEL/CURRENT/ESTIMATE                
043600*        VELO -- TXA-AW-VEL-FIRST-MEAN/SECOND-MEAN/TREND-CD               
043700*----------------------------------------------------------               
043800*    03/06/92 RTM -- KEYWORD LIST SUPPLIED BY CARD                RTM30692
043900*    SERVICES FOR CR-1992-027.                                    RTM30692
044000 01  WS-DELIVERY-WORDS.                                                   
044100     05  FILLER PIC X(15) VALUE 'uber eats'.                              
044200     05  FILLER PIC 9(02) VALUE 09.                                       
044300     05  FILLER PIC X(15) VALUE 'doordash'.                               
044400     05  FILLER PIC 9(02) VALUE 08.                                       
044500     05  FILLER PIC X(15) VALUE 'grubhub'.                                
044600     05  FILLER PIC 9(02) VALUE 07.                                       
044700     05  FILLER PIC X(15) VALUE 'postmates'.                              
044800     05  FILLER PIC 9(02) VALUE 09.                                       
044900     05  FILLER PIC X(15) VALUE 'delivery'.                               
045000     05  FILLER PIC 9(02) VALUE 08.                                       
045100 01  WS-DELIVERY-WORDS-X REDEFINES WS-DELIVERY-WORDS.                     
045200     05  WS-DLV-ENTRY OCCURS 5 TIMES                                      
045300                         INDEXED BY WS-DLV-IDX.                           
045400         10  WS-DLV-WORD             PIC X(15).                           
045500         10  WS-DLV-LEN              PIC 9(02).                           
045600 01  WS-RIDESHARE-WORDS.                                                  
045700     05  FILLER PIC X(10) VALUE 'uber'.                                   
045800     05  FILLER PIC 9(02) VALUE 04.                                       
045900     05  FILLER PIC X(10) VALUE 'lyft'.                                   
046000     05  FILLER PIC 9(02) VALUE 04.                                       
046100     05  FILLER PIC X(10) VALUE 'taxi'.                                   
046200     05  FILLER PIC 9(02) VALUE 04.                                       
046300 01  WS-RIDESHARE-WORDS-X REDEFINES WS-RIDESHARE-WORDS.                   
046400     05  WS-RID-ENTRY OCCURS 3 TIMES                                      
046500                         INDEXED BY WS-RID-IDX.                           
046600         10  WS-RID-WORD             PIC X(10).                           
046700         10  WS-RID-LEN              PIC 9(02).                           
046800*    LOWER-CASED WORKING COPY OF THE MERCHANT NAME USED BY                
046900*    THE DELIVERY/RIDESHARE KEYWORD SCANS ONLY.                           
047000 01  WS-SCAN-MERCHANT              PIC X(30).                             
047100 01  WS-UPPER-ALPHABET                                                    
047200              PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.               
047300 01  WS-LOWER-ALPHABET                                                    
047400              PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.               
047500 01  WS-FOOD-CATEGORY    PIC X(28) VALUE 'Food & Dining'.                 
047600 01  WS-TRANS-CATEGORY   PIC X(28) VALUE 'Transportation'.                
047700*----------------------------------------------------------               
047800*    COPY OF THE TRANSACTION LAYOUT FOR FIELD-LEVEL ACCESS.               
047900*----------------------------------------------------------               
048000 COPY TXA.TRANSACTION.CPY.                                                
048100*----------------------------------------------------------               
048200*    KEY DATA ELEMENT REFERENCE                                           
048300*----------------------------------------------------------               
048400*    WS-CATEGORY-NAMES / WS-CATEGORY-ACCUM  -- PARALLEL 11-               
048500*        ROW TABLES INDEXED TOGETHER (WS-CAT-IDX/WS-CA-IDX);              
048600*        NAME COMES FROM THE FILLER LITERALS ABOVE, COUNT AND             
048700*        TOTAL ARE ACCUMULATED AS THE EXTRACT IS READ.                    
048800*    WS-MERCHANT-TABLE  -- SEARCH-OR-INSERT TABLE KEYED BY                
048900*        MERCHANT NAME EXACTLY AS IT APPEARS ON THE                       
049000*        TRANSACTION (NO CASE-FOLDING, UNLIKE THE DELIVERY                
049100*        AND RIDESHARE WORD SCANS BELOW).                                 
049200*    WS-MONTH-TABLE  -- SAME SEARCH-OR-INSERT TECHNIQUE,                  
049300*        KEYED BY THE FIRST 7 BYTES OF TXA-TXN-DATE-X                     
049400*        (CCYY-MM), SO ENTRIES SORT CHRONOLOGICALLY AS TEXT.              
049500*    WS-DELIVERY-WORDS / WS-RIDESHARE-WORDS  -- FILLER/                   
049600*        REDEFINES KEYWORD LISTS SUPPLIED BY CARD SERVICES;               
049700*        EACH WORD CARRIES ITS OWN LENGTH SO THE INSPECT                  
049800*        TALLYING STATEMENTS IN THE 2510/2610 PARAGRAPHS CAN              
049900*        SCAN A LOWER-CASED COPY OF THE MERCHANT NAME FOR AN              
050000*        EXACT SUBSTRING WITHOUT TRAILING-SPACE NOISE.                    
050100*    WS-GRAND-TOTALS  -- RUNNING COUNT, TOTAL, AND THE                    
050200*        SINGLE LARGEST TRANSACTION SEEN (MERCHANT/AMOUNT/                
050300*        DATE), PLUS THE FIRST-HALF/SECOND-HALF SUMS THE                  
050400*        VELOCITY PASS NEEDS.                                             
050500*    WS-SWAP-AREA  -- ONE COMMON SET OF HOLD FIELDS SHARED BY             
050600*        ALL THREE SELECTION SORTS (CATEGORY, MERCHANT,                   
050700*        MONTH) SINCE THEY NEVER RUN AT THE SAME TIME.                    
050800*----------------------------------------------------------               
050900 PROCEDURE DIVISION.                                                      
051000*----------------------------------------------------------               
051100*    TESTING NOTES                                                        
051200*----------------------------------------------------------               
051300*    THE UAT DECK CARRIES ONE PLANTED CASE PER REPORT BLOCK:              
051400*    A CATEGORY WITH EXACTLY ONE TRANSACTION (CATG PERCENT                
051500*    SHOULD ROUND TO A NONZERO VALUE), A MERCHANT SEEN                    
051600*    EXACTLY 11 TIMES ACROSS TWO MONTHS TO EXERCISE BOTH THE              
051700*    TOP-10 CUTOFF AND THE HIGH-RECURRING TEST, A MONTH PAIR              
051800*    WHERE THE SECOND MONTH IS ZERO-SPEND (GROWTH SHOULD                  
051900*    COME OUT AS A FLAT -100), A 'UBER EATS' MERCHANT COMBINED            
052000*    WITH AN 'UBER' RIDESHARE MERCHANT TO PROVE THE DELIVERY              
052100*    AND RIDESHARE SCANS DO NOT DOUBLE-COUNT EACH OTHER'S                 
052200*    KEYWORDS, AND A SINGLE-MONTH EXTRACT TO EXERCISE THE                 
052300*    VELOCITY SHORT-CIRCUIT (WS-MONTH-COUNT-TBL < 2).                     
052400*----------------------------------------------------------               
052500*    MAIN LINE -- LOAD PASS THEN SIX REPORT-BLOCK PASSES.                 
052600*    NOTE THE 3000 SORT MUST RUN BEFORE 4000, WHICH READS                 
052700*    THE CATEGORY TABLE IN THE ORDER 3000 LEAVES IT.                      
052800*----------------------------------------------------------               
052900 0000-MAIN-CONTROL.                                                       
053000     PERFORM 1000-INITIALIZE-THRU                                         
053100         THRU 1000-INITIALIZE-EXIT.                                       
053200     PERFORM 2000-LOAD-TRANSACTIONS-THRU                                  
053300         THRU 2000-LOAD-TRANSACTIONS-EXIT                                 
053400         UNTIL WS-EOF-TRANS.                                              
053500     PERFORM 3000-SORT-CATEGORY-TOTALS-THRU                               
053600         THRU 3000-SORT-CATEGORY-TOTALS-EXIT.                             
053700     PERFORM 4000-CATEGORY-BREAKDOWN-THRU                                 
053800         THRU 4000-CATEGORY-BREAKDOWN-EXIT.                               
053900     PERFORM 4100-TOP-MERCHANTS-THRU                                      
054000         THRU 4100-TOP-MERCHANTS-EXIT.                                    
054100     PERFORM 4200-MONTHLY-TRENDS-THRU                                     
054200         THRU 4200-MONTHLY-TRENDS-EXIT.                                   
054300     PERFORM 4300-SPENDING-SUMMARY-THRU                                   
054400         THRU 4300-SPENDING-SUMMARY-EXIT.                                 
054500     PERFORM 4400-SAVINGS-OPPS-THRU                                       
054600         THRU 4400-SAVINGS-OPPS-EXIT.                                     
054700     PERFORM 4500-VELOCITY-THRU                                           
054800         THRU 4500-VELOCITY-EXIT.                                         
054900     PERFORM 9000-TERMINATE-THRU                                          
055000         THRU 9000-TERMINATE-EXIT.                                        
055100*----------------------------------------------------------               
055200*    OPERATIONS NOTES                                                     
055300*----------------------------------------------------------               
055400*    THE TWO DISPLAY LINES BELOW ARE WHAT THE NIGHTLY JOB                 
055500*    LOG SCAN KEYS OFF OF -- 'READ' SHOULD MATCH THE 'READ'               
055600*    COUNT TIP10 REPORTED FOR THE SAME RUN, AND 'WRITTEN'                 
055700*    WILL VARY RUN TO RUN (11 CATG LINES AT MOST, UP TO 10                
055800*    MRCH LINES, ONE MNTH LINE PER DISTINCT MONTH, ONE SUMM               
055900*    LINE, 0-3 SAVE LINES, ONE VELO LINE).  A 'WRITTEN' COUNT             
056000*    OF ZERO WITH A NONZERO 'READ' COUNT MEANS THE ANALYSIS               
056100*    WORK FILE DID NOT OPEN FOR OUTPUT -- CHECK THE JCL DD                
056200*    FOR ANALYWRK BEFORE CALLING THE ON-CALL PROGRAMMER.                  
056300*----------------------------------------------------------               
056400     STOP RUN.                                                            
056500*    OPEN BOTH FILES AND PRIME THE FIRST TRANSACTION RECORD.              
056600 1000-INITIALIZE-THRU.                                                    
056700     OPEN INPUT CATG-TXN-FILE.                                            
056800     OPEN OUTPUT ANALY-OUT-FILE.                                          
056900     PERFORM 1100-READ-TXN-THRU                                           
057000         THRU 1100-READ-TXN-EXIT.                                         
057100 1000-INITIALIZE-EXIT.                                                    
057200     EXIT.                                                                
057300 1100-READ-TXN-THRU.                                                      
057400     READ CATG-TXN-FILE INTO CTF-TXN-REC                                  
057500         AT END                                                           
057600             SET WS-EOF-TRANS TO TRUE                                     
057700         NOT AT END                                                       
057800             MOVE CTF-TXN-REC TO TXA-TRANSACTION-REC                      
057900             ADD 1 TO WS-TXN-READ-CTR                                     
058000     END-READ.                                                            
058100 1100-READ-TXN-EXIT.                                                      
058200     EXIT.                                                                
058300*----------------------------------------------------------               
058400*    ONE PASS OVER THE WHOLE CATEGORIZED EXTRACT.  EVERY                  
058500*    ACCUMULATOR THIS PROGRAM NEEDS IS BUILT RIGHT HERE.                  
058600*----------------------------------------------------------               
058700 2000-LOAD-TRANSACTIONS-THRU.                                             
058800     PERFORM 2100-ACCUM-CATEGORY-THRU                                     
058900         THRU 2100-ACCUM-CATEGORY-EXIT.                                   
059000     PERFORM 2200-ACCUM-MERCHANT-THRU                                     
059100         THRU 2200-ACCUM-MERCHANT-EXIT.                                   
059200     PERFORM 2300-ACCUM-MONTH-THRU                                        
059300         THRU 2300-ACCUM-MONTH-EXIT.                                      
059400     PERFORM 2400-CHECK-BIGGEST-THRU                                      
059500         THRU 2400-CHECK-BIGGEST-EXIT.                                    
059600     PERFORM 2500-CHECK-DELIVERY-THRU                                     
059700         THRU 2500-CHECK-DELIVERY-EXIT.                                   
059800     PERFORM 2600-CHECK-RIDESHARE-THRU                                    
059900         THRU 2600-CHECK-RIDESHARE-EXIT.                                  
060000     ADD 1 TO WS-GRAND-COUNT.                                             
060100     ADD TXA-AMOUNT TO WS-GRAND-TOTAL.                                    
060200     PERFORM 1100-READ-TXN-THRU                                           
060300         THRU 1100-READ-TXN-EXIT.                                         
060400 2000-LOAD-TRANSACTIONS-EXIT.                                             
060500     EXIT.                                                                
060600*    LINEAR SEARCH -- ONLY 11 ROWS, NOT WORTH A BINARY                    
060700*    SEARCH OR AN INDEX-BY-HASH SCHEME.                                   
060800 2100-ACCUM-CATEGORY-THRU.                                                
060900     SET WS-CAT-IDX TO 1.                                                 
061000     SET WS-CA-IDX  TO 1.                                                 
061100*    LINEAR SEARCH; AT END MEANS THE EXTRACT CARRIES A                    
061200*    CATEGORY NAME THIS TABLE DOES NOT KNOW ABOUT.                        
061300     SEARCH WS-CAT-NAME                                                   
061400         AT END                                                           
061500             DISPLAY 'TXA-SPEND-ANALYTICS - UNKNOWN CATEGORY '            
061600                 TXA-CATEGORY                                             
061700         WHEN WS-CAT-NAME(WS-CAT-IDX) = TXA-CATEGORY                      
061800             SET WS-CA-IDX TO WS-CAT-IDX                                  
061900             ADD 1 TO WS-CAT-COUNT(WS-CA-IDX)                             
062000             ADD TXA-AMOUNT TO WS-CAT-TOTAL(WS-CA-IDX)                    
062100     END-SEARCH.                                                          
062200 2100-ACCUM-CATEGORY-EXIT.                                                
062300     EXIT.                                                                
062400*    SEARCH-OR-INSERT AGAINST THE MERCHANT TABLE.  THE                    
062500*    OVERFLOW BRANCH ONLY FIRES IF ALL 300 SLOTS ARE TAKEN.               
062600 2200-ACCUM-MERCHANT-THRU.                                                
062700     SET WS-MRCH-FOUND-SW TO 'N'.                                         
062800     SET WS-MRCH-IDX TO 1.                                                
062900     PERFORM 2210-TRY-ONE-MERCHANT-THRU                                   
063000         THRU 2210-TRY-ONE-MERCHANT-EXIT                                  
063100         VARYING WS-MRCH-IDX FROM 1 BY 1                                  
063200         UNTIL WS-MRCH-IDX > WS-MERCHANT-COUNT-TBL                        
063300         OR WS-MRCH-FOUND.                                                
063400     IF NOT WS-MRCH-FOUND                                                 
063500*    300 IS THE CR-2000-014 CAP -- SEE MAINTENANCE NOTES.                 
063600         IF WS-MERCHANT-COUNT-TBL < 300                                   
063700             ADD 1 TO WS-MERCHANT-COUNT-TBL                               
063800             SET WS-MRCH-IDX TO WS-MERCHANT-COUNT-TBL                     
063900             MOVE TXA-MERCHANT TO WS-MRCH-TBL-NAME(WS-MRCH-IDX)           
064000             MOVE 1 TO WS-MRCH-TBL-COUNT(WS-MRCH-IDX)                     
064100             MOVE TXA-AMOUNT TO WS-MRCH-TBL-TOTAL(WS-MRCH-IDX)            
064200         ELSE                                                             
064300             DISPLAY 'TXA-SPEND-ANALYTICS - MERCHANT TABLE '              
064400                 'FULL - ' TXA-MERCHANT ' DROPPED'                        
064500         END-IF                                                           
064600     END-IF.                                                              
064700 2200-ACCUM-MERCHANT-EXIT.                                                
064800     EXIT.                                                                
064900*    ONE COMPARE PER CALL -- THE VARYING LOOP IN 2200                     
065000*    STOPS AS SOON AS WS-MRCH-FOUND GOES TRUE.                            
065100 2210-TRY-ONE-MERCHANT-THRU.                                              
065200     IF WS-MRCH-TBL-NAME(WS-MRCH-IDX) = TXA-MERCHANT                      
065300         SET WS-MRCH-FOUND TO TRUE                                        
065400         ADD 1 TO WS-MRCH-TBL-COUNT(WS-MRCH-IDX)                          
065500         ADD TXA-AMOUNT TO WS-MRCH-TBL-TOTAL(WS-MRCH-IDX)                 
065600     END-IF.                                                              
065700 2210-TRY-ONE-MERCHANT-EXIT.                                              
065800     EXIT.                                                                
065900*    SAME SEARCH-OR-INSERT SHAPE AS 2200, KEYED ON THE                    
066000*    CCYY-MM SLICE OF THE TRANSACTION DATE.                               
066100 2300-ACCUM-MONTH-THRU.                                                   
066200     SET WS-MNTH-FOUND-SW TO 'N'.                                         
066300     SET WS-MNTH-IDX TO 1.                                                
066400     PERFORM 2310-TRY-ONE-MONTH-THRU                                      
066500         THRU 2310-TRY-ONE-MONTH-EXIT                                     
066600         VARYING WS-MNTH-IDX FROM 1 BY 1                                  
066700         UNTIL WS-MNTH-IDX > WS-MONTH-COUNT-TBL                           
066800         OR WS-MNTH-FOUND.                                                
066900     IF NOT WS-MNTH-FOUND                                                 
067000*    60 IS THE CR-2000-014 CAP -- SEE MAINTENANCE NOTES.                  
067100         IF WS-MONTH-COUNT-TBL < 60                                       
067200             ADD 1 TO WS-MONTH-COUNT-TBL                                  
067300             SET WS-MNTH-IDX TO WS-MONTH-COUNT-TBL                        
067400             MOVE TXA-TXN-DATE-X (1:7)                                    
067500                 TO WS-MNTH-TBL-KEY(WS-MNTH-IDX)                          
067600             MOVE TXA-AMOUNT TO WS-MNTH-TBL-TOTAL(WS-MNTH-IDX)            
067700         ELSE                                                             
067800             DISPLAY 'TXA-SPEND-ANALYTICS - MONTH TABLE FULL'             
067900         END-IF                                                           
068000     END-IF.                                                              
068100 2300-ACCUM-MONTH-EXIT.                                                   
068200     EXIT.                                                                
068300*    SAME SHAPE AS 2210 ABOVE, ONE COMPARE PER CALL.                      
068400 2310-TRY-ONE-MONTH-THRU.                                                 
068500     IF WS-MNTH-TBL-KEY(WS-MNTH-IDX) = TXA-TXN-DATE-X (1:7)               
068600         SET WS-MNTH-FOUND TO TRUE                                        
068700         ADD TXA-AMOUNT TO WS-MNTH-TBL-TOTAL(WS-MNTH-IDX)                 
068800     END-IF.                                                              
068900 2310-TRY-ONE-MONTH-EXIT.                                                 
069000     EXIT.                                                                
069100*    RUNNING HIGH-WATER MARK FOR THE SPENDING-SUMMARY LINE.               
069200 2400-CHECK-BIGGEST-THRU.                                                 
069300*    STRICTLY GREATER THAN -- A TIE KEEPS THE EARLIER                     
069400*    TRANSACTION, WHICH MATCHES HOW CARD SERVICES READS                   
069500*    THE 'LARGEST TRANSACTION' FIELD ON THE SUMMARY LINE.                 
069600     IF TXA-AMOUNT > WS-BIG-AMOUNT                                        
069700         MOVE TXA-MERCHANT TO WS-BIG-MERCHANT                             
069800         MOVE TXA-AMOUNT TO WS-BIG-AMOUNT                                 
069900         MOVE TXA-TXN-DATE-X TO WS-BIG-DATE                               
070000     END-IF.                                                              
070100 2400-CHECK-BIGGEST-EXIT.                                                 
070200     EXIT.                                                                
070300*    RESTRICTED TO FOOD & DINING SO A RESTAURANT NAMED                    
070400*    'UBER EATS BISTRO' DOESN'T FALSE-HIT OFF-CATEGORY.                   
070500 2500-CHECK-DELIVERY-THRU.                                                
070600     IF TXA-CATEGORY NOT = WS-FOOD-CATEGORY                               
070700         GO TO 2500-CHECK-DELIVERY-EXIT                                   
070800     END-IF.                                                              
070900     MOVE TXA-MERCHANT TO WS-SCAN-MERCHANT.                               
071000     INSPECT WS-SCAN-MERCHANT                                             
071100         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.               
071200     SET WS-WORD-HIT-SW TO 'N'.                                           
071300     SET WS-DLV-IDX TO 1.                                                 
071400     PERFORM 2510-TRY-DELIVERY-WORD-THRU                                  
071500         THRU 2510-TRY-DELIVERY-WORD-EXIT                                 
071600         VARYING WS-DLV-IDX FROM 1 BY 1                                   
071700         UNTIL WS-DLV-IDX > 5                                             
071800         OR WS-WORD-HIT.                                                  
071900     IF WS-WORD-HIT                                                       
072000         ADD TXA-AMOUNT TO WS-DELIVERY-SUM                                
072100     END-IF.                                                              
072200 2500-CHECK-DELIVERY-EXIT.                                                
072300     EXIT.                                                                
072400*    INSPECT TALLYING FOR ALL COUNTS EVERY OCCURRENCE OF                  
072500*    THE KEYWORD, NOT JUST THE FIRST -- WS-HIT-CTR > ZERO                 
072600*    IS ALL THAT MATTERS HERE, THE EXACT COUNT IS UNUSED.                 
072700 2510-TRY-DELIVERY-WORD-THRU.                                             
072800     MOVE ZERO TO WS-HIT-CTR.                                             
072900     INSPECT WS-SCAN-MERCHANT TALLYING WS-HIT-CTR                         
073000         FOR ALL WS-DLV-WORD(WS-DLV-IDX)                                  
073100             (1:WS-DLV-LEN(WS-DLV-IDX)).                                  
073200     IF WS-HIT-CTR > ZERO                                                 
073300         SET WS-WORD-HIT TO TRUE                                          
073400     END-IF.                                                              
073500 2510-TRY-DELIVERY-WORD-EXIT.                                             
073600     EXIT.                                                                
073700*    RESTRICTED TO TRANSPORTATION FOR THE SAME REASON THE                 
073800*    DELIVERY SCAN IS RESTRICTED TO FOOD & DINING.                        
073900 2600-CHECK-RIDESHARE-THRU.                                               
074000     IF TXA-CATEGORY NOT = WS-TRANS-CATEGORY                              
074100         GO TO 2600-CHECK-RIDESHARE-EXIT                                  
074200     END-IF.                                                              
074300     MOVE TXA-MERCHANT TO WS-SCAN-MERCHANT.                               
074400     INSPECT WS-SCAN-MERCHANT                                             
074500         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.               
074600     SET WS-WORD-HIT-SW TO 'N'.                                           
074700     SET WS-RID-IDX TO 1.                                                 
074800     PERFORM 2610-TRY-RIDESHARE-WORD-THRU                                 
074900         THRU 2610-TRY-RIDESHARE-WORD-EXIT                                
075000         VARYING WS-RID-IDX FROM 1 BY 1                                   
075100         UNTIL WS-RID-IDX > 3                                             
075200         OR WS-WORD-HIT.                                                  
075300     IF WS-WORD-HIT                                                       
075400         ADD TXA-AMOUNT TO WS-RIDESHARE-SUM                               
075500     END-IF.                                                              
075600 2600-CHECK-RIDESHARE-EXIT.                                               
075700     EXIT.                                                                
075800*    SAME INSPECT TALLYING TECHNIQUE AS 2510 ABOVE.                       
075900 2610-TRY-RIDESHARE-WORD-THRU.                                            
076000     MOVE ZERO TO WS-HIT-CTR.                                             
076100     INSPECT WS-SCAN-MERCHANT TALLYING WS-HIT-CTR                         
076200         FOR ALL WS-RID-WORD(WS-RID-IDX)                                  
076300             (1:WS-RID-LEN(WS-RID-IDX)).                                  
076400     IF WS-HIT-CTR > ZERO                                                 
076500         SET WS-WORD-HIT TO TRUE                                          
076600     END-IF.                                                              
076700 2610-TRY-RIDESHARE-WORD-EXIT.                                            
076800     EXIT.                                                                
076900*----------------------------------------------------------               
077000*    SELECTION SORT, CATEGORY TOTALS DESCENDING -- ONLY 11                
077100*    ROWS, NO SENSE CALLING A SEPARATE SORT FILE FOR IT.                  
077200*----------------------------------------------------------               
077300 3000-SORT-CATEGORY-TOTALS-THRU.                                          
077400     PERFORM 3010-OUTER-PASS-THRU                                         
077500         THRU 3010-OUTER-PASS-EXIT                                        
077600         VARYING WS-SORT-OUTER FROM 1 BY 1                                
077700         UNTIL WS-SORT-OUTER > 10.                                        
077800 3000-SORT-CATEGORY-TOTALS-EXIT.                                          
077900     EXIT.                                                                
078000 3010-OUTER-PASS-THRU.                                                    
078100     PERFORM 3020-INNER-PASS-THRU                                         
078200         THRU 3020-INNER-PASS-EXIT                                        
078300         VARYING WS-SORT-INNER FROM WS-SORT-OUTER BY 1                    
078400         UNTIL WS-SORT-INNER > 11.                                        
078500 3010-OUTER-PASS-EXIT.                                                    
078600     EXIT.                                                                
078700*    STANDARD SELECTION-SORT INNER COMPARE-AND-SWAP.                      
078800 3020-INNER-PASS-THRU.                                                    
078900     SET WS-CAT-IDX TO WS-SORT-OUTER.                                     
079000     SET WS-CA-IDX  TO WS-SORT-OUTER.                                     
079100     SET WS-MRCH-IDX TO WS-SORT-INNER.                                    
079200     IF WS-CAT-TOTAL(WS-SORT-INNER) > WS-CAT-TOTAL(WS-SORT-OUTER)         
079300         MOVE WS-CAT-NAME(WS-SORT-OUTER)  TO WS-SWAP-CAT-NAME             
079400         MOVE WS-CAT-COUNT(WS-SORT-OUTER) TO WS-SWAP-CAT-COUNT            
079500         MOVE WS-CAT-TOTAL(WS-SORT-OUTER) TO WS-SWAP-CAT-TOTAL            
079600         MOVE WS-CAT-NAME(WS-SORT-INNER)                                  
079700             TO WS-CAT-NAME(WS-SORT-OUTER)                                
079800         MOVE WS-CAT-COUNT(WS-SORT-INNER)                                 
079900             TO WS-CAT-COUNT(WS-SORT-OUTER)                               
080000         MOVE WS-CAT-TOTAL(WS-SORT-INNER)                                 
080100             TO WS-CAT-TOTAL(WS-SORT-OUTER)                               
080200         MOVE WS-SWAP-CAT-NAME  TO WS-CAT-NAME(WS-SORT-INNER)             
080300         MOVE WS-SWAP-CAT-COUNT TO WS-CAT-COUNT(WS-SORT-INNER)            
080400         MOVE WS-SWAP-CAT-TOTAL TO WS-CAT-TOTAL(WS-SORT-INNER)            
080500     END-IF.                                                              
080600 3020-INNER-PASS-EXIT.                                                    
080700     EXIT.                                                                
080800*----------------------------------------------------------               
080900*    REPORT BLOCK 3 -- SPENDING BY CATEGORY.  ROWS IN                     
081000*    DESCENDING-AMOUNT ORDER (ALREADY SORTED ABOVE); ONLY                 
081100*    CATEGORIES WITH AT LEAST ONE TRANSACTION ARE WRITTEN.                
081200*----------------------------------------------------------               
081300 4000-CATEGORY-BREAKDOWN-THRU.                                            
081400     SET WS-CAT-IDX TO 1.                                                 
081500     PERFORM 4010-ONE-CATEGORY-LINE-THRU                                  
081600         THRU 4010-ONE-CATEGORY-LINE-EXIT                                 
081700         VARYING WS-CAT-IDX FROM 1 BY 1                                   
081800         UNTIL WS-CAT-IDX > 11.                                           
081900 4000-CATEGORY-BREAKDOWN-EXIT.                                            
082000     EXIT.                                                                
082100*    SKIPS ANY CATEGORY WITH ZERO TRANSACTIONS THIS RUN --                
082200*    A ZERO-COUNT ROW WOULD PRODUCE A DIVIDE-BY-ZERO ON                   
082300*    THE AVERAGE IF THIS SHORT-CIRCUIT WERE REMOVED.                      
082400 4010-ONE-CATEGORY-LINE-THRU.                                             
082500     IF WS-CAT-COUNT(WS-CAT-IDX) = ZERO                                   
082600         GO TO 4010-ONE-CATEGORY-LINE-EXIT                                
082700     END-IF.                                                              
082800     MOVE 'CATG'                      TO TXA-AW-REC-TYPE-CD.              
082900     MOVE WS-CAT-NAME(WS-CAT-IDX)     TO TXA-AW-CAT-NAME.                 
083000     MOVE WS-CAT-COUNT(WS-CAT-IDX)    TO TXA-AW-CAT-COUNT.                
083100     MOVE WS-CAT-TOTAL(WS-CAT-IDX)    TO TXA-AW-CAT-TOTAL.                
083200     IF WS-GRAND-TOTAL > 0                                                
083300*    PERCENT OF GRAND TOTAL, ROUNDED TO ONE DECIMAL.                      
083400         COMPUTE WS-PCT-WORK ROUNDED =                                    
083500             (WS-CAT-TOTAL(WS-CAT-IDX) / WS-GRAND-TOTAL) * 100            
083600     ELSE                                                                 
083700         MOVE ZERO TO WS-PCT-WORK                                         
083800     END-IF.                                                              
083900     MOVE WS-PCT-WORK TO TXA-AW-CAT-PCT.                                  
084000     WRITE TXA-ANALYWORK-REC.                                             
084100     ADD 1 TO WS-ANALY-WRITTEN-CTR.                                       
084200 4010-ONE-CATEGORY-LINE-EXIT.                                             
084300     EXIT.                                                                
084400*----------------------------------------------------------               
084500*    REPORT BLOCK 4 -- TOP 10 MERCHANTS BY TOTAL SPEND.                   
084600*----------------------------------------------------------               
084700*    SORTS THE FULL MERCHANT TABLE BUT ONLY WRITES THE                    
084800*    FIRST 10 ROWS -- THE SORT ITSELF IS THE EXPENSIVE PART               
084900*    AND CANNOT BE SHORT-CIRCUITED WITHOUT A HEAP.                        
085000 4100-TOP-MERCHANTS-THRU.                                                 
085100     PERFORM 4110-MERCHANT-SORT-OUTER-THRU                                
085200         THRU 4110-MERCHANT-SORT-OUTER-EXIT                               
085300         VARYING WS-SORT-OUTER FROM 1 BY 1                                
085400         UNTIL WS-SORT-OUTER > WS-MERCHANT-COUNT-TBL                      
085500         OR WS-SORT-OUTER > 10.                                           
085600     SET WS-MRCH-IDX TO 1.                                                
085700     PERFORM 4130-ONE-MERCHANT-LINE-THRU                                  
085800         THRU 4130-ONE-MERCHANT-LINE-EXIT                                 
085900         VARYING WS-MRCH-IDX FROM 1 BY 1                                  
086000         UNTIL WS-MRCH-IDX > WS-MERCHANT-COUNT-TBL                        
086100         OR WS-MRCH-IDX > 10.                                             
086200 4100-TOP-MERCHANTS-EXIT.                                                 
086300     EXIT.                                                                
086400 4110-MERCHANT-SORT-OUTER-THRU.                                           
086500     PERFORM 4120-MERCHANT-SORT-INNER-THRU                                
086600         THRU 4120-MERCHANT-SORT-INNER-EXIT                               
086700         VARYING WS-SORT-INNER FROM WS-SORT-OUTER BY 1                    
086800         UNTIL WS-SORT-INNER > WS-MERCHANT-COUNT-TBL.                     
086900 4110-MERCHANT-SORT-OUTER-EXIT.                                           
087000     EXIT.                                                                
087100*    SAME SELECTION-SORT SHAPE AS 3020, DIFFERENT TABLE.                  
087200 4120-MERCHANT-SORT-INNER-THRU.                                           
087300     IF WS-MRCH-TBL-TOTAL(WS-SORT-INNER) >                                
087400             WS-MRCH-TBL-TOTAL(WS-SORT-OUTER)                             
087500         MOVE WS-MRCH-TBL-NAME(WS-SORT-OUTER)                             
087600             TO WS-SWAP-MRCH-NAME                                         
087700         MOVE WS-MRCH-TBL-COUNT(WS-SORT-OUTER)                            
087800             TO WS-SWAP-MRCH-COUNT                                        
087900         MOVE WS-MRCH-TBL-TOTAL(WS-SORT-OUTER)                            
088000             TO WS-SWAP-MRCH-TOTAL                                        
088100         MOVE WS-MRCH-TBL-NAME(WS-SORT-INNER)                             
088200             TO WS-MRCH-TBL-NAME(WS-SORT-OUTER)                           
088300         MOVE WS-MRCH-TBL-COUNT(WS-SORT-INNER)                            
088400             TO WS-MRCH-TBL-COUNT(WS-SORT-OUTER)                          
088500         MOVE WS-MRCH-TBL-TOTAL(WS-SORT-INNER)                            
088600             TO WS-MRCH-TBL-TOTAL(WS-SORT-OUTER)                          
088700         MOVE WS-SWAP-MRCH-NAME                                           
088800             TO WS-MRCH-TBL-NAME(WS-SORT-INNER)                           
088900         MOVE WS-SWAP-MRCH-COUNT                                          
089000             TO WS-MRCH-TBL-COUNT(WS-SORT-INNER)                          
089100         MOVE WS-SWAP-MRCH-TOTAL                                          
089200             TO WS-MRCH-TBL-TOTAL(WS-SORT-INNER)                          
089300     END-IF.                                                              
089400 4120-MERCHANT-SORT-INNER-EXIT.                                           
089500     EXIT.                                                                
089600*    RANK COMES FROM THE CURRENT TABLE POSITION -- VALID                  
089700*    ONLY BECAUSE 4110/4120 JUST SORTED THE TABLE DESCENDING.             
089800 4130-ONE-MERCHANT-LINE-THRU.                                             
089900     MOVE 'MRCH'                       TO TXA-AW-REC-TYPE-CD.             
090000     MOVE WS-MRCH-IDX                  TO TXA-AW-MRCH-RANK.               
090100     MOVE WS-MRCH-TBL-NAME(WS-MRCH-IDX)  TO TXA-AW-MRCH-NAME.             
090200     MOVE WS-MRCH-TBL-COUNT(WS-MRCH-IDX) TO TXA-AW-MRCH-COUNT.            
090300     MOVE WS-MRCH-TBL-TOTAL(WS-MRCH-IDX) TO TXA-AW-MRCH-TOTAL.            
090400     COMPUTE TXA-AW-MRCH-AVG ROUNDED =                                    
090500         WS-MRCH-TBL-TOTAL(WS-MRCH-IDX) /                                 
090600         WS-MRCH-TBL-COUNT(WS-MRCH-IDX).                                  
090700     WRITE TXA-ANALYWORK-REC.                                             
090800     ADD 1 TO WS-ANALY-WRITTEN-CTR.                                       
090900 4130-ONE-MERCHANT-LINE-EXIT.                                             
091000     EXIT.                                                                
091100*----------------------------------------------------------               
091200*    MONTHLY TRENDS -- ASCENDING MONTH ORDER, GROWTH % OVER               
091300*    THE PRIOR MONTH (ONLY WHEN THE PRIOR MONTH TOTAL > 0).               
091400*----------------------------------------------------------               
091500*    09/22/89 JLK -- ADDED THIS PARAGRAPH AND 4230 PER            JLK92289
091600*    CR-1989-140 (MONTHLY-TRENDS REQUEST).                        JLK92289
091700 4200-MONTHLY-TRENDS-THRU.                                                
091800     PERFORM 4210-MONTH-SORT-OUTER-THRU                                   
091900         THRU 4210-MONTH-SORT-OUTER-EXIT                                  
092000         VARYING WS-SORT-OUTER FROM 1 BY 1                                
092100         UNTIL WS-SORT-OUTER > WS-MONTH-COUNT-TBL.                        
092200     MOVE ZERO TO WS-PREV-MNTH-TOTAL.                                     
092300     SET WS-MNTH-IDX TO 1.                                                
092400     PERFORM 4230-ONE-MONTH-LINE-THRU                                     
092500         THRU 4230-ONE-MONTH-LINE-EXIT                                    
092600         VARYING WS-MNTH-IDX FROM 1 BY 1                                  
092700         UNTIL WS-MNTH-IDX > WS-MONTH-COUNT-TBL.                          
092800 4200-MONTHLY-TRENDS-EXIT.                                                
092900     EXIT.                                                                
093000 4210-MONTH-SORT-OUTER-THRU.                                              
093100     PERFORM 4220-MONTH-SORT-INNER-THRU                                   
093200         THRU 4220-MONTH-SORT-INNER-EXIT                                  
093300         VARYING WS-SORT-INNER FROM WS-SORT-OUTER BY 1                    
093400         UNTIL WS-SORT-INNER > WS-MONTH-COUNT-TBL.                        
093500 4210-MONTH-SORT-OUTER-EXIT.                                              
093600     EXIT.                                                                
093700*    ASCENDING THIS TIME (LESS-THAN TEST) SINCE MONTHS                    
093800*    MUST READ LEFT TO RIGHT ON THE TRENDS REPORT.                        
093900 4220-MONTH-SORT-INNER-THRU.                                              
094000     IF WS-MNTH-TBL-KEY(WS-SORT-INNER) <                                  
094100             WS-MNTH-TBL-KEY(WS-SORT-OUTER)                               
094200         MOVE WS-MNTH-TBL-KEY(WS-SORT-OUTER)                              
094300             TO WS-SWAP-MNTH-KEY                                          
094400         MOVE WS-MNTH-TBL-TOTAL(WS-SORT-OUTER)                            
094500             TO WS-SWAP-MNTH-TOTAL                                        
094600         MOVE WS-MNTH-TBL-KEY(WS-SORT-INNER)                              
094700             TO WS-MNTH-TBL-KEY(WS-SORT-OUTER)                            
094800         MOVE WS-MNTH-TBL-TOTAL(WS-SORT-INNER)                            
094900             TO WS-MNTH-TBL-TOTAL(WS-SORT-OUTER)                          
095000         MOVE WS-SWAP-MNTH-KEY                                            
095100             TO WS-MNTH-TBL-KEY(WS-SORT-INNER)                            
095200         MOVE WS-SWAP-MNTH-TOTAL                                          
095300             TO WS-MNTH-TBL-TOTAL(WS-SORT-INNER)                          
095400     END-IF.                                                              
095500 4220-MONTH-SORT-INNER-EXIT.                                              
095600     EXIT.                                                                
095700*    WS-PREV-MNTH-TOTAL CARRIES FORWARD ACROSS INVOCATIONS                
095800*    OF THIS PARAGRAPH -- RESET TO ZERO ONCE IN 4200 BEFORE               
095900*    THE PERFORM VARYING LOOP BEGINS.                                     
096000 4230-ONE-MONTH-LINE-THRU.                                                
096100     MOVE 'MNTH'                        TO TXA-AW-REC-TYPE-CD.            
096200     MOVE WS-MNTH-TBL-KEY(WS-MNTH-IDX)    TO TXA-AW-MNTH-KEY.             
096300     MOVE WS-MNTH-TBL-TOTAL(WS-MNTH-IDX)  TO TXA-AW-MNTH-TOTAL.           
096400     IF WS-PREV-MNTH-TOTAL > 0                                            
096500*    GROWTH PERCENT OVER THE IMMEDIATELY PRIOR MONTH IN                   
096600*    THE SORTED LIST -- NOT A YEAR-OVER-YEAR COMPARISON.                  
096700         COMPUTE WS-GROWTH-WORK ROUNDED =                                 
096800             ((WS-MNTH-TBL-TOTAL(WS-MNTH-IDX) -                           
096900                 WS-PREV-MNTH-TOTAL) / WS-PREV-MNTH-TOTAL) * 100          
097000     ELSE                                                                 
097100         MOVE ZERO TO WS-GROWTH-WORK                                      
097200     END-IF.                                                              
097300     MOVE WS-GROWTH-WORK TO TXA-AW-MNTH-GROWTH-PCT.                       
097400     MOVE WS-MNTH-TBL-TOTAL(WS-MNTH-IDX) TO WS-PREV-MNTH-TOTAL.           
097500     WRITE TXA-ANALYWORK-REC.                                             
097600     ADD 1 TO WS-ANALY-WRITTEN-CTR.                                       
097700 4230-ONE-MONTH-LINE-EXIT.                                                
097800     EXIT.                                                                
097900*----------------------------------------------------------               
098000*    SPENDING SUMMARY -- OVERALL COUNT, TOTAL, AVERAGE AND                
098100*    THE LARGEST SINGLE TRANSACTION SEEN DURING THE LOAD                  
098200*    PASS.  CATEGORY BREAKDOWN AND TOP MERCHANTS ARE ALREADY              
098300*    ON THE WORK FILE FROM THE TWO PRIOR PARAGRAPHS.                      
098400*----------------------------------------------------------               
098500*    09/22/89 JLK -- ADDED PER CR-1989-140                        JLK92289
098600*    (SPENDING-SUMMARY REQUEST).                                  JLK92289
098700 4300-SPENDING-SUMMARY-THRU.                                              
098800     MOVE 'SUMM'                TO TXA-AW-REC-TYPE-CD.                    
098900     MOVE WS-GRAND-COUNT        TO TXA-AW-SUM-TXN-COUNT.                  
099000     MOVE WS-GRAND-TOTAL        TO TXA-AW-SUM-TOTAL.                      
099100     IF WS-GRAND-COUNT > 0                                                
099200         COMPUTE TXA-AW-SUM-AVERAGE ROUNDED =                             
099300             WS-GRAND-TOTAL / WS-GRAND-COUNT                              
099400     ELSE                                                                 
099500         MOVE ZERO TO TXA-AW-SUM-AVERAGE                                  
099600     END-IF.                                                              
099700     MOVE WS-BIG-MERCHANT       TO TXA-AW-SUM-BIG-MRCH.                   
099800     MOVE WS-BIG-AMOUNT         TO TXA-AW-SUM-BIG-AMT.                    
099900     MOVE WS-BIG-DATE           TO TXA-AW-SUM-BIG-DATE.                   
100000     WRITE TXA-ANALYWORK-REC.                                             
100100     ADD 1 TO WS-ANALY-WRITTEN-CTR.                                       
100200 4300-SPENDING-SUMMARY-EXIT.                                              
100300     EXIT.                                                                
100400*----------------------------------------------------------               
100500*    SAVINGS OPPORTUNITIES -- HIGH-RECURRING (PER MERCHANT),              
100600*    DELIVERY AND RIDESHARE (WHOLE-EXTRACT SUMS ACCUMULATED               
100700*    DURING THE LOAD PASS).                                               
100800*----------------------------------------------------------               
100900*    03/06/92 RTM -- ADDED THIS PARAGRAPH AND ITS THREE           RTM30692
101000*    CHILDREN PER CR-1992-027.                                    RTM30692
101100 4400-SAVINGS-OPPS-THRU.                                                  
101200     SET WS-MRCH-IDX TO 1.                                                
101300     PERFORM 4410-HIGH-RECURRING-THRU                                     
101400         THRU 4410-HIGH-RECURRING-EXIT                                    
101500         VARYING WS-MRCH-IDX FROM 1 BY 1                                  
101600         UNTIL WS-MRCH-IDX > WS-MERCHANT-COUNT-TBL.                       
101700     PERFORM 4420-DELIVERY-OPP-THRU                                       
101800         THRU 4420-DELIVERY-OPP-EXIT.                                     
101900     PERFORM 4430-RIDESHARE-OPP-THRU                                      
102000         THRU 4430-RIDESHARE-OPP-EXIT.                                    
102100 4400-SAVINGS-OPPS-EXIT.                                                  
102200     EXIT.                                                                
102300*    THRESHOLDS ($50 AVG, 3+ HITS) SET BY CARD SERVICES --                
102400*    SEE CR-1992-027.  NOT CONFIGURABLE FROM A PARM CARD.                 
102500 4410-HIGH-RECURRING-THRU.                                                
102600     IF WS-MRCH-TBL-COUNT(WS-MRCH-IDX) < 3                                
102700         GO TO 4410-HIGH-RECURRING-EXIT                                   
102800     END-IF.                                                              
102900     COMPUTE WS-MEAN-WORK ROUNDED =                                       
103000         WS-MRCH-TBL-TOTAL(WS-MRCH-IDX) /                                 
103100         WS-MRCH-TBL-COUNT(WS-MRCH-IDX).                                  
103200*    $50 AVERAGE-TICKET THRESHOLD -- CR-1992-027.                         
103300     IF WS-MEAN-WORK > 50.00                                              
103400         MOVE 'SAVE'                  TO TXA-AW-REC-TYPE-CD               
103500         MOVE 'HIGH-RECURRING'        TO TXA-AW-SAV-TYPE-CD               
103600         MOVE WS-MRCH-TBL-NAME(WS-MRCH-IDX)                               
103700             TO TXA-AW-SAV-LABEL                                          
103800         MOVE WS-MEAN-WORK            TO TXA-AW-SAV-CURRENT               
103900         COMPUTE TXA-AW-SAV-ESTIMATE ROUNDED =                            
104000             WS-MEAN-WORK * 12                                            
104100         WRITE TXA-ANALYWORK-REC                                          
104200         ADD 1 TO WS-ANALY-WRITTEN-CTR                                    
104300     END-IF.                                                              
104400 4410-HIGH-RECURRING-EXIT.                                                
104500     EXIT.                                                                
104600*    $200 THRESHOLD, 30% ESTIMATED SAVINGS IF THE CUSTOMER                
104700*    SWITCHED TO GROCERY PICKUP -- CARD SERVICES' FIGURE.                 
104800 4420-DELIVERY-OPP-THRU.                                                  
104900*    $200 THRESHOLD -- CR-1992-027.                                       
105000     IF WS-DELIVERY-SUM > 200.00                                          
105100         MOVE 'SAVE'                  TO TXA-AW-REC-TYPE-CD               
105200         MOVE 'DELIVERY      '        TO TXA-AW-SAV-TYPE-CD               
105300         MOVE 'FOOD DELIVERY SERVICES'                                    
105400             TO TXA-AW-SAV-LABEL                                          
105500         MOVE WS-DELIVERY-SUM         TO TXA-AW-SAV-CURRENT               
105600         COMPUTE TXA-AW-SAV-ESTIMATE ROUNDED =                            
105700             WS-DELIVERY-SUM * 0.30                                       
105800         WRITE TXA-ANALYWORK-REC                                          
105900         ADD 1 TO WS-ANALY-WRITTEN-CTR                                    
106000     END-IF.                                                              
106100 4420-DELIVERY-OPP-EXIT.                                                  
106200     EXIT.                                                                
106300*    $300 THRESHOLD, 50% ESTIMATED SAVINGS IF THE CUSTOMER                
106400*    SWITCHED TO A TRANSIT PASS -- CARD SERVICES' FIGURE.                 
106500 4430-RIDESHARE-OPP-THRU.                                                 
106600*    $300 THRESHOLD -- CR-1992-027.                                       
106700     IF WS-RIDESHARE-SUM > 300.00                                         
106800         MOVE 'SAVE'                  TO TXA-AW-REC-TYPE-CD               
106900         MOVE 'RIDESHARE     '        TO TXA-AW-SAV-TYPE-CD               
107000         MOVE 'RIDESHARE SERVICES'                                        
107100             TO TXA-AW-SAV-LABEL                                          
107200         MOVE WS-RIDESHARE-SUM        TO TXA-AW-SAV-CURRENT               
107300         COMPUTE TXA-AW-SAV-ESTIMATE ROUNDED =                            
107400             WS-RIDESHARE-SUM * 0.50                                      
107500         WRITE TXA-ANALYWORK-REC                                          
107600         ADD 1 TO WS-ANALY-WRITTEN-CTR                                    
107700     END-IF.                                                              
107800 4430-RIDESHARE-OPP-EXIT.                                                 
107900     EXIT.                                                                
108000*----------------------------------------------------------               
108100*    SPENDING VELOCITY -- MONTH TABLE IS ALREADY ASCENDING                
108200*    FROM 4200 ABOVE.  SPLIT AT THE MIDPOINT, COMPARE HALF-               
108300*    MEANS, CLASSIFY THE TREND.                                           
108400*----------------------------------------------------------               
108500*    08/05/95 PAC -- ADDED PER CR-1995-088.                       PAC80595
108600 4500-VELOCITY-THRU.                                                      
108700     IF WS-MONTH-COUNT-TBL < 2                                            
108800         MOVE 'VELO'                TO TXA-AW-REC-TYPE-CD                 
108900         MOVE ZERO                  TO TXA-AW-VEL-FIRST-MEAN              
109000         MOVE ZERO                  TO TXA-AW-VEL-SECOND-MEAN             
109100         MOVE 'STABLE    '          TO TXA-AW-VEL-TREND-CD                
109200         WRITE TXA-ANALYWORK-REC                                          
109300         ADD 1 TO WS-ANALY-WRITTEN-CTR                                    
109400         GO TO 4500-VELOCITY-EXIT                                         
109500     END-IF.                                                              
109600*    INTEGER DIVIDE TRUNCATES -- AN ODD MONTH COUNT PUTS                  
109700*    THE EXTRA MONTH IN THE SECOND HALF.                                  
109800     COMPUTE WS-MID-POINT = WS-MONTH-COUNT-TBL / 2.                       
109900     MOVE ZERO TO WS-FIRST-HALF-SUM WS-SECOND-HALF-SUM.                   
110000     SET WS-MNTH-IDX TO 1.                                                
110100     PERFORM 4510-ADD-FIRST-HALF-THRU                                     
110200         THRU 4510-ADD-FIRST-HALF-EXIT                                    
110300         VARYING WS-MNTH-IDX FROM 1 BY 1                                  
110400         UNTIL WS-MNTH-IDX > WS-MID-POINT.                                
110500     PERFORM 4520-ADD-SECOND-HALF-THRU                                    
110600         THRU 4520-ADD-SECOND-HALF-EXIT                                   
110700         VARYING WS-MNTH-IDX FROM WS-MID-POINT + 1 BY 1                   
110800         UNTIL WS-MNTH-IDX > WS-MONTH-COUNT-TBL.                          
110900     COMPUTE WS-FIRST-HALF-MEAN ROUNDED =                                 
111000         WS-FIRST-HALF-SUM / WS-MID-POINT.                                
111100     COMPUTE WS-SECOND-HALF-MEAN ROUNDED =                                
111200         WS-SECOND-HALF-SUM / (WS-MONTH-COUNT-TBL - WS-MID-POINT).        
111300     MOVE 'VELO'                        TO TXA-AW-REC-TYPE-CD.            
111400     MOVE WS-FIRST-HALF-MEAN            TO TXA-AW-VEL-FIRST-MEAN.         
111500     MOVE WS-SECOND-HALF-MEAN           TO TXA-AW-VEL-SECOND-MEAN.        
111600*    10% BAND EACH WAY DEFINES 'STABLE' -- CR-1995-088.                   
111700     IF WS-SECOND-HALF-MEAN > WS-FIRST-HALF-MEAN * 1.10                   
111800         MOVE 'INCREASING' TO TXA-AW-VEL-TREND-CD                         
111900     ELSE                                                                 
112000         IF WS-SECOND-HALF-MEAN < WS-FIRST-HALF-MEAN * 0.90               
112100             MOVE 'DECREASING' TO TXA-AW-VEL-TREND-CD                     
112200         ELSE                                                             
112300             MOVE 'STABLE    ' TO TXA-AW-VEL-TREND-CD                     
112400         END-IF                                                           
112500     END-IF.                                                              
112600     WRITE TXA-ANALYWORK-REC.                                             
112700     ADD 1 TO WS-ANALY-WRITTEN-CTR.                                       
112800 4500-VELOCITY-EXIT.                                                      
112900     EXIT.                                                                
113000*    ONE ADD PER MONTH IN THE FIRST HALF OF THE TABLE.                    
113100 4510-ADD-FIRST-HALF-THRU.                                                
113200     ADD WS-MNTH-TBL-TOTAL(WS-MNTH-IDX) TO WS-FIRST-HALF-SUM.             
113300 4510-ADD-FIRST-HALF-EXIT.                                                
113400     EXIT.                                                                
113500*    ONE ADD PER MONTH IN THE SECOND HALF OF THE TABLE.                   
113600 4520-ADD-SECOND-HALF-THRU.                                               
113700     ADD WS-MNTH-TBL-TOTAL(WS-MNTH-IDX) TO WS-SECOND-HALF-SUM.            
113800 4520-ADD-SECOND-HALF-EXIT.                                               
113900     EXIT.                                                                
114000 9000-TERMINATE-THRU.                                                     
114100     CLOSE CATG-TXN-FILE.                                                 
114200     CLOSE ANALY-OUT-FILE.                                                
114300     DISPLAY 'TXA-SPEND-ANALYTICS READ    ' WS-TXN-READ-CTR.              
114400     DISPLAY 'TXA-SPEND-ANALYTICS WRITTEN ' WS-ANALY-WRITTEN-CTR.         
114500 9000-TERMINATE-EXIT.                                                     
114600     EXIT.                                                                
114700                                                                          
