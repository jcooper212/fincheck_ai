000100*----------------------------------------------------------               
000200*TXA.CATRULES.CPY                                                         
000300*CATEGORY / KEYWORD RULE TABLE FOR THE SPENDING                           
000400*CATEGORIZER (TXA-CATEGORIZER, TXA.TIP10.CBL).  ONE FILLER                
000500*BLOCK PER KEYWORD -- ORDER IS SIGNIFICANT.  CATEGORIES ARE               
000600*SCANNED TOP TO BOTTOM AND, WITHIN A CATEGORY, KEYWORDS TOP               
000700*TO BOTTOM.  FIRST SUBSTRING MATCH ON THE LOWERED MERCHANT                
000800*PLUS DESCRIPTION STRING WINS.  DO NOT RE-SORT THIS TABLE,                
000900*THE ORDER IS THE CONTRACT.  KEYWORDS ARE STORED LOWERCASE;               
001000*THE CATEGORIZER LOWERS THE SCAN STRING BEFORE COMPARING.                 
001100*THE TRAILING 2-DIGIT COUNT IS THE KEYWORD'S ACTUAL LENGTH,               
001200*USED TO REFERENCE-MODIFY THE SPACE-PADDED PIC X(15) SLOT                 
001300*SO INSPECT ... TALLYING DOES NOT MATCH ON TRAILING BLANKS.               
001400*----------------------------------------------------------               
001500 01  TXA-CATEGORY-RULES.                                                  
001600     03  FILLER.                                                          
001700         05  FILLER      PIC X(28) VALUE                                  
001800             'Food & Dining'.                                             
001900         05  FILLER      PIC X(15) VALUE 'restaurant'.                    
002000         05  FILLER      PIC 9(02) VALUE 10.                              
002100     03  FILLER.                                                          
002200         05  FILLER      PIC X(28) VALUE                                  
002300             'Food & Dining'.                                             
002400         05  FILLER      PIC X(15) VALUE 'cafe'.                          
002500         05  FILLER      PIC 9(02) VALUE 04.                              
002600     03  FILLER.                                                          
002700         05  FILLER      PIC X(28) VALUE                                  
002800             'Food & Dining'.                                             
002900         05  FILLER      PIC X(15) VALUE 'coffee'.                        
003000         05  FILLER      PIC 9(02) VALUE 06.                              
003100     03  FILLER.                                                          
003200         05  FILLER      PIC X(28) VALUE                                  
003300             'Food & Dining'.                                             
003400         05  FILLER      PIC X(15) VALUE 'starbucks'.                     
003500         05  FILLER      PIC 9(02) VALUE 09.                              
003600     03  FILLER.                                                          
003700         05  FILLER      PIC X(28) VALUE                                  
003800             'Food & Dining'.                                             
003900         05  FILLER      PIC X(15) VALUE 'chipotle'.                      
004000         05  FILLER      PIC 9(02) VALUE 08.                              
004100     03  FILLER.                                                          
004200         05  FILLER      PIC X(28) VALUE                                  
004300             'Food & Dining'.                                             
004400         05  FILLER      PIC X(15) VALUE 'mcdonalds'.                     
004500         05  FILLER      PIC 9(02) VALUE 09.                              
004600     03  FILLER.                                                          
004700         05  FILLER      PIC X(28) VALUE                                  
004800             'Food & Dining'.                                             
004900         05  FILLER      PIC X(15) VALUE 'burger'.                        
005000         05  FILLER      PIC 9(02) VALUE 06.                              
005100     03  FILLER.                                                          
005200         05  FILLER      PIC X(28) VALUE                                  
005300             'Food & Dining'.                                             
005400         05  FILLER      PIC X(15) VALUE 'pizza'.                         
005500         05  FILLER      PIC 9(02) VALUE 05.                              
005600     03  FILLER.                                                          
005700         05  FILLER      PIC X(28) VALUE                                  
005800             'Food & Dining'.                                             
005900         05  FILLER      PIC X(15) VALUE 'sushi'.                         
006000         05  FILLER      PIC 9(02) VALUE 05.                              
006100     03  FILLER.                                                          
006200         05  FILLER      PIC X(28) VALUE                                  
006300             'Food & Dining'.                                             
006400         05  FILLER      PIC X(15) VALUE 'diner'.                         
006500         05  FILLER      PIC 9(02) VALUE 05.                              
006600     03  FILLER.                                                          
006700         05  FILLER      PIC X(28) VALUE                                  
006800             'Food & Dining'.                                             
006900         05  FILLER      PIC X(15) VALUE 'grill'.                         
007000         05  FILLER      PIC 9(02) VALUE 05.                              
007100     03  FILLER.                                                          
007200         05  FILLER      PIC X(28) VALUE                                  
007300             'Food & Dining'.                                             
007400         05  FILLER      PIC X(15) VALUE 'kitchen'.                       
007500         05  FILLER      PIC 9(02) VALUE 07.                              
007600     03  FILLER.                                                          
007700         05  FILLER      PIC X(28) VALUE                                  
007800             'Food & Dining'.                                             
007900         05  FILLER      PIC X(15) VALUE 'bistro'.                        
008000         05  FILLER      PIC 9(02) VALUE 06.                              
008100     03  FILLER.                                                          
008200         05  FILLER      PIC X(28) VALUE                                  
008300             'Food & Dining'.                                             
008400         05  FILLER      PIC X(15) VALUE 'food'.                          
008500         05  FILLER      PIC 9(02) VALUE 04.                              
008600     03  FILLER.                                                          
008700         05  FILLER      PIC X(28) VALUE                                  
008800             'Food & Dining'.                                             
008900         05  FILLER      PIC X(15) VALUE 'grocery'.                       
009000         05  FILLER      PIC 9(02) VALUE 07.                              
009100     03  FILLER.                                                          
009200         05  FILLER      PIC X(28) VALUE                                  
009300             'Food & Dining'.                                             
009400         05  FILLER      PIC X(15) VALUE 'whole foods'.                   
009500         05  FILLER      PIC 9(02) VALUE 11.                              
009600     03  FILLER.                                                          
009700         05  FILLER      PIC X(28) VALUE                                  
009800             'Food & Dining'.                                             
009900         05  FILLER      PIC X(15) VALUE 'trader joe'.                    
010000         05  FILLER      PIC 9(02) VALUE 10.                              
010100     03  FILLER.                                                          
010200         05  FILLER      PIC X(28) VALUE                                  
010300             'Food & Dining'.                                             
010400         05  FILLER      PIC X(15) VALUE 'safeway'.                       
010500         05  FILLER      PIC 9(02) VALUE 07.                              
010600     03  FILLER.                                                          
010700         05  FILLER      PIC X(28) VALUE                                  
010800             'Food & Dining'.                                             
010900         05  FILLER      PIC X(15) VALUE 'kroger'.                        
011000         05  FILLER      PIC 9(02) VALUE 06.                              
011100     03  FILLER.                                                          
011200         05  FILLER      PIC X(28) VALUE                                  
011300             'Food & Dining'.                                             
011400         05  FILLER      PIC X(15) VALUE 'walmart'.                       
011500         05  FILLER      PIC 9(02) VALUE 07.                              
011600     03  FILLER.                                                          
011700         05  FILLER      PIC X(28) VALUE                                  
011800             'Food & Dining'.                                             
011900         05  FILLER      PIC X(15) VALUE 'target'.                        
012000         05  FILLER      PIC 9(02) VALUE 06.                              
012100     03  FILLER.                                                          
012200         05  FILLER      PIC X(28) VALUE                                  
012300             'Food & Dining'.                                             
012400         05  FILLER      PIC X(15) VALUE 'costco'.                        
012500         05  FILLER      PIC 9(02) VALUE 06.                              
012600     03  FILLER.                                                          
012700         05  FILLER      PIC X(28) VALUE                                  
012800             'Food & Dining'.                                             
012900         05  FILLER      PIC X(15) VALUE 'publix'.                        
013000         05  FILLER      PIC 9(02) VALUE 06.                              
013100     03  FILLER.                                                          
013200         05  FILLER      PIC X(28) VALUE                                  
013300             'Food & Dining'.                                             
013400         05  FILLER      PIC X(15) VALUE 'wegmans'.                       
013500         05  FILLER      PIC 9(02) VALUE 07.                              
013600     03  FILLER.                                                          
013700         05  FILLER      PIC X(28) VALUE                                  
013800             'Food & Dining'.                                             
013900         05  FILLER      PIC X(15) VALUE 'albertsons'.                    
014000         05  FILLER      PIC 9(02) VALUE 10.                              
014100     03  FILLER.                                                          
014200         05  FILLER      PIC X(28) VALUE                                  
014300             'Food & Dining'.                                             
014400         05  FILLER      PIC X(15) VALUE 'uber eats'.                     
014500         05  FILLER      PIC 9(02) VALUE 09.                              
014600     03  FILLER.                                                          
014700         05  FILLER      PIC X(28) VALUE                                  
014800             'Food & Dining'.                                             
014900         05  FILLER      PIC X(15) VALUE 'doordash'.                      
015000         05  FILLER      PIC 9(02) VALUE 08.                              
015100     03  FILLER.                                                          
015200         05  FILLER      PIC X(28) VALUE                                  
015300             'Food & Dining'.                                             
015400         05  FILLER      PIC X(15) VALUE 'grubhub'.                       
015500         05  FILLER      PIC 9(02) VALUE 07.                              
015600     03  FILLER.                                                          
015700         05  FILLER      PIC X(28) VALUE                                  
015800             'Food & Dining'.                                             
015900         05  FILLER      PIC X(15) VALUE 'postmates'.                     
016000         05  FILLER      PIC 9(02) VALUE 09.                              
016100     03  FILLER.                                                          
016200         05  FILLER      PIC X(28) VALUE                                  
016300             'Food & Dining'.                                             
016400         05  FILLER      PIC X(15) VALUE 'delivery'.                      
016500         05  FILLER      PIC 9(02) VALUE 08.                              
016600     03  FILLER.                                                          
016700         05  FILLER      PIC X(28) VALUE                                  
016800             'Transportation'.                                            
016900         05  FILLER      PIC X(15) VALUE 'uber'.                          
017000         05  FILLER      PIC 9(02) VALUE 04.                              
017100     03  FILLER.                                                          
017200         05  FILLER      PIC X(28) VALUE                                  
017300             'Transportation'.                                            
017400         05  FILLER      PIC X(15) VALUE 'lyft'.                          
017500         05  FILLER      PIC 9(02) VALUE 04.                              
017600     03  FILLER.                                                          
017700         05  FILLER      PIC X(28) VALUE                                  
017800             'Transportation'.                                            
017900         05  FILLER      PIC X(15) VALUE 'taxi'.                          
018000         05  FILLER      PIC 9(02) VALUE 04.                              
018100     03  FILLER.                                                          
018200         05  FILLER      PIC X(28) VALUE                                  
018300             'Transportation'.                                            
018400         05  FILLER      PIC X(15) VALUE 'gas'.                           
018500         05  FILLER      PIC 9(02) VALUE 03.                              
018600     03  FILLER.                                                          
018700         05  FILLER      PIC X(28) VALUE                                  
018800             'Transportation'.                                            
018900         05  FILLER      PIC X(15) VALUE 'fuel'.                          
019000         05  FILLER      PIC 9(02) VALUE 04.                              
019100     03  FILLER.                                                          
019200         05  FILLER      PIC X(28) VALUE                                  
019300             'Transportation'.                                            
019400         05  FILLER      PIC X(15) VALUE 'shell'.                         
019500         05  FILLER      PIC 9(02) VALUE 05.                              
019600     03  FILLER.                                                          
019700         05  FILLER      PIC X(28) VALUE                                  
019800             'Transportation'.                                            
019900         05  FILLER      PIC X(15) VALUE 'chevron'.                       
020000         05  FILLER      PIC 9(02) VALUE 07.                              
020100     03  FILLER.                                                          
020200         05  FILLER      PIC X(28) VALUE                                  
020300             'Transportation'.                                            
020400         05  FILLER      PIC X(15) VALUE 'exxon'.                         
020500         05  FILLER      PIC 9(02) VALUE 05.                              
020600     03  FILLER.                                                          
020700         05  FILLER      PIC X(28) VALUE                                  
020800             'Transportation'.                                            
020900         05  FILLER      PIC X(15) VALUE 'bp'.                            
021000         05  FILLER      PIC 9(02) VALUE 02.                              
021100     03  FILLER.                                                          
021200         05  FILLER      PIC X(28) VALUE                                  
021300             'Transportation'.                                            
021400         05  FILLER      PIC X(15) VALUE 'mobil'.                         
021500         05  FILLER      PIC 9(02) VALUE 05.                              
021600     03  FILLER.                                                          
021700         05  FILLER      PIC X(28) VALUE                                  
021800             'Transportation'.                                            
021900         05  FILLER      PIC X(15) VALUE 'parking'.                       
022000         05  FILLER      PIC 9(02) VALUE 07.                              
022100     03  FILLER.                                                          
022200         05  FILLER      PIC X(28) VALUE                                  
022300             'Transportation'.                                            
022400         05  FILLER      PIC X(15) VALUE 'metro'.                         
022500         05  FILLER      PIC 9(02) VALUE 05.                              
022600     03  FILLER.                                                          
022700         05  FILLER      PIC X(28) VALUE                                  
022800             'Transportation'.                                            
022900         05  FILLER      PIC X(15) VALUE 'transit'.                       
023000         05  FILLER      PIC 9(02) VALUE 07.                              
023100     03  FILLER.                                                          
023200         05  FILLER      PIC X(28) VALUE                                  
023300             'Transportation'.                                            
023400         05  FILLER      PIC X(15) VALUE 'train'.                         
023500         05  FILLER      PIC 9(02) VALUE 05.                              
023600     03  FILLER.                                                          
023700         05  FILLER      PIC X(28) VALUE                                  
023800             'Transportation'.                                            
023900         05  FILLER      PIC X(15) VALUE 'bus'.                           
024000         05  FILLER      PIC 9(02) VALUE 03.                              
024100     03  FILLER.                                                          
024200         05  FILLER      PIC X(28) VALUE                                  
024300             'Transportation'.                                            
024400         05  FILLER      PIC X(15) VALUE 'airline'.                       
024500         05  FILLER      PIC 9(02) VALUE 07.                              
024600     03  FILLER.                                                          
024700         05  FILLER      PIC X(28) VALUE                                  
024800             'Transportation'.                                            
024900         05  FILLER      PIC X(15) VALUE 'flight'.                        
025000         05  FILLER      PIC 9(02) VALUE 06.                              
025100     03  FILLER.                                                          
025200         05  FILLER      PIC X(28) VALUE                                  
025300             'Transportation'.                                            
025400         05  FILLER      PIC X(15) VALUE 'car rental'.                    
025500         05  FILLER      PIC 9(02) VALUE 10.                              
025600     03  FILLER.                                                          
025700         05  FILLER      PIC X(28) VALUE                                  
025800             'Transportation'.                                            
025900         05  FILLER      PIC X(15) VALUE 'hertz'.                         
026000         05  FILLER      PIC 9(02) VALUE 05.                              
026100     03  FILLER.                                                          
026200         05  FILLER      PIC X(28) VALUE                                  
026300             'Transportation'.                                            
026400         05  FILLER      PIC X(15) VALUE 'enterprise'.                    
026500         05  FILLER      PIC 9(02) VALUE 10.                              
026600     03  FILLER.                                                          
026700         05  FILLER      PIC X(28) VALUE                                  
026800             'Transportation'.                                            
026900         05  FILLER      PIC X(15) VALUE 'avis'.                          
027000         05  FILLER      PIC 9(02) VALUE 04.                              
027100     03  FILLER.                                                          
027200         05  FILLER      PIC X(28) VALUE                                  
027300             'Entertainment'.                                             
027400         05  FILLER      PIC X(15) VALUE 'netflix'.                       
027500         05  FILLER      PIC 9(02) VALUE 07.                              
027600     03  FILLER.                                                          
027700         05  FILLER      PIC X(28) VALUE                                  
027800             'Entertainment'.                                             
027900         05  FILLER      PIC X(15) VALUE 'spotify'.                       
028000         05  FILLER      PIC 9(02) VALUE 07.                              
028100     03  FILLER.                                                          
028200         05  FILLER      PIC X(28) VALUE                                  
028300             'Entertainment'.                                             
028400         05  FILLER      PIC X(15) VALUE 'hulu'.                          
028500         05  FILLER      PIC 9(02) VALUE 04.                              
028600     03  FILLER.                                                          
028700         05  FILLER      PIC X(28) VALUE                                  
028800             'Entertainment'.                                             
028900         05  FILLER      PIC X(15) VALUE 'disney'.                        
029000         05  FILLER      PIC 9(02) VALUE 06.                              
029100     03  FILLER.                                                          
029200         05  FILLER      PIC X(28) VALUE                                  
029300             'Entertainment'.                                             
029400         05  FILLER      PIC X(15) VALUE 'hbo'.                           
029500         05  FILLER      PIC 9(02) VALUE 03.                              
029600     03  FILLER.                                                          
029700         05  FILLER      PIC X(28) VALUE                                  
029800             'Entertainment'.                                             
029900         05  FILLER      PIC X(15) VALUE 'amazon prime'.                  
030000         05  FILLER      PIC 9(02) VALUE 12.                              
030100     03  FILLER.                                                          
030200         05  FILLER      PIC X(28) VALUE                                  
030300             'Entertainment'.                                             
030400         05  FILLER      PIC X(15) VALUE 'apple music'.                   
030500         05  FILLER      PIC 9(02) VALUE 11.                              
030600     03  FILLER.                                                          
030700         05  FILLER      PIC X(28) VALUE                                  
030800             'Entertainment'.                                             
030900         05  FILLER      PIC X(15) VALUE 'youtube'.                       
031000         05  FILLER      PIC 9(02) VALUE 07.                              
031100     03  FILLER.                                                          
031200         05  FILLER      PIC X(28) VALUE                                  
031300             'Entertainment'.                                             
031400         05  FILLER      PIC X(15) VALUE 'twitch'.                        
031500         05  FILLER      PIC 9(02) VALUE 06.                              
031600     03  FILLER.                                                          
031700         05  FILLER      PIC X(28) VALUE                                  
031800             'Entertainment'.                                             
031900         05  FILLER      PIC X(15) VALUE 'movie'.                         
032000         05  FILLER      PIC 9(02) VALUE 05.                              
032100     03  FILLER.                                                          
032200         05  FILLER      PIC X(28) VALUE                                  
032300             'Entertainment'.                                             
032400         05  FILLER      PIC X(15) VALUE 'theater'.                       
032500         05  FILLER      PIC 9(02) VALUE 07.                              
032600     03  FILLER.                                                          
032700         05  FILLER      PIC X(28) VALUE                                  
032800             'Entertainment'.                                             
032900         05  FILLER      PIC X(15) VALUE 'cinema'.                        
033000         05  FILLER      PIC 9(02) VALUE 06.                              
033100     03  FILLER.                                                          
033200         05  FILLER      PIC X(28) VALUE                                  
033300             'Entertainment'.                                             
033400         05  FILLER      PIC X(15) VALUE 'concert'.                       
033500         05  FILLER      PIC 9(02) VALUE 07.                              
033600     03  FILLER.                                                          
033700         05  FILLER      PIC X(28) VALUE                                  
033800             'Entertainment'.                                             
033900         05  FILLER      PIC X(15) VALUE 'ticket'.                        
034000         05  FILLER      PIC 9(02) VALUE 06.                              
034100     03  FILLER.                                                          
034200         05  FILLER      PIC X(28) VALUE                                  
034300             'Entertainment'.                                             
034400         05  FILLER      PIC X(15) VALUE 'event'.                         
034500         05  FILLER      PIC 9(02) VALUE 05.                              
034600     03  FILLER.                                                          
034700         05  FILLER      PIC X(28) VALUE                                  
034800             'Entertainment'.                                             
034900         05  FILLER      PIC X(15) VALUE 'game'.                          
035000         05  FILLER      PIC 9(02) VALUE 04.                              
035100     03  FILLER.                                                          
035200         05  FILLER      PIC X(28) VALUE                                  
035300             'Entertainment'.                                             
035400         05  FILLER      PIC X(15) VALUE 'playstation'.                   
035500         05  FILLER      PIC 9(02) VALUE 11.                              
035600     03  FILLER.                                                          
035700         05  FILLER      PIC X(28) VALUE                                  
035800             'Entertainment'.                                             
035900         05  FILLER      PIC X(15) VALUE 'xbox'.                          
036000         05  FILLER      PIC 9(02) VALUE 04.                              
036100     03  FILLER.                                                          
036200         05  FILLER      PIC X(28) VALUE                                  
036300             'Entertainment'.                                             
036400         05  FILLER      PIC X(15) VALUE 'steam'.                         
036500         05  FILLER      PIC 9(02) VALUE 05.                              
036600     03  FILLER.                                                          
036700         05  FILLER      PIC X(28) VALUE                                  
036800             'Entertainment'.                                             
036900         05  FILLER      PIC X(15) VALUE 'bar'.                           
037000         05  FILLER      PIC 9(02) VALUE 03.                              
037100     03  FILLER.                                                          
037200         05  FILLER      PIC X(28) VALUE                                  
037300             'Entertainment'.                                             
037400         05  FILLER      PIC X(15) VALUE 'club'.                          
037500         05  FILLER      PIC 9(02) VALUE 04.                              
037600     03  FILLER.                                                          
037700         05  FILLER      PIC X(28) VALUE                                  
037800             'Entertainment'.                                             
037900         05  FILLER      PIC X(15) VALUE 'lounge'.                        
038000         05  FILLER      PIC 9(02) VALUE 06.                              
038100     03  FILLER.                                                          
038200         05  FILLER      PIC X(28) VALUE                                  
038300             'Shopping'.                                                  
038400         05  FILLER      PIC X(15) VALUE 'amazon'.                        
038500         05  FILLER      PIC 9(02) VALUE 06.                              
038600     03  FILLER.                                                          
038700         05  FILLER      PIC X(28) VALUE                                  
038800             'Shopping'.                                                  
038900         05  FILLER      PIC X(15) VALUE 'ebay'.                          
039000         05  FILLER      PIC 9(02) VALUE 04.                              
039100     03  FILLER.                                                          
039200         05  FILLER      PIC X(28) VALUE                                  
039300             'Shopping'.                                                  
039400         05  FILLER      PIC X(15) VALUE 'etsy'.                          
039500         05  FILLER      PIC 9(02) VALUE 04.                              
039600     03  FILLER.                                                          
039700         05  FILLER      PIC X(28) VALUE                                  
039800             'Shopping'.                                                  
039900         05  FILLER      PIC X(15) VALUE 'shop'.                          
040000         05  FILLER      PIC 9(02) VALUE 04.                              
040100     03  FILLER.                                                          
040200         05  FILLER      PIC X(28) VALUE                                  
040300             'Shopping'.                                                  
040400         05  FILLER      PIC X(15) VALUE 'store'.                         
040500         05  FILLER      PIC 9(02) VALUE 05.                              
040600     03  FILLER.                                                          
040700         05  FILLER      PIC X(28) VALUE                                  
040800             'Shopping'.                                                  
040900         05  FILLER      PIC X(15) VALUE 'mall'.                          
041000         05  FILLER      PIC 9(02) VALUE 04.                              
041100     03  FILLER.                                                          
041200         05  FILLER      PIC X(28) VALUE                                  
041300             'Shopping'.                                                  
041400         05  FILLER      PIC X(15) VALUE 'boutique'.                      
041500         05  FILLER      PIC 9(02) VALUE 08.                              
041600     03  FILLER.                                                          
041700         05  FILLER      PIC X(28) VALUE                                  
041800             'Shopping'.                                                  
041900         05  FILLER      PIC X(15) VALUE 'clothing'.                      
042000         05  FILLER      PIC 9(02) VALUE 08.                              
042100     03  FILLER.                                                          
042200         05  FILLER      PIC X(28) VALUE                                  
042300             'Shopping'.                                                  
042400         05  FILLER      PIC X(15) VALUE 'apparel'.                       
042500         05  FILLER      PIC 9(02) VALUE 07.                              
042600     03  FILLER.                                                          
042700         05  FILLER      PIC X(28) VALUE                                  
042800             'Shopping'.                                                  
042900         05  FILLER      PIC X(15) VALUE 'fashion'.                       
043000         05  FILLER      PIC 9(02) VALUE 07.                              
043100     03  FILLER.                                                          
043200         05  FILLER      PIC X(28) VALUE                                  
043300             'Shopping'.                                                  
043400         05  FILLER      PIC X(15) VALUE 'shoes'.                         
043500         05  FILLER      PIC 9(02) VALUE 05.                              
043600     03  FILLER.                                                          
043700         05  FILLER      PIC X(28) VALUE                                  
043800             'Shopping'.                                                  
043900         05  FILLER      PIC X(15) VALUE 'nike'.                          
044000         05  FILLER      PIC 9(02) VALUE 04.                              
044100     03  FILLER.                                                          
044200         05  FILLER      PIC X(28) VALUE                                  
044300             'Shopping'.                                                  
044400         05  FILLER      PIC X(15) VALUE 'adidas'.                        
044500         05  FILLER      PIC 9(02) VALUE 06.                              
044600     03  FILLER.                                                          
044700         05  FILLER      PIC X(28) VALUE                                  
044800             'Shopping'.                                                  
044900         05  FILLER      PIC X(15) VALUE 'electronics'.                   
045000         05  FILLER      PIC 9(02) VALUE 11.                              
045100     03  FILLER.                                                          
045200         05  FILLER      PIC X(28) VALUE                                  
045300             'Shopping'.                                                  
045400         05  FILLER      PIC X(15) VALUE 'best buy'.                      
045500         05  FILLER      PIC 9(02) VALUE 08.                              
045600     03  FILLER.                                                          
045700         05  FILLER      PIC X(28) VALUE                                  
045800             'Shopping'.                                                  
045900         05  FILLER      PIC X(15) VALUE 'apple store'.                   
046000         05  FILLER      PIC 9(02) VALUE 11.                              
046100     03  FILLER.                                                          
046200         05  FILLER      PIC X(28) VALUE                                  
046300             'Shopping'.                                                  
046400         05  FILLER      PIC X(15) VALUE 'furniture'.                     
046500         05  FILLER      PIC 9(02) VALUE 09.                              
046600     03  FILLER.                                                          
046700         05  FILLER      PIC X(28) VALUE                                  
046800             'Shopping'.                                                  
046900         05  FILLER      PIC X(15) VALUE 'home depot'.                    
047000         05  FILLER      PIC 9(02) VALUE 10.                              
047100     03  FILLER.                                                          
047200         05  FILLER      PIC X(28) VALUE                                  
047300             'Shopping'.                                                  
047400         05  FILLER      PIC X(15) VALUE 'lowes'.                         
047500         05  FILLER      PIC 9(02) VALUE 05.                              
047600     03  FILLER.                                                          
047700         05  FILLER      PIC X(28) VALUE                                  
047800             'Shopping'.                                                  
047900         05  FILLER      PIC X(15) VALUE 'ikea'.                          
048000         05  FILLER      PIC 9(02) VALUE 04.                              
048100     03  FILLER.                                                          
048200         05  FILLER      PIC X(28) VALUE                                  
048300             'Shopping'.                                                  
048400         05  FILLER      PIC X(15) VALUE 'department'.                    
048500         05  FILLER      PIC 9(02) VALUE 10.                              
048600     03  FILLER.                                                          
048700         05  FILLER      PIC X(28) VALUE                                  
048800             'Subscriptions & Memberships'.                               
048900         05  FILLER      PIC X(15) VALUE 'subscription'.                  
049000         05  FILLER      PIC 9(02) VALUE 12.                              
049100     03  FILLER.                                                          
049200         05  FILLER      PIC X(28) VALUE                                  
049300             'Subscriptions & Memberships'.                               
049400         05  FILLER      PIC X(15) VALUE 'membership'.                    
049500         05  FILLER      PIC 9(02) VALUE 10.                              
049600     03  FILLER.                                                          
049700         05  FILLER      PIC X(28) VALUE                                  
049800             'Subscriptions & Memberships'.                               
049900         05  FILLER      PIC X(15) VALUE 'gym'.                           
050000         05  FILLER      PIC 9(02) VALUE 03.                              
050100     03  FILLER.                                                          
050200         05  FILLER      PIC X(28) VALUE                                  
050300             'Subscriptions & Memberships'.                               
050400         05  FILLER      PIC X(15) VALUE 'fitness'.                       
050500         05  FILLER      PIC 9(02) VALUE 07.                              
050600     03  FILLER.                                                          
050700         05  FILLER      PIC X(28) VALUE                                  
050800             'Subscriptions & Memberships'.                               
050900         05  FILLER      PIC X(15) VALUE 'planet fitness'.                
051000         05  FILLER      PIC 9(02) VALUE 14.                              
051100     03  FILLER.                                                          
051200         05  FILLER      PIC X(28) VALUE                                  
051300             'Subscriptions & Memberships'.                               
051400         05  FILLER      PIC X(15) VALUE 'la fitness'.                    
051500         05  FILLER      PIC 9(02) VALUE 10.                              
051600     03  FILLER.                                                          
051700         05  FILLER      PIC X(28) VALUE                                  
051800             'Subscriptions & Memberships'.                               
051900         05  FILLER      PIC X(15) VALUE '24 hour'.                       
052000         05  FILLER      PIC 9(02) VALUE 07.                              
052100     03  FILLER.                                                          
052200         05  FILLER      PIC X(28) VALUE                                  
052300             'Subscriptions & Memberships'.                               
052400         05  FILLER      PIC X(15) VALUE 'gold's gym'.                    
052500         05  FILLER      PIC 9(02) VALUE 10.                              
052600     03  FILLER.                                                          
052700         05  FILLER      PIC X(28) VALUE                                  
052800             'Subscriptions & Memberships'.                               
052900         05  FILLER      PIC X(15) VALUE 'crossfit'.                      
053000         05  FILLER      PIC 9(02) VALUE 08.                              
053100     03  FILLER.                                                          
053200         05  FILLER      PIC X(28) VALUE                                  
053300             'Subscriptions & Memberships'.                               
053400         05  FILLER      PIC X(15) VALUE 'yoga'.                          
053500         05  FILLER      PIC 9(02) VALUE 04.                              
053600     03  FILLER.                                                          
053700         05  FILLER      PIC X(28) VALUE                                  
053800             'Subscriptions & Memberships'.                               
053900         05  FILLER      PIC X(15) VALUE 'monthly'.                       
054000         05  FILLER      PIC 9(02) VALUE 07.                              
054100     03  FILLER.                                                          
054200         05  FILLER      PIC X(28) VALUE                                  
054300             'Subscriptions & Memberships'.                               
054400         05  FILLER      PIC X(15) VALUE 'annual fee'.                    
054500         05  FILLER      PIC 9(02) VALUE 10.                              
054600     03  FILLER.                                                          
054700         05  FILLER      PIC X(28) VALUE                                  
054800             'Subscriptions & Memberships'.                               
054900         05  FILLER      PIC X(15) VALUE 'renewal'.                       
055000         05  FILLER      PIC 9(02) VALUE 07.                              
055100     03  FILLER.                                                          
055200         05  FILLER      PIC X(28) VALUE                                  
055300             'Utilities & Bills'.                                         
055400         05  FILLER      PIC X(15) VALUE 'electric'.                      
055500         05  FILLER      PIC 9(02) VALUE 08.                              
055600     03  FILLER.                                                          
055700         05  FILLER      PIC X(28) VALUE                                  
055800             'Utilities & Bills'.                                         
055900         05  FILLER      PIC X(15) VALUE 'power'.                         
056000         05  FILLER      PIC 9(02) VALUE 05.                              
056100     03  FILLER.                                                          
056200         05  FILLER      PIC X(28) VALUE                                  
056300             'Utilities & Bills'.                                         
056400         05  FILLER      PIC X(15) VALUE 'gas'.                           
056500         05  FILLER      PIC 9(02) VALUE 03.                              
056600     03  FILLER.                                                          
056700         05  FILLER      PIC X(28) VALUE                                  
056800             'Utilities & Bills'.                                         
056900         05  FILLER      PIC X(15) VALUE 'water'.                         
057000         05  FILLER      PIC 9(02) VALUE 05.                              
057100     03  FILLER.                                                          
057200         05  FILLER      PIC X(28) VALUE                                  
057300             'Utilities & Bills'.                                         
057400         05  FILLER      PIC X(15) VALUE 'internet'.                      
057500         05  FILLER      PIC 9(02) VALUE 08.                              
057600     03  FILLER.                                                          
057700         05  FILLER      PIC X(28) VALUE                                  
057800             'Utilities & Bills'.                                         
057900         05  FILLER      PIC X(15) VALUE 'cable'.                         
058000         05  FILLER      PIC 9(02) VALUE 05.                              
058100     03  FILLER.                                                          
058200         05  FILLER      PIC X(28) VALUE                                  
058300             'Utilities & Bills'.                                         
058400         05  FILLER      PIC X(15) VALUE 'phone'.                         
058500         05  FILLER      PIC 9(02) VALUE 05.                              
058600     03  FILLER.                                                          
058700         05  FILLER      PIC X(28) VALUE                                  
058800             'Utilities & Bills'.                                         
058900         05  FILLER      PIC X(15) VALUE 'wireless'.                      
059000         05  FILLER      PIC 9(02) VALUE 08.                              
059100     03  FILLER.                                                          
059200         05  FILLER      PIC X(28) VALUE                                  
059300             'Utilities & Bills'.                                         
059400         05  FILLER      PIC X(15) VALUE 'verizon'.                       
059500         05  FILLER      PIC 9(02) VALUE 07.                              
059600     03  FILLER.                                                          
059700         05  FILLER      PIC X(28) VALUE                                  
059800             'Utilities & Bills'.                                         
059900         05  FILLER      PIC X(15) VALUE 'at&t'.                          
060000         05  FILLER      PIC 9(02) VALUE 04.                              
060100     03  FILLER.                                                          
060200         05  FILLER      PIC X(28) VALUE                                  
060300             'Utilities & Bills'.                                         
060400         05  FILLER      PIC X(15) VALUE 't-mobile'.                      
060500         05  FILLER      PIC 9(02) VALUE 08.                              
060600     03  FILLER.                                                          
060700         05  FILLER      PIC X(28) VALUE                                  
060800             'Utilities & Bills'.                                         
060900         05  FILLER      PIC X(15) VALUE 'comcast'.                       
061000         05  FILLER      PIC 9(02) VALUE 07.                              
061100     03  FILLER.                                                          
061200         05  FILLER      PIC X(28) VALUE                                  
061300             'Utilities & Bills'.                                         
061400         05  FILLER      PIC X(15) VALUE 'spectrum'.                      
061500         05  FILLER      PIC 9(02) VALUE 08.                              
061600     03  FILLER.                                                          
061700         05  FILLER      PIC X(28) VALUE                                  
061800             'Utilities & Bills'.                                         
061900         05  FILLER      PIC X(15) VALUE 'utility'.                       
062000         05  FILLER      PIC 9(02) VALUE 07.                              
062100     03  FILLER.                                                          
062200         05  FILLER      PIC X(28) VALUE                                  
062300             'Utilities & Bills'.                                         
062400         05  FILLER      PIC X(15) VALUE 'bill payment'.                  
062500         05  FILLER      PIC 9(02) VALUE 12.                              
062600     03  FILLER.                                                          
062700         05  FILLER      PIC X(28) VALUE                                  
062800             'Healthcare'.                                                
062900         05  FILLER      PIC X(15) VALUE 'pharmacy'.                      
063000         05  FILLER      PIC 9(02) VALUE 08.                              
063100     03  FILLER.                                                          
063200         05  FILLER      PIC X(28) VALUE                                  
063300             'Healthcare'.                                                
063400         05  FILLER      PIC X(15) VALUE 'cvs'.                           
063500         05  FILLER      PIC 9(02) VALUE 03.                              
063600     03  FILLER.                                                          
063700         05  FILLER      PIC X(28) VALUE                                  
063800             'Healthcare'.                                                
063900         05  FILLER      PIC X(15) VALUE 'walgreens'.                     
064000         05  FILLER      PIC 9(02) VALUE 09.                              
064100     03  FILLER.                                                          
064200         05  FILLER      PIC X(28) VALUE                                  
064300             'Healthcare'.                                                
064400         05  FILLER      PIC X(15) VALUE 'rite aid'.                      
064500         05  FILLER      PIC 9(02) VALUE 08.                              
064600     03  FILLER.                                                          
064700         05  FILLER      PIC X(28) VALUE                                  
064800             'Healthcare'.                                                
064900         05  FILLER      PIC X(15) VALUE 'medical'.                       
065000         05  FILLER      PIC 9(02) VALUE 07.                              
065100     03  FILLER.                                                          
065200         05  FILLER      PIC X(28) VALUE                                  
065300             'Healthcare'.                                                
065400         05  FILLER      PIC X(15) VALUE 'doctor'.                        
065500         05  FILLER      PIC 9(02) VALUE 06.                              
065600     03  FILLER.                                                          
065700         05  FILLER      PIC X(28) VALUE                                  
065800             'Healthcare'.                                                
065900         05  FILLER      PIC X(15) VALUE 'hospital'.                      
066000         05  FILLER      PIC 9(02) VALUE 08.                              
066100     03  FILLER.                                                          
066200         05  FILLER      PIC X(28) VALUE                                  
066300             'Healthcare'.                                                
066400         05  FILLER      PIC X(15) VALUE 'clinic'.                        
066500         05  FILLER      PIC 9(02) VALUE 06.                              
066600     03  FILLER.                                                          
066700         05  FILLER      PIC X(28) VALUE                                  
066800             'Healthcare'.                                                
066900         05  FILLER      PIC X(15) VALUE 'dental'.                        
067000         05  FILLER      PIC 9(02) VALUE 06.                              
067100     03  FILLER.                                                          
067200         05  FILLER      PIC X(28) VALUE                                  
067300             'Healthcare'.                                                
067400         05  FILLER      PIC X(15) VALUE 'dentist'.                       
067500         05  FILLER      PIC 9(02) VALUE 07.                              
067600     03  FILLER.                                                          
067700         05  FILLER      PIC X(28) VALUE                                  
067800             'Healthcare'.                                                
067900         05  FILLER      PIC X(15) VALUE 'health'.                        
068000         05  FILLER      PIC 9(02) VALUE 06.                              
068100     03  FILLER.                                                          
068200         05  FILLER      PIC X(28) VALUE                                  
068300             'Healthcare'.                                                
068400         05  FILLER      PIC X(15) VALUE 'urgent care'.                   
068500         05  FILLER      PIC 9(02) VALUE 11.                              
068600     03  FILLER.                                                          
068700         05  FILLER      PIC X(28) VALUE                                  
068800             'Travel'.                                                    
068900         05  FILLER      PIC X(15) VALUE 'hotel'.                         
069000         05  FILLER      PIC 9(02) VALUE 05.                              
069100     03  FILLER.                                                          
069200         05  FILLER      PIC X(28) VALUE                                  
069300             'Travel'.                                                    
069400         05  FILLER      PIC X(15) VALUE 'motel'.                         
069500         05  FILLER      PIC 9(02) VALUE 05.                              
069600     03  FILLER.                                                          
069700         05  FILLER      PIC X(28) VALUE                                  
069800             'Travel'.                                                    
069900         05  FILLER      PIC X(15) VALUE 'resort'.                        
070000         05  FILLER      PIC 9(02) VALUE 06.                              
070100     03  FILLER.                                                          
070200         05  FILLER      PIC X(28) VALUE                                  
070300             'Travel'.                                                    
070400         05  FILLER      PIC X(15) VALUE 'airbnb'.                        
070500         05  FILLER      PIC 9(02) VALUE 06.                              
070600     03  FILLER.                                                          
070700         05  FILLER      PIC X(28) VALUE                                  
070800             'Travel'.                                                    
070900         05  FILLER      PIC X(15) VALUE 'vrbo'.                          
071000         05  FILLER      PIC 9(02) VALUE 04.                              
071100     03  FILLER.                                                          
071200         05  FILLER      PIC X(28) VALUE                                  
071300             'Travel'.                                                    
071400         05  FILLER      PIC X(15) VALUE 'booking'.                       
071500         05  FILLER      PIC 9(02) VALUE 07.                              
071600     03  FILLER.                                                          
071700         05  FILLER      PIC X(28) VALUE                                  
071800             'Travel'.                                                    
071900         05  FILLER      PIC X(15) VALUE 'expedia'.                       
072000         05  FILLER      PIC 9(02) VALUE 07.                              
072100     03  FILLER.                                                          
072200         05  FILLER      PIC X(28) VALUE                                  
072300             'Travel'.                                                    
072400         05  FILLER      PIC X(15) VALUE 'airline'.                       
072500         05  FILLER      PIC 9(02) VALUE 07.                              
072600     03  FILLER.                                                          
072700         05  FILLER      PIC X(28) VALUE                                  
072800             'Travel'.                                                    
072900         05  FILLER      PIC X(15) VALUE 'airport'.                       
073000         05  FILLER      PIC 9(02) VALUE 07.                              
073100     03  FILLER.                                                          
073200         05  FILLER      PIC X(28) VALUE                                  
073300             'Travel'.                                                    
073400         05  FILLER      PIC X(15) VALUE 'tsa'.                           
073500         05  FILLER      PIC 9(02) VALUE 03.                              
073600     03  FILLER.                                                          
073700         05  FILLER      PIC X(28) VALUE                                  
073800             'Travel'.                                                    
073900         05  FILLER      PIC X(15) VALUE 'tourism'.                       
074000         05  FILLER      PIC 9(02) VALUE 07.                              
074100     03  FILLER.                                                          
074200         05  FILLER      PIC X(28) VALUE                                  
074300             'Finance & Insurance'.                                       
074400         05  FILLER      PIC X(15) VALUE 'insurance'.                     
074500         05  FILLER      PIC 9(02) VALUE 09.                              
074600     03  FILLER.                                                          
074700         05  FILLER      PIC X(28) VALUE                                  
074800             'Finance & Insurance'.                                       
074900         05  FILLER      PIC X(15) VALUE 'bank fee'.                      
075000         05  FILLER      PIC 9(02) VALUE 08.                              
075100     03  FILLER.                                                          
075200         05  FILLER      PIC X(28) VALUE                                  
075300             'Finance & Insurance'.                                       
075400         05  FILLER      PIC X(15) VALUE 'atm'.                           
075500         05  FILLER      PIC 9(02) VALUE 03.                              
075600     03  FILLER.                                                          
075700         05  FILLER      PIC X(28) VALUE                                  
075800             'Finance & Insurance'.                                       
075900         05  FILLER      PIC X(15) VALUE 'interest'.                      
076000         05  FILLER      PIC 9(02) VALUE 08.                              
076100     03  FILLER.                                                          
076200         05  FILLER      PIC X(28) VALUE                                  
076300             'Finance & Insurance'.                                       
076400         05  FILLER      PIC X(15) VALUE 'payment'.                       
076500         05  FILLER      PIC 9(02) VALUE 07.                              
076600     03  FILLER.                                                          
076700         05  FILLER      PIC X(28) VALUE                                  
076800             'Finance & Insurance'.                                       
076900         05  FILLER      PIC X(15) VALUE 'loan'.                          
077000         05  FILLER      PIC 9(02) VALUE 04.                              
077100     03  FILLER.                                                          
077200         05  FILLER      PIC X(28) VALUE                                  
077300             'Finance & Insurance'.                                       
077400         05  FILLER      PIC X(15) VALUE 'credit card'.                   
077500         05  FILLER      PIC 9(02) VALUE 11.                              
077600     03  FILLER.                                                          
077700         05  FILLER      PIC X(28) VALUE                                  
077800             'Finance & Insurance'.                                       
077900         05  FILLER      PIC X(15) VALUE 'finance charge'.                
078000         05  FILLER      PIC 9(02) VALUE 14.                              
078100     03  FILLER.                                                          
078200         05  FILLER      PIC X(28) VALUE                                  
078300             'Finance & Insurance'.                                       
078400         05  FILLER      PIC X(15) VALUE 'late fee'.                      
078500         05  FILLER      PIC 9(02) VALUE 08.                              
078600     03  FILLER.                                                          
078700         05  FILLER      PIC X(28) VALUE                                  
078800             'Personal Care'.                                             
078900         05  FILLER      PIC X(15) VALUE 'salon'.                         
079000         05  FILLER      PIC 9(02) VALUE 05.                              
079100     03  FILLER.                                                          
079200         05  FILLER      PIC X(28) VALUE                                  
079300             'Personal Care'.                                             
079400         05  FILLER      PIC X(15) VALUE 'spa'.                           
079500         05  FILLER      PIC 9(02) VALUE 03.                              
079600     03  FILLER.                                                          
079700         05  FILLER      PIC X(28) VALUE                                  
079800             'Personal Care'.                                             
079900         05  FILLER      PIC X(15) VALUE 'barber'.                        
080000         05  FILLER      PIC 9(02) VALUE 06.                              
080100     03  FILLER.                                                          
080200         05  FILLER      PIC X(28) VALUE                                  
080300             'Personal Care'.                                             
080400         05  FILLER      PIC X(15) VALUE 'hair'.                          
080500         05  FILLER      PIC 9(02) VALUE 04.                              
080600     03  FILLER.                                                          
080700         05  FILLER      PIC X(28) VALUE                                  
080800             'Personal Care'.                                             
080900         05  FILLER      PIC X(15) VALUE 'nail'.                          
081000         05  FILLER      PIC 9(02) VALUE 04.                              
081100     03  FILLER.                                                          
081200         05  FILLER      PIC X(28) VALUE                                  
081300             'Personal Care'.                                             
081400         05  FILLER      PIC X(15) VALUE 'beauty'.                        
081500         05  FILLER      PIC 9(02) VALUE 06.                              
081600     03  FILLER.                                                          
081700         05  FILLER      PIC X(28) VALUE                                  
081800             'Personal Care'.                                             
081900         05  FILLER      PIC X(15) VALUE 'cosmetic'.                      
082000         05  FILLER      PIC 9(02) VALUE 08.                              
082100*----------------------------------------------------------               
082200*TABLE VIEW OF THE ABOVE FOR SEARCH.  KEEP IN SYNC BY HAND                
082300*WHEN A KEYWORD IS ADDED OR RETIRED.                                      
082400*----------------------------------------------------------               
082500 01  TXA-CATEGORY-TABLE REDEFINES TXA-CATEGORY-RULES.                     
082600     05  TXA-CAT-RULE-ENTRY OCCURS 161 TIMES                              
082700             INDEXED BY TXA-CAT-IDX.                                      
082800         10  TXA-CAT-RULE-CATEGORY     PIC X(28).                         
082900         10  TXA-CAT-RULE-KEYWORD      PIC X(15).                         
083000         10  TXA-CAT-RULE-KWLEN        PIC 9(02).                         
